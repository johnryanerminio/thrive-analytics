000100******************************************************************
000200*    CUSREC00  -  CUSTOMER ATTRIBUTE RECORD                     *
000300*    ONE ROW PER CUSTOMER PER SOURCE EXTRACT FILE.  CBLRTL01    *
000400*    KEEPS ONLY THE MOST-RECENT EXTRACT FILE'S COPY OF EACH     *
000500*    CUST-ID -- SEE U2 IN CBLRTL01.                              *
000600*    REQ 19-122 J.O. ...... INITIAL LAYOUT FOR CUSTOMER LOAD    *
000700******************************************************************
000800 01  CUSTOMER-ATTR-REC.
000900     05  CUST-ID              PIC X(15).
001000     05  CUST-NAME            PIC X(30).
001100     05  CUST-GROUPS          PIC X(60).
001200     05  CUST-IS-LOYAL        PIC X(3).
001300         88  CUST-LOYAL           VALUE "YES".
001400         88  CUST-NOT-LOYAL       VALUE "NO ".
001500     05  CUST-LOYALTY-POINTS  PIC 9(7).
001600*    =============== DERIVED BY CBLRTL01/CBLRTL05 U8 ===========
001700     05  CUST-SEGMENT         PIC X(12).
001800     05  CUST-SOURCE-END-DATE PIC 9(8).
001900     05  FILLER               PIC X(18)          VALUE SPACES.
