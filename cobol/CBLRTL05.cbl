000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLRTL05.
000300 AUTHOR.              J OTERO.
000400 INSTALLATION.        GREENPEAK DISPENSARY GROUP - MIS.
000500 DATE-WRITTEN.        09/12/94.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*    CBLRTL05  -  CUSTOMER INSIGHTS REPORT                      *
001100*    READS THE PERIOD-REQUEST CARD AND CUST-WORK (ONE ROW PER    *
001200*    CUSTOMER, BUILT BY CBLRTL01 -- SEGMENT AND LOYALTY FLAG     *
001300*    ALREADY DERIVED THERE), THEN SELECTS REGULAR-TRANSACTION    *
001400*    LINES FROM SALES-WORK THAT FALL IN THE REQUESTED PERIOD     *
001500*    AND ROLLS THEM UP BY CUSTOMER-ID.  PRINTS THE COMPANY       *
001600*    CUSTOMER KPI BLOCK, THE SEGMENT SUMMARY, THE TOP-50-BY-     *
001700*    SPEND TABLE, AND A TOP-50 SECTION PER STORE.  A CUSTOMER    *
001800*    WITH NO MATCHING CUST-WORK ROW DEFAULTS TO SEGMENT          *
001900*    "REGULAR" AND NOT-LOYAL, THE SAME WAY CBLRTL01'S OWN        *
002000*    5600-SEGMENT-CUSTOMER DEFAULTS A BLANK GROUPS FIELD.        *
002100*
002200*    CHANGE LOG
002300*    ----------------------------------------------------------
002400*    DATE     BY   TICKET    DESCRIPTION
002500*    -------- ---- --------- ------------------------------------
002600*    09/12/94 JO   RS-0112   ORIGINAL PROGRAM - COMPANY KPI BLOCK   RS0112
002700*                            AND TOP-50-BY-SPEND TABLE ONLY.
002800*    02/08/95 JO   RS-0120   ADDED SEGMENT SUMMARY TABLE.           RS0120
002900*    07/19/95 RPK  RS-0126   ADDED TOP-50-PER-STORE SECTIONS.       RS0126
003000*    03/11/96 RPK  RS-0133   PRIMARY STORE NOW BY MOST LINES, NOT   RS0133
003100*                            BY FIRST LINE SEEN, PER SALES MGR.
003200*    01/22/97 RPK  RS-0152   MOVED PERIOD RESOLUTION INTO SHARED    RS0152
003300*                            PRDCALC0 COPYBOOK, DROP LOCAL CODE.
003400*    05/11/98 JO   RS-0193   Y2K - WS-SYSTEM-DATE AND RUN-DATE      RS0193
003500*                            FIELDS NOW 4-DIGIT YEAR.
003600*    01/06/99 JO   RS-0199   Y2K - SIGN-OFF, RE-RAN TEST DECKS      RS0199
003700*                            ACROSS THE 1999/2000 BOUNDARY.
003800*    08/14/02 DPC  RS-0217   WIDENED CUST-AGG TABLE TO 2000 ROWS    RS0217
003900*                            -- CHAIN-WIDE RUN WAS TRUNCATING.
004000*    06/02/07 DPC  RS-0234   BUBBLE-SORT CUSTOMERS BY SPEND         RS0234
004100*                            DESCENDING BEFORE ANY PRINT PASS SO
004200*                            THE STORE SECTIONS REUSE ONE SORT.
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SALES-WORK
005300         ASSIGN TO SALESWRK
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT CUST-WORK
005700         ASSIGN TO CUSTWORK
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT PERIOD-CARD
006100         ASSIGN TO PERIODCD
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT CUST-RPT
006500         ASSIGN TO CUSTRPT
006600         ORGANIZATION IS RECORD SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  SALES-WORK
007200     LABEL RECORD IS STANDARD.
007300 01  SALES-LINE-REC.
007400     COPY SLSREC00.
007500
007600 FD  CUST-WORK
007700     LABEL RECORD IS STANDARD.
007800 01  CUSTOMER-ATTR-REC.
007900     COPY CUSREC00.
008000
008100 FD  PERIOD-CARD
008200     LABEL RECORD IS STANDARD.
008300 01  PERIOD-REQUEST-REC.
008400     COPY PRDREC00.
008500
008600 FD  CUST-RPT
008700     LABEL RECORD IS OMITTED
008800     RECORD CONTAINS 132 CHARACTERS
008900     LINAGE IS 60 WITH FOOTING AT 55
009000     DATA RECORD IS CUSLINE.
009100 01  CUSLINE                 PIC X(132).
009200
009300 WORKING-STORAGE SECTION.
009400 COPY WRKDATE0.
009500 COPY RPTHDR00.
009600 COPY MTHWORK0.
009700
009800 01  WORK-SWITCHES.
009900     05  WS-SALES-EOF         PIC X(1)   VALUE "N".
010000         88  SALES-EOF            VALUE "Y".
010100     05  WS-CUST-EOF          PIC X(1)   VALUE "N".
010200         88  CUST-EOF             VALUE "Y".
010300     05  FILLER               PIC X(1)   VALUE SPACES.
010400
010500 01  WORK-COUNTERS.
010600     05  WS-CL-COUNT          PIC 9(4)   COMP    VALUE ZERO.
010700     05  WS-MAX-CL-ROWS       PIC 9(4)   COMP    VALUE 2000.
010800     05  WS-CL-IX             PIC 9(4)   COMP    VALUE ZERO.
010900     05  WS-CAT-COUNT         PIC 9(4)   COMP    VALUE ZERO.
011000     05  WS-MAX-CAT-ROWS      PIC 9(4)   COMP    VALUE 2000.
011100     05  WS-CAT-IX            PIC 9(4)   COMP    VALUE ZERO.
011200     05  WS-SWAP-IX           PIC 9(4)   COMP    VALUE ZERO.
011300     05  WS-FOUND-IX          PIC 9(4)   COMP    VALUE ZERO.
011400     05  WS-RCPT-IX           PIC 9(2)   COMP    VALUE ZERO.
011500     05  WS-STO-IX            PIC 9(2)   COMP    VALUE ZERO.
011600     05  WS-STL-COUNT         PIC 9(2)   COMP    VALUE ZERO.
011700     05  WS-MAX-STL-ROWS      PIC 9(2)   COMP    VALUE 60.
011800     05  WS-STL-IX            PIC 9(2)   COMP    VALUE ZERO.
011900     05  WS-SEG-COUNT         PIC 9(2)   COMP    VALUE ZERO.
012000     05  WS-MAX-SEG-ROWS      PIC 9(2)   COMP    VALUE 12.
012100     05  WS-SEG-IX            PIC 9(2)   COMP    VALUE ZERO.
012200     05  WS-PRT-COUNT         PIC 9(4)   COMP    VALUE ZERO.
012300     05  WS-MAX-TOP-ROWS      PIC 9(4)   COMP    VALUE 50.
012400     05  WS-LOYAL-COUNT       PIC 9(5)   COMP    VALUE ZERO.
012500     05  FILLER               PIC X(1)   VALUE SPACES.
012600
012700*    =============== CUSTOMER-ATTRIBUTE LOOKUP TABLE (U8) ========
012800*    LOADED WHOLE FROM CUST-WORK AT 1000-INIT.  CUST-WORK IS
012900*    ALREADY DEDUPED TO ONE ROW PER CUST-ID AND CARRIES THE
013000*    SEGMENT LABEL CBLRTL01 ALREADY WORKED OUT, SO THIS PROGRAM
013100*    ONLY HAS TO LOOK THE ID UP -- NOT RE-SEGMENT THE CUSTOMER.
013200 01  CUST-LOOKUP-TABLE.
013300     05  CLL-ENTRY OCCURS 2000 TIMES.
013400         10  CLL-CUST-ID      PIC X(15).
013500         10  CLL-SEGMENT      PIC X(12).
013600         10  CLL-IS-LOYAL     PIC X(3).
013700             88  CLL-LOYAL        VALUE "YES".
013800     05  FILLER               PIC X(1)   VALUE SPACES.
013900
014000*    =============== PER-CUSTOMER AGGREGATE TABLE (U8) ===========
014100*    ONE ROW PER DISTINCT CUSTOMER-ID SEEN ON A REGULAR, IN-
014200*    PERIOD SALES-WORK LINE.  CAT-RCPT-SEEN TRACKS UP TO 50
014300*    DISTINCT RECEIPTS PER CUSTOMER SO CAT-RCPT-COUNT IS A TRUE
014400*    TRANSACTION COUNT, NOT A LINE COUNT -- SAME IDEA AS
014500*    CBLRTL03'S DL-RCPT-SEEN ON THE DEAL TABLE.  CAT-STO-NAME/
014600*    CAT-STO-LINES IS A SMALL NESTED TALLY (MOST CUSTOMERS SHOP
014700*    AT ONLY ONE OR TWO STORES IN A GIVEN PERIOD) USED TO PICK
014800*    THE PRIMARY STORE AT 4010-FIND-PRIMARY-STORE.
014900 01  CUST-AGG-TABLE.
015000     05  CAT-ENTRY OCCURS 2000 TIMES.
015100         10  CAT-CUST-ID      PIC X(15).
015200         10  CAT-CUST-NAME    PIC X(30).
015300         10  CAT-RCPT-COUNT   PIC 9(3)   COMP    VALUE ZERO.
015400         10  CAT-RCPT-SEEN    PIC X(20)  OCCURS 50 TIMES.
015500         10  CAT-UNITS        PIC S9(7)V99       VALUE ZERO.
015600         10  CAT-SPEND        PIC S9(7)V99       VALUE ZERO.
015700         10  CAT-DISCOUNTS    PIC S9(7)V99       VALUE ZERO.
015800         10  CAT-STO-COUNT    PIC 9(2)   COMP    VALUE ZERO.
015900         10  CAT-STO-NAME     PIC X(30)  OCCURS 10 TIMES.
016000         10  CAT-STO-LINES    PIC 9(5)   COMP
016100                               OCCURS 10 TIMES.
016200         10  CAT-PRI-STORE    PIC X(30).
016300         10  CAT-AVG-TXN      PIC S9(7)V99       VALUE ZERO.
016400         10  CAT-DISC-RATE    PIC S9(3)V9        VALUE ZERO.
016500         10  CAT-SEGMENT      PIC X(12)          VALUE "REGULAR".
016600         10  CAT-IS-LOYAL     PIC X(3)           VALUE "NO".
016700     05  FILLER               PIC X(1)   VALUE SPACES.
016800
016900*    =============== SWAP-HOLD AREA FOR THE BUBBLE SORT ==========
017000 01  WS-CAT-HOLD-AREA.
017100     05  WS-CAH-CUST-ID       PIC X(15).
017200     05  WS-CAH-CUST-NAME     PIC X(30).
017300     05  WS-CAH-RCPT-COUNT    PIC 9(3)   COMP.
017400     05  WS-CAH-RCPT-SEEN     PIC X(20)  OCCURS 50 TIMES.
017500     05  WS-CAH-UNITS         PIC S9(7)V99.
017600     05  WS-CAH-SPEND         PIC S9(7)V99.
017700     05  WS-CAH-DISCOUNTS     PIC S9(7)V99.
017800     05  WS-CAH-STO-COUNT     PIC 9(2)   COMP.
017900     05  WS-CAH-STO-NAME      PIC X(30)  OCCURS 10 TIMES.
018000     05  WS-CAH-STO-LINES     PIC 9(5)   COMP OCCURS 10 TIMES.
018100     05  WS-CAH-PRI-STORE     PIC X(30).
018200     05  WS-CAH-AVG-TXN       PIC S9(7)V99.
018300     05  WS-CAH-DISC-RATE     PIC S9(3)V9.
018400     05  WS-CAH-SEGMENT       PIC X(12).
018500     05  WS-CAH-IS-LOYAL      PIC X(3).
018600     05  FILLER               PIC X(1)   VALUE SPACES.
018700
018800*    =============== DISTINCT-STORE LIST (FOR U8 STORE SECTIONS)
018900 01  STORE-LIST-TABLE.
019000     05  STL-ENTRY OCCURS 60 TIMES.
019100         10  STL-NAME         PIC X(30).
019200     05  FILLER               PIC X(1)   VALUE SPACES.
019300
019400*    =============== SEGMENT SUMMARY TABLE (U8) ==================
019500 01  SEGMENT-TABLE.
019600     05  SEG-ENTRY OCCURS 12 TIMES.
019700         10  SEG-NAME         PIC X(12).
019800         10  SEG-CUST-COUNT   PIC 9(5)   COMP    VALUE ZERO.
019900         10  SEG-SPEND        PIC S9(9)V99       VALUE ZERO.
020000         10  SEG-DISCOUNTS    PIC S9(9)V99       VALUE ZERO.
020100         10  SEG-REV-PER-CUST PIC S9(7)V99       VALUE ZERO.
020200         10  SEG-DISC-RATE    PIC S9(3)V9        VALUE ZERO.
020300         10  SEG-PCT-CUST     PIC S9(3)V9        VALUE ZERO.
020400         10  SEG-PCT-REV      PIC S9(3)V9        VALUE ZERO.
020500     05  FILLER               PIC X(1)   VALUE SPACES.
020600
020700*    =============== COMPANY CUSTOMER KPI WORK AREA (U8) =========
020800 01  COMPANY-CUST-TOTALS.
020900     05  WS-CO-CUST-COUNT     PIC 9(5)   COMP    VALUE ZERO.
021000     05  WS-CO-REVENUE        PIC S9(9)V99       VALUE ZERO.
021100     05  WS-CO-DISCOUNTS      PIC S9(9)V99       VALUE ZERO.
021200     05  WS-CO-RECEIPTS       PIC 9(7)   COMP    VALUE ZERO.
021300     05  WS-CO-REV-PER-CUST   PIC S9(7)V99       VALUE ZERO.
021400     05  WS-CO-LOYALTY-RATE   PIC S9(3)V9        VALUE ZERO.
021500     05  WS-CO-AVG-TXN        PIC S9(7)V99       VALUE ZERO.
021600     05  WS-CO-DISCOUNT-RATE  PIC S9(3)V9        VALUE ZERO.
021700     05  FILLER               PIC X(1)   VALUE SPACES.
021800
021900*    =============== CURRENT-LINE WORK AREA ======================
022000 01  CURRENT-LINE-WORK-AREA.
022100     05  WS-CL-MAX-LINES      PIC 9(5)   COMP    VALUE ZERO.
022200     05  WS-CL-MAX-STO-IX     PIC 9(2)   COMP    VALUE ZERO.
022300     05  FILLER               PIC X(1)   VALUE SPACES.
022400
022500*    =============== REPORT TITLE/KPI LINES ======================
022600 01  CUS-TITLE-LINE.
022700     05  FILLER               PIC X(41)  VALUE SPACES.
022800     05  FILLER               PIC X(23)  VALUE
022900         "CUSTOMER INSIGHTS REPORT".
023000     05  FILLER               PIC X(68)  VALUE SPACES.
023100
023200 01  CUS-SECTION-LINE.
023300     05  FILLER               PIC X(3)   VALUE SPACES.
023400     05  CS-TITLE             PIC X(60).
023500     05  FILLER               PIC X(69)  VALUE SPACES.
023600
023700 01  CUS-KPI-LINE.
023800     05  FILLER               PIC X(5)   VALUE SPACES.
023900     05  KPI-LABEL            PIC X(28).
024000     05  FILLER               PIC X(3)   VALUE SPACES.
024100     05  KPI-VALUE            PIC $$,$$$,$$9.99.
024200     05  FILLER               PIC X(83)  VALUE SPACES.
024300
024400 01  SEG-COL-HEAD-1.
024500     05  FILLER               PIC X(16)  VALUE SPACES.
024600     05  FILLER               PIC X(6)   VALUE "CUST".
024700     05  FILLER               PIC X(15)  VALUE SPACES.
024800     05  FILLER               PIC X(8)   VALUE "SPEND".
024900     05  FILLER               PIC X(11)  VALUE SPACES.
025000     05  FILLER               PIC X(9)   VALUE "DISCOUNT".
025100     05  FILLER               PIC X(9)   VALUE "REV PER".
025200     05  FILLER               PIC X(7)   VALUE "DISC".
025300     05  FILLER               PIC X(6)   VALUE "PCT".
025400     05  FILLER               PIC X(6)   VALUE "PCT".
025500     05  FILLER               PIC X(39)  VALUE SPACES.
025600
025700 01  SEG-COL-HEAD-2.
025800     05  FILLER               PIC X(3)   VALUE SPACES.
025900     05  FILLER               PIC X(13)  VALUE "SEGMENT".
026000     05  FILLER               PIC X(6)   VALUE "COUNT".
026100     05  FILLER               PIC X(17)  VALUE SPACES.
026200     05  FILLER               PIC X(13)  VALUE "TOTAL".
026300     05  FILLER               PIC X(10)  VALUE "TOTAL".
026400     05  FILLER               PIC X(8)   VALUE "CUSTMR".
026500     05  FILLER               PIC X(6)   VALUE "RATE".
026600     05  FILLER               PIC X(6)   VALUE "CUST".
026700     05  FILLER               PIC X(6)   VALUE "REV".
026800     05  FILLER               PIC X(44)  VALUE SPACES.
026900
027000 01  SEG-DETAIL-LINE.
027100     05  SGL-NAME             PIC X(13).
027200     05  SGL-CUST-COUNT       PIC ZZ,ZZ9.
027300     05  FILLER               PIC X(2)   VALUE SPACES.
027400     05  SGL-SPEND            PIC $$,$$$,$$9.99.
027500     05  FILLER               PIC X(2)   VALUE SPACES.
027600     05  SGL-DISCOUNTS        PIC $$,$$$,$$9.99.
027700     05  FILLER               PIC X(2)   VALUE SPACES.
027800     05  SGL-REV-PER-CUST     PIC ZZ,ZZ9.99.
027900     05  FILLER               PIC X(2)   VALUE SPACES.
028000     05  SGL-DISC-RATE        PIC ZZ9.9.
028100     05  FILLER               PIC X(2)   VALUE SPACES.
028200     05  SGL-PCT-CUST         PIC ZZ9.9.
028300     05  FILLER               PIC X(2)   VALUE SPACES.
028400     05  SGL-PCT-REV          PIC ZZ9.9.
028500     05  FILLER               PIC X(51)  VALUE SPACES.
028600
028700 01  CUS-COL-HEAD-1.
028800     05  FILLER               PIC X(23)  VALUE SPACES.
028900     05  FILLER               PIC X(28)  VALUE SPACES.
029000     05  FILLER               PIC X(10)  VALUE SPACES.
029100     05  FILLER               PIC X(6)   VALUE "IS".
029200     05  FILLER               PIC X(6)   VALUE SPACES.
029300     05  FILLER               PIC X(8)   VALUE "SPEND".
029400     05  FILLER               PIC X(7)   VALUE "DISC".
029500     05  FILLER               PIC X(44)  VALUE SPACES.
029600
029700 01  CUS-COL-HEAD-2.
029800     05  FILLER               PIC X(4)   VALUE "RANK".
029900     05  FILLER               PIC X(19)  VALUE "NAME".
030000     05  FILLER               PIC X(21)  VALUE "STORE".
030100     05  FILLER               PIC X(10)  VALUE "SEGMENT".
030200     05  FILLER               PIC X(6)   VALUE "LOYAL".
030300     05  FILLER               PIC X(6)   VALUE "TXNS".
030400     05  FILLER               PIC X(8)   VALUE "TOTAL".
030500     05  FILLER               PIC X(7)   VALUE "RATE".
030600     05  FILLER               PIC X(51)  VALUE SPACES.
030700
030800 01  CUS-DETAIL-LINE.
030900     05  DL-RANK              PIC ZZ9.
031000     05  FILLER               PIC X(1)   VALUE SPACES.
031100     05  DL-NAME              PIC X(25).
031200     05  FILLER               PIC X(1)   VALUE SPACES.
031300     05  DL-STORE             PIC X(20).
031400     05  FILLER               PIC X(1)   VALUE SPACES.
031500     05  DL-SEGMENT           PIC X(10).
031600     05  FILLER               PIC X(1)   VALUE SPACES.
031700     05  DL-LOYAL             PIC X(3).
031800     05  FILLER               PIC X(1)   VALUE SPACES.
031900     05  DL-TXNS              PIC ZZZZ9.
032000     05  FILLER               PIC X(1)   VALUE SPACES.
032100     05  DL-SPEND             PIC $$,$$$,$$9.99.
032200     05  FILLER               PIC X(1)   VALUE SPACES.
032300     05  DL-DISC-RATE         PIC ZZ9.9.
032400     05  FILLER               PIC X(41)  VALUE SPACES.
032500
032600 01  STORE-HEAD-LINE.
032700     05  FILLER               PIC X(3)   VALUE SPACES.
032800     05  SH-TITLE             PIC X(11)  VALUE "TOP 50 -- ".
032900     05  SH-STORE             PIC X(30).
033000     05  FILLER               PIC X(88)  VALUE SPACES.
033100
033200 PROCEDURE DIVISION.
033300
033400 0000-CBLRTL05.
033500     PERFORM 1000-INIT.
033600     PERFORM 2000-LOAD-CUSTOMERS THRU 2000-EXIT
033700         UNTIL CUST-EOF.
033800     PERFORM 3000-SELECT-SALES THRU 3000-EXIT
033900         UNTIL SALES-EOF.
034000     PERFORM 4000-FINALIZE-CUSTOMERS THRU 4000-EXIT
034100         VARYING WS-CAT-IX FROM 1 BY 1
034200         UNTIL WS-CAT-IX > WS-CAT-COUNT.
034300     PERFORM 5000-COMPANY-KPI THRU 5000-EXIT.
034400     PERFORM 5100-SEGMENT-SUMMARY THRU 5100-EXIT.
034500     PERFORM 6000-SORT-CUST-BY-SPEND THRU 6000-EXIT.
034600     PERFORM 6100-SORT-SEGMENTS THRU 6100-EXIT.
034700     PERFORM 7000-PRINT-KPI-BLOCK THRU 7000-EXIT.
034800     PERFORM 7100-PRINT-SEGMENT-SUMMARY THRU 7100-EXIT.
034900     PERFORM 7200-PRINT-TOP-CUSTOMERS THRU 7200-EXIT.
035000     PERFORM 7300-PRINT-STORE-SECTIONS THRU 7300-EXIT.
035100     PERFORM 9900-CLOSING.
035200     STOP RUN.
035300
035400 1000-INIT.
035500     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE.
035600     PERFORM 8090-BUILD-RUN-DATE.
035700     MOVE "CUSTOMER INSIGHTS RPT"  TO WS-RPT-NAME.
035800     OPEN INPUT  SALES-WORK CUST-WORK PERIOD-CARD.
035900     OPEN OUTPUT CUST-RPT.
036000     READ PERIOD-CARD INTO PERIOD-REQUEST-REC
036100         AT END
036200             MOVE "ALL    " TO PR-PERIOD-TYPE.
036300     PERFORM 8100-RESOLVE-PERIOD.
036400     MOVE WS-PRD-LABEL        TO WS-RPT-PERIOD.
036500     PERFORM 9000-READ-CUST.
036600     PERFORM 9010-READ-SALES.
036700 1000-EXIT.
036800     EXIT.
036900
037000*---------------------------------------------------------------
037100*    LOAD THE CUSTOMER-ATTRIBUTE LOOKUP TABLE FROM CUST-WORK.
037200*    CUST-WORK IS ALREADY ONE ROW PER CUST-ID (CBLRTL01 DEDUPED
037300*    IT), SO THIS IS A STRAIGHT LOAD, NOT AN UPSERT.
037400*---------------------------------------------------------------
037500 2000-LOAD-CUSTOMERS.
037600     IF WS-CL-COUNT < WS-MAX-CL-ROWS
037700         ADD 1 TO WS-CL-COUNT
037800         MOVE CUST-ID         TO CLL-CUST-ID(WS-CL-COUNT)
037900         MOVE CUST-SEGMENT    TO CLL-SEGMENT(WS-CL-COUNT)
038000         MOVE CUST-IS-LOYAL   TO CLL-IS-LOYAL(WS-CL-COUNT)
038100     END-IF.
038200 2000-EXIT.
038300     PERFORM 9000-READ-CUST.
038400     EXIT.
038500
038600*---------------------------------------------------------------
038700*    ONE SALES-WORK LINE IN, TESTED AGAINST THE RESOLVED PERIOD,
038800*    THE OPTIONAL STORE FILTER, AND THE REGULAR-ONLY RULE (U8).
038900*    SURVIVORS ARE ROLLED UP INTO CUST-AGG-TABLE BY CUST-ID.
039000*---------------------------------------------------------------
039100 3000-SELECT-SALES.
039200     IF SL-TXN-REGULAR
039300         AND SL-COMPLETED-DATE >= WS-PRD-START-DATE
039400         AND SL-COMPLETED-DATE <= WS-PRD-END-DATE
039500         AND SL-CUSTOMER-ID NOT = SPACES
039600         AND (PR-STORE-FILTER = SPACES
039700              OR SL-STORE-CLEAN = PR-STORE-FILTER)
039800         PERFORM 3010-AGG-CUSTOMER-ROW THRU 3010-EXIT
039900     END-IF.
040000 3000-EXIT.
040100     PERFORM 9010-READ-SALES.
040200     EXIT.
040300
040400 3010-AGG-CUSTOMER-ROW.
040500     MOVE ZERO TO WS-FOUND-IX.
040600     PERFORM 3020-CAT-SCAN THRU 3020-EXIT
040700         VARYING WS-CAT-IX FROM 1 BY 1
040800         UNTIL WS-CAT-IX > WS-CAT-COUNT.
040900
041000     IF WS-FOUND-IX = ZERO
041100         AND WS-CAT-COUNT < WS-MAX-CAT-ROWS
041200         ADD 1 TO WS-CAT-COUNT
041300         MOVE WS-CAT-COUNT TO WS-FOUND-IX
041400         MOVE SL-CUSTOMER-ID  TO CAT-CUST-ID(WS-FOUND-IX)
041500         MOVE SL-CUSTOMER-NAME TO CAT-CUST-NAME(WS-FOUND-IX)
041600     END-IF.
041700
041800     IF WS-FOUND-IX > ZERO
041900         COMPUTE CAT-UNITS(WS-FOUND-IX) =
042000             CAT-UNITS(WS-FOUND-IX) + SL-QUANTITY
042100         COMPUTE CAT-SPEND(WS-FOUND-IX) =
042200             CAT-SPEND(WS-FOUND-IX) + SL-ACTUAL-REVENUE
042300         COMPUTE CAT-DISCOUNTS(WS-FOUND-IX) =
042400             CAT-DISCOUNTS(WS-FOUND-IX) + SL-DISCOUNTS
042500         PERFORM 3030-TALLY-RECEIPT THRU 3030-EXIT
042600         PERFORM 3040-TALLY-STORE THRU 3040-EXIT
042700     END-IF.
042800 3010-EXIT.
042900     EXIT.
043000
043100 3020-CAT-SCAN.
043200     IF CAT-CUST-ID(WS-CAT-IX) = SL-CUSTOMER-ID
043300         MOVE WS-CAT-IX TO WS-FOUND-IX
043400     END-IF.
043500 3020-EXIT.
043600     EXIT.
043700
043800*    DISTINCT-RECEIPT DEDUP SO CAT-RCPT-COUNT IS A TRANSACTION
043900*    COUNT, NOT A LINE COUNT -- TWO LINES ON ONE RECEIPT ARE ONE
044000*    TRANSACTION.
044100 3030-TALLY-RECEIPT.
044200     MOVE ZERO TO WS-RCPT-IX.
044300     PERFORM 3031-RCPT-SCAN THRU 3031-EXIT
044400         VARYING WS-STL-IX FROM 1 BY 1
044500         UNTIL WS-STL-IX > CAT-RCPT-COUNT(WS-FOUND-IX).
044600     IF WS-RCPT-IX = ZERO
044700         AND CAT-RCPT-COUNT(WS-FOUND-IX) < 50
044800         ADD 1 TO CAT-RCPT-COUNT(WS-FOUND-IX)
044900         MOVE SL-RECEIPT-ID TO
045000             CAT-RCPT-SEEN(WS-FOUND-IX
045100                 CAT-RCPT-COUNT(WS-FOUND-IX))
045200     END-IF.
045300 3030-EXIT.
045400     EXIT.
045500
045600 3031-RCPT-SCAN.
045700     IF CAT-RCPT-SEEN(WS-FOUND-IX WS-STL-IX) = SL-RECEIPT-ID
045800         MOVE WS-STL-IX TO WS-RCPT-IX
045900     END-IF.
046000 3031-EXIT.
046100     EXIT.
046200
046300*    NESTED STORE TALLY -- SMALL TABLE (10 ROWS), MOST CUSTOMERS
046400*    SHOP AT ONE OR TWO STORES IN A GIVEN PERIOD.
046500 3040-TALLY-STORE.
046600     MOVE ZERO TO WS-STO-IX.
046700     PERFORM 3041-STO-SCAN THRU 3041-EXIT
046800         VARYING WS-STL-IX FROM 1 BY 1
046900         UNTIL WS-STL-IX > CAT-STO-COUNT(WS-FOUND-IX).
047000     IF WS-STO-IX = ZERO
047100         AND CAT-STO-COUNT(WS-FOUND-IX) < 10
047200         ADD 1 TO CAT-STO-COUNT(WS-FOUND-IX)
047300         MOVE CAT-STO-COUNT(WS-FOUND-IX) TO WS-STO-IX
047400         MOVE SL-STORE-CLEAN TO
047500             CAT-STO-NAME(WS-FOUND-IX WS-STO-IX)
047600     END-IF.
047700     IF WS-STO-IX > ZERO
047800         ADD 1 TO CAT-STO-LINES(WS-FOUND-IX WS-STO-IX)
047900     END-IF.
048000     PERFORM 3050-ADD-STORE-TO-LIST THRU 3050-EXIT.
048100 3040-EXIT.
048200     EXIT.
048300
048400 3041-STO-SCAN.
048500     IF CAT-STO-NAME(WS-FOUND-IX WS-STL-IX) = SL-STORE-CLEAN
048600         MOVE WS-STL-IX TO WS-STO-IX
048700     END-IF.
048800 3041-EXIT.
048900     EXIT.
049000
049100 3050-ADD-STORE-TO-LIST.
049200     MOVE ZERO TO WS-FOUND-IX.
049300     PERFORM 3051-STL-SCAN THRU 3051-EXIT
049400         VARYING WS-STL-IX FROM 1 BY 1
049500         UNTIL WS-STL-IX > WS-STL-COUNT.
049600     IF WS-FOUND-IX = ZERO
049700         AND WS-STL-COUNT < WS-MAX-STL-ROWS
049800         ADD 1 TO WS-STL-COUNT
049900         MOVE SL-STORE-CLEAN TO STL-NAME(WS-STL-COUNT)
050000     END-IF.
050100 3050-EXIT.
050200     EXIT.
050300
050400 3051-STL-SCAN.
050500     IF STL-NAME(WS-STL-IX) = SL-STORE-CLEAN
050600         MOVE WS-STL-IX TO WS-FOUND-IX
050700     END-IF.
050800 3051-EXIT.
050900     EXIT.
051000
051100*---------------------------------------------------------------
051200*    ONE PASS OVER CUST-AGG-TABLE -- PICKS THE PRIMARY STORE,
051300*    JOINS THE SEGMENT/LOYALTY FLAG FROM CUST-LOOKUP-TABLE (OR
051400*    DEFAULTS IT WHEN THE CUSTOMER HAS NO CUST-WORK ROW), AND
051500*    COMPUTES AVG-TRANSACTION AND DISCOUNT-RATE.
051600*---------------------------------------------------------------
051700 4000-FINALIZE-CUSTOMERS.
051800     PERFORM 4010-FIND-PRIMARY-STORE THRU 4010-EXIT.
051900     PERFORM 4020-JOIN-SEGMENT THRU 4020-EXIT.
052000     MOVE CAT-SPEND(WS-CAT-IX)     TO WS-MC-NUMERATOR.
052100     MOVE CAT-RCPT-COUNT(WS-CAT-IX) TO WS-MC-DENOMINATOR.
052200     PERFORM 8400-SAFE-DIVIDE.
052300     MOVE WS-MC-RESULT TO CAT-AVG-TXN(WS-CAT-IX).
052400     MOVE CAT-DISCOUNTS(WS-CAT-IX) TO WS-MC-DISCOUNTS.
052500     COMPUTE WS-MC-PRE-DISC-REV =
052600         CAT-SPEND(WS-CAT-IX) + CAT-DISCOUNTS(WS-CAT-IX).
052700     PERFORM 8420-DISCOUNT-RATE-PCT.
052800     MOVE WS-MC-RESULT TO CAT-DISC-RATE(WS-CAT-IX).
052900 4000-EXIT.
053000     EXIT.
053100
053200 4010-FIND-PRIMARY-STORE.
053300     MOVE ZERO TO WS-CL-MAX-LINES.
053400     MOVE ZERO TO WS-CL-MAX-STO-IX.
053500     PERFORM 4011-STO-MAX-SCAN THRU 4011-EXIT
053600         VARYING WS-STL-IX FROM 1 BY 1
053700         UNTIL WS-STL-IX > CAT-STO-COUNT(WS-CAT-IX).
053800     IF WS-CL-MAX-STO-IX > ZERO
053900         MOVE CAT-STO-NAME(WS-CAT-IX WS-CL-MAX-STO-IX) TO
054000             CAT-PRI-STORE(WS-CAT-IX)
054100     END-IF.
054200 4010-EXIT.
054300     EXIT.
054400
054500 4011-STO-MAX-SCAN.
054600     IF CAT-STO-LINES(WS-CAT-IX WS-STL-IX) > WS-CL-MAX-LINES
054700         MOVE CAT-STO-LINES(WS-CAT-IX WS-STL-IX) TO
054800             WS-CL-MAX-LINES
054900         MOVE WS-STL-IX TO WS-CL-MAX-STO-IX
055000     END-IF.
055100 4011-EXIT.
055200     EXIT.
055300
055400 4020-JOIN-SEGMENT.
055500     MOVE ZERO TO WS-FOUND-IX.
055600     PERFORM 4021-CLL-SCAN THRU 4021-EXIT
055700         VARYING WS-CL-IX FROM 1 BY 1
055800         UNTIL WS-CL-IX > WS-CL-COUNT.
055900     IF WS-FOUND-IX > ZERO
056000         MOVE CLL-SEGMENT(WS-FOUND-IX) TO
056100             CAT-SEGMENT(WS-CAT-IX)
056200         IF CLL-LOYAL(WS-FOUND-IX)
056300             MOVE "YES" TO CAT-IS-LOYAL(WS-CAT-IX)
056400         ELSE
056500             MOVE "NO"  TO CAT-IS-LOYAL(WS-CAT-IX)
056600         END-IF
056700     END-IF.
056800 4020-EXIT.
056900     EXIT.
057000
057100 4021-CLL-SCAN.
057200     IF CLL-CUST-ID(WS-CL-IX) = CAT-CUST-ID(WS-CAT-IX)
057300         MOVE WS-CL-IX TO WS-FOUND-IX
057400     END-IF.
057500 4021-EXIT.
057600     EXIT.
057700
057800*---------------------------------------------------------------
057900*    COMPANY-WIDE CUSTOMER KPIS -- ONE PASS OVER CUST-AGG-TABLE.
058000*---------------------------------------------------------------
058100 5000-COMPANY-KPI.
058200     PERFORM 5010-ACCUM-COMPANY THRU 5010-EXIT
058300         VARYING WS-CAT-IX FROM 1 BY 1
058400         UNTIL WS-CAT-IX > WS-CAT-COUNT.
058500     MOVE WS-CAT-COUNT TO WS-CO-CUST-COUNT.
058600     MOVE WS-CO-REVENUE      TO WS-MC-NUMERATOR.
058700     MOVE WS-CO-CUST-COUNT   TO WS-MC-DENOMINATOR.
058800     PERFORM 8400-SAFE-DIVIDE.
058900     MOVE WS-MC-RESULT TO WS-CO-REV-PER-CUST.
059000     MOVE WS-LOYAL-COUNT     TO WS-MC-PART.
059100     MOVE WS-CO-CUST-COUNT   TO WS-MC-WHOLE.
059200     PERFORM 8430-PCT-OF-TOTAL.
059300     MOVE WS-MC-RESULT TO WS-CO-LOYALTY-RATE.
059400     MOVE WS-CO-REVENUE      TO WS-MC-NUMERATOR.
059500     MOVE WS-CO-RECEIPTS     TO WS-MC-DENOMINATOR.
059600     PERFORM 8400-SAFE-DIVIDE.
059700     MOVE WS-MC-RESULT TO WS-CO-AVG-TXN.
059800     MOVE WS-CO-DISCOUNTS    TO WS-MC-DISCOUNTS.
059900     COMPUTE WS-MC-PRE-DISC-REV = WS-CO-REVENUE + WS-CO-DISCOUNTS.
060000     PERFORM 8420-DISCOUNT-RATE-PCT.
060100     MOVE WS-MC-RESULT TO WS-CO-DISCOUNT-RATE.
060200 5000-EXIT.
060300     EXIT.
060400
060500 5010-ACCUM-COMPANY.
060600     COMPUTE WS-CO-REVENUE = WS-CO-REVENUE +
060700         CAT-SPEND(WS-CAT-IX).
060800     COMPUTE WS-CO-DISCOUNTS = WS-CO-DISCOUNTS +
060900         CAT-DISCOUNTS(WS-CAT-IX).
061000     COMPUTE WS-CO-RECEIPTS = WS-CO-RECEIPTS +
061100         CAT-RCPT-COUNT(WS-CAT-IX).
061200     IF CAT-IS-LOYAL(WS-CAT-IX) = "YES"
061300         ADD 1 TO WS-LOYAL-COUNT
061400     END-IF.
061500 5010-EXIT.
061600     EXIT.
061700
061800*---------------------------------------------------------------
061900*    SEGMENT SUMMARY -- ONE ROW PER DISTINCT SEGMENT SEEN IN
062000*    CUST-AGG-TABLE, THEN A SECOND PASS FOR THE PERCENTAGES.
062100*---------------------------------------------------------------
062200 5100-SEGMENT-SUMMARY.
062300     PERFORM 5110-BUILD-SEGMENT-ROW THRU 5110-EXIT
062400         VARYING WS-CAT-IX FROM 1 BY 1
062500         UNTIL WS-CAT-IX > WS-CAT-COUNT.
062600     PERFORM 5120-SEGMENT-PERCENTS THRU 5120-EXIT
062700         VARYING WS-SEG-IX FROM 1 BY 1
062800         UNTIL WS-SEG-IX > WS-SEG-COUNT.
062900 5100-EXIT.
063000     EXIT.
063100
063200 5110-BUILD-SEGMENT-ROW.
063300     MOVE ZERO TO WS-FOUND-IX.
063400     PERFORM 5111-SEG-SCAN THRU 5111-EXIT
063500         VARYING WS-SEG-IX FROM 1 BY 1
063600         UNTIL WS-SEG-IX > WS-SEG-COUNT.
063700     IF WS-FOUND-IX = ZERO
063800         AND WS-SEG-COUNT < WS-MAX-SEG-ROWS
063900         ADD 1 TO WS-SEG-COUNT
064000         MOVE WS-SEG-COUNT TO WS-FOUND-IX
064100         MOVE CAT-SEGMENT(WS-CAT-IX) TO SEG-NAME(WS-FOUND-IX)
064200     END-IF.
064300     IF WS-FOUND-IX > ZERO
064400         ADD 1 TO SEG-CUST-COUNT(WS-FOUND-IX)
064500         COMPUTE SEG-SPEND(WS-FOUND-IX) =
064600             SEG-SPEND(WS-FOUND-IX) + CAT-SPEND(WS-CAT-IX)
064700         COMPUTE SEG-DISCOUNTS(WS-FOUND-IX) =
064800             SEG-DISCOUNTS(WS-FOUND-IX) +
064900                 CAT-DISCOUNTS(WS-CAT-IX)
065000     END-IF.
065100 5110-EXIT.
065200     EXIT.
065300
065400 5111-SEG-SCAN.
065500     IF SEG-NAME(WS-SEG-IX) = CAT-SEGMENT(WS-CAT-IX)
065600         MOVE WS-SEG-IX TO WS-FOUND-IX
065700     END-IF.
065800 5111-EXIT.
065900     EXIT.
066000
066100 5120-SEGMENT-PERCENTS.
066200     MOVE SEG-SPEND(WS-SEG-IX)     TO WS-MC-NUMERATOR.
066300     MOVE SEG-CUST-COUNT(WS-SEG-IX) TO WS-MC-DENOMINATOR.
066400     PERFORM 8400-SAFE-DIVIDE.
066500     MOVE WS-MC-RESULT TO SEG-REV-PER-CUST(WS-SEG-IX).
066600     MOVE SEG-DISCOUNTS(WS-SEG-IX) TO WS-MC-DISCOUNTS.
066700     COMPUTE WS-MC-PRE-DISC-REV =
066800         SEG-SPEND(WS-SEG-IX) + SEG-DISCOUNTS(WS-SEG-IX).
066900     PERFORM 8420-DISCOUNT-RATE-PCT.
067000     MOVE WS-MC-RESULT TO SEG-DISC-RATE(WS-SEG-IX).
067100     MOVE SEG-CUST-COUNT(WS-SEG-IX) TO WS-MC-PART.
067200     MOVE WS-CO-CUST-COUNT          TO WS-MC-WHOLE.
067300     PERFORM 8430-PCT-OF-TOTAL.
067400     MOVE WS-MC-RESULT TO SEG-PCT-CUST(WS-SEG-IX).
067500     MOVE SEG-SPEND(WS-SEG-IX)      TO WS-MC-PART.
067600     MOVE WS-CO-REVENUE             TO WS-MC-WHOLE.
067700     PERFORM 8430-PCT-OF-TOTAL.
067800     MOVE WS-MC-RESULT TO SEG-PCT-REV(WS-SEG-IX).
067900 5120-EXIT.
068000     EXIT.
068100
068200*---------------------------------------------------------------
068300*    BUBBLE SORT CUST-AGG-TABLE BY SPEND DESCENDING.  THE TOP-50
068400*    TABLE AND EVERY PER-STORE SECTION BOTH READ OFF THIS ONE
068500*    SORTED ORDER -- FILTERING A SORTED LIST BY STORE STILL
068600*    LEAVES THE SURVIVORS IN SPEND-DESCENDING ORDER.
068700*---------------------------------------------------------------
068800 6000-SORT-CUST-BY-SPEND.
068900     PERFORM 6010-BUBBLE-PASS THRU 6010-EXIT
069000         VARYING WS-SWAP-IX FROM 1 BY 1
069100         UNTIL WS-SWAP-IX > WS-CAT-COUNT.
069200 6000-EXIT.
069300     EXIT.
069400
069500 6010-BUBBLE-PASS.
069600     PERFORM 6020-BUBBLE-COMPARE THRU 6020-EXIT
069700         VARYING WS-CAT-IX FROM 1 BY 1
069800         UNTIL WS-CAT-IX > WS-CAT-COUNT - 1.
069900 6010-EXIT.
070000     EXIT.
070100
070200 6020-BUBBLE-COMPARE.
070300     IF CAT-SPEND(WS-CAT-IX) < CAT-SPEND(WS-CAT-IX + 1)
070400         MOVE CAT-CUST-ID(WS-CAT-IX)    TO WS-CAH-CUST-ID
070500         MOVE CAT-CUST-NAME(WS-CAT-IX)  TO WS-CAH-CUST-NAME
070600         MOVE CAT-RCPT-COUNT(WS-CAT-IX) TO WS-CAH-RCPT-COUNT
070700         MOVE CAT-UNITS(WS-CAT-IX)      TO WS-CAH-UNITS
070800         MOVE CAT-SPEND(WS-CAT-IX)      TO WS-CAH-SPEND
070900         MOVE CAT-DISCOUNTS(WS-CAT-IX)  TO WS-CAH-DISCOUNTS
071000         MOVE CAT-STO-COUNT(WS-CAT-IX)  TO WS-CAH-STO-COUNT
071100         MOVE CAT-PRI-STORE(WS-CAT-IX)  TO WS-CAH-PRI-STORE
071200         MOVE CAT-AVG-TXN(WS-CAT-IX)    TO WS-CAH-AVG-TXN
071300         MOVE CAT-DISC-RATE(WS-CAT-IX)  TO WS-CAH-DISC-RATE
071400         MOVE CAT-SEGMENT(WS-CAT-IX)    TO WS-CAH-SEGMENT
071500         MOVE CAT-IS-LOYAL(WS-CAT-IX)   TO WS-CAH-IS-LOYAL
071600
071700         MOVE CAT-CUST-ID(WS-CAT-IX + 1)    TO
071800             CAT-CUST-ID(WS-CAT-IX)
071900         MOVE CAT-CUST-NAME(WS-CAT-IX + 1)  TO
072000             CAT-CUST-NAME(WS-CAT-IX)
072100         MOVE CAT-RCPT-COUNT(WS-CAT-IX + 1) TO
072200             CAT-RCPT-COUNT(WS-CAT-IX)
072300         MOVE CAT-UNITS(WS-CAT-IX + 1)      TO
072400             CAT-UNITS(WS-CAT-IX)
072500         MOVE CAT-SPEND(WS-CAT-IX + 1)      TO
072600             CAT-SPEND(WS-CAT-IX)
072700         MOVE CAT-DISCOUNTS(WS-CAT-IX + 1)  TO
072800             CAT-DISCOUNTS(WS-CAT-IX)
072900         MOVE CAT-STO-COUNT(WS-CAT-IX + 1)  TO
073000             CAT-STO-COUNT(WS-CAT-IX)
073100         MOVE CAT-PRI-STORE(WS-CAT-IX + 1)  TO
073200             CAT-PRI-STORE(WS-CAT-IX)
073300         MOVE CAT-AVG-TXN(WS-CAT-IX + 1)    TO
073400             CAT-AVG-TXN(WS-CAT-IX)
073500         MOVE CAT-DISC-RATE(WS-CAT-IX + 1)  TO
073600             CAT-DISC-RATE(WS-CAT-IX)
073700         MOVE CAT-SEGMENT(WS-CAT-IX + 1)    TO
073800             CAT-SEGMENT(WS-CAT-IX)
073900         MOVE CAT-IS-LOYAL(WS-CAT-IX + 1)   TO
074000             CAT-IS-LOYAL(WS-CAT-IX)
074100
074200         MOVE WS-CAH-CUST-ID      TO CAT-CUST-ID(WS-CAT-IX + 1)
074300         MOVE WS-CAH-CUST-NAME    TO
074400             CAT-CUST-NAME(WS-CAT-IX + 1)
074500         MOVE WS-CAH-RCPT-COUNT   TO
074600             CAT-RCPT-COUNT(WS-CAT-IX + 1)
074700         MOVE WS-CAH-UNITS        TO CAT-UNITS(WS-CAT-IX + 1)
074800         MOVE WS-CAH-SPEND        TO CAT-SPEND(WS-CAT-IX + 1)
074900         MOVE WS-CAH-DISCOUNTS    TO
075000             CAT-DISCOUNTS(WS-CAT-IX + 1)
075100         MOVE WS-CAH-STO-COUNT    TO
075200             CAT-STO-COUNT(WS-CAT-IX + 1)
075300         MOVE WS-CAH-PRI-STORE    TO
075400             CAT-PRI-STORE(WS-CAT-IX + 1)
075500         MOVE WS-CAH-AVG-TXN      TO CAT-AVG-TXN(WS-CAT-IX + 1)
075600         MOVE WS-CAH-DISC-RATE    TO
075700             CAT-DISC-RATE(WS-CAT-IX + 1)
075800         MOVE WS-CAH-SEGMENT      TO CAT-SEGMENT(WS-CAT-IX + 1)
075900         MOVE WS-CAH-IS-LOYAL     TO
076000             CAT-IS-LOYAL(WS-CAT-IX + 1)
076100     END-IF.
076200 6020-EXIT.
076300     EXIT.
076400
076500 6100-SORT-SEGMENTS.
076600     PERFORM 6110-SEG-BUBBLE-PASS THRU 6110-EXIT
076700         VARYING WS-SWAP-IX FROM 1 BY 1
076800         UNTIL WS-SWAP-IX > WS-SEG-COUNT.
076900 6100-EXIT.
077000     EXIT.
077100
077200 6110-SEG-BUBBLE-PASS.
077300     PERFORM 6120-SEG-BUBBLE-COMPARE THRU 6120-EXIT
077400         VARYING WS-SEG-IX FROM 1 BY 1
077500         UNTIL WS-SEG-IX > WS-SEG-COUNT - 1.
077600 6110-EXIT.
077700     EXIT.
077800
077900 6120-SEG-BUBBLE-COMPARE.
078000     IF SEG-SPEND(WS-SEG-IX) < SEG-SPEND(WS-SEG-IX + 1)
078100         MOVE SEG-NAME(WS-SEG-IX)         TO WS-CAH-SEGMENT
078200         MOVE SEG-CUST-COUNT(WS-SEG-IX)   TO WS-CAH-RCPT-COUNT
078300         MOVE SEG-SPEND(WS-SEG-IX)        TO WS-CAH-SPEND
078400         MOVE SEG-DISCOUNTS(WS-SEG-IX)    TO WS-CAH-DISCOUNTS
078500         MOVE SEG-REV-PER-CUST(WS-SEG-IX) TO WS-CAH-AVG-TXN
078600         MOVE SEG-DISC-RATE(WS-SEG-IX)    TO WS-CAH-DISC-RATE
078700         MOVE SEG-PCT-CUST(WS-SEG-IX)     TO WS-CAH-UNITS
078800         MOVE SEG-PCT-REV(WS-SEG-IX)      TO WS-CAH-STO-COUNT
078900
079000         MOVE SEG-NAME(WS-SEG-IX + 1)         TO
079100             SEG-NAME(WS-SEG-IX)
079200         MOVE SEG-CUST-COUNT(WS-SEG-IX + 1)   TO
079300             SEG-CUST-COUNT(WS-SEG-IX)
079400         MOVE SEG-SPEND(WS-SEG-IX + 1)        TO
079500             SEG-SPEND(WS-SEG-IX)
079600         MOVE SEG-DISCOUNTS(WS-SEG-IX + 1)    TO
079700             SEG-DISCOUNTS(WS-SEG-IX)
079800         MOVE SEG-REV-PER-CUST(WS-SEG-IX + 1) TO
079900             SEG-REV-PER-CUST(WS-SEG-IX)
080000         MOVE SEG-DISC-RATE(WS-SEG-IX + 1)    TO
080100             SEG-DISC-RATE(WS-SEG-IX)
080200         MOVE SEG-PCT-CUST(WS-SEG-IX + 1)     TO
080300             SEG-PCT-CUST(WS-SEG-IX)
080400         MOVE SEG-PCT-REV(WS-SEG-IX + 1)      TO
080500             SEG-PCT-REV(WS-SEG-IX)
080600
080700         MOVE WS-CAH-SEGMENT    TO SEG-NAME(WS-SEG-IX + 1)
080800         MOVE WS-CAH-RCPT-COUNT TO
080900             SEG-CUST-COUNT(WS-SEG-IX + 1)
081000         MOVE WS-CAH-SPEND      TO SEG-SPEND(WS-SEG-IX + 1)
081100         MOVE WS-CAH-DISCOUNTS  TO SEG-DISCOUNTS(WS-SEG-IX + 1)
081200         MOVE WS-CAH-AVG-TXN    TO
081300             SEG-REV-PER-CUST(WS-SEG-IX + 1)
081400         MOVE WS-CAH-DISC-RATE  TO
081500             SEG-DISC-RATE(WS-SEG-IX + 1)
081600         MOVE WS-CAH-UNITS      TO
081700             SEG-PCT-CUST(WS-SEG-IX + 1)
081800         MOVE WS-CAH-STO-COUNT  TO
081900             SEG-PCT-REV(WS-SEG-IX + 1)
082000     END-IF.
082100 6120-EXIT.
082200     EXIT.
082300
082400 7000-PRINT-KPI-BLOCK.
082500     PERFORM 9100-HEADING.
082600     MOVE "CUSTOMER KPI SUMMARY" TO CS-TITLE.
082700     WRITE CUSLINE FROM CUS-SECTION-LINE AFTER ADVANCING 2 LINES.
082800     MOVE "TOTAL CUSTOMERS"        TO KPI-LABEL.
082900     MOVE WS-CO-CUST-COUNT         TO KPI-VALUE.
083000     WRITE CUSLINE FROM CUS-KPI-LINE AFTER ADVANCING 2 LINES.
083100     MOVE "TOTAL REVENUE"          TO KPI-LABEL.
083200     MOVE WS-CO-REVENUE            TO KPI-VALUE.
083300     WRITE CUSLINE FROM CUS-KPI-LINE AFTER ADVANCING 1 LINE.
083400     MOVE "REVENUE PER CUSTOMER"   TO KPI-LABEL.
083500     MOVE WS-CO-REV-PER-CUST       TO KPI-VALUE.
083600     WRITE CUSLINE FROM CUS-KPI-LINE AFTER ADVANCING 1 LINE.
083700     MOVE "LOYALTY RATE PCT"       TO KPI-LABEL.
083800     MOVE WS-CO-LOYALTY-RATE       TO KPI-VALUE.
083900     WRITE CUSLINE FROM CUS-KPI-LINE AFTER ADVANCING 1 LINE.
084000     MOVE "DISTINCT RECEIPTS"      TO KPI-LABEL.
084100     MOVE WS-CO-RECEIPTS           TO KPI-VALUE.
084200     WRITE CUSLINE FROM CUS-KPI-LINE AFTER ADVANCING 1 LINE.
084300     MOVE "AVG TRANSACTION"        TO KPI-LABEL.
084400     MOVE WS-CO-AVG-TXN            TO KPI-VALUE.
084500     WRITE CUSLINE FROM CUS-KPI-LINE AFTER ADVANCING 1 LINE.
084600     MOVE "TOTAL DISCOUNTS"        TO KPI-LABEL.
084700     MOVE WS-CO-DISCOUNTS          TO KPI-VALUE.
084800     WRITE CUSLINE FROM CUS-KPI-LINE AFTER ADVANCING 1 LINE.
084900     MOVE "DISCOUNT RATE PCT"      TO KPI-LABEL.
085000     MOVE WS-CO-DISCOUNT-RATE      TO KPI-VALUE.
085100     WRITE CUSLINE FROM CUS-KPI-LINE AFTER ADVANCING 1 LINE.
085200 7000-EXIT.
085300     EXIT.
085400
085500 7100-PRINT-SEGMENT-SUMMARY.
085600     MOVE "SEGMENT SUMMARY -- SORTED BY REVENUE" TO CS-TITLE.
085700     WRITE CUSLINE FROM CUS-SECTION-LINE AFTER ADVANCING 2 LINES.
085800     WRITE CUSLINE FROM SEG-COL-HEAD-1 AFTER ADVANCING 2 LINES.
085900     WRITE CUSLINE FROM SEG-COL-HEAD-2 AFTER ADVANCING 1 LINE.
086000     PERFORM 7110-PRINT-ONE-SEGMENT THRU 7110-EXIT
086100         VARYING WS-SEG-IX FROM 1 BY 1
086200         UNTIL WS-SEG-IX > WS-SEG-COUNT.
086300 7100-EXIT.
086400     EXIT.
086500
086600 7110-PRINT-ONE-SEGMENT.
086700     MOVE SEG-NAME(WS-SEG-IX)         TO SGL-NAME.
086800     MOVE SEG-CUST-COUNT(WS-SEG-IX)   TO SGL-CUST-COUNT.
086900     MOVE SEG-SPEND(WS-SEG-IX)        TO SGL-SPEND.
087000     MOVE SEG-DISCOUNTS(WS-SEG-IX)    TO SGL-DISCOUNTS.
087100     MOVE SEG-REV-PER-CUST(WS-SEG-IX) TO SGL-REV-PER-CUST.
087200     MOVE SEG-DISC-RATE(WS-SEG-IX)    TO SGL-DISC-RATE.
087300     MOVE SEG-PCT-CUST(WS-SEG-IX)     TO SGL-PCT-CUST.
087400     MOVE SEG-PCT-REV(WS-SEG-IX)      TO SGL-PCT-REV.
087500     WRITE CUSLINE FROM SEG-DETAIL-LINE
087600         AFTER ADVANCING 1 LINE
087700         AT EOP
087800             PERFORM 9100-HEADING.
087900 7110-EXIT.
088000     EXIT.
088100
088200 7200-PRINT-TOP-CUSTOMERS.
088300     PERFORM 9100-HEADING.
088400     MOVE "TOP 50 CUSTOMERS -- SORTED BY SPEND" TO CS-TITLE.
088500     WRITE CUSLINE FROM CUS-SECTION-LINE AFTER ADVANCING 2 LINES.
088600     WRITE CUSLINE FROM CUS-COL-HEAD-1 AFTER ADVANCING 2 LINES.
088700     WRITE CUSLINE FROM CUS-COL-HEAD-2 AFTER ADVANCING 1 LINE.
088800     MOVE ZERO TO WS-PRT-COUNT.
088900     PERFORM 7210-PRINT-ONE-CUSTOMER THRU 7210-EXIT
089000         VARYING WS-CAT-IX FROM 1 BY 1
089100         UNTIL WS-CAT-IX > WS-CAT-COUNT
089200         OR WS-PRT-COUNT >= WS-MAX-TOP-ROWS.
089300 7200-EXIT.
089400     EXIT.
089500
089600 7210-PRINT-ONE-CUSTOMER.
089700     ADD 1 TO WS-PRT-COUNT.
089800     MOVE WS-PRT-COUNT              TO DL-RANK.
089900     MOVE CAT-CUST-NAME(WS-CAT-IX)  TO DL-NAME.
090000     MOVE CAT-PRI-STORE(WS-CAT-IX)  TO DL-STORE.
090100     MOVE CAT-SEGMENT(WS-CAT-IX)    TO DL-SEGMENT.
090200     MOVE CAT-IS-LOYAL(WS-CAT-IX)   TO DL-LOYAL.
090300     MOVE CAT-RCPT-COUNT(WS-CAT-IX) TO DL-TXNS.
090400     MOVE CAT-SPEND(WS-CAT-IX)      TO DL-SPEND.
090500     MOVE CAT-DISC-RATE(WS-CAT-IX)  TO DL-DISC-RATE.
090600     WRITE CUSLINE FROM CUS-DETAIL-LINE
090700         AFTER ADVANCING 1 LINE
090800         AT EOP
090900             PERFORM 9100-HEADING.
091000 7210-EXIT.
091100     EXIT.
091200
091300 7300-PRINT-STORE-SECTIONS.
091400     PERFORM 7310-PRINT-ONE-STORE THRU 7310-EXIT
091500         VARYING WS-STL-IX FROM 1 BY 1
091600         UNTIL WS-STL-IX > WS-STL-COUNT.
091700 7300-EXIT.
091800     EXIT.
091900
092000 7310-PRINT-ONE-STORE.
092100     PERFORM 9100-HEADING.
092200     MOVE STL-NAME(WS-STL-IX) TO SH-STORE.
092300     WRITE CUSLINE FROM STORE-HEAD-LINE AFTER ADVANCING 2 LINES.
092400     WRITE CUSLINE FROM CUS-COL-HEAD-1 AFTER ADVANCING 2 LINES.
092500     WRITE CUSLINE FROM CUS-COL-HEAD-2 AFTER ADVANCING 1 LINE.
092600     MOVE ZERO TO WS-PRT-COUNT.
092700     PERFORM 7320-PRINT-STORE-CUSTOMER THRU 7320-EXIT
092800         VARYING WS-CAT-IX FROM 1 BY 1
092900         UNTIL WS-CAT-IX > WS-CAT-COUNT
093000         OR WS-PRT-COUNT >= WS-MAX-TOP-ROWS.
093100 7310-EXIT.
093200     EXIT.
093300
093400 7320-PRINT-STORE-CUSTOMER.
093500     IF CAT-PRI-STORE(WS-CAT-IX) = STL-NAME(WS-STL-IX)
093600         ADD 1 TO WS-PRT-COUNT
093700         MOVE WS-PRT-COUNT              TO DL-RANK
093800         MOVE CAT-CUST-NAME(WS-CAT-IX)  TO DL-NAME
093900         MOVE CAT-PRI-STORE(WS-CAT-IX)  TO DL-STORE
094000         MOVE CAT-SEGMENT(WS-CAT-IX)    TO DL-SEGMENT
094100         MOVE CAT-IS-LOYAL(WS-CAT-IX)   TO DL-LOYAL
094200         MOVE CAT-RCPT-COUNT(WS-CAT-IX) TO DL-TXNS
094300         MOVE CAT-SPEND(WS-CAT-IX)      TO DL-SPEND
094400         MOVE CAT-DISC-RATE(WS-CAT-IX)  TO DL-DISC-RATE
094500         WRITE CUSLINE FROM CUS-DETAIL-LINE
094600             AFTER ADVANCING 1 LINE
094700             AT EOP
094800                 PERFORM 9100-HEADING
094900     END-IF.
095000 7320-EXIT.
095100     EXIT.
095200
095300 9000-READ-CUST.
095400     READ CUST-WORK
095500         AT END
095600             MOVE "Y" TO WS-CUST-EOF.
095700 9000-EXIT.
095800     EXIT.
095900
096000 9010-READ-SALES.
096100     READ SALES-WORK
096200         AT END
096300             MOVE "Y" TO WS-SALES-EOF.
096400 9010-EXIT.
096500     EXIT.
096600
096700 9100-HEADING.
096800     ADD 1 TO WS-PAGE-CTR.
096900     MOVE WS-PAGE-CTR         TO RB-PCTR.
097000     MOVE WS-RPT-NAME         TO RS-RPT-NAME.
097100     MOVE WS-RPT-PERIOD       TO RS-RPT-PERIOD.
097200     WRITE CUSLINE FROM RPT-BANNER-LINE    AFTER ADVANCING PAGE.
097300     WRITE CUSLINE FROM CUS-TITLE-LINE     AFTER ADVANCING 1 LINE.
097400     WRITE CUSLINE FROM RPT-SUBTITLE-LINE  AFTER ADVANCING 2
097500         LINES.
097600 9100-EXIT.
097700     EXIT.
097800
097900 9900-CLOSING.
098000     CLOSE SALES-WORK CUST-WORK PERIOD-CARD CUST-RPT.
098100 9900-EXIT.
098200     EXIT.
098300
098400*    =============== SHARED PROCEDURE LIBRARIES (U3/U14) =========
098500     COPY PRDCALC0.
098600     COPY MTHCALC0.
