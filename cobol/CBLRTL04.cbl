000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLRTL04.
000300 AUTHOR.              J OTERO.
000400 INSTALLATION.        GREENPEAK DISPENSARY GROUP - MIS.
000500 DATE-WRITTEN.        07/14/94.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*    CBLRTL04  -  BUDTENDER PERFORMANCE REPORT                  *
001100*    READS BT-WORK (ONE ROW PER CLERK, BUILT BY CBLRTL01) AND    *
001200*    SALES-WORK (FOR THE FACE-TO-FACE SELLING MIX), SCORES EACH  *
001300*    CLERK WITH FIVE TRANSACTIONS OR MORE ON A 0-100 SCALE, AND  *
001400*    PRINTS THE TEAM KPI BLOCK, THE FULL RANKING TABLE, AND A    *
001500*    PER-STORE BREAKOUT.  CLERKS BELOW THE FIVE-TRANSACTION      *
001600*    FLOOR ARE LISTED SEPARATELY -- NOT SCORED, NOT RANKED --    *
001700*    ON THE TRAILING "BELOW MINIMUM" LISTING, THE SAME SHOP       *
001800*    HABIT OF SPLITTING OUT-OF-TOLERANCE CARDS OFF TO THEIR OWN  *
001900*    TRAILING PRINT SECTION INSTEAD OF FOLDING THEM INTO TOTALS. *
002000*
002100*    CHANGE LOG
002200*    ----------------------------------------------------------
002300*    DATE     BY   TICKET    DESCRIPTION
002400*    -------- ---- --------- ------------------------------------
002500*    07/14/94 JO   RS-0102   ORIGINAL PROGRAM - RANKING TABLE AND   RS0102
002600*                            TEAM KPI BLOCK ONLY, NO F2F SCORE.
002700*    11/29/94 JO   RS-0114   ADDED FACE-TO-FACE SCAN OF SALES-WORK  RS0114
002800*                            AND FOLDED F2F INTO THE SCORE MIX.
002900*    06/05/95 RPK  RS-0124   PER-STORE RANKING SECTIONS.            RS0124
003000*    01/17/97 RPK  RS-0151   BELOW-MINIMUM-TRANSACTIONS LISTING     RS0151
003100*                            SPLIT OUT OF THE RANKING TABLE.
003200*    05/11/98 JO   RS-0192   Y2K - WS-SYSTEM-DATE AND RUN-DATE      RS0192
003300*                            FIELDS NOW 4-DIGIT YEAR.
003400*    01/06/99 JO   RS-0198   Y2K - SIGN-OFF, RE-RAN TEST DECKS      RS0198
003500*                            ACROSS THE 1999/2000 BOUNDARY.
003600*    08/22/01 DPC  RS-0211   WIDENED BT-TABLE TO 300 ROWS TO        RS0211
003700*                            MATCH CBLRTL01'S BT-TABLE CEILING.
003800*    04/03/06 DPC  RS-0231   BUBBLE-SORT RANKING TABLE BY SCORE     RS0231
003900*                            DESCENDING BEFORE PRINT.
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT BT-WORK
005000         ASSIGN TO BTWORK
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT SALES-WORK
005400         ASSIGN TO SALESWRK
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700     SELECT BT-RPT
005800         ASSIGN TO BTRPT
005900         ORGANIZATION IS RECORD SEQUENTIAL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  BT-WORK
006500     LABEL RECORD IS STANDARD.
006600 01  BUDTENDER-PERF-REC.
006700     COPY BTPREC00.
006800
006900 FD  SALES-WORK
007000     LABEL RECORD IS STANDARD.
007100 01  SALES-LINE-REC.
007200     COPY SLSREC00.
007300
007400 FD  BT-RPT
007500     LABEL RECORD IS OMITTED
007600     RECORD CONTAINS 132 CHARACTERS
007700     LINAGE IS 60 WITH FOOTING AT 55
007800     DATA RECORD IS BTLINE.
007900 01  BTLINE                  PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200 COPY WRKDATE0.
008300 COPY RPTHDR00.
008400 COPY MTHWORK0.
008500
008600 01  WORK-SWITCHES.
008700     05  WS-BT-EOF            PIC X(1)   VALUE "N".
008800         88  BT-EOF               VALUE "Y".
008900     05  WS-SALES-EOF         PIC X(1)   VALUE "N".
009000         88  SALES-EOF            VALUE "Y".
009100     05  FILLER               PIC X(1)   VALUE SPACES.
009200
009300 01  WORK-COUNTERS.
009400     05  WS-BT-COUNT          PIC 9(3)   COMP    VALUE ZERO.
009500     05  WS-MAX-BT-ROWS       PIC 9(3)   COMP    VALUE 300.
009600     05  WS-BT-IX             PIC 9(3)   COMP    VALUE ZERO.
009700     05  WS-SWAP-IX           PIC 9(3)   COMP    VALUE ZERO.
009800     05  WS-FOUND-IX          PIC 9(3)   COMP    VALUE ZERO.
009900     05  WS-SFT-COUNT         PIC 9(3)   COMP    VALUE ZERO.
010000     05  WS-MAX-SFT-ROWS      PIC 9(3)   COMP    VALUE 300.
010100     05  WS-SFT-IX            PIC 9(3)   COMP    VALUE ZERO.
010200     05  WS-STL-COUNT         PIC 9(3)   COMP    VALUE ZERO.
010300     05  WS-MAX-STL-ROWS      PIC 9(2)   COMP    VALUE 99.
010400     05  WS-STL-IX            PIC 9(2)   COMP    VALUE ZERO.
010500     05  WS-PRT-COUNT         PIC 9(4)   COMP    VALUE ZERO.
010600     05  WS-SCORED-COUNT      PIC 9(4)   COMP    VALUE ZERO.
010700     05  WS-TOP-COUNT         PIC 9(4)   COMP    VALUE ZERO.
010800     05  WS-NEEDS-COUNT       PIC 9(4)   COMP    VALUE ZERO.
010900     05  WS-BELOW-MIN-COUNT   PIC 9(4)   COMP    VALUE ZERO.
011000     05  WS-FACE-HITS         PIC 9(7)   COMP    VALUE ZERO.
011100     05  FILLER               PIC X(1)           VALUE SPACES.
011200
011300*    =============== CLERK WORKING TABLE (R2/U9) =================
011400*    ONE ROW PER CLERK, BUILT STRAIGHT FROM BT-WORK.  SCORE, TIER
011500*    AND FACE-TO-FACE PERCENT ARE BLANK UNTIL THIS PROGRAM'S
011600*    SCORING PASSES FILL THEM IN -- BT-WORK ITSELF IS NOT
011700*    REWRITTEN.
011800 01  BT-TABLE.
011900     05  BTT-ENTRY OCCURS 300 TIMES.
012000         10  BTT-NAME            PIC X(25).
012100         10  BTT-STORE           PIC X(30).
012200         10  BTT-AVG-CART        PIC S9(5)V99.
012300         10  BTT-UNITS-SOLD      PIC 9(7).
012400         10  BTT-AVG-UNITS-CART  PIC 9(3)V99.
012500         10  BTT-NUM-TRANS       PIC 9(6).
012600         10  BTT-TOTAL-SALES     PIC S9(7)V99.
012700         10  BTT-PCT-DISC        PIC 9(3)V99.
012800         10  BTT-LOYALTY         PIC 9(5).
012900         10  BTT-FACE-PCT        PIC 9(3)V99.
013000         10  BTT-SCORE           PIC 9(3)V99.
013100         10  BTT-TIER            PIC X(15).
013200         10  BTT-SCORED-SW       PIC X(1).
013300             88  BTT-IS-SCORED       VALUE "Y".
013400     05  FILLER                  PIC X(1)       VALUE SPACES.
013500
013600*    =============== FACE-TO-FACE SCAN TABLE (U9) ================
013700*    ONE ROW PER DISTINCT SOLD-BY NAME SEEN WHILE READING
013800*    SALES-WORK.  HOLDS THE LINE COUNT AND THE WALK-IN/IN-STORE/
013900*    FACE-TO-FACE SUBSET COUNT USED TO BUILD BTT-FACE-PCT.
014000 01  SALES-FACE-TABLE.
014100     05  SFT-ENTRY OCCURS 300 TIMES.
014200         10  SFT-NAME            PIC X(25).
014300         10  SFT-TOTAL-LINES     PIC 9(7)   COMP.
014400         10  SFT-FACE-LINES      PIC 9(7)   COMP.
014500     05  FILLER                  PIC X(1)   VALUE SPACES.
014600
014700*    =============== DISTINCT STORE LIST (U13) ===================
014800 01  STORE-LIST-TABLE.
014900     05  STL-ENTRY OCCURS 99 TIMES.
015000         10  STL-NAME            PIC X(30).
015100     05  FILLER                  PIC X(1)   VALUE SPACES.
015200
015300*    =============== MIN/MAX + TEAM ACCUMULATORS (U9) ============
015400 01  SCORE-WORK-AREA.
015500     05  WS-MIN-CART          PIC S9(5)V99   VALUE ZERO.
015600     05  WS-MAX-CART          PIC S9(5)V99   VALUE ZERO.
015700     05  WS-CART-RANGE        PIC S9(5)V99   VALUE ZERO.
015800     05  WS-MIN-UNITSCART     PIC 9(3)V99    VALUE ZERO.
015900     05  WS-MAX-UNITSCART     PIC 9(3)V99    VALUE ZERO.
016000     05  WS-UNITSCART-RANGE   PIC 9(3)V99    VALUE ZERO.
016100     05  WS-MAX-LOYALTY       PIC 9(5)       VALUE ZERO.
016200     05  WS-FIRST-SCORED-SW   PIC X(1)       VALUE "Y".
016300     05  WS-CART-SCORE        PIC S9(3)V99   VALUE ZERO.
016400     05  WS-UNITS-SCORE       PIC S9(3)V99   VALUE ZERO.
016500     05  WS-DISC-SCORE        PIC S9(3)V99   VALUE ZERO.
016600     05  WS-LOYALTY-SCORE     PIC S9(3)V99   VALUE ZERO.
016700     05  WS-F2F-SCORE         PIC S9(3)V99   VALUE ZERO.
016800     05  WS-SCORE-SUM         PIC S9(5)V99   VALUE ZERO.
016900     05  WS-SCORE-TOTAL       PIC S9(7)V9    VALUE ZERO.
017000     05  WS-AVG-SCORE         PIC S9(3)V9    VALUE ZERO.
017100     05  FILLER               PIC X(1)       VALUE SPACES.
017200
017300*    =============== SWAP HOLD AREA FOR BUBBLE SORT ==============
017400 01  WS-BTT-HOLD-AREA.
017500     05  WS-BTT-HOLD-NAME        PIC X(25).
017600     05  WS-BTT-HOLD-STORE       PIC X(30).
017700     05  WS-BTT-HOLD-AVG-CART    PIC S9(5)V99.
017800     05  WS-BTT-HOLD-UNITS-SOLD  PIC 9(7).
017900     05  WS-BTT-HOLD-AVG-UC      PIC 9(3)V99.
018000     05  WS-BTT-HOLD-NUM-TRANS   PIC 9(6).
018100     05  WS-BTT-HOLD-TOTAL-SALES PIC S9(7)V99.
018200     05  WS-BTT-HOLD-PCT-DISC    PIC 9(3)V99.
018300     05  WS-BTT-HOLD-LOYALTY     PIC 9(5).
018400     05  WS-BTT-HOLD-FACE-PCT    PIC 9(3)V99.
018500     05  WS-BTT-HOLD-SCORE       PIC 9(3)V99.
018600     05  WS-BTT-HOLD-TIER        PIC X(15).
018700     05  WS-BTT-HOLD-SCORED-SW   PIC X(1).
018800     05  FILLER                  PIC X(1)   VALUE SPACES.
018900
019000*    =============== REPORT TITLE/KPI/TABLE LINES ================
019100 01  BT-TITLE-LINE.
019200     05  FILLER               PIC X(38)  VALUE SPACES.
019300     05  FILLER               PIC X(22)  VALUE "BUDTENDER PERFORMANCE".
019400     05  FILLER               PIC X(72)  VALUE SPACES.
019500
019600 01  BT-SECTION-LINE.
019700     05  FILLER               PIC X(3)   VALUE SPACES.
019800     05  BS-TITLE             PIC X(60).
019900     05  FILLER               PIC X(69)  VALUE SPACES.
020000
020100 01  BT-KPI-LINE.
020200     05  FILLER               PIC X(5)   VALUE SPACES.
020300     05  BK-LABEL             PIC X(28).
020400     05  FILLER               PIC X(3)   VALUE SPACES.
020500     05  BK-VALUE             PIC $$$,$$$,$$9.99.
020600     05  FILLER               PIC X(82) VALUE SPACES.
020700
020800 01  BT-COL-HEAD-1.
020900     05  FILLER               PIC X(26)  VALUE SPACES.
021000     05  FILLER               PIC X(8)   VALUE SPACES.
021100     05  FILLER               PIC X(16)  VALUE SPACES.
021200     05  FILLER               PIC X(7)   VALUE "TOTAL".
021300     05  FILLER               PIC X(8)   VALUE "AVG".
021400     05  FILLER               PIC X(7)   VALUE "UNITS".
021500     05  FILLER               PIC X(6)   VALUE "DISC".
021600     05  FILLER               PIC X(4)   VALUE "F2F".
021700     05  FILLER               PIC X(50)  VALUE SPACES.
021800
021900 01  BT-COL-HEAD-2.
022000     05  FILLER               PIC X(26)  VALUE "NAME".
022100     05  FILLER               PIC X(8)   VALUE "SCORE".
022200     05  FILLER               PIC X(16)  VALUE "TIER".
022300     05  FILLER               PIC X(7)   VALUE "TRANS".
022400     05  FILLER               PIC X(8)   VALUE "CART".
022500     05  FILLER               PIC X(7)   VALUE "/CART".
022600     05  FILLER               PIC X(6)   VALUE "PCT".
022700     05  FILLER               PIC X(4)   VALUE "PCT".
022800     05  FILLER               PIC X(50)  VALUE SPACES.
022900
023000 01  BT-DETAIL-LINE.
023100     05  BDL-NAME             PIC X(25).
023200     05  FILLER               PIC X(1)   VALUE SPACES.
023300     05  BDL-SCORE            PIC ZZ9.
023400     05  FILLER               PIC X(5)   VALUE SPACES.
023500     05  BDL-TIER             PIC X(15).
023600     05  FILLER               PIC X(1)   VALUE SPACES.
023700     05  BDL-TRANS            PIC ZZZ,ZZ9.
023800     05  FILLER               PIC X(1)   VALUE SPACES.
023900     05  BDL-AVG-CART         PIC ZZZ9.99.
024000     05  FILLER               PIC X(1)   VALUE SPACES.
024100     05  BDL-UNITS-CART       PIC ZZ9.99.
024200     05  FILLER               PIC X(1)   VALUE SPACES.
024300     05  BDL-PCT-DISC         PIC ZZ9.9.
024400     05  FILLER               PIC X(1)   VALUE SPACES.
024500     05  BDL-F2F-PCT          PIC ZZ9.9.
024600     05  FILLER               PIC X(48)  VALUE SPACES.
024700
024800 01  STORE-HEAD-LINE.
024900     05  FILLER               PIC X(3)   VALUE SPACES.
025000     05  FILLER               PIC X(11)  VALUE "RANKINGS --".
025100     05  SHL-STORE            PIC X(30).
025200     05  FILLER               PIC X(88)  VALUE SPACES.
025300
025400 01  BELOWMIN-DETAIL-LINE.
025500     05  BML-NAME             PIC X(25).
025600     05  FILLER               PIC X(2)   VALUE SPACES.
025700     05  BML-STORE            PIC X(30).
025800     05  FILLER               PIC X(2)   VALUE SPACES.
025900     05  BML-TRANS            PIC ZZZ,ZZ9.
026000     05  FILLER               PIC X(3)   VALUE SPACES.
026100     05  FILLER               PIC X(31)  VALUE
026200         "TRANSACTIONS -- NOT SCORED".
026300     05  FILLER               PIC X(32)  VALUE SPACES.
026400
026500 PROCEDURE DIVISION.
026600
026700 0000-CBLRTL04.
026800     PERFORM 1000-INIT.
026900     PERFORM 2000-LOAD-BUDTENDERS THRU 2000-EXIT
027000         UNTIL BT-EOF.
027100     PERFORM 3000-SCAN-SALES-FOR-F2F THRU 3000-EXIT
027200         UNTIL SALES-EOF.
027300     PERFORM 5000-FACE-TO-FACE-PCT THRU 5000-EXIT
027400         VARYING WS-BT-IX FROM 1 BY 1
027500         UNTIL WS-BT-IX > WS-BT-COUNT.
027600     PERFORM 5100-MIN-MAX-SCORE THRU 5100-EXIT.
027700     PERFORM 5200-TIER-CLASSIFY THRU 5200-EXIT
027800         VARYING WS-BT-IX FROM 1 BY 1
027900         UNTIL WS-BT-IX > WS-BT-COUNT.
028000     PERFORM 6000-SORT-BUDTENDER-TABLE THRU 6000-EXIT.
028100     PERFORM 5300-TEAM-SUMMARY THRU 5300-EXIT.
028200     PERFORM 7000-PRINT-KPI-BLOCK THRU 7000-EXIT.
028300     PERFORM 7100-PRINT-RANKING-TABLE THRU 7100-EXIT.
028400     PERFORM 7200-PRINT-STORE-SECTIONS THRU 7200-EXIT.
028500     PERFORM 7300-PRINT-BELOW-MINIMUM THRU 7300-EXIT.
028600     PERFORM 9900-CLOSING.
028700     STOP RUN.
028800
028900 1000-INIT.
029000     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE.
029100     PERFORM 8090-BUILD-RUN-DATE.
029200     MOVE "BUDTENDER PERFORMANCE" TO WS-RPT-NAME.
029300     MOVE "ALL TIME"             TO WS-RPT-PERIOD.
029400     OPEN INPUT  BT-WORK SALES-WORK.
029500     OPEN OUTPUT BT-RPT.
029600     PERFORM 9000-READ-BT.
029700     PERFORM 9010-READ-SALES.
029800 1000-EXIT.
029900     EXIT.
030000
030100 2000-LOAD-BUDTENDERS.
030200*    ONE ROW PER BT-WORK RECORD.  TABLE HOLDS EVERY CLERK --
030300*    SCORED-SW IS SET TO "Y" HERE ONLY FOR THE >= 5 TRANSACTION
030400*    POPULATION; THE REST RIDE ALONG FOR THE BELOW-MINIMUM
030500*    LISTING (U9).
030600     IF WS-BT-COUNT < WS-MAX-BT-ROWS
030700         ADD 1 TO WS-BT-COUNT
030800         MOVE BT-NAME             TO BTT-NAME(WS-BT-COUNT)
030900         MOVE BT-STORE            TO BTT-STORE(WS-BT-COUNT)
031000         MOVE BT-AVG-CART-VALUE   TO BTT-AVG-CART(WS-BT-COUNT)
031100         MOVE BT-UNITS-SOLD       TO BTT-UNITS-SOLD(WS-BT-COUNT)
031200         MOVE BT-AVG-UNITS-CART   TO
031300             BTT-AVG-UNITS-CART(WS-BT-COUNT)
031400         MOVE BT-NUM-TRANSACTIONS TO BTT-NUM-TRANS(WS-BT-COUNT)
031500         MOVE BT-TOTAL-SALES      TO BTT-TOTAL-SALES(WS-BT-COUNT)
031600         MOVE BT-PCT-SALES-DISC   TO BTT-PCT-DISC(WS-BT-COUNT)
031700         MOVE BT-LOYALTY-ENROLL   TO BTT-LOYALTY(WS-BT-COUNT)
031800         MOVE ZERO                TO BTT-FACE-PCT(WS-BT-COUNT)
031900                                      BTT-SCORE(WS-BT-COUNT)
032000         MOVE SPACES              TO BTT-TIER(WS-BT-COUNT)
032100         IF BT-NUM-TRANSACTIONS >= 5
032200             MOVE "Y" TO BTT-SCORED-SW(WS-BT-COUNT)
032300             ADD 1 TO WS-SCORED-COUNT
032400         ELSE
032500             MOVE "N" TO BTT-SCORED-SW(WS-BT-COUNT)
032600             ADD 1 TO WS-BELOW-MIN-COUNT
032700         END-IF
032800         PERFORM 5320-ADD-STORE-TO-LIST THRU 5320-EXIT
032900     END-IF.
033000     PERFORM 9000-READ-BT.
033100 2000-EXIT.
033200     EXIT.
033300
033400 3000-SCAN-SALES-FOR-F2F.
033500*    ONE ROW PER SALES-WORK LINE.  UPSERTS THE PER-CLERK LINE
033600*    COUNT AND WALK-IN/IN-STORE/FACE-TO-FACE SUBSET COUNT USED
033700*    TO BUILD THE F2F SELLING PERCENT (U9).
033800     PERFORM 3010-SFT-UPSERT THRU 3010-EXIT.
033900     PERFORM 9010-READ-SALES.
034000 3000-EXIT.
034100     EXIT.
034200
034300 3010-SFT-UPSERT.
034400     MOVE ZERO TO WS-FOUND-IX.
034500     PERFORM 3020-SFT-SCAN THRU 3020-EXIT
034600         VARYING WS-SFT-IX FROM 1 BY 1
034700         UNTIL WS-SFT-IX > WS-SFT-COUNT.
034800     IF WS-FOUND-IX = ZERO
034900         AND WS-SFT-COUNT < WS-MAX-SFT-ROWS
035000         ADD 1 TO WS-SFT-COUNT
035100         MOVE WS-SFT-COUNT TO WS-FOUND-IX
035200         MOVE SL-SOLD-BY   TO SFT-NAME(WS-FOUND-IX)
035300         MOVE ZERO         TO SFT-TOTAL-LINES(WS-FOUND-IX)
035400                               SFT-FACE-LINES(WS-FOUND-IX)
035500     END-IF.
035600     IF WS-FOUND-IX > ZERO
035700         ADD 1 TO SFT-TOTAL-LINES(WS-FOUND-IX)
035800         MOVE ZERO TO WS-FACE-HITS
035900         INSPECT SL-ORDER-TYPE TALLYING WS-FACE-HITS
036000             FOR ALL "WALK"
036100         INSPECT SL-ORDER-TYPE TALLYING WS-FACE-HITS
036200             FOR ALL "IN-STORE"
036300         INSPECT SL-ORDER-TYPE TALLYING WS-FACE-HITS
036400             FOR ALL "FACE"
036500         IF WS-FACE-HITS > ZERO
036600             ADD 1 TO SFT-FACE-LINES(WS-FOUND-IX)
036700         END-IF
036800     END-IF.
036900 3010-EXIT.
037000     EXIT.
037100
037200 3020-SFT-SCAN.
037300     IF SFT-NAME(WS-SFT-IX) = SL-SOLD-BY
037400         MOVE WS-SFT-IX TO WS-FOUND-IX
037500     END-IF.
037600 3020-EXIT.
037700     EXIT.
037800
037900 5000-FACE-TO-FACE-PCT.
038000*    LOOK UP THIS CLERK IN SALES-FACE-TABLE AND SCALE THE MATCH
038100*    TO A PERCENT.  A CLERK WITH NO SALES LINES AT ALL SCORES
038200*    ZERO F2F (U9).
038300     MOVE ZERO TO WS-FOUND-IX.
038400     PERFORM 5010-F2F-SCAN THRU 5010-EXIT
038500         VARYING WS-SFT-IX FROM 1 BY 1
038600         UNTIL WS-SFT-IX > WS-SFT-COUNT.
038700     IF WS-FOUND-IX > ZERO
038800         MOVE SFT-FACE-LINES(WS-FOUND-IX)  TO WS-MC-NUMERATOR
038900         MOVE SFT-TOTAL-LINES(WS-FOUND-IX)  TO WS-MC-DENOMINATOR
039000         PERFORM 8400-SAFE-DIVIDE
039100         COMPUTE BTT-FACE-PCT(WS-BT-IX) ROUNDED =
039200             WS-MC-RESULT * 100
039300     END-IF.
039400 5000-EXIT.
039500     EXIT.
039600
039700 5010-F2F-SCAN.
039800     IF SFT-NAME(WS-SFT-IX) = BTT-NAME(WS-BT-IX)
039900         MOVE WS-SFT-IX TO WS-FOUND-IX
040000     END-IF.
040100 5010-EXIT.
040200     EXIT.
040300
040400 5100-MIN-MAX-SCORE.
040500*    U9 MIN-MAX SCALED SCORE OVER THE SCORED POPULATION (>= 5
040600*    TRANSACTIONS).  FIRST PASS FINDS THE MIN/MAX OF EACH
040700*    SCALED COMPONENT AND THE MAX ENROLLMENT COUNT; SECOND PASS
040800*    COMPUTES EACH CLERK'S FIVE-COMPONENT SCORE.
040900     MOVE "Y" TO WS-FIRST-SCORED-SW.
041000     MOVE ZERO TO WS-MAX-LOYALTY.
041100     PERFORM 5110-FIND-MIN-MAX THRU 5110-EXIT
041200         VARYING WS-BT-IX FROM 1 BY 1
041300         UNTIL WS-BT-IX > WS-BT-COUNT.
041400     COMPUTE WS-CART-RANGE =
041500         WS-MAX-CART - WS-MIN-CART + 0.01.
041600     COMPUTE WS-UNITSCART-RANGE =
041700         WS-MAX-UNITSCART - WS-MIN-UNITSCART + 0.01.
041800     PERFORM 5120-SCORE-ONE-CLERK THRU 5120-EXIT
041900         VARYING WS-BT-IX FROM 1 BY 1
042000         UNTIL WS-BT-IX > WS-BT-COUNT.
042100 5100-EXIT.
042200     EXIT.
042300
042400 5110-FIND-MIN-MAX.
042500     IF BTT-IS-SCORED(WS-BT-IX)
042600         IF WS-FIRST-SCORED-SW = "Y"
042700             MOVE BTT-AVG-CART(WS-BT-IX)       TO WS-MIN-CART
042800             MOVE BTT-AVG-CART(WS-BT-IX)       TO WS-MAX-CART
042900             MOVE BTT-AVG-UNITS-CART(WS-BT-IX) TO
043000                 WS-MIN-UNITSCART
043100             MOVE BTT-AVG-UNITS-CART(WS-BT-IX) TO
043200                 WS-MAX-UNITSCART
043300             MOVE "N" TO WS-FIRST-SCORED-SW
043400         ELSE
043500             IF BTT-AVG-CART(WS-BT-IX) < WS-MIN-CART
043600                 MOVE BTT-AVG-CART(WS-BT-IX) TO WS-MIN-CART
043700             END-IF
043800             IF BTT-AVG-CART(WS-BT-IX) > WS-MAX-CART
043900                 MOVE BTT-AVG-CART(WS-BT-IX) TO WS-MAX-CART
044000             END-IF
044100             IF BTT-AVG-UNITS-CART(WS-BT-IX) < WS-MIN-UNITSCART
044200                 MOVE BTT-AVG-UNITS-CART(WS-BT-IX) TO
044300                     WS-MIN-UNITSCART
044400             END-IF
044500             IF BTT-AVG-UNITS-CART(WS-BT-IX) > WS-MAX-UNITSCART
044600                 MOVE BTT-AVG-UNITS-CART(WS-BT-IX) TO
044700                     WS-MAX-UNITSCART
044800             END-IF
044900         END-IF
045000         IF BTT-LOYALTY(WS-BT-IX) > WS-MAX-LOYALTY
045100             MOVE BTT-LOYALTY(WS-BT-IX) TO WS-MAX-LOYALTY
045200         END-IF
045300     END-IF.
045400 5110-EXIT.
045500     EXIT.
045600
045700 5120-SCORE-ONE-CLERK.
045800     IF BTT-IS-SCORED(WS-BT-IX)
045900         MOVE BTT-AVG-CART(WS-BT-IX)       TO WS-MC-NUMERATOR
046000         SUBTRACT WS-MIN-CART FROM WS-MC-NUMERATOR
046100         MOVE WS-CART-RANGE                TO WS-MC-DENOMINATOR
046200         PERFORM 8400-SAFE-DIVIDE
046300         COMPUTE WS-CART-SCORE = WS-MC-RESULT * 30
046400
046500         MOVE BTT-AVG-UNITS-CART(WS-BT-IX)  TO WS-MC-NUMERATOR
046600         SUBTRACT WS-MIN-UNITSCART FROM WS-MC-NUMERATOR
046700         MOVE WS-UNITSCART-RANGE            TO WS-MC-DENOMINATOR
046800         PERFORM 8400-SAFE-DIVIDE
046900         COMPUTE WS-UNITS-SCORE = WS-MC-RESULT * 25
047000
047100         COMPUTE WS-DISC-SCORE =
047200             (100 - BTT-PCT-DISC(WS-BT-IX)) / 100 * 20
047300
047400         IF WS-MAX-LOYALTY = ZERO
047500             MOVE ZERO TO WS-LOYALTY-SCORE
047600         ELSE
047700             MOVE BTT-LOYALTY(WS-BT-IX)     TO WS-MC-NUMERATOR
047800             MOVE WS-MAX-LOYALTY            TO WS-MC-DENOMINATOR
047900             PERFORM 8400-SAFE-DIVIDE
048000             COMPUTE WS-LOYALTY-SCORE = WS-MC-RESULT * 15
048100         END-IF
048200
048300         COMPUTE WS-F2F-SCORE =
048400             BTT-FACE-PCT(WS-BT-IX) / 100 * 10
048500
048600         COMPUTE WS-SCORE-SUM ROUNDED =
048700             WS-CART-SCORE + WS-UNITS-SCORE + WS-DISC-SCORE
048800             + WS-LOYALTY-SCORE + WS-F2F-SCORE
048900         MOVE WS-SCORE-SUM TO BTT-SCORE(WS-BT-IX)
049000     END-IF.
049100 5120-EXIT.
049200     EXIT.
049300
049400 5200-TIER-CLASSIFY.
049500     IF BTT-IS-SCORED(WS-BT-IX)
049600         EVALUATE TRUE
049700             WHEN BTT-SCORE(WS-BT-IX) >= 70
049800                 MOVE "TOP PERFORMER"  TO BTT-TIER(WS-BT-IX)
049900             WHEN BTT-SCORE(WS-BT-IX) >= 50
050000                 MOVE "SOLID"          TO BTT-TIER(WS-BT-IX)
050100             WHEN BTT-SCORE(WS-BT-IX) >= 30
050200                 MOVE "DEVELOPING"     TO BTT-TIER(WS-BT-IX)
050300             WHEN OTHER
050400                 MOVE "NEEDS COACHING" TO BTT-TIER(WS-BT-IX)
050500         END-EVALUATE
050600     END-IF.
050700 5200-EXIT.
050800     EXIT.
050900
051000 5300-TEAM-SUMMARY.
051100*    TEAM KPI ROW -- COUNT, AVERAGE SCORE, TOP-PERFORMER COUNT,
051200*    NEEDS-COACHING COUNT, OVER THE SCORED POPULATION ONLY (U9).
051300     MOVE ZERO TO WS-SCORE-TOTAL WS-TOP-COUNT WS-NEEDS-COUNT.
051400     PERFORM 5310-ADD-TEAM-ROW THRU 5310-EXIT
051500         VARYING WS-BT-IX FROM 1 BY 1
051600         UNTIL WS-BT-IX > WS-BT-COUNT.
051700     IF WS-SCORED-COUNT > ZERO
051800         COMPUTE WS-AVG-SCORE ROUNDED =
051900             WS-SCORE-TOTAL / WS-SCORED-COUNT
052000     ELSE
052100         MOVE ZERO TO WS-AVG-SCORE
052200     END-IF.
052300 5300-EXIT.
052400     EXIT.
052500
052600 5310-ADD-TEAM-ROW.
052700     IF BTT-IS-SCORED(WS-BT-IX)
052800         ADD BTT-SCORE(WS-BT-IX) TO WS-SCORE-TOTAL
052900         IF BTT-TIER-TOP(WS-BT-IX)
053000             ADD 1 TO WS-TOP-COUNT
053100         END-IF
053200         IF BTT-TIER-NEW(WS-BT-IX)
053300             ADD 1 TO WS-NEEDS-COUNT
053400         END-IF
053500     END-IF.
053600 5310-EXIT.
053700     EXIT.
053800
053900 5320-ADD-STORE-TO-LIST.
054000     MOVE ZERO TO WS-FOUND-IX.
054100     PERFORM 5325-STORE-LIST-SCAN THRU 5325-EXIT
054200         VARYING WS-STL-IX FROM 1 BY 1
054300         UNTIL WS-STL-IX > WS-STL-COUNT.
054400     IF WS-FOUND-IX = ZERO
054500         AND WS-STL-COUNT < WS-MAX-STL-ROWS
054600         ADD 1 TO WS-STL-COUNT
054700         MOVE BT-STORE TO STL-NAME(WS-STL-COUNT)
054800     END-IF.
054900 5320-EXIT.
055000     EXIT.
055100
055200 5325-STORE-LIST-SCAN.
055300     IF STL-NAME(WS-STL-IX) = BT-STORE
055400         MOVE WS-STL-IX TO WS-FOUND-IX
055500     END-IF.
055600 5325-EXIT.
055700     EXIT.
055800
055900 6000-SORT-BUDTENDER-TABLE.
056000*    BUBBLE SORT THE SCORED CLERKS TO THE FRONT OF THE TABLE IN
056100*    SCORE-DESCENDING ORDER.  UNSCORED ROWS (BELOW THE FIVE-
056200*    TRANSACTION FLOOR) SORT LAST SINCE BTT-SCORE IS ZERO FOR
056300*    THEM -- THE SHOP HAS NO SORT VERB FOR AN IN-MEMORY TABLE
056400*    SO THIS USES THE SAME HAND-ROLLED EXCHANGE SORT AS
056500*    CBLRTL03'S DEAL-TABLE RANKING.
056600     PERFORM 6010-BUBBLE-PASS THRU 6010-EXIT
056700         VARYING WS-SWAP-IX FROM 1 BY 1
056800         UNTIL WS-SWAP-IX > WS-BT-COUNT.
056900 6000-EXIT.
057000     EXIT.
057100
057200 6010-BUBBLE-PASS.
057300     PERFORM 6020-BUBBLE-COMPARE THRU 6020-EXIT
057400         VARYING WS-BT-IX FROM 1 BY 1
057500         UNTIL WS-BT-IX > WS-BT-COUNT - 1.
057600 6010-EXIT.
057700     EXIT.
057800
057900 6020-BUBBLE-COMPARE.
058000*    SCORED CLERKS SORT AHEAD OF UNSCORED ONES REGARDLESS OF THE
058100*    ZERO SCORE LEFT IN BTT-SCORE FOR THE UNSCORED ROWS; WITHIN
058200*    EACH GROUP THE ORDER IS BY SCORE DESCENDING.
058300     IF (BTT-SCORED-SW(WS-BT-IX) = "N"
058400             AND BTT-SCORED-SW(WS-BT-IX + 1) = "Y")
058500         OR (BTT-SCORED-SW(WS-BT-IX) = BTT-SCORED-SW(WS-BT-IX + 1)
058600             AND BTT-SCORE(WS-BT-IX) < BTT-SCORE(WS-BT-IX + 1))
058700         MOVE BTT-NAME(WS-BT-IX)           TO WS-BTT-HOLD-NAME
058800         MOVE BTT-STORE(WS-BT-IX)          TO WS-BTT-HOLD-STORE
058900         MOVE BTT-AVG-CART(WS-BT-IX)       TO
059000             WS-BTT-HOLD-AVG-CART
059100         MOVE BTT-UNITS-SOLD(WS-BT-IX)      TO
059200             WS-BTT-HOLD-UNITS-SOLD
059300         MOVE BTT-AVG-UNITS-CART(WS-BT-IX)  TO WS-BTT-HOLD-AVG-UC
059400         MOVE BTT-NUM-TRANS(WS-BT-IX)       TO
059500             WS-BTT-HOLD-NUM-TRANS
059600         MOVE BTT-TOTAL-SALES(WS-BT-IX)     TO
059700             WS-BTT-HOLD-TOTAL-SALES
059800         MOVE BTT-PCT-DISC(WS-BT-IX)        TO
059900             WS-BTT-HOLD-PCT-DISC
060000         MOVE BTT-LOYALTY(WS-BT-IX)         TO WS-BTT-HOLD-LOYALTY
060100         MOVE BTT-FACE-PCT(WS-BT-IX)        TO
060200             WS-BTT-HOLD-FACE-PCT
060300         MOVE BTT-SCORE(WS-BT-IX)           TO WS-BTT-HOLD-SCORE
060400         MOVE BTT-TIER(WS-BT-IX)            TO WS-BTT-HOLD-TIER
060500         MOVE BTT-SCORED-SW(WS-BT-IX)       TO
060600             WS-BTT-HOLD-SCORED-SW
060700
060800         MOVE BTT-NAME(WS-BT-IX + 1)        TO BTT-NAME(WS-BT-IX)
060900         MOVE BTT-STORE(WS-BT-IX + 1)       TO BTT-STORE(WS-BT-IX)
061000         MOVE BTT-AVG-CART(WS-BT-IX + 1)    TO
061100             BTT-AVG-CART(WS-BT-IX)
061200         MOVE BTT-UNITS-SOLD(WS-BT-IX + 1)  TO
061300             BTT-UNITS-SOLD(WS-BT-IX)
061400         MOVE BTT-AVG-UNITS-CART(WS-BT-IX + 1) TO
061500             BTT-AVG-UNITS-CART(WS-BT-IX)
061600         MOVE BTT-NUM-TRANS(WS-BT-IX + 1)   TO
061700             BTT-NUM-TRANS(WS-BT-IX)
061800         MOVE BTT-TOTAL-SALES(WS-BT-IX + 1) TO
061900             BTT-TOTAL-SALES(WS-BT-IX)
062000         MOVE BTT-PCT-DISC(WS-BT-IX + 1)    TO
062100             BTT-PCT-DISC(WS-BT-IX)
062200         MOVE BTT-LOYALTY(WS-BT-IX + 1)     TO
062300             BTT-LOYALTY(WS-BT-IX)
062400         MOVE BTT-FACE-PCT(WS-BT-IX + 1)    TO
062500             BTT-FACE-PCT(WS-BT-IX)
062600         MOVE BTT-SCORE(WS-BT-IX + 1)       TO BTT-SCORE(WS-BT-IX)
062700         MOVE BTT-TIER(WS-BT-IX + 1)        TO BTT-TIER(WS-BT-IX)
062800         MOVE BTT-SCORED-SW(WS-BT-IX + 1)   TO
062900             BTT-SCORED-SW(WS-BT-IX)
063000
063100         MOVE WS-BTT-HOLD-NAME        TO BTT-NAME(WS-BT-IX + 1)
063200         MOVE WS-BTT-HOLD-STORE       TO BTT-STORE(WS-BT-IX + 1)
063300         MOVE WS-BTT-HOLD-AVG-CART    TO
063400             BTT-AVG-CART(WS-BT-IX + 1)
063500         MOVE WS-BTT-HOLD-UNITS-SOLD  TO
063600             BTT-UNITS-SOLD(WS-BT-IX + 1)
063700         MOVE WS-BTT-HOLD-AVG-UC      TO
063800             BTT-AVG-UNITS-CART(WS-BT-IX + 1)
063900         MOVE WS-BTT-HOLD-NUM-TRANS   TO
064000             BTT-NUM-TRANS(WS-BT-IX + 1)
064100         MOVE WS-BTT-HOLD-TOTAL-SALES TO
064200             BTT-TOTAL-SALES(WS-BT-IX + 1)
064300         MOVE WS-BTT-HOLD-PCT-DISC    TO
064400             BTT-PCT-DISC(WS-BT-IX + 1)
064500         MOVE WS-BTT-HOLD-LOYALTY     TO
064600             BTT-LOYALTY(WS-BT-IX + 1)
064700         MOVE WS-BTT-HOLD-FACE-PCT    TO
064800             BTT-FACE-PCT(WS-BT-IX + 1)
064900         MOVE WS-BTT-HOLD-SCORE       TO BTT-SCORE(WS-BT-IX + 1)
065000         MOVE WS-BTT-HOLD-TIER        TO BTT-TIER(WS-BT-IX + 1)
065100         MOVE WS-BTT-HOLD-SCORED-SW   TO
065200             BTT-SCORED-SW(WS-BT-IX + 1)
065300     END-IF.
065400 6020-EXIT.
065500     EXIT.
065600
065700 7000-PRINT-KPI-BLOCK.
065800     PERFORM 9100-HEADING.
065900     MOVE "TEAM OVERVIEW"                TO BS-TITLE.
066000     WRITE BTLINE FROM BT-SECTION-LINE    AFTER ADVANCING 2 LINES.
066100     MOVE "TOTAL BUDTENDERS SCORED"       TO BK-LABEL.
066200     MOVE WS-SCORED-COUNT                 TO BK-VALUE.
066300     WRITE BTLINE FROM BT-KPI-LINE         AFTER ADVANCING 1 LINE.
066400     MOVE "AVERAGE SCORE"                 TO BK-LABEL.
066500     MOVE WS-AVG-SCORE                    TO BK-VALUE.
066600     WRITE BTLINE FROM BT-KPI-LINE         AFTER ADVANCING 1 LINE.
066700     MOVE "TOP PERFORMERS"                TO BK-LABEL.
066800     MOVE WS-TOP-COUNT                    TO BK-VALUE.
066900     WRITE BTLINE FROM BT-KPI-LINE         AFTER ADVANCING 1 LINE.
067000     MOVE "NEEDS COACHING"                TO BK-LABEL.
067100     MOVE WS-NEEDS-COUNT                  TO BK-VALUE.
067200     WRITE BTLINE FROM BT-KPI-LINE         AFTER ADVANCING 1 LINE.
067300 7000-EXIT.
067400     EXIT.
067500
067600 7100-PRINT-RANKING-TABLE.
067700     WRITE BTLINE FROM RPT-BLANK-LINE     AFTER ADVANCING 2 LINES.
067800     MOVE "ALL BUDTENDERS -- RANKED BY SCORE" TO BS-TITLE.
067900     WRITE BTLINE FROM BT-SECTION-LINE    AFTER ADVANCING 1 LINE.
068000     WRITE BTLINE FROM BT-COL-HEAD-1      AFTER ADVANCING 2 LINES.
068100     WRITE BTLINE FROM BT-COL-HEAD-2      AFTER ADVANCING 1 LINE.
068200     PERFORM 7110-PRINT-ONE-RANK THRU 7110-EXIT
068300         VARYING WS-BT-IX FROM 1 BY 1
068400         UNTIL WS-BT-IX > WS-BT-COUNT
068500         OR NOT BTT-IS-SCORED(WS-BT-IX).
068600 7100-EXIT.
068700     EXIT.
068800
068900 7110-PRINT-ONE-RANK.
069000     MOVE BTT-NAME(WS-BT-IX)         TO BDL-NAME.
069100     MOVE BTT-SCORE(WS-BT-IX)        TO BDL-SCORE.
069200     MOVE BTT-TIER(WS-BT-IX)         TO BDL-TIER.
069300     MOVE BTT-NUM-TRANS(WS-BT-IX)    TO BDL-TRANS.
069400     MOVE BTT-AVG-CART(WS-BT-IX)     TO BDL-AVG-CART.
069500     MOVE BTT-AVG-UNITS-CART(WS-BT-IX) TO BDL-UNITS-CART.
069600     MOVE BTT-PCT-DISC(WS-BT-IX)     TO BDL-PCT-DISC.
069700     MOVE BTT-FACE-PCT(WS-BT-IX)     TO BDL-F2F-PCT.
069800     WRITE BTLINE FROM BT-DETAIL-LINE
069900         AFTER ADVANCING 1 LINE
070000         AT EOP
070100             PERFORM 9100-HEADING.
070200 7110-EXIT.
070300     EXIT.
070400
070500 7200-PRINT-STORE-SECTIONS.
070600     PERFORM 7210-PRINT-ONE-STORE THRU 7210-EXIT
070700         VARYING WS-STL-IX FROM 1 BY 1
070800         UNTIL WS-STL-IX > WS-STL-COUNT.
070900 7200-EXIT.
071000     EXIT.
071100
071200 7210-PRINT-ONE-STORE.
071300     MOVE STL-NAME(WS-STL-IX) TO SHL-STORE.
071400     WRITE BTLINE FROM RPT-BLANK-LINE     AFTER ADVANCING 2 LINES.
071500     WRITE BTLINE FROM STORE-HEAD-LINE    AFTER ADVANCING 1 LINE.
071600     WRITE BTLINE FROM BT-COL-HEAD-1      AFTER ADVANCING 2 LINES.
071700     WRITE BTLINE FROM BT-COL-HEAD-2      AFTER ADVANCING 1 LINE.
071800     PERFORM 7220-PRINT-STORE-RANK THRU 7220-EXIT
071900         VARYING WS-BT-IX FROM 1 BY 1
072000         UNTIL WS-BT-IX > WS-BT-COUNT
072100         OR NOT BTT-IS-SCORED(WS-BT-IX).
072200 7210-EXIT.
072300     EXIT.
072400
072500 7220-PRINT-STORE-RANK.
072600     IF BTT-STORE(WS-BT-IX) = STL-NAME(WS-STL-IX)
072700         MOVE BTT-NAME(WS-BT-IX)         TO BDL-NAME
072800         MOVE BTT-SCORE(WS-BT-IX)        TO BDL-SCORE
072900         MOVE BTT-TIER(WS-BT-IX)         TO BDL-TIER
073000         MOVE BTT-NUM-TRANS(WS-BT-IX)    TO BDL-TRANS
073100         MOVE BTT-AVG-CART(WS-BT-IX)     TO BDL-AVG-CART
073200         MOVE BTT-AVG-UNITS-CART(WS-BT-IX) TO BDL-UNITS-CART
073300         MOVE BTT-PCT-DISC(WS-BT-IX)     TO BDL-PCT-DISC
073400         MOVE BTT-FACE-PCT(WS-BT-IX)     TO BDL-F2F-PCT
073500         WRITE BTLINE FROM BT-DETAIL-LINE
073600             AFTER ADVANCING 1 LINE
073700             AT EOP
073800                 PERFORM 9100-HEADING
073900     END-IF.
074000 7220-EXIT.
074100     EXIT.
074200
074300 7300-PRINT-BELOW-MINIMUM.
074400*    CLERKS WITH FEWER THAN FIVE TRANSACTIONS -- THE SHOP'S OLD
074500*    ERROR-LISTING HABIT OF KEEPING THE SHORT POPULATION AS A
074600*    TRAILING "NOT SCORED" SECTION RATHER THAN A SEPARATE FILE.
074700     IF WS-BELOW-MIN-COUNT > ZERO
074800         WRITE BTLINE FROM RPT-BLANK-LINE AFTER ADVANCING 2 LINES
074900         MOVE "BELOW MINIMUM TRANSACTIONS -- NOT SCORED"
075000             TO BS-TITLE
075100         WRITE BTLINE FROM BT-SECTION-LINE
075200             AFTER ADVANCING 1 LINE
075300         PERFORM 7310-PRINT-ONE-BELOWMIN THRU 7310-EXIT
075400             VARYING WS-BT-IX FROM 1 BY 1
075500             UNTIL WS-BT-IX > WS-BT-COUNT
075600     END-IF.
075700 7300-EXIT.
075800     EXIT.
075900
076000 7310-PRINT-ONE-BELOWMIN.
076100     IF NOT BTT-IS-SCORED(WS-BT-IX)
076200         MOVE BTT-NAME(WS-BT-IX)  TO BML-NAME
076300         MOVE BTT-STORE(WS-BT-IX) TO BML-STORE
076400         MOVE BTT-NUM-TRANS(WS-BT-IX) TO BML-TRANS
076500         WRITE BTLINE FROM BELOWMIN-DETAIL-LINE
076600             AFTER ADVANCING 1 LINE
076700             AT EOP
076800                 PERFORM 9100-HEADING
076900     END-IF.
077000 7310-EXIT.
077100     EXIT.
077200
077300 9000-READ-BT.
077400     READ BT-WORK
077500         AT END
077600             MOVE "Y" TO WS-BT-EOF.
077700 9000-EXIT.
077800     EXIT.
077900
078000 9010-READ-SALES.
078100     READ SALES-WORK
078200         AT END
078300             MOVE "Y" TO WS-SALES-EOF.
078400 9010-EXIT.
078500     EXIT.
078600
078700 9100-HEADING.
078800     ADD 1 TO WS-PAGE-CTR.
078900     MOVE WS-PAGE-CTR         TO RB-PCTR.
079000     MOVE WS-RPT-NAME         TO RS-RPT-NAME.
079100     MOVE WS-RPT-PERIOD       TO RS-RPT-PERIOD.
079200     WRITE BTLINE FROM RPT-BANNER-LINE    AFTER ADVANCING PAGE.
079300     WRITE BTLINE FROM BT-TITLE-LINE      AFTER ADVANCING 1 LINE.
079400     WRITE BTLINE FROM RPT-SUBTITLE-LINE  AFTER ADVANCING 2 LINES.
079500 9100-EXIT.
079600     EXIT.
079700
079800 9900-CLOSING.
079900     CLOSE BT-WORK SALES-WORK BT-RPT.
080000 9900-EXIT.
080100     EXIT.
080200
080300*    =============== SHARED PROCEDURE LIBRARIES (U14) ============
080400     COPY PRDCALC0.
080500     COPY MTHCALC0.
