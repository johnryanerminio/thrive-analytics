000100******************************************************************
000200*    BTPREC00  -  BUDTENDER PERFORMANCE EXTRACT RECORD          *
000300*    ONE ROW PER BUDTENDER PER SOURCE EXTRACT FILE.  CBLRTL01   *
000400*    KEEPS ONLY THE MOST-RECENT EXTRACT FILE'S COPY OF EACH     *
000500*    BUDTENDER/STORE PAIR -- SEE U2 IN CBLRTL01.                *
000600*    REQ 19-121 J.O. ...... INITIAL LAYOUT FOR BUDTENDER LOAD   *
000700******************************************************************
000800 01  BUDTENDER-PERF-REC.
000900     05  BT-NAME              PIC X(25).
001000     05  BT-STORE             PIC X(30).
001100     05  BT-AVG-CART-VALUE    PIC S9(5)V99.
001200     05  BT-UNITS-SOLD        PIC 9(7).
001300     05  BT-AVG-UNITS-CART    PIC 9(3)V99.
001400     05  BT-NUM-TRANSACTIONS  PIC 9(6).
001500     05  BT-TOTAL-SALES       PIC S9(7)V99.
001600     05  BT-PCT-SALES-DISC    PIC 9(3)V99.
001700     05  BT-LOYALTY-ENROLL    PIC 9(5).
001800*    =============== DERIVED BY CBLRTL01/CBLRTL04 U9 ===========
001900     05  BT-FACE-PCT          PIC 9(3)V99.
002000     05  BT-SCORE             PIC 9(3)V99.
002100     05  BT-TIER              PIC X(15).
002200         88  BT-TIER-TOP          VALUE "TOP PERFORMER".
002300         88  BT-TIER-SOLID        VALUE "SOLID".
002400         88  BT-TIER-GROWING      VALUE "DEVELOPING".
002500         88  BT-TIER-NEW          VALUE "NEEDS COACHING".
002600     05  BT-SOURCE-END-DATE   PIC 9(8).
002700     05  FILLER               PIC X(7)           VALUE SPACES.
