000100******************************************************************
000200*    MTHCALC0  -  SHARED MATH-HELPER PROCEDURE LIBRARY          *
000300*    U14 - COMMON MATH HELPERS.  COPY INTO THE PROCEDURE        *
000400*    DIVISION OF ANY CBLRTL0n PROGRAM THAT COMPUTES A RATIO OR  *
000500*    PERCENTAGE.  THE HOST PROGRAM LOADS WS-MC-NUMERATOR AND    *
000600*    WS-MC-DENOMINATOR (OR THE MARGIN/DISCOUNT/PCT-CHANGE       *
000700*    PAIRS BELOW), PERFORMS THE WANTED PARAGRAPH, THEN READS    *
000800*    THE ANSWER BACK OUT OF WS-MC-RESULT.                      *
000900*    REQ 19-145 J.O. ...... INITIAL SAFE-DIVIDE / MARGIN% CODE  *
001000*    REQ 19-190 J.O. ...... ADDED 8430/8440 FOR DASHBOARD WORK  *
001100*    REQ 20-004 J.O. ...... Y2K - NO CHANGE NEEDED, NOTED FOR   *
001200*                           THE FILE REVIEW                    *
001300******************************************************************
001400 8400-SAFE-DIVIDE.
001500*    RESULT = NUMERATOR / DENOMINATOR, OR ZERO WHEN THE
001600*    DENOMINATOR IS ZERO.  ALL OTHER HELPERS BELOW PERFORM
001700*    THIS ONE RATHER THAN DIVIDING DIRECTLY.
001800     IF WS-MC-DENOMINATOR = ZERO
001900         MOVE ZERO TO WS-MC-RESULT
002000     ELSE
002100         COMPUTE WS-MC-RESULT ROUNDED =
002200             WS-MC-NUMERATOR / WS-MC-DENOMINATOR
002300     END-IF.
002400 8400-EXIT.
002500     EXIT.
002600
002700 8410-MARGIN-PCT.
002800*    MARGIN% = NET-PROFIT / ACTUAL-REVENUE * 100.
002900     MOVE WS-MC-NET-PROFIT    TO WS-MC-NUMERATOR.
003000     MOVE WS-MC-ACTUAL-REV    TO WS-MC-DENOMINATOR.
003100     PERFORM 8400-SAFE-DIVIDE.
003200     COMPUTE WS-MC-RESULT ROUNDED = WS-MC-RESULT * 100.
003300 8410-EXIT.
003400     EXIT.
003500
003600 8420-DISCOUNT-RATE-PCT.
003700*    DISCOUNT RATE% = DISCOUNTS / PRE-DISC-REVENUE * 100.
003800     MOVE WS-MC-DISCOUNTS     TO WS-MC-NUMERATOR.
003900     MOVE WS-MC-PRE-DISC-REV  TO WS-MC-DENOMINATOR.
004000     PERFORM 8400-SAFE-DIVIDE.
004100     COMPUTE WS-MC-RESULT ROUNDED = WS-MC-RESULT * 100.
004200 8420-EXIT.
004300     EXIT.
004400
004500 8430-PCT-OF-TOTAL.
004600*    PART / WHOLE * 100, ZERO WHEN WHOLE IS ZERO.
004700     MOVE WS-MC-PART          TO WS-MC-NUMERATOR.
004800     MOVE WS-MC-WHOLE         TO WS-MC-DENOMINATOR.
004900     PERFORM 8400-SAFE-DIVIDE.
005000     COMPUTE WS-MC-RESULT ROUNDED = WS-MC-RESULT * 100.
005100 8430-EXIT.
005200     EXIT.
005300
005400 8440-PCT-CHANGE.
005500*    (CURRENT - PREVIOUS) / PREVIOUS * 100.  PER REQ 19-190, THIS
005600*    IS UNDEFINED (BLANK, NOT ZERO) WHEN PREVIOUS IS ZERO, SO WE
005700*    SET WS-MC-UNDEFINED RATHER THAN FORCING A RESULT.
005800     MOVE "N"                 TO WS-MC-UNDEFINED.
005900     IF WS-MC-PREVIOUS = ZERO
006000         MOVE "Y"              TO WS-MC-UNDEFINED
006100         MOVE ZERO             TO WS-MC-RESULT
006200     ELSE
006300         COMPUTE WS-MC-NUMERATOR =
006400             WS-MC-CURRENT - WS-MC-PREVIOUS
006500         MOVE WS-MC-PREVIOUS   TO WS-MC-DENOMINATOR
006600         PERFORM 8400-SAFE-DIVIDE
006700         COMPUTE WS-MC-RESULT ROUNDED = WS-MC-RESULT * 100
006800     END-IF.
006900 8440-EXIT.
007000     EXIT.
