000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLRTL08.
000300 AUTHOR.              J OTERO.
000400 INSTALLATION.        GREENPEAK DISPENSARY GROUP - MIS.
000500 DATE-WRITTEN.        04/18/96.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*    CBLRTL08  -  DASHBOARD SUMMARIES                           *
001100*    READS THE PERIOD-REQUEST CARD AND EVERY SALES-WORK LINE IN *
001200*    THE PERIOD IN ONE PASS.  REGULAR-TRANSACTION LINES ROLL UP *
001300*    INTO THE MONTHLY TABLE, THE FULL-PRICE/DISCOUNTED SALES-   *
001400*    MIX SPLIT, THE COMPANY-WIDE CATEGORY TABLE, THE STORE      *
001500*    TABLE (WITH ITS OWN NESTED TOP-BRAND/TOP-CATEGORY          *
001600*    BREAKDOWN), AND THE COMPANY-WIDE TOTALS; EVERY SALES-WORK  *
001700*    LINE REGARDLESS OF TRANSACTION TYPE ROLLS UP INTO THE      *
001800*    EXCLUDED-TRANSACTION BREAKDOWN; REGULAR LINES FALLING IN   *
001900*    THE PRIOR-YEAR WINDOW ROLL UP INTO THE YEAR-OVER-YEAR      *
002000*    COMPARE TOTALS.  PRINTS AN EXECUTIVE SUMMARY, A MONTH-     *
002100*    OVER-MONTH TREND REPORT, A STORE PERFORMANCE RANKING, AND  *
002200*    A YEAR-END SUMMARY WITH HIGHLIGHTS AND YEAR-OVER-YEAR      *
002300*    COMPARE.
002400*
002500*    CHANGE LOG
002600*    ----------------------------------------------------------
002700*    DATE     BY   TICKET    DESCRIPTION
002800*    -------- ---- --------- ------------------------------------
002900*    04/18/96 JO   RS-0164   ORIGINAL PROGRAM - MONTHLY GROUPING,   RS0164
003000*                            EXECUTIVE SUMMARY KPI BLOCK AND
003100*                            MONTHLY TREND TABLE.
003200*    07/02/96 JO   RS-0170   ADDED FULL-PRICE/DISCOUNTED SALES      RS0170
003300*                            MIX AND EXCLUDED-TRANSACTION
003400*                            BREAKDOWN.
003500*    10/21/96 RPK  RS-0175   ADDED STORE PERFORMANCE RANKING AND    RS0175
003600*                            MONTH-OVER-MONTH REPORT.
003700*    01/09/97 RPK  RS-0180   ADDED THE SIX-RULE INSIGHTS ENGINE     RS0180
003800*                            TO THE EXECUTIVE SUMMARY.
003900*    05/11/98 JO   RS-0195   Y2K - WS-SYSTEM-DATE AND RUN-DATE      RS0195
004000*                            FIELDS NOW 4-DIGIT YEAR.
004100*    01/06/99 JO   RS-0201   Y2K - SIGN-OFF, RE-RAN TEST DECKS      RS0201
004200*                            ACROSS THE 1999/2000 BOUNDARY.
004300*    09/23/02 DPC  RS-0217   ADDED YEAR-END SUMMARY SECTION WITH    RS0217
004400*                            HIGHLIGHTS AND YEAR-OVER-YEAR
004500*                            REVENUE/PROFIT/UNITS COMPARE.
004600*    03/30/06 DPC  RS-0230   ADDED DISTINCT BRAND COUNT TO THE      RS0230
004700*                            EXECUTIVE SUMMARY KPI BLOCK.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SALES-WORK
005800         ASSIGN TO SALESWRK
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT PERIOD-CARD
006200         ASSIGN TO PERIODCD
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400
006500     SELECT DASH-RPT
006600         ASSIGN TO DASHRPT
006700         ORGANIZATION IS RECORD SEQUENTIAL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  SALES-WORK
007300     LABEL RECORD IS STANDARD.
007400 01  SALES-LINE-REC.
007500     COPY SLSREC00.
007600
007700 FD  PERIOD-CARD
007800     LABEL RECORD IS STANDARD.
007900 01  PERIOD-REQUEST-REC.
008000     COPY PRDREC00.
008100
008200 FD  DASH-RPT
008300     LABEL RECORD IS OMITTED
008400     RECORD CONTAINS 132 CHARACTERS
008500     LINAGE IS 60 WITH FOOTING AT 55
008600     DATA RECORD IS DSLINE.
008700 01  DSLINE                   PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000 COPY WRKDATE0.
009100 COPY RPTHDR00.
009200 COPY MTHWORK0.
009300
009400 01  WORK-SWITCHES.
009500     05  WS-SALES-EOF         PIC X(1)   VALUE "N".
009600         88  SALES-EOF            VALUE "Y".
009700     05  FILLER               PIC X(1)   VALUE SPACES.
009800
009900 01  WORK-COUNTERS.
010000     05  WS-MON-COUNT         PIC 9(2)   COMP    VALUE ZERO.
010100     05  WS-MAX-MON-ROWS      PIC 9(2)   COMP    VALUE 36.
010200     05  WS-MON-IX            PIC 9(2)   COMP    VALUE ZERO.
010300     05  WS-MON-FOUND         PIC 9(2)   COMP    VALUE ZERO.
010400     05  WS-MRS-IX            PIC 9(3)   COMP    VALUE ZERO.
010500     05  WS-MRS-FOUND         PIC 9(3)   COMP    VALUE ZERO.
010600     05  WS-MCS-IX            PIC 9(3)   COMP    VALUE ZERO.
010700     05  WS-MCS-FOUND         PIC 9(3)   COMP    VALUE ZERO.
010800     05  WS-CAT-COUNT         PIC 9(2)   COMP    VALUE ZERO.
010900     05  WS-MAX-CAT-ROWS      PIC 9(2)   COMP    VALUE 20.
011000     05  WS-CAT-IX            PIC 9(2)   COMP    VALUE ZERO.
011100     05  WS-CAT-FOUND         PIC 9(2)   COMP    VALUE ZERO.
011200     05  WS-STR-COUNT         PIC 9(2)   COMP    VALUE ZERO.
011300     05  WS-MAX-STR-ROWS      PIC 9(2)   COMP    VALUE 30.
011400     05  WS-STR-IX            PIC 9(2)   COMP    VALUE ZERO.
011500     05  WS-STR-FOUND         PIC 9(2)   COMP    VALUE ZERO.
011600     05  WS-SRS-IX            PIC 9(3)   COMP    VALUE ZERO.
011700     05  WS-SRS-FOUND         PIC 9(3)   COMP    VALUE ZERO.
011800     05  WS-SCS-IX            PIC 9(3)   COMP    VALUE ZERO.
011900     05  WS-SCS-FOUND         PIC 9(3)   COMP    VALUE ZERO.
012000     05  WS-SBR-IX            PIC 9(2)   COMP    VALUE ZERO.
012100     05  WS-SBR-FOUND         PIC 9(2)   COMP    VALUE ZERO.
012200     05  WS-SCT-IX            PIC 9(2)   COMP    VALUE ZERO.
012300     05  WS-SCT-FOUND         PIC 9(2)   COMP    VALUE ZERO.
012400     05  WS-GRC-IX            PIC 9(4)   COMP    VALUE ZERO.
012500     05  WS-GRC-FOUND         PIC 9(4)   COMP    VALUE ZERO.
012600     05  WS-MAX-GRC-ROWS      PIC 9(4)   COMP    VALUE 3000.
012700     05  WS-GCU-IX            PIC 9(4)   COMP    VALUE ZERO.
012800     05  WS-GCU-FOUND         PIC 9(4)   COMP    VALUE ZERO.
012900     05  WS-MAX-GCU-ROWS      PIC 9(4)   COMP    VALUE 3000.
013000     05  WS-BRD-COUNT         PIC 9(2)   COMP    VALUE ZERO.
013100     05  WS-MAX-BRD-ROWS      PIC 9(2)   COMP    VALUE 60.
013200     05  WS-BRD-IX            PIC 9(2)   COMP    VALUE ZERO.
013300     05  WS-BRD-FOUND         PIC 9(2)   COMP    VALUE ZERO.
013400     05  WS-EXC-TYPE-COUNT    PIC 9(1)   COMP    VALUE ZERO.
013500     05  WS-MAX-EXC-ROWS      PIC 9(1)   COMP    VALUE 8.
013600     05  WS-EXC-IX            PIC 9(1)   COMP    VALUE ZERO.
013700     05  WS-EXC-FOUND         PIC 9(1)   COMP    VALUE ZERO.
013800     05  WS-SWAP-IX           PIC 9(3)   COMP    VALUE ZERO.
013900     05  WS-INS-COUNT         PIC 9(1)   COMP    VALUE ZERO.
014000     05  WS-YE-INS-COUNT      PIC 9(1)   COMP    VALUE ZERO.
014100     05  WS-PRT-COUNT         PIC 9(3)   COMP    VALUE ZERO.
014200     05  WS-BEST-REV-IX       PIC 9(2)   COMP    VALUE ZERO.
014300     05  WS-WORST-REV-IX      PIC 9(2)   COMP    VALUE ZERO.
014400     05  WS-BEST-PROFIT-IX    PIC 9(2)   COMP    VALUE ZERO.
014500     05  WS-WORST-PROFIT-IX   PIC 9(2)   COMP    VALUE ZERO.
014600     05  WS-BEST-MARGIN-IX    PIC 9(2)   COMP    VALUE ZERO.
014700     05  WS-BOTTOM-STR-IX     PIC 9(2)   COMP    VALUE ZERO.
014800     05  FILLER               PIC X(1)   VALUE SPACES.
014900
015000*    =============== MONTH KEY WORK AREA (U10) ===================
015100 01  WS-MONTH-KEY-AREA.
015200     05  WS-YYYYMM            PIC 9(6)           VALUE ZERO.
015300     05  WS-YYYYMM-R REDEFINES WS-YYYYMM.
015400         10  WS-YM-YYYY       PIC 9(4).
015500         10  WS-YM-MM         PIC 99.
015600     05  FILLER               PIC X(1)   VALUE SPACES.
015700
015800*    =============== MONTHLY GROUPING TABLE (U10) ================
015900 01  MONTH-TABLE.
016000     05  MON-ENTRY OCCURS 36 TIMES.
016100         10  MON-YYYYMM         PIC 9(6).
016200         10  MON-REVENUE        PIC S9(9)V99     VALUE ZERO.
016300         10  MON-PROFIT         PIC S9(9)V99     VALUE ZERO.
016400         10  MON-COST           PIC S9(9)V99     VALUE ZERO.
016500         10  MON-UNITS          PIC S9(7)V99     VALUE ZERO.
016600         10  MON-DISCOUNTS      PIC S9(9)V99     VALUE ZERO.
016700         10  MON-PRE-DISC-REV   PIC S9(9)V99     VALUE ZERO.
016800         10  MON-MARGIN         PIC S9(3)V9      VALUE ZERO.
016900         10  MON-FULL-PRICE-PCT PIC S9(3)V9      VALUE ZERO.
017000         10  MON-RCPT-COUNT     PIC 9(4)   COMP  VALUE ZERO.
017100         10  MON-CUST-COUNT     PIC 9(4)   COMP  VALUE ZERO.
017200         10  MON-RCPT-SEEN      PIC X(20)  OCCURS 200 TIMES.
017300         10  MON-CUST-SEEN      PIC X(15)  OCCURS 200 TIMES.
017400         10  MON-REV-CHG-PCT    PIC S9(5)V9      VALUE ZERO.
017500         10  MON-PROFIT-CHG-PCT PIC S9(5)V9      VALUE ZERO.
017600         10  MON-MARGIN-CHG-PTS PIC S9(3)V9      VALUE ZERO.
017700         10  MON-UNITS-CHG-PCT  PIC S9(5)V9      VALUE ZERO.
017800         10  MON-HAS-PRIOR      PIC X(1)         VALUE "N".
017900             88  MON-FIRST-MONTH  VALUE "Y".
018000     05  FILLER               PIC X(1)   VALUE SPACES.
018100
018200*    =============== MONTH-TABLE SWAP-HOLD AREA (PREFIX ONLY -- ==
018300*    STOPS BEFORE THE SEEN ARRAYS, SAME TRICK CBLRTL07 USES ON
018400*    BRAND-MONTH-TABLE.  THE SEEN ARRAYS ARE SCRATCH ONLY NEEDED
018500*    WHILE COUNTING DISTINCT RECEIPTS/CUSTOMERS DURING 2000-
018600*    SELECT-SALES -- NOTHING READS THEM AFTER 3000-FINALIZE, SO
018700*    THEY DO NOT NEED TO TRAVEL WITH THE ROW WHEN IT SWAPS.
018800 01  WS-MON-HOLD-AREA.
018900     05  WS-MNH-YYYYMM        PIC 9(6).
019000     05  WS-MNH-REVENUE       PIC S9(9)V99.
019100     05  WS-MNH-PROFIT        PIC S9(9)V99.
019200     05  WS-MNH-COST          PIC S9(9)V99.
019300     05  WS-MNH-UNITS         PIC S9(7)V99.
019400     05  WS-MNH-DISCOUNTS     PIC S9(9)V99.
019500     05  WS-MNH-PRE-DISC-REV  PIC S9(9)V99.
019600     05  WS-MNH-MARGIN        PIC S9(3)V9.
019700     05  WS-MNH-FULL-PRICE-PCT
019800                               PIC S9(3)V9.
019900     05  WS-MNH-RCPT-COUNT    PIC 9(4)   COMP.
020000     05  WS-MNH-CUST-COUNT    PIC 9(4)   COMP.
020100     05  FILLER               PIC X(1)   VALUE SPACES.
020200
020300*    =============== SALES-MIX TOTALS (U10) ======================
020400 01  SALES-MIX-TOTALS.
020500     05  WS-SM-FP-REVENUE     PIC S9(9)V99       VALUE ZERO.
020600     05  WS-SM-FP-PROFIT      PIC S9(9)V99       VALUE ZERO.
020700     05  WS-SM-FP-UNITS       PIC S9(7)V99       VALUE ZERO.
020800     05  WS-SM-DISC-REVENUE   PIC S9(9)V99       VALUE ZERO.
020900     05  WS-SM-DISC-PROFIT    PIC S9(9)V99       VALUE ZERO.
021000     05  WS-SM-DISC-UNITS     PIC S9(7)V99       VALUE ZERO.
021100     05  WS-SM-FP-PCT         PIC S9(3)V9        VALUE ZERO.
021200     05  WS-SM-DISC-PCT       PIC S9(3)V9        VALUE ZERO.
021300     05  WS-SM-FP-MARGIN      PIC S9(3)V9        VALUE ZERO.
021400     05  WS-SM-DISC-MARGIN    PIC S9(3)V9        VALUE ZERO.
021500     05  WS-SM-MARGIN-GAP-PTS PIC S9(3)V9        VALUE ZERO.
021600     05  WS-SM-HEALTH         PIC X(7)           VALUE "CONCERN".
021700     05  FILLER               PIC X(1)   VALUE SPACES.
021800
021900*    =============== COMPANY-WIDE CATEGORY TABLE (U10, TOP 8) ====
022000 01  CATEGORY-TABLE.
022100     05  CAT-ENTRY OCCURS 20 TIMES.
022200         10  CAT-NAME           PIC X(20).
022300         10  CAT-REVENUE        PIC S9(9)V99     VALUE ZERO.
022400         10  CAT-PROFIT         PIC S9(9)V99     VALUE ZERO.
022500         10  CAT-UNITS          PIC S9(7)V99     VALUE ZERO.
022600         10  CAT-MARGIN         PIC S9(3)V9      VALUE ZERO.
022700         10  CAT-PCT-OF-TOTAL   PIC S9(3)V9      VALUE ZERO.
022800     05  FILLER               PIC X(1)   VALUE SPACES.
022900
023000 01  WS-CAT-HOLD-AREA.
023100     05  WS-CTH-NAME           PIC X(20).
023200     05  WS-CTH-REVENUE        PIC S9(9)V99.
023300     05  WS-CTH-PROFIT         PIC S9(9)V99.
023400     05  WS-CTH-UNITS          PIC S9(7)V99.
023500     05  WS-CTH-MARGIN         PIC S9(3)V9.
023600     05  WS-CTH-PCT-OF-TOTAL   PIC S9(3)V9.
023700     05  FILLER               PIC X(1)   VALUE SPACES.
023800
023900*    =============== STORE TABLE (U10) ===========================
024000*    NESTED BRAND/CATEGORY SUB-TABLES LOCATE THE STORE'S TOP
024100*    BRAND AND TOP CATEGORY BY REVENUE.  THE DISTINCT-RECEIPT/
024200*    CUSTOMER SEEN ARRAYS ARE SCRATCH ONLY -- SAME RULE AS THE
024300*    MONTH TABLE ABOVE, NOT CARRIED BY THE SWAP-HOLD AREA.
024400 01  STORE-TABLE.
024500     05  STR-ENTRY OCCURS 30 TIMES.
024600         10  STR-NAME           PIC X(30).
024700         10  STR-REVENUE        PIC S9(9)V99     VALUE ZERO.
024800         10  STR-PROFIT         PIC S9(9)V99     VALUE ZERO.
024900         10  STR-COST           PIC S9(9)V99     VALUE ZERO.
025000         10  STR-UNITS          PIC S9(7)V99     VALUE ZERO.
025100         10  STR-DISCOUNTS      PIC S9(9)V99     VALUE ZERO.
025200         10  STR-PRE-DISC-REV   PIC S9(9)V99     VALUE ZERO.
025300         10  STR-MARGIN         PIC S9(3)V9      VALUE ZERO.
025400         10  STR-SHARE-PCT      PIC S9(3)V9      VALUE ZERO.
025500         10  STR-FULL-PRICE-PCT PIC S9(3)V9      VALUE ZERO.
025600         10  STR-RCPT-COUNT     PIC 9(4)   COMP  VALUE ZERO.
025700         10  STR-CUST-COUNT     PIC 9(4)   COMP  VALUE ZERO.
025800         10  STR-TOP-BRD-NAME   PIC X(25)        VALUE SPACES.
025900         10  STR-TOP-BRD-REV    PIC S9(9)V99     VALUE ZERO.
026000         10  STR-TOP-CAT-NAME   PIC X(20)        VALUE SPACES.
026100         10  STR-TOP-CAT-REV    PIC S9(9)V99     VALUE ZERO.
026200         10  STR-RCPT-SEEN      PIC X(20)  OCCURS 200 TIMES.
026300         10  STR-CUST-SEEN      PIC X(15)  OCCURS 200 TIMES.
026400         10  STR-BRD-COUNT      PIC 9(2)   COMP  VALUE ZERO.
026500         10  STR-BRD-NAME       PIC X(25)  OCCURS 60 TIMES.
026600         10  STR-BRD-REV        PIC S9(9)V99
026700                                 OCCURS 60 TIMES.
026800         10  STR-CAT-COUNT      PIC 9(2)   COMP  VALUE ZERO.
026900         10  STR-CAT-NAME       PIC X(20)  OCCURS 20 TIMES.
027000         10  STR-CAT-REV        PIC S9(9)V99
027100                                 OCCURS 20 TIMES.
027200     05  FILLER               PIC X(1)   VALUE SPACES.
027300
027400*    =============== STORE-TABLE SWAP-HOLD AREA (PREFIX ONLY) ====
027500 01  WS-STR-HOLD-AREA.
027600     05  WS-SRH-NAME           PIC X(30).
027700     05  WS-SRH-REVENUE        PIC S9(9)V99.
027800     05  WS-SRH-PROFIT         PIC S9(9)V99.
027900     05  WS-SRH-COST           PIC S9(9)V99.
028000     05  WS-SRH-UNITS          PIC S9(7)V99.
028100     05  WS-SRH-DISCOUNTS      PIC S9(9)V99.
028200     05  WS-SRH-PRE-DISC-REV   PIC S9(9)V99.
028300     05  WS-SRH-MARGIN         PIC S9(3)V9.
028400     05  WS-SRH-SHARE-PCT      PIC S9(3)V9.
028500     05  WS-SRH-FULL-PRICE-PCT PIC S9(3)V9.
028600     05  WS-SRH-RCPT-COUNT     PIC 9(4)   COMP.
028700     05  WS-SRH-CUST-COUNT     PIC 9(4)   COMP.
028800     05  WS-SRH-TOP-BRD-NAME   PIC X(25).
028900     05  WS-SRH-TOP-BRD-REV    PIC S9(9)V99.
029000     05  WS-SRH-TOP-CAT-NAME   PIC X(20).
029100     05  WS-SRH-TOP-CAT-REV    PIC S9(9)V99.
029200     05  FILLER               PIC X(1)   VALUE SPACES.
029300
029400*    =============== GLOBAL DISTINCT RECEIPT/CUSTOMER DEDUP ======
029500 01  GLOBAL-RECEIPT-SEEN-TABLE.
029600     05  GRC-RECEIPT-ID       PIC X(20)  OCCURS 3000 TIMES.
029700     05  FILLER               PIC X(1)   VALUE SPACES.
029800
029900 01  GLOBAL-CUSTOMER-SEEN-TABLE.
030000     05  GCU-CUSTOMER-ID      PIC X(15)  OCCURS 3000 TIMES.
030100     05  FILLER               PIC X(1)   VALUE SPACES.
030200
030300 01  BRAND-SEEN-TABLE.
030400     05  BRD-NAME             PIC X(25)  OCCURS 60 TIMES.
030500     05  FILLER               PIC X(1)   VALUE SPACES.
030600
030700*    =============== COMPANY-WIDE TOTALS (U10) ===================
030800 01  COMPANY-TOTALS.
030900     05  WS-CO-REVENUE        PIC S9(9)V99       VALUE ZERO.
031000     05  WS-CO-PROFIT         PIC S9(9)V99       VALUE ZERO.
031100     05  WS-CO-COST           PIC S9(9)V99       VALUE ZERO.
031200     05  WS-CO-UNITS          PIC S9(7)V99       VALUE ZERO.
031300     05  WS-CO-DISCOUNTS      PIC S9(9)V99       VALUE ZERO.
031400     05  WS-CO-PRE-DISC-REV   PIC S9(9)V99       VALUE ZERO.
031500     05  WS-CO-LINE-COUNT     PIC 9(7)   COMP    VALUE ZERO.
031600     05  WS-CO-MARGIN         PIC S9(3)V9        VALUE ZERO.
031700     05  WS-CO-FULL-PRICE-PCT PIC S9(3)V9        VALUE ZERO.
031800     05  WS-CO-AVG-BASKET     PIC S9(7)V99       VALUE ZERO.
031900     05  WS-CO-RCPT-COUNT     PIC 9(5)   COMP    VALUE ZERO.
032000     05  WS-CO-CUST-COUNT     PIC 9(5)   COMP    VALUE ZERO.
032100     05  WS-CO-AVG-MONTH-REV  PIC S9(9)V99       VALUE ZERO.
032200     05  WS-CO-AVG-MONTH-PFT  PIC S9(9)V99       VALUE ZERO.
032300     05  FILLER               PIC X(1)   VALUE SPACES.
032400
032500*    =============== PRIOR-YEAR TOTALS (U10, YEAR-OVER-YEAR) =====
032600 01  PRIOR-YEAR-TOTALS.
032700     05  WS-PY-REVENUE        PIC S9(9)V99       VALUE ZERO.
032800     05  WS-PY-PROFIT         PIC S9(9)V99       VALUE ZERO.
032900     05  WS-PY-UNITS          PIC S9(7)V99       VALUE ZERO.
033000     05  WS-PY-HAS-DATA       PIC X(1)           VALUE "N".
033100         88  PY-HAS-DATA          VALUE "Y".
033200     05  WS-PY-REV-CHG-PCT    PIC S9(5)V9        VALUE ZERO.
033300     05  WS-PY-PROFIT-CHG-PCT PIC S9(5)V9        VALUE ZERO.
033400     05  WS-PY-UNITS-CHG-PCT  PIC S9(5)V9        VALUE ZERO.
033500     05  FILLER               PIC X(1)   VALUE SPACES.
033600
033700*    =============== EXCLUDED-TRANSACTION BREAKDOWN (U10) ========
033800*    COVERS EVERY SALES-WORK LINE IN THE PERIOD, NOT JUST THE
033900*    REGULAR ONES -- SL-TXN-TYPE HAS FIVE FIXED 88-LEVEL VALUES
034000*    SO EIGHT ROWS IS MORE THAN ENOUGH HEADROOM.
034100 01  EXCLUDED-TOTALS.
034200     05  WS-EXC-LINES         PIC 9(7)   COMP    VALUE ZERO.
034300     05  WS-EXC-VALUE         PIC S9(9)V99       VALUE ZERO.
034400     05  WS-EXC-UNITS         PIC S9(7)V99       VALUE ZERO.
034500     05  FILLER               PIC X(1)   VALUE SPACES.
034600
034700 01  EXCLUDED-TYPE-TABLE.
034800     05  EXC-ENTRY OCCURS 8 TIMES.
034900         10  EXC-TYPE-NAME      PIC X(8).
035000         10  EXC-COUNT          PIC 9(6)   COMP  VALUE ZERO.
035100         10  EXC-VALUE          PIC S9(9)V99     VALUE ZERO.
035200         10  EXC-UNITS          PIC S9(7)V99     VALUE ZERO.
035300     05  FILLER               PIC X(1)   VALUE SPACES.
035400
035500 01  WS-EXC-HOLD-AREA.
035600     05  WS-EXH-TYPE-NAME      PIC X(8).
035700     05  WS-EXH-COUNT          PIC 9(6)   COMP.
035800     05  WS-EXH-VALUE          PIC S9(9)V99.
035900     05  WS-EXH-UNITS          PIC S9(7)V99.
036000     05  FILLER               PIC X(1)   VALUE SPACES.
036100
036200*    =============== INSIGHT LINES (U10) =========================
036300 01  INSIGHT-LINES.
036400     05  WS-INS-LINE          PIC X(100) OCCURS 6 TIMES
036500                               VALUE SPACES.
036600     05  FILLER               PIC X(1)   VALUE SPACES.
036700
036800 01  YE-INSIGHT-LINES.
036900     05  WS-YE-INS-LINE       PIC X(100) OCCURS 3 TIMES
037000                               VALUE SPACES.
037100     05  FILLER               PIC X(1)   VALUE SPACES.
037200
037300*    =============== NUMBER-TO-TEXT SCRATCH FOR STRING BUILDS ====
037400 01  WS-INSIGHT-EDIT-AREA.
037500     05  WS-IE-STORE-NAME     PIC X(30)          VALUE SPACES.
037600     05  WS-IE-MARGIN-ED      PIC ZZ9.9          VALUE ZERO.
037700     05  WS-IE-PCT-ED         PIC ZZ9.9          VALUE ZERO.
037800     05  WS-IE-GAP-ED         PIC -ZZ9.9         VALUE ZERO.
037900     05  WS-IE-REV-ED         PIC -ZZZZ9.9       VALUE ZERO.
038000     05  FILLER               PIC X(1)   VALUE SPACES.
038100
038200*    =============== REPORT TITLE/KPI/TEXT LINES =================
038300 01  DSD-TITLE-LINE.
038400     05  FILLER               PIC X(56)  VALUE SPACES.
038500     05  FILLER               PIC X(20)  VALUE "DASHBOARD SUMMARIES".
038600     05  FILLER               PIC X(56)  VALUE SPACES.
038700
038800 01  DSD-SECTION-LINE.
038900     05  FILLER               PIC X(3)   VALUE SPACES.
039000     05  DSS-TITLE            PIC X(60).
039100     05  FILLER               PIC X(69)  VALUE SPACES.
039200
039300 01  DSD-KPI-LINE.
039400     05  FILLER               PIC X(5)   VALUE SPACES.
039500     05  KPI-LABEL            PIC X(28).
039600     05  FILLER               PIC X(3)   VALUE SPACES.
039700     05  KPI-VALUE            PIC $$,$$$,$$9.99.
039800     05  FILLER               PIC X(83)  VALUE SPACES.
039900
040000 01  DSD-TEXT-LINE.
040100     05  FILLER               PIC X(3)   VALUE SPACES.
040200     05  DSX-TEXT             PIC X(126).
040300     05  FILLER               PIC X(3)   VALUE SPACES.
040400
040500*    =============== MONTHLY TREND TABLE LINES (EXEC/YEAR-END) ===
040600 01  DSMON-COL-HEAD-1.
040700     05  FILLER               PIC X(8)   VALUE SPACES.
040800     05  FILLER               PIC X(7)   VALUE SPACES.
040900     05  FILLER               PIC X(7)   VALUE "REVENUE".
041000     05  FILLER               PIC X(8)   VALUE SPACES.
041100     05  FILLER               PIC X(6)   VALUE "PROFIT".
041200     05  FILLER               PIC X(9)   VALUE SPACES.
041300     05  FILLER               PIC X(6)   VALUE "MARGIN".
041400     05  FILLER               PIC X(2)   VALUE SPACES.
041500     05  FILLER               PIC X(4)   VALUE "FULL".
041600     05  FILLER               PIC X(75)  VALUE SPACES.
041700
041800 01  DSMON-COL-HEAD-2.
041900     05  FILLER               PIC X(1)   VALUE SPACES.
042000     05  FILLER               PIC X(5)   VALUE "MONTH".
042100     05  FILLER               PIC X(10)  VALUE SPACES.
042200     05  FILLER               PIC X(7)   VALUE "AMOUNT".
042300     05  FILLER               PIC X(8)   VALUE SPACES.
042400     05  FILLER               PIC X(6)   VALUE "AMOUNT".
042500     05  FILLER               PIC X(2)   VALUE SPACES.
042600     05  FILLER               PIC X(3)   VALUE "PCT".
042700     05  FILLER               PIC X(4)   VALUE SPACES.
042800     05  FILLER               PIC X(5)   VALUE "PRICE".
042900     05  FILLER               PIC X(81)  VALUE SPACES.
043000
043100 01  DSMON-DETAIL-LINE.
043200     05  DMO-YYYYMM           PIC 9(6).
043300     05  FILLER               PIC X(2)   VALUE SPACES.
043400     05  DMO-REVENUE          PIC $$,$$$,$$9.99.
043500     05  FILLER               PIC X(2)   VALUE SPACES.
043600     05  DMO-PROFIT           PIC $$,$$$,$$9.99.
043700     05  FILLER               PIC X(2)   VALUE SPACES.
043800     05  DMO-MARGIN           PIC ZZ9.9.
043900     05  FILLER               PIC X(2)   VALUE SPACES.
044000     05  DMO-FP-PCT           PIC ZZ9.9.
044100     05  FILLER               PIC X(82)  VALUE SPACES.
044200
044300*    =============== MONTH-OVER-MONTH TABLE LINES ================
044400 01  DSMOM-COL-HEAD-1.
044500     05  FILLER               PIC X(26)  VALUE SPACES.
044600     05  FILLER               PIC X(5)   VALUE "UNITS".
044700     05  FILLER               PIC X(4)   VALUE SPACES.
044800     05  FILLER               PIC X(3)   VALUE "REV".
044900     05  FILLER               PIC X(4)   VALUE SPACES.
045000     05  FILLER               PIC X(4)   VALUE "PFT".
045100     05  FILLER               PIC X(3)   VALUE SPACES.
045200     05  FILLER               PIC X(6)   VALUE "MARGIN".
045300     05  FILLER               PIC X(1)   VALUE SPACES.
045400     05  FILLER               PIC X(5)   VALUE "UNITS".
045500     05  FILLER               PIC X(71)  VALUE SPACES.
045600
045700 01  DSMOM-COL-HEAD-2.
045800     05  FILLER               PIC X(1)   VALUE SPACES.
045900     05  FILLER               PIC X(5)   VALUE "MONTH".
046000     05  FILLER               PIC X(10)  VALUE SPACES.
046100     05  FILLER               PIC X(7)   VALUE "REVENUE".
046200     05  FILLER               PIC X(8)   VALUE SPACES.
046300     05  FILLER               PIC X(6)   VALUE "PROFIT".
046400     05  FILLER               PIC X(5)   VALUE SPACES.
046500     05  FILLER               PIC X(5)   VALUE "UNITS".
046600     05  FILLER               PIC X(2)   VALUE SPACES.
046700     05  FILLER               PIC X(5)   VALUE "CHG%".
046800     05  FILLER               PIC X(3)   VALUE SPACES.
046900     05  FILLER               PIC X(5)   VALUE "CHG%".
047000     05  FILLER               PIC X(2)   VALUE SPACES.
047100     05  FILLER               PIC X(7)   VALUE "CHGPTS".
047200     05  FILLER               PIC X(2)   VALUE SPACES.
047300     05  FILLER               PIC X(5)   VALUE "CHG%".
047400     05  FILLER               PIC X(54)  VALUE SPACES.
047500
047600 01  DSMOM-DETAIL-LINE.
047700     05  DMM-YYYYMM           PIC 9(6).
047800     05  FILLER               PIC X(2)   VALUE SPACES.
047900     05  DMM-REVENUE          PIC $$,$$$,$$9.99.
048000     05  FILLER               PIC X(2)   VALUE SPACES.
048100     05  DMM-PROFIT           PIC $$,$$$,$$9.99.
048200     05  FILLER               PIC X(2)   VALUE SPACES.
048300     05  DMM-UNITS            PIC ZZ,ZZ9.99.
048400     05  FILLER               PIC X(2)   VALUE SPACES.
048500     05  DMM-REV-CHG          PIC -ZZZ9.9.
048600     05  FILLER               PIC X(2)   VALUE SPACES.
048700     05  DMM-PROFIT-CHG       PIC -ZZZ9.9.
048800     05  FILLER               PIC X(2)   VALUE SPACES.
048900     05  DMM-MARGIN-CHG       PIC -ZZ9.9.
049000     05  FILLER               PIC X(2)   VALUE SPACES.
049100     05  DMM-UNITS-CHG        PIC -ZZZ9.9.
049200     05  FILLER               PIC X(50)  VALUE SPACES.
049300
049400 01  DSMOM-TOTAL-LINE.
049500     05  DMT-LABEL            PIC X(6).
049600     05  FILLER               PIC X(2)   VALUE SPACES.
049700     05  DMT-REVENUE          PIC $$,$$$,$$9.99.
049800     05  FILLER               PIC X(2)   VALUE SPACES.
049900     05  DMT-PROFIT           PIC $$,$$$,$$9.99.
050000     05  FILLER               PIC X(2)   VALUE SPACES.
050100     05  DMT-AVG-MARGIN       PIC ZZ9.9.
050200     05  FILLER               PIC X(2)   VALUE SPACES.
050300     05  DMT-AVG-FP-PCT       PIC ZZ9.9.
050400     05  FILLER               PIC X(82)  VALUE SPACES.
050500
050600*    =============== TOP-8-CATEGORIES TABLE LINES ================
050700 01  DSCAT-COL-HEAD-1.
050800     05  FILLER               PIC X(21)  VALUE SPACES.
050900     05  FILLER               PIC X(7)   VALUE "REVENUE".
051000     05  FILLER               PIC X(8)   VALUE SPACES.
051100     05  FILLER               PIC X(6)   VALUE "PROFIT".
051200     05  FILLER               PIC X(8)   VALUE SPACES.
051300     05  FILLER               PIC X(6)   VALUE "MARGIN".
051400     05  FILLER               PIC X(2)   VALUE SPACES.
051500     05  FILLER               PIC X(3)   VALUE "PCT".
051600     05  FILLER               PIC X(71)  VALUE SPACES.
051700
051800 01  DSCAT-COL-HEAD-2.
051900     05  FILLER               PIC X(1)   VALUE SPACES.
052000     05  FILLER               PIC X(13)  VALUE "CATEGORY NAME".
052100     05  FILLER               PIC X(7)   VALUE SPACES.
052200     05  FILLER               PIC X(6)   VALUE "AMOUNT".
052300     05  FILLER               PIC X(7)   VALUE SPACES.
052400     05  FILLER               PIC X(6)   VALUE "AMOUNT".
052500     05  FILLER               PIC X(4)   VALUE SPACES.
052600     05  FILLER               PIC X(6)   VALUE "PCT".
052700     05  FILLER               PIC X(4)   VALUE SPACES.
052800     05  FILLER               PIC X(5)   VALUE "TOTAL".
052900     05  FILLER               PIC X(73)  VALUE SPACES.
053000
053100 01  DSCAT-DETAIL-LINE.
053200     05  DCT-NAME             PIC X(20).
053300     05  FILLER               PIC X(1)   VALUE SPACES.
053400     05  DCT-REVENUE          PIC $$,$$$,$$9.99.
053500     05  FILLER               PIC X(2)   VALUE SPACES.
053600     05  DCT-PROFIT           PIC $$,$$$,$$9.99.
053700     05  FILLER               PIC X(2)   VALUE SPACES.
053800     05  DCT-MARGIN           PIC ZZ9.9.
053900     05  FILLER               PIC X(2)   VALUE SPACES.
054000     05  DCT-PCT-TOTAL        PIC ZZ9.9.
054100     05  FILLER               PIC X(69)  VALUE SPACES.
054200
054300*    =============== ALL-STORES-BY-REVENUE LINES (EXEC SUMMARY) ==
054400 01  DSSTR-COL-HEAD-1.
054500     05  FILLER               PIC X(31)  VALUE SPACES.
054600     05  FILLER               PIC X(7)   VALUE "REVENUE".
054700     05  FILLER               PIC X(6)   VALUE SPACES.
054800     05  FILLER               PIC X(6)   VALUE "MARGIN".
054900     05  FILLER               PIC X(2)   VALUE SPACES.
055000     05  FILLER               PIC X(5)   VALUE "UNITS".
055100     05  FILLER               PIC X(75)  VALUE SPACES.
055200
055300 01  DSSTR-COL-HEAD-2.
055400     05  FILLER               PIC X(10)  VALUE "STORE NAME".
055500     05  FILLER               PIC X(22)  VALUE SPACES.
055600     05  FILLER               PIC X(6)   VALUE "AMOUNT".
055700     05  FILLER               PIC X(6)   VALUE SPACES.
055800     05  FILLER               PIC X(3)   VALUE "PCT".
055900     05  FILLER               PIC X(4)   VALUE SPACES.
056000     05  FILLER               PIC X(4)   VALUE "SOLD".
056100     05  FILLER               PIC X(77)  VALUE SPACES.
056200
056300 01  DSSTR-DETAIL-LINE.
056400     05  DSR-NAME             PIC X(30).
056500     05  FILLER               PIC X(1)   VALUE SPACES.
056600     05  DSR-REVENUE          PIC $$,$$$,$$9.99.
056700     05  FILLER               PIC X(2)   VALUE SPACES.
056800     05  DSR-MARGIN           PIC ZZ9.9.
056900     05  FILLER               PIC X(2)   VALUE SPACES.
057000     05  DSR-UNITS            PIC ZZ,ZZ9.99.
057100     05  FILLER               PIC X(70)  VALUE SPACES.
057200
057300*    =============== EXCLUDED-TRANSACTION BREAKDOWN LINES ========
057400 01  DSEXC-COL-HEAD-1.
057500     05  FILLER               PIC X(10)  VALUE SPACES.
057600     05  FILLER               PIC X(5)   VALUE "LINE".
057700     05  FILLER               PIC X(8)   VALUE SPACES.
057800     05  FILLER               PIC X(5)   VALUE "TOTAL".
057900     05  FILLER               PIC X(97)  VALUE SPACES.
058000     05  FILLER               PIC X(7)   VALUE SPACES.
058100
058200 01  DSEXC-COL-HEAD-2.
058300     05  FILLER               PIC X(4)   VALUE "TYPE".
058400     05  FILLER               PIC X(6)   VALUE SPACES.
058500     05  FILLER               PIC X(5)   VALUE "COUNT".
058600     05  FILLER               PIC X(5)   VALUE SPACES.
058700     05  FILLER               PIC X(5)   VALUE "VALUE".
058800     05  FILLER               PIC X(8)   VALUE SPACES.
058900     05  FILLER               PIC X(5)   VALUE "UNITS".
059000     05  FILLER               PIC X(94)  VALUE SPACES.
059100
059200 01  DSEXC-DETAIL-LINE.
059300     05  DEX-NAME             PIC X(8).
059400     05  FILLER               PIC X(2)   VALUE SPACES.
059500     05  DEX-COUNT            PIC ZZZZZ9.
059600     05  FILLER               PIC X(2)   VALUE SPACES.
059700     05  DEX-VALUE            PIC $$,$$$,$$9.99.
059800     05  FILLER               PIC X(2)   VALUE SPACES.
059900     05  DEX-UNITS            PIC ZZ,ZZ9.99.
060000     05  FILLER               PIC X(90)  VALUE SPACES.
060100
060200*    =============== STORE PERFORMANCE RANKING LINES =============
060300 01  DSSTP-COL-HEAD-1.
060400     05  FILLER               PIC X(27)  VALUE SPACES.
060500     05  FILLER               PIC X(7)   VALUE "REVENUE".
060600     05  FILLER               PIC X(4)   VALUE SPACES.
060700     05  FILLER               PIC X(5)   VALUE "SHARE".
060800     05  FILLER               PIC X(6)   VALUE SPACES.
060900     05  FILLER               PIC X(6)   VALUE "PROFIT".
061000     05  FILLER               PIC X(5)   VALUE SPACES.
061100     05  FILLER               PIC X(6)   VALUE "MARGIN".
061200     05  FILLER               PIC X(66)  VALUE SPACES.
061300
061400 01  DSSTP-COL-HEAD-2.
061500     05  FILLER               PIC X(4)   VALUE "RANK".
061600     05  FILLER               PIC X(1)   VALUE SPACES.
061700     05  FILLER               PIC X(22)  VALUE "STORE NAME".
061800     05  FILLER               PIC X(1)   VALUE SPACES.
061900     05  FILLER               PIC X(10)  VALUE "AMOUNT".
062000     05  FILLER               PIC X(1)   VALUE SPACES.
062100     05  FILLER               PIC X(5)   VALUE "PCT".
062200     05  FILLER               PIC X(1)   VALUE SPACES.
062300     05  FILLER               PIC X(10)  VALUE "AMOUNT".
062400     05  FILLER               PIC X(1)   VALUE SPACES.
062500     05  FILLER               PIC X(5)   VALUE "PCT".
062600     05  FILLER               PIC X(1)   VALUE SPACES.
062700     05  FILLER               PIC X(6)   VALUE "STATUS".
062800     05  FILLER               PIC X(64)  VALUE SPACES.
062900
063000 01  DSSTP-DETAIL-LINE.
063100     05  DSP-RANK             PIC ZZ9.
063200     05  FILLER               PIC X(1)   VALUE SPACES.
063300     05  DSP-NAME             PIC X(22).
063400     05  FILLER               PIC X(1)   VALUE SPACES.
063500     05  DSP-REVENUE          PIC $$,$$$,$$9.
063600     05  FILLER               PIC X(1)   VALUE SPACES.
063700     05  DSP-SHARE            PIC ZZ9.9.
063800     05  FILLER               PIC X(1)   VALUE SPACES.
063900     05  DSP-PROFIT           PIC $$,$$$,$$9.
064000     05  FILLER               PIC X(1)   VALUE SPACES.
064100     05  DSP-MARGIN           PIC ZZ9.9.
064200     05  FILLER               PIC X(1)   VALUE SPACES.
064300     05  DSP-STATUS           PIC X(6).
064400     05  FILLER               PIC X(1)   VALUE SPACES.
064500     05  DSP-UNITS            PIC ZZ,ZZ9.
064600     05  FILLER               PIC X(1)   VALUE SPACES.
064700     05  DSP-RCPTS            PIC ZZZZ9.
064800     05  FILLER               PIC X(1)   VALUE SPACES.
064900     05  DSP-FPPCT            PIC ZZ9.9.
065000     05  FILLER               PIC X(1)   VALUE SPACES.
065100     05  DSP-CUST             PIC ZZZZ9.
065200     05  FILLER               PIC X(1)   VALUE SPACES.
065300     05  DSP-TOPBRD           PIC X(12).
065400     05  FILLER               PIC X(1)   VALUE SPACES.
065500     05  DSP-TOPCAT           PIC X(12).
065600     05  FILLER               PIC X(14)  VALUE SPACES.
065700
065800 PROCEDURE DIVISION.
065900
066000 0000-CBLRTL08.
066100     PERFORM 1000-INIT.
066200     PERFORM 2000-SELECT-SALES THRU 2000-EXIT
066300         UNTIL SALES-EOF.
066400     PERFORM 3000-FINALIZE THRU 3000-EXIT.
066500     PERFORM 4000-PRINT-EXEC-SUMMARY THRU 4000-EXIT.
066600     PERFORM 4100-PRINT-MONTH-OVER-MONTH THRU 4100-EXIT.
066700     PERFORM 4200-PRINT-STORE-PERFORMANCE THRU 4200-EXIT.
066800     PERFORM 4300-PRINT-YEAR-END-SUMMARY THRU 4300-EXIT.
066900     PERFORM 9900-CLOSING.
067000     STOP RUN.
067100
067200 1000-INIT.
067300     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE.
067400     PERFORM 8090-BUILD-RUN-DATE.
067500     MOVE "DASHBOARD SUMMARIES" TO WS-RPT-NAME.
067600     OPEN INPUT  SALES-WORK PERIOD-CARD.
067700     OPEN OUTPUT DASH-RPT.
067800     READ PERIOD-CARD INTO PERIOD-REQUEST-REC
067900         AT END
068000             MOVE "ALL    " TO PR-PERIOD-TYPE.
068100     PERFORM 8100-RESOLVE-PERIOD.
068300     MOVE WS-PRD-LABEL        TO WS-RPT-PERIOD.
068400     PERFORM 9010-READ-SALES.
068500 1000-EXIT.
068600     EXIT.
068700
068800*---------------------------------------------------------------
068900*    ONE SALES-WORK LINE.  THE EXCLUDED-TRANSACTION BREAKDOWN
069000*    SEES EVERY LINE IN THE CURRENT PERIOD, REGARDLESS OF
069100*    TRANSACTION TYPE.  EVERYTHING ELSE IS REGULAR-LINES-ONLY,
069200*    EITHER IN THE CURRENT PERIOD OR (FOR THE YEAR-OVER-YEAR
069300*    COMPARE) IN THE IMMEDIATELY PRECEDING PERIOD.
069400*---------------------------------------------------------------
069500 2000-SELECT-SALES.
069600     IF SL-COMPLETED-DATE >= WS-PRD-START-DATE
069700         AND SL-COMPLETED-DATE <= WS-PRD-END-DATE
069800         PERFORM 2005-AGG-EXCLUDED THRU 2005-EXIT
069900         IF SL-TXN-REGULAR
070000             PERFORM 2010-AGG-MONTH THRU 2010-EXIT
070100             PERFORM 2020-AGG-SALES-MIX THRU 2020-EXIT
070200             PERFORM 2030-AGG-CATEGORY THRU 2030-EXIT
070300             PERFORM 2040-AGG-STORE THRU 2040-EXIT
070400             PERFORM 2050-AGG-COMPANY-TOTALS THRU 2050-EXIT
070500             PERFORM 2060-TALLY-BRAND-SEEN THRU 2060-EXIT
070600         END-IF
070700     ELSE
070800         IF SL-TXN-REGULAR
070900             AND SL-COMPLETED-DATE >= WS-PREV-START-DATE
071000             AND SL-COMPLETED-DATE <= WS-PREV-END-DATE
071100             PERFORM 2070-AGG-PRIOR-YEAR THRU 2070-EXIT
071200         END-IF
071300     END-IF.
071400     PERFORM 9010-READ-SALES.
071500 2000-EXIT.
071600     EXIT.
071700
071800 2005-AGG-EXCLUDED.
071900     ADD 1 TO WS-EXC-LINES.
072000     ADD SL-ACTUAL-REVENUE TO WS-EXC-VALUE.
072100     ADD SL-QUANTITY TO WS-EXC-UNITS.
072200     MOVE ZERO TO WS-EXC-FOUND.
072300     PERFORM 2006-EXC-SCAN
072400         VARYING WS-EXC-IX FROM 1 BY 1
072500         UNTIL WS-EXC-IX > WS-EXC-TYPE-COUNT.
072600     IF WS-EXC-FOUND = ZERO
072700         ADD 1 TO WS-EXC-TYPE-COUNT
072800         MOVE WS-EXC-TYPE-COUNT TO WS-EXC-FOUND
072900         MOVE SL-TXN-TYPE TO EXC-TYPE-NAME(WS-EXC-FOUND)
073000     END-IF.
073100     ADD 1 TO EXC-COUNT(WS-EXC-FOUND).
073200     ADD SL-ACTUAL-REVENUE TO EXC-VALUE(WS-EXC-FOUND).
073300     ADD SL-QUANTITY TO EXC-UNITS(WS-EXC-FOUND).
073400 2005-EXIT.
073500     EXIT.
073600
073700 2006-EXC-SCAN.
073800     IF EXC-TYPE-NAME(WS-EXC-IX) = SL-TXN-TYPE
073900         MOVE WS-EXC-IX TO WS-EXC-FOUND
074000     END-IF.
074100 2006-EXIT.
074200     EXIT.
074300
074400 2010-AGG-MONTH.
074500     MOVE SL-YEAR TO WS-YM-YYYY.
074600     MOVE SL-MONTH TO WS-YM-MM.
074700     MOVE ZERO TO WS-MON-FOUND.
074800     PERFORM 2011-MON-SCAN
074900         VARYING WS-MON-IX FROM 1 BY 1
075000         UNTIL WS-MON-IX > WS-MON-COUNT.
075100     IF WS-MON-FOUND = ZERO
075200         ADD 1 TO WS-MON-COUNT
075300         MOVE WS-MON-COUNT TO WS-MON-FOUND
075400         MOVE WS-YYYYMM TO MON-YYYYMM(WS-MON-FOUND)
075500     END-IF.
075600     ADD SL-ACTUAL-REVENUE   TO MON-REVENUE(WS-MON-FOUND).
075700     ADD SL-NET-PROFIT       TO MON-PROFIT(WS-MON-FOUND).
075800     ADD SL-COST             TO MON-COST(WS-MON-FOUND).
075900     ADD SL-QUANTITY         TO MON-UNITS(WS-MON-FOUND).
076000     ADD SL-DISCOUNTS        TO MON-DISCOUNTS(WS-MON-FOUND).
076100     ADD SL-PRE-DISC-REVENUE TO MON-PRE-DISC-REV(WS-MON-FOUND).
076200     PERFORM 2012-TALLY-MON-RECEIPT THRU 2012-EXIT.
076300     PERFORM 2013-TALLY-MON-CUSTOMER THRU 2013-EXIT.
076400 2010-EXIT.
076500     EXIT.
076600
076700 2011-MON-SCAN.
076800     IF MON-YYYYMM(WS-MON-IX) = WS-YYYYMM
076900         MOVE WS-MON-IX TO WS-MON-FOUND
077000     END-IF.
077100 2011-EXIT.
077200     EXIT.
077300
077400 2012-TALLY-MON-RECEIPT.
077500     MOVE ZERO TO WS-MRS-FOUND.
077600     PERFORM 2012A-MON-RCPT-SCAN
077700         VARYING WS-MRS-IX FROM 1 BY 1
077800         UNTIL WS-MRS-IX > MON-RCPT-COUNT(WS-MON-FOUND).
077900     IF WS-MRS-FOUND = ZERO
078000         AND MON-RCPT-COUNT(WS-MON-FOUND) < 200
078100         ADD 1 TO MON-RCPT-COUNT(WS-MON-FOUND)
078200         MOVE SL-RECEIPT-ID TO
078300             MON-RCPT-SEEN(WS-MON-FOUND
078400                 MON-RCPT-COUNT(WS-MON-FOUND))
078500     END-IF.
078600 2012-EXIT.
078700     EXIT.
078800
078900 2012A-MON-RCPT-SCAN.
079000     IF MON-RCPT-SEEN(WS-MON-FOUND WS-MRS-IX) = SL-RECEIPT-ID
079100         MOVE WS-MRS-IX TO WS-MRS-FOUND
079200     END-IF.
079300 2012A-EXIT.
079400     EXIT.
079500
079600 2013-TALLY-MON-CUSTOMER.
079700     MOVE ZERO TO WS-MCS-FOUND.
079800     PERFORM 2013A-MON-CUST-SCAN
079900         VARYING WS-MCS-IX FROM 1 BY 1
080000         UNTIL WS-MCS-IX > MON-CUST-COUNT(WS-MON-FOUND).
080100     IF WS-MCS-FOUND = ZERO
080200         AND MON-CUST-COUNT(WS-MON-FOUND) < 200
080300         ADD 1 TO MON-CUST-COUNT(WS-MON-FOUND)
080400         MOVE SL-CUSTOMER-ID TO
080500             MON-CUST-SEEN(WS-MON-FOUND
080600                 MON-CUST-COUNT(WS-MON-FOUND))
080700     END-IF.
080800 2013-EXIT.
080900     EXIT.
081000
081100 2013A-MON-CUST-SCAN.
081200     IF MON-CUST-SEEN(WS-MON-FOUND WS-MCS-IX) = SL-CUSTOMER-ID
081300         MOVE WS-MCS-IX TO WS-MCS-FOUND
081400     END-IF.
081500 2013A-EXIT.
081600     EXIT.
081700
081800 2020-AGG-SALES-MIX.
081900     IF SL-DEAL-TYPE = "NO DEAL          "
082000         ADD SL-ACTUAL-REVENUE TO WS-SM-FP-REVENUE
082100         ADD SL-NET-PROFIT     TO WS-SM-FP-PROFIT
082200         ADD SL-QUANTITY       TO WS-SM-FP-UNITS
082300     ELSE
082400         ADD SL-ACTUAL-REVENUE TO WS-SM-DISC-REVENUE
082500         ADD SL-NET-PROFIT     TO WS-SM-DISC-PROFIT
082600         ADD SL-QUANTITY       TO WS-SM-DISC-UNITS
082700     END-IF.
082800 2020-EXIT.
082900     EXIT.
083000
083100 2030-AGG-CATEGORY.
083200     MOVE ZERO TO WS-CAT-FOUND.
083300     PERFORM 2031-CAT-SCAN
083400         VARYING WS-CAT-IX FROM 1 BY 1
083500         UNTIL WS-CAT-IX > WS-CAT-COUNT.
083600     IF WS-CAT-FOUND = ZERO
083700         AND WS-CAT-COUNT < WS-MAX-CAT-ROWS
083800         ADD 1 TO WS-CAT-COUNT
083900         MOVE WS-CAT-COUNT TO WS-CAT-FOUND
084000         MOVE SL-CATEGORY-CLEAN TO CAT-NAME(WS-CAT-FOUND)
084100     END-IF.
084200     IF WS-CAT-FOUND > ZERO
084300         ADD SL-ACTUAL-REVENUE TO CAT-REVENUE(WS-CAT-FOUND)
084400         ADD SL-NET-PROFIT     TO CAT-PROFIT(WS-CAT-FOUND)
084500         ADD SL-QUANTITY       TO CAT-UNITS(WS-CAT-FOUND)
084600     END-IF.
084700 2030-EXIT.
084800     EXIT.
084900
085000 2031-CAT-SCAN.
085100     IF CAT-NAME(WS-CAT-IX) = SL-CATEGORY-CLEAN
085200         MOVE WS-CAT-IX TO WS-CAT-FOUND
085300     END-IF.
085400 2031-EXIT.
085500     EXIT.
085600
085700 2040-AGG-STORE.
085800     MOVE ZERO TO WS-STR-FOUND.
085900     PERFORM 2041-STR-SCAN
086000         VARYING WS-STR-IX FROM 1 BY 1
086100         UNTIL WS-STR-IX > WS-STR-COUNT.
086200     IF WS-STR-FOUND = ZERO
086300         AND WS-STR-COUNT < WS-MAX-STR-ROWS
086400         ADD 1 TO WS-STR-COUNT
086500         MOVE WS-STR-COUNT TO WS-STR-FOUND
086600         MOVE SL-STORE-CLEAN TO STR-NAME(WS-STR-FOUND)
086700     END-IF.
086800     IF WS-STR-FOUND > ZERO
086900         ADD SL-ACTUAL-REVENUE   TO STR-REVENUE(WS-STR-FOUND)
087000         ADD SL-NET-PROFIT       TO STR-PROFIT(WS-STR-FOUND)
087100         ADD SL-COST             TO STR-COST(WS-STR-FOUND)
087200         ADD SL-QUANTITY         TO STR-UNITS(WS-STR-FOUND)
087300         ADD SL-DISCOUNTS        TO STR-DISCOUNTS(WS-STR-FOUND)
087400         ADD SL-PRE-DISC-REVENUE TO STR-PRE-DISC-REV(WS-STR-FOUND)
087500         PERFORM 2042-TALLY-STR-RECEIPT THRU 2042-EXIT
087600         PERFORM 2043-TALLY-STR-CUSTOMER THRU 2043-EXIT
087700         PERFORM 2044-UPSERT-STR-BRAND THRU 2044-EXIT
087800         PERFORM 2045-UPSERT-STR-CATEGORY THRU 2045-EXIT
087900     END-IF.
088000 2040-EXIT.
088100     EXIT.
088200
088300 2041-STR-SCAN.
088400     IF STR-NAME(WS-STR-IX) = SL-STORE-CLEAN
088500         MOVE WS-STR-IX TO WS-STR-FOUND
088600     END-IF.
088700 2041-EXIT.
088800     EXIT.
088900
089000 2042-TALLY-STR-RECEIPT.
089100     MOVE ZERO TO WS-SRS-FOUND.
089200     PERFORM 2042A-STR-RCPT-SCAN
089300         VARYING WS-SRS-IX FROM 1 BY 1
089400         UNTIL WS-SRS-IX > STR-RCPT-COUNT(WS-STR-FOUND).
089500     IF WS-SRS-FOUND = ZERO
089600         AND STR-RCPT-COUNT(WS-STR-FOUND) < 200
089700         ADD 1 TO STR-RCPT-COUNT(WS-STR-FOUND)
089800         MOVE SL-RECEIPT-ID TO
089900             STR-RCPT-SEEN(WS-STR-FOUND
090000                 STR-RCPT-COUNT(WS-STR-FOUND))
090100     END-IF.
090200 2042-EXIT.
090300     EXIT.
090400
090500 2042A-STR-RCPT-SCAN.
090600     IF STR-RCPT-SEEN(WS-STR-FOUND WS-SRS-IX) = SL-RECEIPT-ID
090700         MOVE WS-SRS-IX TO WS-SRS-FOUND
090800     END-IF.
090900 2042A-EXIT.
091000     EXIT.
091100
091200 2043-TALLY-STR-CUSTOMER.
091300     MOVE ZERO TO WS-SCS-FOUND.
091400     PERFORM 2043A-STR-CUST-SCAN
091500         VARYING WS-SCS-IX FROM 1 BY 1
091600         UNTIL WS-SCS-IX > STR-CUST-COUNT(WS-STR-FOUND).
091700     IF WS-SCS-FOUND = ZERO
091800         AND STR-CUST-COUNT(WS-STR-FOUND) < 200
091900         ADD 1 TO STR-CUST-COUNT(WS-STR-FOUND)
092000         MOVE SL-CUSTOMER-ID TO
092100             STR-CUST-SEEN(WS-STR-FOUND
092200                 STR-CUST-COUNT(WS-STR-FOUND))
092300     END-IF.
092400 2043-EXIT.
092500     EXIT.
092600
092700 2043A-STR-CUST-SCAN.
092800     IF STR-CUST-SEEN(WS-STR-FOUND WS-SCS-IX) = SL-CUSTOMER-ID
092900         MOVE WS-SCS-IX TO WS-SCS-FOUND
093000     END-IF.
093100 2043A-EXIT.
093200     EXIT.
093300
093400 2044-UPSERT-STR-BRAND.
093500     MOVE ZERO TO WS-SBR-FOUND.
093600     PERFORM 2044A-STR-BRD-SCAN
093700         VARYING WS-SBR-IX FROM 1 BY 1
093800         UNTIL WS-SBR-IX > STR-BRD-COUNT(WS-STR-FOUND).
093900     IF WS-SBR-FOUND = ZERO
094000         AND STR-BRD-COUNT(WS-STR-FOUND) < 60
094100         ADD 1 TO STR-BRD-COUNT(WS-STR-FOUND)
094200         MOVE STR-BRD-COUNT(WS-STR-FOUND) TO WS-SBR-FOUND
094300         MOVE SL-BRAND-CLEAN TO
094400             STR-BRD-NAME(WS-STR-FOUND WS-SBR-FOUND)
094500     END-IF.
094600     IF WS-SBR-FOUND > ZERO
094700         ADD SL-ACTUAL-REVENUE TO
094800             STR-BRD-REV(WS-STR-FOUND WS-SBR-FOUND)
094900     END-IF.
095000 2044-EXIT.
095100     EXIT.
095200
095300 2044A-STR-BRD-SCAN.
095400     IF STR-BRD-NAME(WS-STR-FOUND WS-SBR-IX) = SL-BRAND-CLEAN
095500         MOVE WS-SBR-IX TO WS-SBR-FOUND
095600     END-IF.
095700 2044A-EXIT.
095800     EXIT.
095900
096000 2045-UPSERT-STR-CATEGORY.
096100     MOVE ZERO TO WS-SCT-FOUND.
096200     PERFORM 2045A-STR-CAT-SCAN
096300         VARYING WS-SCT-IX FROM 1 BY 1
096400         UNTIL WS-SCT-IX > STR-CAT-COUNT(WS-STR-FOUND).
096500     IF WS-SCT-FOUND = ZERO
096600         AND STR-CAT-COUNT(WS-STR-FOUND) < 20
096700         ADD 1 TO STR-CAT-COUNT(WS-STR-FOUND)
096800         MOVE STR-CAT-COUNT(WS-STR-FOUND) TO WS-SCT-FOUND
096900         MOVE SL-CATEGORY-CLEAN TO
097000             STR-CAT-NAME(WS-STR-FOUND WS-SCT-FOUND)
097100     END-IF.
097200     IF WS-SCT-FOUND > ZERO
097300         ADD SL-ACTUAL-REVENUE TO
097400             STR-CAT-REV(WS-STR-FOUND WS-SCT-FOUND)
097500     END-IF.
097600 2045-EXIT.
097700     EXIT.
097800
097900 2045A-STR-CAT-SCAN.
098000     IF STR-CAT-NAME(WS-STR-FOUND WS-SCT-IX) = SL-CATEGORY-CLEAN
098100         MOVE WS-SCT-IX TO WS-SCT-FOUND
098200     END-IF.
098300 2045A-EXIT.
098400     EXIT.
098500
098600 2050-AGG-COMPANY-TOTALS.
098700     ADD SL-ACTUAL-REVENUE   TO WS-CO-REVENUE.
098800     ADD SL-NET-PROFIT       TO WS-CO-PROFIT.
098900     ADD SL-COST             TO WS-CO-COST.
099000     ADD SL-QUANTITY         TO WS-CO-UNITS.
099100     ADD SL-DISCOUNTS        TO WS-CO-DISCOUNTS.
099200     ADD SL-PRE-DISC-REVENUE TO WS-CO-PRE-DISC-REV.
099300     ADD 1                   TO WS-CO-LINE-COUNT.
099400     PERFORM 2051-TALLY-CO-RECEIPT THRU 2051-EXIT.
099500     PERFORM 2052-TALLY-CO-CUSTOMER THRU 2052-EXIT.
099600 2050-EXIT.
099700     EXIT.
099800
099900 2051-TALLY-CO-RECEIPT.
100000     MOVE ZERO TO WS-GRC-FOUND.
100100     PERFORM 2051A-CO-RCPT-SCAN
100200         VARYING WS-GRC-IX FROM 1 BY 1
100300         UNTIL WS-GRC-IX > WS-CO-RCPT-COUNT.
100400     IF WS-GRC-FOUND = ZERO
100500         AND WS-CO-RCPT-COUNT < WS-MAX-GRC-ROWS
100600         ADD 1 TO WS-CO-RCPT-COUNT
100700         MOVE SL-RECEIPT-ID TO GRC-RECEIPT-ID(WS-CO-RCPT-COUNT)
100800     END-IF.
100900 2051-EXIT.
101000     EXIT.
101100
101200 2051A-CO-RCPT-SCAN.
101300     IF GRC-RECEIPT-ID(WS-GRC-IX) = SL-RECEIPT-ID
101400         MOVE WS-GRC-IX TO WS-GRC-FOUND
101500     END-IF.
101600 2051A-EXIT.
101700     EXIT.
101800
101900 2052-TALLY-CO-CUSTOMER.
102000     MOVE ZERO TO WS-GCU-FOUND.
102100     PERFORM 2052A-CO-CUST-SCAN
102200         VARYING WS-GCU-IX FROM 1 BY 1
102300         UNTIL WS-GCU-IX > WS-CO-CUST-COUNT.
102400     IF WS-GCU-FOUND = ZERO
102500         AND WS-CO-CUST-COUNT < WS-MAX-GCU-ROWS
102600         ADD 1 TO WS-CO-CUST-COUNT
102700         MOVE SL-CUSTOMER-ID TO GCU-CUSTOMER-ID(WS-CO-CUST-COUNT)
102800     END-IF.
102900 2052-EXIT.
103000     EXIT.
103100
103200 2052A-CO-CUST-SCAN.
103300     IF GCU-CUSTOMER-ID(WS-GCU-IX) = SL-CUSTOMER-ID
103400         MOVE WS-GCU-IX TO WS-GCU-FOUND
103500     END-IF.
103600 2052A-EXIT.
103700     EXIT.
103800
103900 2060-TALLY-BRAND-SEEN.
104000     MOVE ZERO TO WS-BRD-FOUND.
104100     PERFORM 2061-BRD-SCAN
104200         VARYING WS-BRD-IX FROM 1 BY 1
104300         UNTIL WS-BRD-IX > WS-BRD-COUNT.
104400     IF WS-BRD-FOUND = ZERO
104500         AND WS-BRD-COUNT < WS-MAX-BRD-ROWS
104600         ADD 1 TO WS-BRD-COUNT
104700         MOVE SL-BRAND-CLEAN TO BRD-NAME(WS-BRD-COUNT)
104800     END-IF.
104900 2060-EXIT.
105000     EXIT.
105100
105200 2061-BRD-SCAN.
105300     IF BRD-NAME(WS-BRD-IX) = SL-BRAND-CLEAN
105400         MOVE WS-BRD-IX TO WS-BRD-FOUND
105500     END-IF.
105600 2061-EXIT.
105700     EXIT.
105800
105900 2070-AGG-PRIOR-YEAR.
106000     ADD SL-ACTUAL-REVENUE TO WS-PY-REVENUE.
106100     ADD SL-NET-PROFIT     TO WS-PY-PROFIT.
106200     ADD SL-QUANTITY       TO WS-PY-UNITS.
106300     MOVE "Y" TO WS-PY-HAS-DATA.
106400 2070-EXIT.
106500     EXIT.
106600
106700*---------------------------------------------------------------
106800*    ONE-TIME CALCULATIONS ONCE EVERY SALES-WORK LINE HAS BEEN
106900*    READ.  ORDER MATTERS -- MONTH MARGINS BEFORE THE MONTH
107000*    SORT, THE SORT BEFORE THE MONTH-OVER-MONTH DELTAS, AND THE
107100*    COMPANY TOTALS BEFORE ANYTHING THAT COMPARES A STORE OR A
107200*    MONTH AGAINST THE COMPANY AVERAGE.
107300*---------------------------------------------------------------
107400 3000-FINALIZE.
107500     PERFORM 3005-CALC-MONTH-MARGINS THRU 3005-EXIT.
107600     PERFORM 3010-SORT-MONTH-TABLE THRU 3010-EXIT.
107700     PERFORM 3015-CALC-MONTH-DELTAS THRU 3015-EXIT.
107800     PERFORM 3020-CALC-SALES-MIX THRU 3020-EXIT.
107900     PERFORM 3060-CALC-COMPANY-TOTALS THRU 3060-EXIT.
108000     PERFORM 3030-CALC-CATEGORY-PCTS THRU 3030-EXIT.
108100     PERFORM 3035-SORT-CATEGORY-TABLE THRU 3035-EXIT.
108200     PERFORM 3040-CALC-STORE-METRICS THRU 3040-EXIT.
108300     PERFORM 3050-SORT-STORE-TABLE THRU 3050-EXIT.
108400     PERFORM 3055-FIND-BOTTOM-PERFORMER THRU 3055-EXIT.
108500     PERFORM 3058-FIND-MONTH-EXTREMES THRU 3058-EXIT.
108600     PERFORM 3070-SORT-EXCLUDED-TABLE THRU 3070-EXIT.
108700     PERFORM 3080-BUILD-INSIGHTS THRU 3080-EXIT.
108800     PERFORM 3090-BUILD-YE-INSIGHTS THRU 3090-EXIT.
108900     PERFORM 3095-CALC-YOY THRU 3095-EXIT.
109000 3000-EXIT.
109100     EXIT.
109200
109300 3005-CALC-MONTH-MARGINS.
109400     PERFORM 3006-MON-MARGIN-SCAN
109500         VARYING WS-MON-IX FROM 1 BY 1
109600         UNTIL WS-MON-IX > WS-MON-COUNT.
109700 3005-EXIT.
109800     EXIT.
109900
110000 3006-MON-MARGIN-SCAN.
110100     MOVE MON-PROFIT(WS-MON-IX)  TO WS-MC-NET-PROFIT.
110200     MOVE MON-REVENUE(WS-MON-IX) TO WS-MC-ACTUAL-REV.
110300     PERFORM 8410-MARGIN-PCT.
110400     MOVE WS-MC-RESULT TO MON-MARGIN(WS-MON-IX).
110500     COMPUTE WS-MC-NUMERATOR =
110600         MON-REVENUE(WS-MON-IX) - MON-DISCOUNTS(WS-MON-IX).
110700     MOVE MON-REVENUE(WS-MON-IX) TO WS-MC-DENOMINATOR.
110800     PERFORM 8400-SAFE-DIVIDE.
110900     COMPUTE MON-FULL-PRICE-PCT(WS-MON-IX) = WS-MC-RESULT * 100.
111000 3006-EXIT.
111100     EXIT.
111200
111300 3010-SORT-MONTH-TABLE.
111400     PERFORM 3011-MON-BUBBLE-PASS THRU 3011-EXIT
111500         VARYING WS-SWAP-IX FROM 1 BY 1
111600         UNTIL WS-SWAP-IX > WS-MON-COUNT.
111700 3010-EXIT.
111800     EXIT.
111900
112000 3011-MON-BUBBLE-PASS.
112100     PERFORM 3012-MON-BUBBLE-COMPARE THRU 3012-EXIT
112200         VARYING WS-MON-IX FROM 1 BY 1
112300         UNTIL WS-MON-IX > WS-MON-COUNT - 1.
112400 3011-EXIT.
112500     EXIT.
112600
112700 3012-MON-BUBBLE-COMPARE.
112800     IF MON-YYYYMM(WS-MON-IX) > MON-YYYYMM(WS-MON-IX + 1)
112900         MOVE MON-ENTRY(WS-MON-IX)     TO WS-MON-HOLD-AREA
113000         MOVE MON-ENTRY(WS-MON-IX + 1) TO MON-ENTRY(WS-MON-IX)
113100         MOVE WS-MON-HOLD-AREA TO MON-ENTRY(WS-MON-IX + 1)
113200     END-IF.
113300 3012-EXIT.
113400     EXIT.
113500
113600 3015-CALC-MONTH-DELTAS.
113700     PERFORM 3016-MON-DELTA-SCAN
113800         VARYING WS-MON-IX FROM 1 BY 1
113900         UNTIL WS-MON-IX > WS-MON-COUNT.
114000 3015-EXIT.
114100     EXIT.
114200
114300 3016-MON-DELTA-SCAN.
114400     IF WS-MON-IX = 1
114500         MOVE "Y" TO MON-HAS-PRIOR(WS-MON-IX)
114600     ELSE
114700         MOVE MON-REVENUE(WS-MON-IX)     TO WS-MC-CURRENT
114800         MOVE MON-REVENUE(WS-MON-IX - 1) TO WS-MC-PREVIOUS
114900         PERFORM 8440-PCT-CHANGE
115000         IF WS-MC-PCT-UNDEFINED
115100             MOVE ZERO TO MON-REV-CHG-PCT(WS-MON-IX)
115200         ELSE
115300             MOVE WS-MC-RESULT TO MON-REV-CHG-PCT(WS-MON-IX)
115400         END-IF
115500         MOVE MON-PROFIT(WS-MON-IX)     TO WS-MC-CURRENT
115600         MOVE MON-PROFIT(WS-MON-IX - 1) TO WS-MC-PREVIOUS
115700         PERFORM 8440-PCT-CHANGE
115800         IF WS-MC-PCT-UNDEFINED
115900             MOVE ZERO TO MON-PROFIT-CHG-PCT(WS-MON-IX)
116000         ELSE
116100             MOVE WS-MC-RESULT TO MON-PROFIT-CHG-PCT(WS-MON-IX)
116200         END-IF
116300         MOVE MON-UNITS(WS-MON-IX)      TO WS-MC-CURRENT
116400         MOVE MON-UNITS(WS-MON-IX - 1)  TO WS-MC-PREVIOUS
116500         PERFORM 8440-PCT-CHANGE
116600         IF WS-MC-PCT-UNDEFINED
116700             MOVE ZERO TO MON-UNITS-CHG-PCT(WS-MON-IX)
116800         ELSE
116900             MOVE WS-MC-RESULT TO MON-UNITS-CHG-PCT(WS-MON-IX)
117000         END-IF
117100         COMPUTE MON-MARGIN-CHG-PTS(WS-MON-IX) =
117200             MON-MARGIN(WS-MON-IX) - MON-MARGIN(WS-MON-IX - 1)
117300     END-IF.
117400 3016-EXIT.
117500     EXIT.
117600
117700 3020-CALC-SALES-MIX.
117800     COMPUTE WS-MC-WHOLE =
117900         WS-SM-FP-REVENUE + WS-SM-DISC-REVENUE.
118000     MOVE WS-SM-FP-REVENUE TO WS-MC-PART.
118100     PERFORM 8430-PCT-OF-TOTAL.
118200     MOVE WS-MC-RESULT TO WS-SM-FP-PCT.
118300     MOVE WS-SM-DISC-REVENUE TO WS-MC-PART.
118400     PERFORM 8430-PCT-OF-TOTAL.
118500     MOVE WS-MC-RESULT TO WS-SM-DISC-PCT.
118600     MOVE WS-SM-FP-PROFIT    TO WS-MC-NET-PROFIT.
118700     MOVE WS-SM-FP-REVENUE   TO WS-MC-ACTUAL-REV.
118800     PERFORM 8410-MARGIN-PCT.
118900     MOVE WS-MC-RESULT TO WS-SM-FP-MARGIN.
119000     MOVE WS-SM-DISC-PROFIT  TO WS-MC-NET-PROFIT.
119100     MOVE WS-SM-DISC-REVENUE TO WS-MC-ACTUAL-REV.
119200     PERFORM 8410-MARGIN-PCT.
119300     MOVE WS-MC-RESULT TO WS-SM-DISC-MARGIN.
119400     COMPUTE WS-SM-MARGIN-GAP-PTS =
119500         WS-SM-FP-MARGIN - WS-SM-DISC-MARGIN.
119600     EVALUATE TRUE
119700         WHEN WS-SM-FP-PCT >= 35
119800             MOVE "HEALTHY" TO WS-SM-HEALTH
119900         WHEN WS-SM-FP-PCT >= 25
120000             MOVE "WATCH  " TO WS-SM-HEALTH
120100         WHEN OTHER
120200             MOVE "CONCERN" TO WS-SM-HEALTH
120300     END-EVALUATE.
120400 3020-EXIT.
120500     EXIT.
120600
120700 3030-CALC-CATEGORY-PCTS.
120800     PERFORM 3031-CAT-PCT-SCAN
120900         VARYING WS-CAT-IX FROM 1 BY 1
121000         UNTIL WS-CAT-IX > WS-CAT-COUNT.
121100 3030-EXIT.
121200     EXIT.
121300
121400 3031-CAT-PCT-SCAN.
121500     MOVE CAT-PROFIT(WS-CAT-IX)  TO WS-MC-NET-PROFIT.
121600     MOVE CAT-REVENUE(WS-CAT-IX) TO WS-MC-ACTUAL-REV.
121700     PERFORM 8410-MARGIN-PCT.
121800     MOVE WS-MC-RESULT TO CAT-MARGIN(WS-CAT-IX).
121900     MOVE CAT-REVENUE(WS-CAT-IX) TO WS-MC-PART.
122000     MOVE WS-CO-REVENUE          TO WS-MC-WHOLE.
122100     PERFORM 8430-PCT-OF-TOTAL.
122200     MOVE WS-MC-RESULT TO CAT-PCT-OF-TOTAL(WS-CAT-IX).
122300 3031-EXIT.
122400     EXIT.
122500
122600 3035-SORT-CATEGORY-TABLE.
122700     PERFORM 3036-CAT-BUBBLE-PASS THRU 3036-EXIT
122800         VARYING WS-SWAP-IX FROM 1 BY 1
122900         UNTIL WS-SWAP-IX > WS-CAT-COUNT.
123000 3035-EXIT.
123100     EXIT.
123200
123300 3036-CAT-BUBBLE-PASS.
123400     PERFORM 3037-CAT-BUBBLE-COMPARE THRU 3037-EXIT
123500         VARYING WS-CAT-IX FROM 1 BY 1
123600         UNTIL WS-CAT-IX > WS-CAT-COUNT - 1.
123700 3036-EXIT.
123800     EXIT.
123900
124000 3037-CAT-BUBBLE-COMPARE.
124100     IF CAT-REVENUE(WS-CAT-IX) < CAT-REVENUE(WS-CAT-IX + 1)
124200         MOVE CAT-ENTRY(WS-CAT-IX)     TO WS-CAT-HOLD-AREA
124300         MOVE CAT-ENTRY(WS-CAT-IX + 1) TO CAT-ENTRY(WS-CAT-IX)
124400         MOVE WS-CAT-HOLD-AREA TO CAT-ENTRY(WS-CAT-IX + 1)
124500     END-IF.
124600 3037-EXIT.
124700     EXIT.
124800
124900 3040-CALC-STORE-METRICS.
125000     PERFORM 3041-STR-METRIC-SCAN
125100         VARYING WS-STR-IX FROM 1 BY 1
125200         UNTIL WS-STR-IX > WS-STR-COUNT.
125300 3040-EXIT.
125400     EXIT.
125500
125600 3041-STR-METRIC-SCAN.
125700     MOVE STR-PROFIT(WS-STR-IX)  TO WS-MC-NET-PROFIT.
125800     MOVE STR-REVENUE(WS-STR-IX) TO WS-MC-ACTUAL-REV.
125900     PERFORM 8410-MARGIN-PCT.
126000     MOVE WS-MC-RESULT TO STR-MARGIN(WS-STR-IX).
126100     MOVE STR-REVENUE(WS-STR-IX) TO WS-MC-PART.
126200     MOVE WS-CO-REVENUE          TO WS-MC-WHOLE.
126300     PERFORM 8430-PCT-OF-TOTAL.
126400     MOVE WS-MC-RESULT TO STR-SHARE-PCT(WS-STR-IX).
126500     COMPUTE WS-MC-NUMERATOR =
126600         STR-REVENUE(WS-STR-IX) - STR-DISCOUNTS(WS-STR-IX).
126700     MOVE STR-REVENUE(WS-STR-IX) TO WS-MC-DENOMINATOR.
126800     PERFORM 8400-SAFE-DIVIDE.
126900     COMPUTE STR-FULL-PRICE-PCT(WS-STR-IX) = WS-MC-RESULT * 100.
127000     PERFORM 3042-FIND-TOP-BRAND THRU 3042-EXIT.
127100     PERFORM 3043-FIND-TOP-CATEGORY THRU 3043-EXIT.
127200 3041-EXIT.
127300     EXIT.
127400
127500 3042-FIND-TOP-BRAND.
127600     MOVE ZERO TO STR-TOP-BRD-REV(WS-STR-IX).
127700     MOVE SPACES TO STR-TOP-BRD-NAME(WS-STR-IX).
127800     PERFORM 3042A-TOP-BRD-SCAN
127900         VARYING WS-SBR-IX FROM 1 BY 1
128000         UNTIL WS-SBR-IX > STR-BRD-COUNT(WS-STR-IX).
128100 3042-EXIT.
128200     EXIT.
128300
128400 3042A-TOP-BRD-SCAN.
128500     IF STR-BRD-REV(WS-STR-IX WS-SBR-IX) >
128600         STR-TOP-BRD-REV(WS-STR-IX)
128700         MOVE STR-BRD-REV(WS-STR-IX WS-SBR-IX) TO
128800             STR-TOP-BRD-REV(WS-STR-IX)
128900         MOVE STR-BRD-NAME(WS-STR-IX WS-SBR-IX) TO
129000             STR-TOP-BRD-NAME(WS-STR-IX)
129100     END-IF.
129200 3042A-EXIT.
129300     EXIT.
129400
129500 3043-FIND-TOP-CATEGORY.
129600     MOVE ZERO TO STR-TOP-CAT-REV(WS-STR-IX).
129700     MOVE SPACES TO STR-TOP-CAT-NAME(WS-STR-IX).
129800     PERFORM 3043A-TOP-CAT-SCAN
129900         VARYING WS-SCT-IX FROM 1 BY 1
130000         UNTIL WS-SCT-IX > STR-CAT-COUNT(WS-STR-IX).
130100 3043-EXIT.
130200     EXIT.
130300
130400 3043A-TOP-CAT-SCAN.
130500     IF STR-CAT-REV(WS-STR-IX WS-SCT-IX) >
130600         STR-TOP-CAT-REV(WS-STR-IX)
130700         MOVE STR-CAT-REV(WS-STR-IX WS-SCT-IX) TO
130800             STR-TOP-CAT-REV(WS-STR-IX)
130900         MOVE STR-CAT-NAME(WS-STR-IX WS-SCT-IX) TO
131000             STR-TOP-CAT-NAME(WS-STR-IX)
131100     END-IF.
131200 3043A-EXIT.
131300     EXIT.
131400
131500 3050-SORT-STORE-TABLE.
131600     PERFORM 3051-STR-BUBBLE-PASS THRU 3051-EXIT
131700         VARYING WS-SWAP-IX FROM 1 BY 1
131800         UNTIL WS-SWAP-IX > WS-STR-COUNT.
131900 3050-EXIT.
132000     EXIT.
132100
132200 3051-STR-BUBBLE-PASS.
132300     PERFORM 3052-STR-BUBBLE-COMPARE THRU 3052-EXIT
132400         VARYING WS-STR-IX FROM 1 BY 1
132500         UNTIL WS-STR-IX > WS-STR-COUNT - 1.
132600 3051-EXIT.
132700     EXIT.
132800
132900 3052-STR-BUBBLE-COMPARE.
133000     IF STR-REVENUE(WS-STR-IX) < STR-REVENUE(WS-STR-IX + 1)
133100         MOVE STR-ENTRY(WS-STR-IX)     TO WS-STR-HOLD-AREA
133200         MOVE STR-ENTRY(WS-STR-IX + 1) TO STR-ENTRY(WS-STR-IX)
133300         MOVE WS-STR-HOLD-AREA TO STR-ENTRY(WS-STR-IX + 1)
133400     END-IF.
133500 3052-EXIT.
133600     EXIT.
133700
133800 3055-FIND-BOTTOM-PERFORMER.
133900     MOVE 1 TO WS-BOTTOM-STR-IX.
134000     PERFORM 3056-BOTTOM-STR-SCAN
134100         VARYING WS-STR-IX FROM 1 BY 1
134200         UNTIL WS-STR-IX > WS-STR-COUNT.
134300 3055-EXIT.
134400     EXIT.
134500
134600 3056-BOTTOM-STR-SCAN.
134700     IF STR-MARGIN(WS-STR-IX) < STR-MARGIN(WS-BOTTOM-STR-IX)
134800         MOVE WS-STR-IX TO WS-BOTTOM-STR-IX
134900     END-IF.
135000 3056-EXIT.
135100     EXIT.
135200
135300 3058-FIND-MONTH-EXTREMES.
135400     MOVE 1 TO WS-BEST-REV-IX WS-WORST-REV-IX
135500         WS-BEST-PROFIT-IX WS-WORST-PROFIT-IX
135600         WS-BEST-MARGIN-IX.
135700     PERFORM 3059-MONTH-EXTREME-SCAN
135800         VARYING WS-MON-IX FROM 1 BY 1
135900         UNTIL WS-MON-IX > WS-MON-COUNT.
136000 3058-EXIT.
136100     EXIT.
136200
136300 3059-MONTH-EXTREME-SCAN.
136400     IF MON-REVENUE(WS-MON-IX) > MON-REVENUE(WS-BEST-REV-IX)
136500         MOVE WS-MON-IX TO WS-BEST-REV-IX
136600     END-IF.
136700     IF MON-REVENUE(WS-MON-IX) < MON-REVENUE(WS-WORST-REV-IX)
136800         MOVE WS-MON-IX TO WS-WORST-REV-IX
136900     END-IF.
137000     IF MON-PROFIT(WS-MON-IX) > MON-PROFIT(WS-BEST-PROFIT-IX)
137100         MOVE WS-MON-IX TO WS-BEST-PROFIT-IX
137200     END-IF.
137300     IF MON-PROFIT(WS-MON-IX) < MON-PROFIT(WS-WORST-PROFIT-IX)
137400         MOVE WS-MON-IX TO WS-WORST-PROFIT-IX
137500     END-IF.
137600     IF MON-MARGIN(WS-MON-IX) > MON-MARGIN(WS-BEST-MARGIN-IX)
137700         MOVE WS-MON-IX TO WS-BEST-MARGIN-IX
137800     END-IF.
137900 3059-EXIT.
138000     EXIT.
138100
138200 3060-CALC-COMPANY-TOTALS.
138300     MOVE WS-CO-PROFIT  TO WS-MC-NET-PROFIT.
138400     MOVE WS-CO-REVENUE TO WS-MC-ACTUAL-REV.
138500     PERFORM 8410-MARGIN-PCT.
138600     MOVE WS-MC-RESULT TO WS-CO-MARGIN.
138700     COMPUTE WS-MC-NUMERATOR = WS-CO-REVENUE - WS-CO-DISCOUNTS.
138800     MOVE WS-CO-REVENUE TO WS-MC-DENOMINATOR.
138900     PERFORM 8400-SAFE-DIVIDE.
139000     COMPUTE WS-CO-FULL-PRICE-PCT = WS-MC-RESULT * 100.
139100     MOVE WS-CO-REVENUE     TO WS-MC-NUMERATOR.
139200     MOVE WS-CO-RCPT-COUNT  TO WS-MC-DENOMINATOR.
139300     PERFORM 8400-SAFE-DIVIDE.
139400     MOVE WS-MC-RESULT TO WS-CO-AVG-BASKET.
139500     IF WS-MON-COUNT > ZERO
139600         COMPUTE WS-CO-AVG-MONTH-REV =
139700             WS-CO-REVENUE / WS-MON-COUNT
139800         COMPUTE WS-CO-AVG-MONTH-PFT =
139900             WS-CO-PROFIT / WS-MON-COUNT
140000     END-IF.
140100 3060-EXIT.
140200     EXIT.
140300
140400 3070-SORT-EXCLUDED-TABLE.
140500     PERFORM 3071-EXC-BUBBLE-PASS THRU 3071-EXIT
140600         VARYING WS-SWAP-IX FROM 1 BY 1
140700         UNTIL WS-SWAP-IX > WS-EXC-TYPE-COUNT.
140800 3070-EXIT.
140900     EXIT.
141000
141100 3071-EXC-BUBBLE-PASS.
141200     PERFORM 3072-EXC-BUBBLE-COMPARE THRU 3072-EXIT
141300         VARYING WS-EXC-IX FROM 1 BY 1
141400         UNTIL WS-EXC-IX > WS-EXC-TYPE-COUNT - 1.
141500 3071-EXIT.
141600     EXIT.
141700
141800 3072-EXC-BUBBLE-COMPARE.
141900     IF EXC-VALUE(WS-EXC-IX) < EXC-VALUE(WS-EXC-IX + 1)
142000         MOVE EXC-ENTRY(WS-EXC-IX)     TO WS-EXC-HOLD-AREA
142100         MOVE EXC-ENTRY(WS-EXC-IX + 1) TO EXC-ENTRY(WS-EXC-IX)
142200         MOVE WS-EXC-HOLD-AREA TO EXC-ENTRY(WS-EXC-IX + 1)
142300     END-IF.
142400 3072-EXIT.
142500     EXIT.
142600
142700*---------------------------------------------------------------
142800*    THE SIX-RULE (MAX SIX LINES) INSIGHTS ENGINE, IN THE
142900*    EXACT ORDER REQUEST RS-0180 SPECIFIED.  EACH RULE IS
143000*    GUARDED SO A RULE THAT DOES NOT FIRE COSTS NOTHING.
143100*---------------------------------------------------------------
143200 3080-BUILD-INSIGHTS.
143300     MOVE ZERO TO WS-INS-COUNT.
143400     IF WS-CO-MARGIN >= 55 AND WS-INS-COUNT < 6
143500         ADD 1 TO WS-INS-COUNT
143600         MOVE "SUCCESS -- STRONG MARGINS" TO
143700             WS-INS-LINE(WS-INS-COUNT)
143800     END-IF.
143900     IF WS-CO-MARGIN < 40 AND WS-INS-COUNT < 6
144000         ADD 1 TO WS-INS-COUNT
144100         MOVE "WARNING -- MARGIN PRESSURE" TO
144200             WS-INS-LINE(WS-INS-COUNT)
144300     END-IF.
144400     IF WS-SM-FP-PCT < 30 AND WS-INS-COUNT < 6
144500         ADD 1 TO WS-INS-COUNT
144600         MOVE "WARNING -- HIGH DISCOUNT DEPENDENCY" TO
144700             WS-INS-LINE(WS-INS-COUNT)
144800     END-IF.
144900     IF WS-SM-FP-PCT >= 40 AND WS-INS-COUNT < 6
145000         ADD 1 TO WS-INS-COUNT
145100         MOVE "SUCCESS -- HEALTHY SALES MIX" TO
145200             WS-INS-LINE(WS-INS-COUNT)
145300     END-IF.
145400     IF WS-SM-MARGIN-GAP-PTS > 15 AND WS-INS-COUNT < 6
145500         ADD 1 TO WS-INS-COUNT
145600         MOVE "INFO -- SIGNIFICANT MARGIN GAP" TO
145700             WS-INS-LINE(WS-INS-COUNT)
145800     END-IF.
145900     IF WS-INS-COUNT < 6
146000         PERFORM 3081-STORE-WARNING-SCAN
146100             VARYING WS-STR-IX FROM 1 BY 1
146200             UNTIL WS-STR-IX > WS-STR-COUNT OR WS-INS-COUNT >= 6
146300     END-IF.
146400     IF WS-MON-COUNT > 1 AND WS-INS-COUNT < 6
146500         MOVE MON-REV-CHG-PCT(WS-MON-COUNT) TO WS-MC-RESULT
146600         IF WS-MC-RESULT < -10
146700             ADD 1 TO WS-INS-COUNT
146800             MOVE "WARNING -- REVENUE DECLINING" TO
146900                 WS-INS-LINE(WS-INS-COUNT)
147000         END-IF
147100     END-IF.
147200     IF WS-MON-COUNT > 1 AND WS-INS-COUNT < 6
147300         IF MON-MARGIN-CHG-PTS(WS-MON-COUNT) > 3
147400             ADD 1 TO WS-INS-COUNT
147500             MOVE "SUCCESS -- MARGIN IMPROVING" TO
147600                 WS-INS-LINE(WS-INS-COUNT)
147700         END-IF
147800     END-IF.
147900 3080-EXIT.
148000     EXIT.
148100
148200 3081-STORE-WARNING-SCAN.
148300     IF STR-MARGIN(WS-STR-IX) < 40
148400         ADD 1 TO WS-INS-COUNT
148500         MOVE SPACES TO WS-INS-LINE(WS-INS-COUNT)
148600         STRING "WARNING -- " DELIMITED BY SIZE
148700             STR-NAME(WS-STR-IX) DELIMITED BY SPACE
148800             " NEEDS ATTENTION" DELIMITED BY SIZE
148900             INTO WS-INS-LINE(WS-INS-COUNT)
149000     END-IF.
149100 3081-EXIT.
149200     EXIT.
149300
149400*---------------------------------------------------------------
149500*    YEAR-END SUMMARY'S OWN THREE-RULE INSIGHT SET -- SEPARATE
149600*    FROM 3080 ABOVE BECAUSE RS-0217 SPECIFIED DIFFERENT RULES
149700*    FOR THE YEAR-END SECTION (MARGIN TREND, DISCOUNT
149800*    DEPENDENCY, SALES-MIX HEALTH).
149900*---------------------------------------------------------------
150000 3090-BUILD-YE-INSIGHTS.
150100     MOVE ZERO TO WS-YE-INS-COUNT.
150200     IF WS-MON-COUNT > 1
150300         COMPUTE WS-IE-GAP-ED =
150400             MON-MARGIN(WS-MON-COUNT) - MON-MARGIN(1)
150500         ADD 1 TO WS-YE-INS-COUNT
150600         IF WS-IE-GAP-ED > 1
150700             MOVE "MARGIN TREND -- IMPROVED ACROSS THE YEAR" TO
150800                 WS-YE-INS-LINE(WS-YE-INS-COUNT)
150900         ELSE
151000             IF WS-IE-GAP-ED < -1
151100                 MOVE
151200                   "MARGIN TREND -- DECLINED ACROSS THE YEAR" TO
151300                     WS-YE-INS-LINE(WS-YE-INS-COUNT)
151400             ELSE
151500                 MOVE "MARGIN TREND -- STABLE ACROSS THE YEAR"
151600                     TO WS-YE-INS-LINE(WS-YE-INS-COUNT)
151700             END-IF
151800         END-IF
151900     END-IF.
152000     IF WS-SM-FP-PCT < 30
152100         ADD 1 TO WS-YE-INS-COUNT
152200         MOVE "DISCOUNT DEPENDENCY WARNING -- FULL PRICE SHARE"
152300           TO WS-YE-INS-LINE(WS-YE-INS-COUNT)
152400     END-IF.
152500     ADD 1 TO WS-YE-INS-COUNT.
152600     STRING "SALES MIX HEALTH -- " DELIMITED BY SIZE
152700         WS-SM-HEALTH DELIMITED BY SIZE
152800         INTO WS-YE-INS-LINE(WS-YE-INS-COUNT).
152900 3090-EXIT.
153000     EXIT.
153100
153200 3095-CALC-YOY.
153300     IF PY-HAS-DATA
153400         MOVE WS-CO-REVENUE TO WS-MC-CURRENT
153500         MOVE WS-PY-REVENUE TO WS-MC-PREVIOUS
153600         PERFORM 8440-PCT-CHANGE
153700         MOVE WS-MC-RESULT TO WS-PY-REV-CHG-PCT
153800         MOVE WS-CO-PROFIT TO WS-MC-CURRENT
153900         MOVE WS-PY-PROFIT TO WS-MC-PREVIOUS
154000         PERFORM 8440-PCT-CHANGE
154100         MOVE WS-MC-RESULT TO WS-PY-PROFIT-CHG-PCT
154200         MOVE WS-CO-UNITS  TO WS-MC-CURRENT
154300         MOVE WS-PY-UNITS  TO WS-MC-PREVIOUS
154400         PERFORM 8440-PCT-CHANGE
154500         MOVE WS-MC-RESULT TO WS-PY-UNITS-CHG-PCT
154600     END-IF.
154700 3095-EXIT.
154800     EXIT.
154900
155000*---------------------------------------------------------------
155100*    EXECUTIVE SUMMARY -- KPI BLOCK, SECONDARY STATS, MONTHLY
155200*    TREND, SALES MIX, TOP 8 CATEGORIES, ALL STORES BY REVENUE,
155300*    EXCLUDED BREAKDOWN, INSIGHTS.
155400*---------------------------------------------------------------
155500 4000-PRINT-EXEC-SUMMARY.
155600     PERFORM 9100-HEADING.
155700     MOVE "EXECUTIVE SUMMARY" TO DSS-TITLE.
155800     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
155900     MOVE "TOTAL REVENUE"          TO KPI-LABEL.
156000     MOVE WS-CO-REVENUE            TO KPI-VALUE.
156100     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 2 LINES.
156200     MOVE "TOTAL PROFIT"           TO KPI-LABEL.
156300     MOVE WS-CO-PROFIT             TO KPI-VALUE.
156400     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
156500     MOVE "BLENDED MARGIN %"       TO KPI-LABEL.
156600     MOVE WS-CO-MARGIN             TO KPI-VALUE.
156700     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
156800     MOVE "TOTAL UNITS SOLD"       TO KPI-LABEL.
156900     MOVE WS-CO-UNITS              TO KPI-VALUE.
157000     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
157100     MOVE "DISTINCT RECEIPTS"      TO KPI-LABEL.
157200     MOVE WS-CO-RCPT-COUNT         TO KPI-VALUE.
157300     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
157400     MOVE "TOTAL DISCOUNTS"        TO KPI-LABEL.
157500     MOVE WS-CO-DISCOUNTS          TO KPI-VALUE.
157600     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
157700     MOVE "FULL PRICE PCT"         TO KPI-LABEL.
157800     MOVE WS-CO-FULL-PRICE-PCT     TO KPI-VALUE.
157900     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
158000     MOVE "AVG BASKET SIZE"        TO KPI-LABEL.
158100     MOVE WS-CO-AVG-BASKET         TO KPI-VALUE.
158200     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
158300     MOVE "DISTINCT CUSTOMERS"     TO KPI-LABEL.
158400     MOVE WS-CO-CUST-COUNT         TO KPI-VALUE.
158500     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
158600     MOVE "STORE COUNT"            TO KPI-LABEL.
158700     MOVE WS-STR-COUNT             TO KPI-VALUE.
158800     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
158900     MOVE "BRAND COUNT"            TO KPI-LABEL.
159000     MOVE WS-BRD-COUNT             TO KPI-VALUE.
159100     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
159200
159300     MOVE "AVG MONTHLY REVENUE"    TO KPI-LABEL.
159400     MOVE WS-CO-AVG-MONTH-REV      TO KPI-VALUE.
159500     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 2 LINES.
159600     MOVE "AVG MONTHLY PROFIT"     TO KPI-LABEL.
159700     MOVE WS-CO-AVG-MONTH-PFT      TO KPI-VALUE.
159800     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
159900     IF WS-MON-COUNT > ZERO
160000         STRING "BEST MONTH BY REVENUE: "
160100             DELIMITED BY SIZE
160200             MON-YYYYMM(WS-BEST-REV-IX) DELIMITED BY SIZE
160300             INTO DSX-TEXT
160400         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 1 LINE
160500         STRING "WORST MONTH BY REVENUE: "
160600             DELIMITED BY SIZE
160700             MON-YYYYMM(WS-WORST-REV-IX) DELIMITED BY SIZE
160800             INTO DSX-TEXT
160900         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 1 LINE
161000     END-IF.
161100
161200     MOVE "MONTHLY TREND" TO DSS-TITLE.
161300     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
161400     WRITE DSLINE FROM DSMON-COL-HEAD-1 AFTER ADVANCING 2 LINES.
161500     WRITE DSLINE FROM DSMON-COL-HEAD-2 AFTER ADVANCING 1 LINE.
161600     PERFORM 4010-PRINT-MON-ROW
161700         VARYING WS-PRT-COUNT FROM 1 BY 1
161800         UNTIL WS-PRT-COUNT > WS-MON-COUNT.
161900
162000     MOVE "SALES MIX -- FULL PRICE VS DISCOUNTED" TO DSS-TITLE.
162100     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
162200     MOVE "FULL PRICE PCT"         TO KPI-LABEL.
162300     MOVE WS-SM-FP-PCT             TO KPI-VALUE.
162400     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 2 LINES.
162500     MOVE "DISCOUNTED PCT"         TO KPI-LABEL.
162600     MOVE WS-SM-DISC-PCT           TO KPI-VALUE.
162700     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
162800     MOVE "FULL PRICE MARGIN %"    TO KPI-LABEL.
162900     MOVE WS-SM-FP-MARGIN          TO KPI-VALUE.
163000     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
163100     MOVE "DISCOUNTED MARGIN %"    TO KPI-LABEL.
163200     MOVE WS-SM-DISC-MARGIN        TO KPI-VALUE.
163300     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
163400     MOVE "MARGIN GAP (PTS)"       TO KPI-LABEL.
163500     MOVE WS-SM-MARGIN-GAP-PTS     TO KPI-VALUE.
163600     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
163700     STRING "SALES MIX HEALTH: " DELIMITED BY SIZE
163800         WS-SM-HEALTH DELIMITED BY SIZE
163900         INTO DSX-TEXT.
164000     WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 2 LINES.
164100
164200     MOVE "TOP CATEGORIES BY REVENUE" TO DSS-TITLE.
164300     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
164400     WRITE DSLINE FROM DSCAT-COL-HEAD-1 AFTER ADVANCING 2 LINES.
164500     WRITE DSLINE FROM DSCAT-COL-HEAD-2 AFTER ADVANCING 1 LINE.
164600     PERFORM 4020-PRINT-CAT-ROW
164700         VARYING WS-PRT-COUNT FROM 1 BY 1
164800         UNTIL WS-PRT-COUNT > WS-CAT-COUNT OR WS-PRT-COUNT > 8.
164900
165000     MOVE "ALL STORES BY REVENUE" TO DSS-TITLE.
165100     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
165200     WRITE DSLINE FROM DSSTR-COL-HEAD-1 AFTER ADVANCING 2 LINES.
165300     WRITE DSLINE FROM DSSTR-COL-HEAD-2 AFTER ADVANCING 1 LINE.
165400     PERFORM 4030-PRINT-STR-ROW
165500         VARYING WS-PRT-COUNT FROM 1 BY 1
165600         UNTIL WS-PRT-COUNT > WS-STR-COUNT.
165700
165800     MOVE "EXCLUDED TRANSACTIONS (ALL SALES IN PERIOD)" TO
165900         DSS-TITLE.
166000     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
166100     MOVE "EXCLUDED LINE COUNT"    TO KPI-LABEL.
166200     MOVE WS-EXC-LINES             TO KPI-VALUE.
166300     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 2 LINES.
166400     MOVE "EXCLUDED VALUE"         TO KPI-LABEL.
166500     MOVE WS-EXC-VALUE             TO KPI-VALUE.
166600     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
166700     MOVE "EXCLUDED UNITS"         TO KPI-LABEL.
166800     MOVE WS-EXC-UNITS             TO KPI-VALUE.
166900     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
167000     WRITE DSLINE FROM DSEXC-COL-HEAD-1 AFTER ADVANCING 2 LINES.
167100     WRITE DSLINE FROM DSEXC-COL-HEAD-2 AFTER ADVANCING 1 LINE.
167200     PERFORM 4040-PRINT-EXC-ROW
167300         VARYING WS-PRT-COUNT FROM 1 BY 1
167400         UNTIL WS-PRT-COUNT > WS-EXC-TYPE-COUNT.
167500
167600     MOVE "INSIGHTS" TO DSS-TITLE.
167700     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
167800     IF WS-INS-COUNT = ZERO
167900         MOVE "NO EXCEPTIONS RAISED FOR THIS PERIOD." TO DSX-TEXT
168000         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 2 LINES
168100     ELSE
168200         PERFORM 4050-PRINT-INSIGHT-ROW
168300             VARYING WS-PRT-COUNT FROM 1 BY 1
168400             UNTIL WS-PRT-COUNT > WS-INS-COUNT
168500     END-IF.
168600 4000-EXIT.
168700     EXIT.
168800
168900 4010-PRINT-MON-ROW.
169000     MOVE MON-YYYYMM(WS-PRT-COUNT)     TO DMO-YYYYMM.
169100     MOVE MON-REVENUE(WS-PRT-COUNT)    TO DMO-REVENUE.
169200     MOVE MON-PROFIT(WS-PRT-COUNT)     TO DMO-PROFIT.
169300     MOVE MON-MARGIN(WS-PRT-COUNT)     TO DMO-MARGIN.
169400     MOVE MON-FULL-PRICE-PCT(WS-PRT-COUNT) TO DMO-FP-PCT.
169500     WRITE DSLINE FROM DSMON-DETAIL-LINE
169600         AFTER ADVANCING 1 LINE
169700         AT EOP
169800             PERFORM 9100-HEADING.
169900 4010-EXIT.
170000     EXIT.
170100
170200 4020-PRINT-CAT-ROW.
170300     MOVE CAT-NAME(WS-PRT-COUNT)          TO DCT-NAME.
170400     MOVE CAT-REVENUE(WS-PRT-COUNT)        TO DCT-REVENUE.
170500     MOVE CAT-PROFIT(WS-PRT-COUNT)         TO DCT-PROFIT.
170600     MOVE CAT-MARGIN(WS-PRT-COUNT)         TO DCT-MARGIN.
170700     MOVE CAT-PCT-OF-TOTAL(WS-PRT-COUNT)   TO DCT-PCT-TOTAL.
170800     WRITE DSLINE FROM DSCAT-DETAIL-LINE
170900         AFTER ADVANCING 1 LINE
171000         AT EOP
171100             PERFORM 9100-HEADING.
171200 4020-EXIT.
171300     EXIT.
171400
171500 4030-PRINT-STR-ROW.
171600     MOVE STR-NAME(WS-PRT-COUNT)    TO DSR-NAME.
171700     MOVE STR-REVENUE(WS-PRT-COUNT) TO DSR-REVENUE.
171800     MOVE STR-MARGIN(WS-PRT-COUNT)  TO DSR-MARGIN.
171900     MOVE STR-UNITS(WS-PRT-COUNT)   TO DSR-UNITS.
172000     WRITE DSLINE FROM DSSTR-DETAIL-LINE
172100         AFTER ADVANCING 1 LINE
172200         AT EOP
172300             PERFORM 9100-HEADING.
172400 4030-EXIT.
172500     EXIT.
172600
172700 4040-PRINT-EXC-ROW.
172800     MOVE EXC-TYPE-NAME(WS-PRT-COUNT) TO DEX-NAME.
172900     MOVE EXC-COUNT(WS-PRT-COUNT)     TO DEX-COUNT.
173000     MOVE EXC-VALUE(WS-PRT-COUNT)     TO DEX-VALUE.
173100     MOVE EXC-UNITS(WS-PRT-COUNT)     TO DEX-UNITS.
173200     WRITE DSLINE FROM DSEXC-DETAIL-LINE
173300         AFTER ADVANCING 1 LINE
173400         AT EOP
173500             PERFORM 9100-HEADING.
173600 4040-EXIT.
173700     EXIT.
173800
173900 4050-PRINT-INSIGHT-ROW.
174000     MOVE WS-INS-LINE(WS-PRT-COUNT) TO DSX-TEXT.
174100     WRITE DSLINE FROM DSD-TEXT-LINE
174200         AFTER ADVANCING 1 LINE
174300         AT EOP
174400             PERFORM 9100-HEADING.
174500 4050-EXIT.
174600     EXIT.
174700
174800*---------------------------------------------------------------
174900*    MONTH-OVER-MONTH REPORT.
175000*---------------------------------------------------------------
175100 4100-PRINT-MONTH-OVER-MONTH.
175200     PERFORM 9100-HEADING.
175300     MOVE "MONTH-OVER-MONTH TREND" TO DSS-TITLE.
175400     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
175500     WRITE DSLINE FROM DSMOM-COL-HEAD-1 AFTER ADVANCING 2 LINES.
175600     WRITE DSLINE FROM DSMOM-COL-HEAD-2 AFTER ADVANCING 1 LINE.
175700     PERFORM 4110-PRINT-MOM-ROW
175800         VARYING WS-PRT-COUNT FROM 1 BY 1
175900         UNTIL WS-PRT-COUNT > WS-MON-COUNT.
176000     MOVE ZERO TO WS-MC-NUMERATOR WS-MC-DENOMINATOR.
176100     MOVE "TOTAL " TO DMT-LABEL.
176200     MOVE WS-CO-REVENUE TO DMT-REVENUE.
176300     MOVE WS-CO-PROFIT  TO DMT-PROFIT.
176400     MOVE WS-CO-MARGIN  TO DMT-AVG-MARGIN.
176500     IF WS-MON-COUNT > ZERO
176600         PERFORM 4115-SUM-FP-PCT
176700             VARYING WS-PRT-COUNT FROM 1 BY 1
176800             UNTIL WS-PRT-COUNT > WS-MON-COUNT
176900         COMPUTE DMT-AVG-FP-PCT =
177000             WS-MC-NUMERATOR / WS-MON-COUNT
177100     END-IF.
177200     WRITE DSLINE FROM DSMOM-TOTAL-LINE AFTER ADVANCING 2 LINES.
177300     IF WS-MON-COUNT > ZERO
177400         STRING "BEST MONTH BY REVENUE: " DELIMITED BY SIZE
177500             MON-YYYYMM(WS-BEST-REV-IX) DELIMITED BY SIZE
177600             INTO DSX-TEXT
177700         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 2 LINES
177800         STRING "WORST MONTH BY REVENUE: " DELIMITED BY SIZE
177900             MON-YYYYMM(WS-WORST-REV-IX) DELIMITED BY SIZE
178000             INTO DSX-TEXT
178100         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 1 LINE
178200     END-IF.
178300 4100-EXIT.
178400     EXIT.
178500
178600 4110-PRINT-MOM-ROW.
178700     MOVE MON-YYYYMM(WS-PRT-COUNT)         TO DMM-YYYYMM.
178800     MOVE MON-REVENUE(WS-PRT-COUNT)        TO DMM-REVENUE.
178900     MOVE MON-PROFIT(WS-PRT-COUNT)         TO DMM-PROFIT.
179000     MOVE MON-UNITS(WS-PRT-COUNT)          TO DMM-UNITS.
179100     IF WS-PRT-COUNT = 1
179200         MOVE SPACES TO DMM-REV-CHG DMM-PROFIT-CHG
179300             DMM-MARGIN-CHG DMM-UNITS-CHG
179400     ELSE
179500         MOVE MON-REV-CHG-PCT(WS-PRT-COUNT)    TO DMM-REV-CHG
179600         MOVE MON-PROFIT-CHG-PCT(WS-PRT-COUNT) TO DMM-PROFIT-CHG
179700         MOVE MON-MARGIN-CHG-PTS(WS-PRT-COUNT) TO DMM-MARGIN-CHG
179800         MOVE MON-UNITS-CHG-PCT(WS-PRT-COUNT)  TO DMM-UNITS-CHG
179900     END-IF.
180000     WRITE DSLINE FROM DSMOM-DETAIL-LINE
180100         AFTER ADVANCING 1 LINE
180200         AT EOP
180300             PERFORM 9100-HEADING.
180400 4110-EXIT.
180500     EXIT.
180600
180700 4115-SUM-FP-PCT.
180800     ADD MON-FULL-PRICE-PCT(WS-PRT-COUNT) TO WS-MC-NUMERATOR.
180900 4115-EXIT.
181000     EXIT.
181100
181200*---------------------------------------------------------------
181300*    STORE PERFORMANCE RANKING -- STORE-TABLE IS ALREADY SORTED
181400*    DESCENDING BY REVENUE FROM 3050-SORT-STORE-TABLE, SO THE
181500*    PRINT LOOP'S OWN COUNTER DOUBLES AS THE RANK.
181600*---------------------------------------------------------------
181700 4200-PRINT-STORE-PERFORMANCE.
181800     PERFORM 9100-HEADING.
181900     MOVE "STORE PERFORMANCE RANKING" TO DSS-TITLE.
182000     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
182100     WRITE DSLINE FROM DSSTP-COL-HEAD-1 AFTER ADVANCING 2 LINES.
182200     WRITE DSLINE FROM DSSTP-COL-HEAD-2 AFTER ADVANCING 1 LINE.
182300     PERFORM 4210-PRINT-STR-PERF-ROW
182400         VARYING WS-PRT-COUNT FROM 1 BY 1
182500         UNTIL WS-PRT-COUNT > WS-STR-COUNT.
182600     IF WS-STR-COUNT > ZERO
182700         STRING "TOP PERFORMER (HIGHEST REVENUE): "
182800             DELIMITED BY SIZE
182900             STR-NAME(1) DELIMITED BY SPACE
183000             INTO DSX-TEXT
183100         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 2 LINES
183200         STRING "BOTTOM PERFORMER (LOWEST MARGIN): "
183300             DELIMITED BY SIZE
183400             STR-NAME(WS-BOTTOM-STR-IX) DELIMITED BY SPACE
183500             INTO DSX-TEXT
183600         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 1 LINE
183700     END-IF.
183800 4200-EXIT.
183900     EXIT.
184000
184100 4210-PRINT-STR-PERF-ROW.
184200     MOVE WS-PRT-COUNT                     TO DSP-RANK.
184300     MOVE STR-NAME(WS-PRT-COUNT)            TO DSP-NAME.
184400     MOVE STR-REVENUE(WS-PRT-COUNT)         TO DSP-REVENUE.
184500     MOVE STR-SHARE-PCT(WS-PRT-COUNT)       TO DSP-SHARE.
184600     MOVE STR-PROFIT(WS-PRT-COUNT)          TO DSP-PROFIT.
184700     MOVE STR-MARGIN(WS-PRT-COUNT)          TO DSP-MARGIN.
184800     EVALUATE TRUE
184900         WHEN STR-MARGIN(WS-PRT-COUNT) >= WS-CO-MARGIN + 2
185000             MOVE "GREEN " TO DSP-STATUS
185100         WHEN STR-MARGIN(WS-PRT-COUNT) <= WS-CO-MARGIN - 2
185200             MOVE "RED   " TO DSP-STATUS
185300         WHEN OTHER
185400             MOVE "YELLOW" TO DSP-STATUS
185500     END-EVALUATE.
185600     MOVE STR-UNITS(WS-PRT-COUNT)           TO DSP-UNITS.
185700     MOVE STR-RCPT-COUNT(WS-PRT-COUNT)      TO DSP-RCPTS.
185800     MOVE STR-FULL-PRICE-PCT(WS-PRT-COUNT)  TO DSP-FPPCT.
185900     MOVE STR-CUST-COUNT(WS-PRT-COUNT)      TO DSP-CUST.
186000     MOVE STR-TOP-BRD-NAME(WS-PRT-COUNT)    TO DSP-TOPBRD.
186100     MOVE STR-TOP-CAT-NAME(WS-PRT-COUNT)    TO DSP-TOPCAT.
186200     WRITE DSLINE FROM DSSTP-DETAIL-LINE
186300         AFTER ADVANCING 1 LINE
186400         AT EOP
186500             PERFORM 9100-HEADING.
186600 4210-EXIT.
186700     EXIT.
186800
186900*---------------------------------------------------------------
187000*    YEAR-END SUMMARY -- KPIS, MONTHLY SUMMARY+TOTALS,
187100*    HIGHLIGHTS, THE YEAR-END INSIGHT SET, AND YEAR-OVER-YEAR
187200*    COMPARE WHEN PRIOR-YEAR DATA EXISTS.
187300*---------------------------------------------------------------
187400 4300-PRINT-YEAR-END-SUMMARY.
187500     PERFORM 9100-HEADING.
187600     MOVE "YEAR-END SUMMARY" TO DSS-TITLE.
187700     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
187800     MOVE "TOTAL REVENUE"          TO KPI-LABEL.
187900     MOVE WS-CO-REVENUE            TO KPI-VALUE.
188000     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 2 LINES.
188100     MOVE "TOTAL PROFIT"           TO KPI-LABEL.
188200     MOVE WS-CO-PROFIT             TO KPI-VALUE.
188300     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
188400     MOVE "BLENDED MARGIN %"       TO KPI-LABEL.
188500     MOVE WS-CO-MARGIN             TO KPI-VALUE.
188600     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
188700     MOVE "AVG MONTHLY REVENUE"    TO KPI-LABEL.
188800     MOVE WS-CO-AVG-MONTH-REV      TO KPI-VALUE.
188900     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
189000     MOVE "AVG MONTHLY PROFIT"     TO KPI-LABEL.
189100     MOVE WS-CO-AVG-MONTH-PFT      TO KPI-VALUE.
189200     WRITE DSLINE FROM DSD-KPI-LINE AFTER ADVANCING 1 LINE.
189300
189400     WRITE DSLINE FROM DSMON-COL-HEAD-1 AFTER ADVANCING 2 LINES.
189500     WRITE DSLINE FROM DSMON-COL-HEAD-2 AFTER ADVANCING 1 LINE.
189600     PERFORM 4010-PRINT-MON-ROW
189700         VARYING WS-PRT-COUNT FROM 1 BY 1
189800         UNTIL WS-PRT-COUNT > WS-MON-COUNT.
189900     MOVE "TOTAL " TO DMT-LABEL.
190000     MOVE WS-CO-REVENUE TO DMT-REVENUE.
190100     MOVE WS-CO-PROFIT  TO DMT-PROFIT.
190200     MOVE WS-CO-MARGIN  TO DMT-AVG-MARGIN.
190300     MOVE WS-CO-FULL-PRICE-PCT TO DMT-AVG-FP-PCT.
190400     WRITE DSLINE FROM DSMOM-TOTAL-LINE AFTER ADVANCING 2 LINES.
190500
190600     MOVE "HIGHLIGHTS" TO DSS-TITLE.
190700     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
190800     IF WS-MON-COUNT > ZERO
190900         STRING "BEST REVENUE MONTH: " DELIMITED BY SIZE
191000             MON-YYYYMM(WS-BEST-REV-IX) DELIMITED BY SIZE
191100             INTO DSX-TEXT
191200         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 2 LINES
191300         STRING "BEST PROFIT MONTH: " DELIMITED BY SIZE
191400             MON-YYYYMM(WS-BEST-PROFIT-IX) DELIMITED BY SIZE
191500             INTO DSX-TEXT
191600         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 1 LINE
191700         STRING "BEST MARGIN MONTH: " DELIMITED BY SIZE
191800             MON-YYYYMM(WS-BEST-MARGIN-IX) DELIMITED BY SIZE
191900             INTO DSX-TEXT
192000         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 1 LINE
192100         STRING "WORST PROFIT MONTH: " DELIMITED BY SIZE
192200             MON-YYYYMM(WS-WORST-PROFIT-IX) DELIMITED BY SIZE
192300             INTO DSX-TEXT
192400         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 1 LINE
192500     END-IF.
192600
192700     MOVE "KEY INSIGHTS" TO DSS-TITLE.
192800     WRITE DSLINE FROM DSD-SECTION-LINE AFTER ADVANCING 2 LINES.
192900     PERFORM 4320-PRINT-YE-INSIGHT-ROW
193000         VARYING WS-PRT-COUNT FROM 1 BY 1
193100         UNTIL WS-PRT-COUNT > WS-YE-INS-COUNT.
193200
193300     IF PY-HAS-DATA
193400         MOVE "YEAR-OVER-YEAR COMPARE" TO DSS-TITLE
193500         WRITE DSLINE FROM DSD-SECTION-LINE
193600             AFTER ADVANCING 2 LINES
193700         STRING "REVENUE CHANGE VS PRIOR YEAR: "
193800             DELIMITED BY SIZE
193900             WS-PY-REV-CHG-PCT DELIMITED BY SIZE
194000             " PCT" DELIMITED BY SIZE
194100             INTO DSX-TEXT
194200         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 2 LINES
194300         STRING "PROFIT CHANGE VS PRIOR YEAR: "
194400             DELIMITED BY SIZE
194500             WS-PY-PROFIT-CHG-PCT DELIMITED BY SIZE
194600             " PCT" DELIMITED BY SIZE
194700             INTO DSX-TEXT
194800         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 1 LINE
194900         STRING "UNITS CHANGE VS PRIOR YEAR: "
195000             DELIMITED BY SIZE
195100             WS-PY-UNITS-CHG-PCT DELIMITED BY SIZE
195200             " PCT" DELIMITED BY SIZE
195300             INTO DSX-TEXT
195400         WRITE DSLINE FROM DSD-TEXT-LINE AFTER ADVANCING 1 LINE
195500     END-IF.
195600 4300-EXIT.
195700     EXIT.
195800
195900 4320-PRINT-YE-INSIGHT-ROW.
196000     MOVE WS-YE-INS-LINE(WS-PRT-COUNT) TO DSX-TEXT.
196100     WRITE DSLINE FROM DSD-TEXT-LINE
196200         AFTER ADVANCING 1 LINE
196300         AT EOP
196400             PERFORM 9100-HEADING.
196500 4320-EXIT.
196600     EXIT.
196700
196800 9010-READ-SALES.
196900     READ SALES-WORK
197000         AT END
197100             MOVE "Y" TO WS-SALES-EOF.
197200 9010-EXIT.
197300     EXIT.
197400
197500 9100-HEADING.
197600     ADD 1 TO WS-PAGE-CTR.
197700     MOVE WS-PAGE-CTR         TO RB-PCTR.
197800     MOVE WS-RPT-NAME         TO RS-RPT-NAME.
197900     MOVE WS-RPT-PERIOD       TO RS-RPT-PERIOD.
198000     WRITE DSLINE FROM RPT-BANNER-LINE    AFTER ADVANCING PAGE.
198100     WRITE DSLINE FROM DSD-TITLE-LINE     AFTER ADVANCING 1
198200         LINE.
198300     WRITE DSLINE FROM RPT-SUBTITLE-LINE  AFTER ADVANCING 2
198400         LINES.
198500 9100-EXIT.
198600     EXIT.
198700
198800 9900-CLOSING.
198900     CLOSE SALES-WORK PERIOD-CARD DASH-RPT.
199000 9900-EXIT.
199100     EXIT.
199200
199300*    =============== SHARED PROCEDURE LIBRARIES (U3/U14) =========
199400     COPY PRDCALC0.
199500     COPY MTHCALC0.
