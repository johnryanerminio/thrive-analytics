000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLRTL06.
000300 AUTHOR.              J OTERO.
000400 INSTALLATION.        GREENPEAK DISPENSARY GROUP - MIS.
000500 DATE-WRITTEN.        11/14/95.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*    CBLRTL06  -  REWARDS & MARKOUT REPORT                      *
001100*    READS THE PERIOD-REQUEST CARD AND EVERY SALES-WORK LINE     *
001200*    FALLING IN THE REQUESTED PERIOD (AND STORE, WHEN FILTERED)  *
001300*    -- NO TRANSACTION-TYPE RESTRICTION AT SELECT TIME.  LINES   *
001400*    ALREADY FLAGGED SL-TXN-REWARD BY CBLRTL01 ROLL UP BY THE    *
001500*    EXTRACTED SL-REWARD-NAME, BOTH COMPANY-WIDE AND PER STORE;  *
001600*    LINES FLAGGED SL-TXN-MARKOUT ROLL UP BY SL-CUSTOMER-NAME,   *
001700*    WHICH IS THE "EMPLOYEE" ON A MARKOUT LINE IN THIS DATA.     *
001800*    PRINTS THE PROGRAM-COSTS/USAGE-STATS KPI BLOCK, THE ALL-    *
001900*    REWARDS TABLE, A REWARDS SECTION PER STORE, AND THE         *
002000*    MARKOUTS-BY-EMPLOYEE TABLE.
002100*
002200*    CHANGE LOG
002300*    ----------------------------------------------------------
002400*    DATE     BY   TICKET    DESCRIPTION
002500*    -------- ---- --------- ------------------------------------
002600*    11/14/95 JO   RS-0141   ORIGINAL PROGRAM - REWARD/MARKOUT      RS0141
002700*                            COMPANY KPI BLOCK AND ALL-REWARDS
002800*                            TABLE ONLY.
002900*    03/02/96 JO   RS-0149   ADDED PER-STORE REWARD SECTIONS        RS0149
003000*                            WITH REDEMPTIONS/NET-COST SUBTITLE
003100*                            AND TOTAL ROW.
003200*    08/20/96 RPK  RS-0156   ADDED MARKOUTS-BY-EMPLOYEE TABLE,      RS0156
003300*                            PRIMARY STORE BY MOST LINES AND UP
003400*                            TO 3 PRODUCTS PER ROW.
003500*    01/09/97 RPK  RS-0160   MOVED PERIOD RESOLUTION INTO SHARED    RS0160
003600*                            PRDCALC0 COPYBOOK, DROP LOCAL CODE.
003700*    05/11/98 JO   RS-0194   Y2K - WS-SYSTEM-DATE AND RUN-DATE      RS0194
003800*                            FIELDS NOW 4-DIGIT YEAR.
003900*    01/06/99 JO   RS-0200   Y2K - SIGN-OFF, RE-RAN TEST DECKS      RS0200
004000*                            ACROSS THE 1999/2000 BOUNDARY.
004100*    06/18/01 DPC  RS-0211   WIDENED REWARD-STORE-TABLE TO 1500     RS0211
004200*                            ROWS -- CHAIN-WIDE RUN WAS
004300*                            TRUNCATING.
004400*    04/09/05 DPC  RS-0227   ADDED 8160/8170 SALE-DATE-SPAN CALC    RS0227
004500*                            FOR THE MONTHLY PROJECTION, REPLACED
004600*                            THE OLD FLAT 30-DAY ASSUMPTION.
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SALES-WORK
005700         ASSIGN TO SALESWRK
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT PERIOD-CARD
006100         ASSIGN TO PERIODCD
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT REWARD-RPT
006500         ASSIGN TO REWARDRPT
006600         ORGANIZATION IS RECORD SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  SALES-WORK
007200     LABEL RECORD IS STANDARD.
007300 01  SALES-LINE-REC.
007400     COPY SLSREC00.
007500
007600 FD  PERIOD-CARD
007700     LABEL RECORD IS STANDARD.
007800 01  PERIOD-REQUEST-REC.
007900     COPY PRDREC00.
008000
008100 FD  REWARD-RPT
008200     LABEL RECORD IS OMITTED
008300     RECORD CONTAINS 132 CHARACTERS
008400     LINAGE IS 60 WITH FOOTING AT 55
008500     DATA RECORD IS RWLINE.
008600 01  RWLINE                   PIC X(132).
008700
008800 WORKING-STORAGE SECTION.
008900 COPY WRKDATE0.
009000 COPY RPTHDR00.
009100 COPY MTHWORK0.
009200
009300 01  WORK-SWITCHES.
009400     05  WS-SALES-EOF         PIC X(1)   VALUE "N".
009500         88  SALES-EOF            VALUE "Y".
009600     05  FILLER               PIC X(1)   VALUE SPACES.
009700
009800 01  WORK-COUNTERS.
009900     05  WS-RWD-COUNT         PIC 9(4)   COMP    VALUE ZERO.
010000     05  WS-MAX-RWD-ROWS      PIC 9(4)   COMP    VALUE 300.
010100     05  WS-RWD-IX            PIC 9(4)   COMP    VALUE ZERO.
010200     05  WS-RWS-COUNT         PIC 9(4)   COMP    VALUE ZERO.
010300     05  WS-MAX-RWS-ROWS      PIC 9(4)   COMP    VALUE 1500.
010400     05  WS-RWS-IX            PIC 9(4)   COMP    VALUE ZERO.
010500     05  WS-RCS-COUNT         PIC 9(4)   COMP    VALUE ZERO.
010600     05  WS-MAX-RCS-ROWS      PIC 9(4)   COMP    VALUE 3000.
010700     05  WS-RCS-IX            PIC 9(4)   COMP    VALUE ZERO.
010800     05  WS-MET-COUNT         PIC 9(3)   COMP    VALUE ZERO.
010900     05  WS-MAX-MET-ROWS      PIC 9(3)   COMP    VALUE 500.
011000     05  WS-MET-IX            PIC 9(3)   COMP    VALUE ZERO.
011100     05  WS-STL-COUNT         PIC 9(2)   COMP    VALUE ZERO.
011200     05  WS-MAX-STL-ROWS      PIC 9(2)   COMP    VALUE 60.
011300     05  WS-STL-IX            PIC 9(2)   COMP    VALUE ZERO.
011400     05  WS-FOUND-IX          PIC 9(4)   COMP    VALUE ZERO.
011500     05  WS-STO-IX            PIC 9(2)   COMP    VALUE ZERO.
011600     05  WS-MP-FOUND-IX       PIC 9(2)   COMP    VALUE ZERO.
011700     05  WS-MP-PTR            PIC 9(3)   COMP    VALUE ZERO.
011800     05  WS-SWAP-IX           PIC 9(4)   COMP    VALUE ZERO.
011900     05  WS-PRT-COUNT         PIC 9(4)   COMP    VALUE ZERO.
012000     05  FILLER               PIC X(1)   VALUE SPACES.
012100
012200*    =============== COMPANY REWARD/MARKOUT TOTALS (U12) =========
012300 01  COMPANY-REWARD-TOTALS.
012400     05  WS-RWD-COST-TOTAL    PIC S9(9)V99       VALUE ZERO.
012500     05  WS-RWD-COLLECTED-TOTAL
012600                               PIC S9(9)V99       VALUE ZERO.
012700     05  WS-RWD-NET-COST      PIC S9(9)V99       VALUE ZERO.
012800     05  WS-MKO-COST-TOTAL    PIC S9(9)V99       VALUE ZERO.
012900     05  WS-MKO-COLLECTED-TOTAL
013000                               PIC S9(9)V99       VALUE ZERO.
013100     05  WS-MKO-NET-COST      PIC S9(9)V99       VALUE ZERO.
013200     05  WS-TOTAL-NET-COST    PIC S9(9)V99       VALUE ZERO.
013300     05  WS-MONTHLY-PROJ      PIC S9(9)V99       VALUE ZERO.
013400     05  WS-RWD-LINE-COUNT    PIC 9(7)   COMP    VALUE ZERO.
013500     05  WS-MKO-LINE-COUNT    PIC 9(7)   COMP    VALUE ZERO.
013600     05  WS-MKO-EMP-COUNT     PIC 9(5)   COMP    VALUE ZERO.
013700     05  WS-RWD-CUST-COUNT    PIC 9(5)   COMP    VALUE ZERO.
013800     05  WS-MIN-DATE          PIC 9(8)           VALUE 99999999.
013900     05  WS-MAX-DATE          PIC 9(8)           VALUE ZERO.
014000     05  FILLER               PIC X(1)   VALUE SPACES.
014100
014200*    =============== ALL-REWARDS TABLE (U12) =====================
014300*    ONE ROW PER DISTINCT SL-REWARD-NAME SEEN ON A REWARD LINE
014400*    IN THE PERIOD, COMPANY-WIDE.
014500 01  REWARD-TABLE.
014600     05  RWD-ENTRY OCCURS 300 TIMES.
014700         10  RWD-NAME         PIC X(60).
014800         10  RWD-COUNT        PIC 9(6)   COMP    VALUE ZERO.
014900         10  RWD-UNITS        PIC S9(7)V99       VALUE ZERO.
015000         10  RWD-RETAIL       PIC S9(7)V99       VALUE ZERO.
015100         10  RWD-COST         PIC S9(7)V99       VALUE ZERO.
015200         10  RWD-COLLECTED    PIC S9(7)V99       VALUE ZERO.
015300         10  RWD-NET-COST     PIC S9(7)V99       VALUE ZERO.
015400         10  RWD-PCT-OF-TOTAL PIC S9(3)V9        VALUE ZERO.
015500     05  FILLER               PIC X(1)   VALUE SPACES.
015600
015700*    =============== REWARD SWAP-HOLD AREA =======================
015800 01  WS-RWD-HOLD-AREA.
015900     05  WS-RAH-NAME          PIC X(60).
016000     05  WS-RAH-COUNT         PIC 9(6)   COMP.
016100     05  WS-RAH-UNITS         PIC S9(7)V99.
016200     05  WS-RAH-RETAIL        PIC S9(7)V99.
016300     05  WS-RAH-COST          PIC S9(7)V99.
016400     05  WS-RAH-COLLECTED     PIC S9(7)V99.
016500     05  WS-RAH-NET-COST      PIC S9(7)V99.
016600     05  WS-RAH-PCT-OF-TOTAL  PIC S9(3)V9.
016700     05  FILLER               PIC X(1)   VALUE SPACES.
016800
016900*    =============== REWARDS-BY-STORE TABLE (U12, "SAME PER       
017000*    STORE").  KEYED BY STORE + REWARD NAME.  SORTED ONCE, THEN   
017100*    THE PER-STORE SECTIONS FILTER THIS ONE SORTED TABLE -- SAME  
017200*    TRICK CBLRTL05 USES FOR ITS STORE SECTIONS.                  
017300 01  REWARD-STORE-TABLE.
017400     05  RWS-ENTRY OCCURS 1500 TIMES.
017500         10  RWS-STORE        PIC X(30).
017600         10  RWS-NAME         PIC X(60).
017700         10  RWS-COUNT        PIC 9(6)   COMP    VALUE ZERO.
017800         10  RWS-UNITS        PIC S9(7)V99       VALUE ZERO.
017900         10  RWS-RETAIL       PIC S9(7)V99       VALUE ZERO.
018000         10  RWS-COST         PIC S9(7)V99       VALUE ZERO.
018100         10  RWS-COLLECTED    PIC S9(7)V99       VALUE ZERO.
018200         10  RWS-NET-COST     PIC S9(7)V99       VALUE ZERO.
018300     05  FILLER               PIC X(1)   VALUE SPACES.
018400
018500*    =============== REWARD-STORE SWAP-HOLD AREA =================
018600 01  WS-RWS-HOLD-AREA.
018700     05  WS-RSH-STORE         PIC X(30).
018800     05  WS-RSH-NAME          PIC X(60).
018900     05  WS-RSH-COUNT         PIC 9(6)   COMP.
019000     05  WS-RSH-UNITS         PIC S9(7)V99.
019100     05  WS-RSH-RETAIL        PIC S9(7)V99.
019200     05  WS-RSH-COST          PIC S9(7)V99.
019300     05  WS-RSH-COLLECTED     PIC S9(7)V99.
019400     05  WS-RSH-NET-COST      PIC S9(7)V99.
019500     05  FILLER               PIC X(1)   VALUE SPACES.
019600
019700*    =============== DISTINCT REWARD-CUSTOMER DEDUP (U12) ========
019800*    TRACKS DISTINCT SL-CUSTOMER-ID ON A REWARD LINE SO THE KPI
019900*    BLOCK'S "DISTINCT REWARD CUSTOMERS" IS A TRUE HEAD COUNT.
020000 01  RWD-CUST-SEEN-TABLE.
020100     05  RCS-ENTRY OCCURS 3000 TIMES.
020200         10  RCS-CUST-ID      PIC X(15).
020300     05  FILLER               PIC X(1)   VALUE SPACES.
020400
020500*    =============== DISTINCT-STORE LIST (REWARD LINES ONLY) =====
020600 01  STORE-LIST-TABLE.
020700     05  STL-ENTRY OCCURS 60 TIMES.
020800         10  STL-NAME         PIC X(30).
020900     05  FILLER               PIC X(1)   VALUE SPACES.
021000
021100*    =============== MARKOUTS-BY-EMPLOYEE TABLE (U12) ============
021200*    "EMPLOYEE" HERE IS SL-CUSTOMER-NAME ON A MARKOUT LINE, PER
021300*    THE SALES-MGR'S OWN TERM FOR IT.  MET-STO-NAME/MET-STO-LINES
021400*    IS THE SAME SMALL NESTED TALLY CBLRTL05 USES TO PICK A
021500*    PRIMARY STORE.  MET-PROD-NAME KEEPS THE FIRST 3 DISTINCT
021600*    PRODUCTS SEEN, MET-PROD-OVERFLOW FLAGS THAT THERE WERE MORE.
021700 01  MARKOUT-EMP-TABLE.
021800     05  MET-ENTRY OCCURS 500 TIMES.
021900         10  MET-CUST-NAME    PIC X(30).
022000         10  MET-LINE-COUNT   PIC 9(5)   COMP    VALUE ZERO.
022100         10  MET-UNITS        PIC S9(7)V99       VALUE ZERO.
022200         10  MET-COST         PIC S9(7)V99       VALUE ZERO.
022300         10  MET-STO-COUNT    PIC 9(2)   COMP    VALUE ZERO.
022400         10  MET-STO-NAME     PIC X(30)  OCCURS 10 TIMES.
022500         10  MET-STO-LINES    PIC 9(5)   COMP
022600                               OCCURS 10 TIMES.
022700         10  MET-PRI-STORE    PIC X(30).
022800         10  MET-PROD-COUNT   PIC 9(1)   COMP    VALUE ZERO.
022900         10  MET-PROD-NAME    PIC X(40)  OCCURS 3 TIMES.
023000         10  MET-PROD-OVERFLOW
023100                               PIC X(1)           VALUE "N".
023200             88  MET-PROD-MORE    VALUE "Y".
023300     05  FILLER               PIC X(1)   VALUE SPACES.
023400
023500*    =============== MARKOUT-EMPLOYEE SWAP-HOLD AREA =============
023600 01  WS-MET-HOLD-AREA.
023700     05  WS-MEH-CUST-NAME     PIC X(30).
023800     05  WS-MEH-LINE-COUNT    PIC 9(5)   COMP.
023900     05  WS-MEH-UNITS         PIC S9(7)V99.
024000     05  WS-MEH-COST          PIC S9(7)V99.
024100     05  WS-MEH-STO-COUNT     PIC 9(2)   COMP.
024200     05  WS-MEH-STO-NAME      PIC X(30)  OCCURS 10 TIMES.
024300     05  WS-MEH-STO-LINES     PIC 9(5)   COMP OCCURS 10 TIMES.
024400     05  WS-MEH-PRI-STORE     PIC X(30).
024500     05  WS-MEH-PROD-COUNT    PIC 9(1)   COMP.
024600     05  WS-MEH-PROD-NAME     PIC X(40)  OCCURS 3 TIMES.
024700     05  WS-MEH-PROD-OVERFLOW PIC X(1).
024800     05  FILLER               PIC X(1)   VALUE SPACES.
024900
025000*    =============== CURRENT-LINE WORK AREA ======================
025100 01  CURRENT-LINE-WORK-AREA.
025200     05  WS-CL-MAX-LINES      PIC 9(5)   COMP    VALUE ZERO.
025300     05  WS-CL-MAX-STO-IX     PIC 9(2)   COMP    VALUE ZERO.
025400     05  WS-STO-TOT-COUNT     PIC 9(6)   COMP    VALUE ZERO.
025500     05  WS-STO-TOT-UNITS     PIC S9(7)V99       VALUE ZERO.
025600     05  WS-STO-TOT-RETAIL    PIC S9(7)V99       VALUE ZERO.
025700     05  WS-STO-TOT-COST      PIC S9(7)V99       VALUE ZERO.
025800     05  WS-STO-TOT-COLLECTED PIC S9(7)V99       VALUE ZERO.
025900     05  WS-STO-TOT-NET-COST  PIC S9(7)V99       VALUE ZERO.
026000     05  WS-MKO-PROD-LIST     PIC X(40)          VALUE SPACES.
026100     05  FILLER               PIC X(1)   VALUE SPACES.
026200
026300*    =============== REPORT TITLE/KPI LINES ======================
026400 01  RWD-TITLE-LINE.
026500     05  FILLER               PIC X(41)  VALUE SPACES.
026600     05  FILLER               PIC X(25)  VALUE
026700         "REWARDS & MARKOUT REPORT".
026800     05  FILLER               PIC X(66)  VALUE SPACES.
026900
027000 01  RWD-SECTION-LINE.
027100     05  FILLER               PIC X(3)   VALUE SPACES.
027200     05  RWS-TITLE            PIC X(60).
027300     05  FILLER               PIC X(69)  VALUE SPACES.
027400
027500 01  RWD-KPI-LINE.
027600     05  FILLER               PIC X(5)   VALUE SPACES.
027700     05  KPI-LABEL            PIC X(28).
027800     05  FILLER               PIC X(3)   VALUE SPACES.
027900     05  KPI-VALUE            PIC $$,$$$,$$9.99.
028000     05  FILLER               PIC X(83)  VALUE SPACES.
028100
028200 01  ALLRWD-COL-HEAD-1.
028300     05  FILLER               PIC X(31)  VALUE SPACES.
028400     05  FILLER               PIC X(12)  VALUE "REDEMPTIONS".
028500     05  FILLER               PIC X(12)  VALUE SPACES.
028600     05  FILLER               PIC X(8)   VALUE "RETAIL".
028700     05  FILLER               PIC X(15)  VALUE SPACES.
028800     05  FILLER               PIC X(10)  VALUE "COLLECT".
028900     05  FILLER               PIC X(9)   VALUE "NET".
029000     05  FILLER               PIC X(6)   VALUE "PCT OF".
029100     05  FILLER               PIC X(29)  VALUE SPACES.
029200
029300 01  ALLRWD-COL-HEAD-2.
029400     05  FILLER               PIC X(1)   VALUE SPACES.
029500     05  FILLER               PIC X(14)  VALUE "REWARD NAME".
029600     05  FILLER               PIC X(16)  VALUE "COUNT".
029700     05  FILLER               PIC X(11)  VALUE "UNITS".
029800     05  FILLER               PIC X(13)  VALUE "VALUE".
029900     05  FILLER               PIC X(13)  VALUE "COST".
030000     05  FILLER               PIC X(10)  VALUE "ED".
030100     05  FILLER               PIC X(9)   VALUE "COST".
030200     05  FILLER               PIC X(6)   VALUE "TOTAL".
030300     05  FILLER               PIC X(39)  VALUE SPACES.
030400
030500 01  ALLRWD-DETAIL-LINE.
030600     05  ARW-NAME             PIC X(30).
030700     05  FILLER               PIC X(1)   VALUE SPACES.
030800     05  ARW-REDEMPT          PIC ZZZZ9.
030900     05  FILLER               PIC X(2)   VALUE SPACES.
031000     05  ARW-UNITS            PIC ZZZ,ZZ9.99.
031100     05  FILLER               PIC X(2)   VALUE SPACES.
031200     05  ARW-RETAIL           PIC $$,$$$,$$9.99.
031300     05  FILLER               PIC X(2)   VALUE SPACES.
031400     05  ARW-COST             PIC $$,$$$,$$9.99.
031500     05  FILLER               PIC X(2)   VALUE SPACES.
031600     05  ARW-COLLECTED        PIC $$,$$$,$$9.99.
031700     05  FILLER               PIC X(2)   VALUE SPACES.
031800     05  ARW-NET-COST         PIC $$,$$$,$$9.99.
031900     05  FILLER               PIC X(2)   VALUE SPACES.
032000     05  ARW-PCT              PIC ZZ9.9.
032100     05  FILLER               PIC X(17)  VALUE SPACES.
032200
032300 01  STORE-RWD-HEAD-LINE.
032400     05  FILLER               PIC X(3)   VALUE SPACES.
032500     05  SRH-TITLE            PIC X(11)  VALUE "REWARDS -- ".
032600     05  SRH-STORE            PIC X(30).
032700     05  FILLER               PIC X(4)   VALUE SPACES.
032800     05  SRH-LABEL1           PIC X(12)  VALUE "REDEMPTIONS:".
032900     05  SRH-REDEMPT          PIC ZZZZ9.
033000     05  FILLER               PIC X(3)   VALUE SPACES.
033100     05  SRH-LABEL2           PIC X(10)  VALUE "NET COST:".
033200     05  SRH-NET-COST         PIC $$,$$$,$$9.99.
033300     05  FILLER               PIC X(41)  VALUE SPACES.
033400
033500 01  STORE-RWD-DETAIL-LINE.
033600     05  SRW-NAME             PIC X(30).
033700     05  FILLER               PIC X(1)   VALUE SPACES.
033800     05  SRW-REDEMPT          PIC ZZZZ9.
033900     05  FILLER               PIC X(2)   VALUE SPACES.
034000     05  SRW-UNITS            PIC ZZZ,ZZ9.99.
034100     05  FILLER               PIC X(2)   VALUE SPACES.
034200     05  SRW-RETAIL           PIC $$,$$$,$$9.99.
034300     05  FILLER               PIC X(2)   VALUE SPACES.
034400     05  SRW-COST             PIC $$,$$$,$$9.99.
034500     05  FILLER               PIC X(2)   VALUE SPACES.
034600     05  SRW-COLLECTED        PIC $$,$$$,$$9.99.
034700     05  FILLER               PIC X(2)   VALUE SPACES.
034800     05  SRW-NET-COST         PIC $$,$$$,$$9.99.
034900     05  FILLER               PIC X(24)  VALUE SPACES.
035000
035100 01  STORE-RWD-TOTAL-LINE.
035200     05  STT-LABEL            PIC X(30)  VALUE "TOTAL".
035300     05  FILLER               PIC X(1)   VALUE SPACES.
035400     05  STT-REDEMPT          PIC ZZZZ9.
035500     05  FILLER               PIC X(2)   VALUE SPACES.
035600     05  STT-UNITS            PIC ZZZ,ZZ9.99.
035700     05  FILLER               PIC X(2)   VALUE SPACES.
035800     05  STT-RETAIL           PIC $$,$$$,$$9.99.
035900     05  FILLER               PIC X(2)   VALUE SPACES.
036000     05  STT-COST             PIC $$,$$$,$$9.99.
036100     05  FILLER               PIC X(2)   VALUE SPACES.
036200     05  STT-COLLECTED        PIC $$,$$$,$$9.99.
036300     05  FILLER               PIC X(2)   VALUE SPACES.
036400     05  STT-NET-COST         PIC $$,$$$,$$9.99.
036500     05  FILLER               PIC X(24)  VALUE SPACES.
036600
036700 01  MKO-COL-HEAD-1.
036800     05  FILLER               PIC X(30)  VALUE SPACES.
036900     05  FILLER               PIC X(27)  VALUE SPACES.
037000     05  FILLER               PIC X(12)  VALUE "REDEMPTIONS".
037100     05  FILLER               PIC X(11)  VALUE SPACES.
037200     05  FILLER               PIC X(52)  VALUE SPACES.
037300
037400 01  MKO-COL-HEAD-2.
037500     05  FILLER               PIC X(4)   VALUE "RANK".
037600     05  FILLER               PIC X(26)  VALUE "EMPLOYEE".
037700     05  FILLER               PIC X(21)  VALUE "STORE".
037800     05  FILLER               PIC X(11)  VALUE "COUNT".
037900     05  FILLER               PIC X(6)   VALUE "UNITS".
038000     05  FILLER               PIC X(9)   VALUE "COST".
038100     05  FILLER               PIC X(55)  VALUE "PRODUCTS".
038200
038300 01  MKO-DETAIL-LINE.
038400     05  MKL-RANK             PIC ZZ9.
038500     05  FILLER               PIC X(1)   VALUE SPACES.
038600     05  MKL-NAME             PIC X(25).
038700     05  FILLER               PIC X(1)   VALUE SPACES.
038800     05  MKL-STORE            PIC X(20).
038900     05  FILLER               PIC X(1)   VALUE SPACES.
039000     05  MKL-REDEMPT          PIC ZZZZ9.
039100     05  FILLER               PIC X(2)   VALUE SPACES.
039200     05  MKL-UNITS            PIC ZZZ,ZZ9.99.
039300     05  FILLER               PIC X(2)   VALUE SPACES.
039400     05  MKL-COST             PIC $$,$$$,$$9.99.
039500     05  FILLER               PIC X(2)   VALUE SPACES.
039600     05  MKL-PRODUCTS         PIC X(40).
039700     05  FILLER               PIC X(7)   VALUE SPACES.
039800
039900 PROCEDURE DIVISION.
040000
040100 0000-CBLRTL06.
040200     PERFORM 1000-INIT.
040300     PERFORM 3000-SELECT-SALES THRU 3000-EXIT
040400         UNTIL SALES-EOF.
040500     PERFORM 4000-FINALIZE-MARKOUT-EMP THRU 4000-EXIT
040600         VARYING WS-MET-IX FROM 1 BY 1
040700         UNTIL WS-MET-IX > WS-MET-COUNT.
040800     PERFORM 5000-COMPANY-TOTALS THRU 5000-EXIT.
040900     PERFORM 5100-REWARD-PERCENTS THRU 5100-EXIT
041000         VARYING WS-RWD-IX FROM 1 BY 1
041100         UNTIL WS-RWD-IX > WS-RWD-COUNT.
041200     PERFORM 5150-REWARD-STORE-NET-COST THRU 5150-EXIT
041300         VARYING WS-RWS-IX FROM 1 BY 1
041400         UNTIL WS-RWS-IX > WS-RWS-COUNT.
041500     PERFORM 6000-SORT-REWARDS THRU 6000-EXIT.
041600     PERFORM 6050-SORT-REWARD-STORE THRU 6050-EXIT.
041700     PERFORM 6100-SORT-MARKOUT-EMP THRU 6100-EXIT.
041800     PERFORM 7000-PRINT-KPI-BLOCK THRU 7000-EXIT.
041900     PERFORM 7100-PRINT-ALL-REWARDS THRU 7100-EXIT.
042000     PERFORM 7200-PRINT-STORE-REWARD-SECTIONS THRU 7200-EXIT.
042100     PERFORM 7300-PRINT-MARKOUT-EMPLOYEES THRU 7300-EXIT.
042200     PERFORM 9900-CLOSING.
042300     STOP RUN.
042400
042500 1000-INIT.
042600     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE.
042700     PERFORM 8090-BUILD-RUN-DATE.
042800     MOVE "REWARDS & MARKOUT RPT" TO WS-RPT-NAME.
042900     OPEN INPUT  SALES-WORK PERIOD-CARD.
043000     OPEN OUTPUT REWARD-RPT.
043100     READ PERIOD-CARD INTO PERIOD-REQUEST-REC
043200         AT END
043300             MOVE "ALL    " TO PR-PERIOD-TYPE.
043400     PERFORM 8100-RESOLVE-PERIOD.
043500     MOVE WS-PRD-LABEL        TO WS-RPT-PERIOD.
043600     PERFORM 9010-READ-SALES.
043700 1000-EXIT.
043800     EXIT.
043900
044000*---------------------------------------------------------------
044100*    ONE SALES-WORK LINE IN -- U12 SELECTS ALL SALES IN THE
044200*    PERIOD (AND OPTIONAL STORE), NOT JUST REWARD/MARKOUT LINES,
044300*    SO THE SALE-DATE SPAN REFLECTS THE WHOLE PERIOD'S DATA.
044400*    SURVIVORS ARE ROUTED TO THE REWARD OR MARKOUT AGGREGATION
044500*    ONLY WHEN THEY CARRY THAT TRANSACTION TYPE.
044600*---------------------------------------------------------------
044700 3000-SELECT-SALES.
044800     IF SL-COMPLETED-DATE >= WS-PRD-START-DATE
044900         AND SL-COMPLETED-DATE <= WS-PRD-END-DATE
045000         AND (PR-STORE-FILTER = SPACES
045100              OR SL-STORE-CLEAN = PR-STORE-FILTER)
045200         PERFORM 3005-TRACK-DATE-SPAN THRU 3005-EXIT
045300         EVALUATE TRUE
045400             WHEN SL-TXN-REWARD
045500                 PERFORM 3010-AGG-REWARD THRU 3010-EXIT
045600             WHEN SL-TXN-MARKOUT
045700                 PERFORM 3020-AGG-MARKOUT THRU 3020-EXIT
045800         END-EVALUATE
045900     END-IF.
046000 3000-EXIT.
046100     PERFORM 9010-READ-SALES.
046200     EXIT.
046300
046400 3005-TRACK-DATE-SPAN.
046500     IF SL-COMPLETED-DATE < WS-MIN-DATE
046600         MOVE SL-COMPLETED-DATE TO WS-MIN-DATE
046700     END-IF.
046800     IF SL-COMPLETED-DATE > WS-MAX-DATE
046900         MOVE SL-COMPLETED-DATE TO WS-MAX-DATE
047000     END-IF.
047100 3005-EXIT.
047200     EXIT.
047300
047400*---------------------------------------------------------------
047500*    ROLL A REWARD LINE UP INTO THE COMPANY TOTALS, THE ALL-
047600*    REWARDS TABLE, THE REWARDS-BY-STORE TABLE, THE DISTINCT
047700*    REWARD-CUSTOMER DEDUP, AND THE STORE LIST USED FOR THE
047800*    PER-STORE SECTIONS.
047900*---------------------------------------------------------------
048000 3010-AGG-REWARD.
048100     ADD 1 TO WS-RWD-LINE-COUNT.
048200     COMPUTE WS-RWD-COST-TOTAL =
048300         WS-RWD-COST-TOTAL + SL-COST.
048400     COMPUTE WS-RWD-COLLECTED-TOTAL =
048500         WS-RWD-COLLECTED-TOTAL + SL-ACTUAL-REVENUE.
048600     PERFORM 3011-UPSERT-REWARD THRU 3011-EXIT.
048700     PERFORM 3012-UPSERT-REWARD-STORE THRU 3012-EXIT.
048800     PERFORM 3013-TALLY-REWARD-CUST THRU 3013-EXIT.
048900     PERFORM 3050-ADD-STORE-TO-LIST THRU 3050-EXIT.
049000 3010-EXIT.
049100     EXIT.
049200
049300 3011-UPSERT-REWARD.
049400     MOVE ZERO TO WS-FOUND-IX.
049500     PERFORM 3011A-RWD-SCAN THRU 3011A-EXIT
049600         VARYING WS-RWD-IX FROM 1 BY 1
049700         UNTIL WS-RWD-IX > WS-RWD-COUNT.
049800     IF WS-FOUND-IX = ZERO
049900         AND WS-RWD-COUNT < WS-MAX-RWD-ROWS
050000         ADD 1 TO WS-RWD-COUNT
050100         MOVE WS-RWD-COUNT TO WS-FOUND-IX
050200         MOVE SL-REWARD-NAME TO RWD-NAME(WS-FOUND-IX)
050300     END-IF.
050400     IF WS-FOUND-IX > ZERO
050500         ADD 1 TO RWD-COUNT(WS-FOUND-IX)
050600         COMPUTE RWD-UNITS(WS-FOUND-IX) =
050700             RWD-UNITS(WS-FOUND-IX) + SL-QUANTITY
050800         COMPUTE RWD-RETAIL(WS-FOUND-IX) =
050900             RWD-RETAIL(WS-FOUND-IX) + SL-PRE-DISC-REVENUE
051000         COMPUTE RWD-COST(WS-FOUND-IX) =
051100             RWD-COST(WS-FOUND-IX) + SL-COST
051200         COMPUTE RWD-COLLECTED(WS-FOUND-IX) =
051300             RWD-COLLECTED(WS-FOUND-IX) + SL-ACTUAL-REVENUE
051400     END-IF.
051500 3011-EXIT.
051600     EXIT.
051700
051800 3011A-RWD-SCAN.
051900     IF RWD-NAME(WS-RWD-IX) = SL-REWARD-NAME
052000         MOVE WS-RWD-IX TO WS-FOUND-IX
052100     END-IF.
052200 3011A-EXIT.
052300     EXIT.
052400
052500 3012-UPSERT-REWARD-STORE.
052600     MOVE ZERO TO WS-FOUND-IX.
052700     PERFORM 3012A-RWS-SCAN THRU 3012A-EXIT
052800         VARYING WS-RWS-IX FROM 1 BY 1
052900         UNTIL WS-RWS-IX > WS-RWS-COUNT.
053000     IF WS-FOUND-IX = ZERO
053100         AND WS-RWS-COUNT < WS-MAX-RWS-ROWS
053200         ADD 1 TO WS-RWS-COUNT
053300         MOVE WS-RWS-COUNT TO WS-FOUND-IX
053400         MOVE SL-STORE-CLEAN TO RWS-STORE(WS-FOUND-IX)
053500         MOVE SL-REWARD-NAME TO RWS-NAME(WS-FOUND-IX)
053600     END-IF.
053700     IF WS-FOUND-IX > ZERO
053800         ADD 1 TO RWS-COUNT(WS-FOUND-IX)
053900         COMPUTE RWS-UNITS(WS-FOUND-IX) =
054000             RWS-UNITS(WS-FOUND-IX) + SL-QUANTITY
054100         COMPUTE RWS-RETAIL(WS-FOUND-IX) =
054200             RWS-RETAIL(WS-FOUND-IX) + SL-PRE-DISC-REVENUE
054300         COMPUTE RWS-COST(WS-FOUND-IX) =
054400             RWS-COST(WS-FOUND-IX) + SL-COST
054500         COMPUTE RWS-COLLECTED(WS-FOUND-IX) =
054600             RWS-COLLECTED(WS-FOUND-IX) + SL-ACTUAL-REVENUE
054700     END-IF.
054800 3012-EXIT.
054900     EXIT.
055000
055100 3012A-RWS-SCAN.
055200     IF RWS-STORE(WS-RWS-IX) = SL-STORE-CLEAN
055300         AND RWS-NAME(WS-RWS-IX) = SL-REWARD-NAME
055400         MOVE WS-RWS-IX TO WS-FOUND-IX
055500     END-IF.
055600 3012A-EXIT.
055700     EXIT.
055800
055900*    DISTINCT REWARD-CUSTOMER DEDUP -- SAME IDEA AS CBLRTL05'S
056000*    CAT-RCPT-SEEN, ONLY THIS ONE TRACKS CUSTOMER-ID ACROSS THE
056100*    WHOLE RUN INSTEAD OF RECEIPT-ID PER CUSTOMER.
056200 3013-TALLY-REWARD-CUST.
056300     MOVE ZERO TO WS-FOUND-IX.
056400     PERFORM 3013A-RCS-SCAN THRU 3013A-EXIT
056500         VARYING WS-RCS-IX FROM 1 BY 1
056600         UNTIL WS-RCS-IX > WS-RCS-COUNT.
056700     IF WS-FOUND-IX = ZERO
056800         AND WS-RCS-COUNT < WS-MAX-RCS-ROWS
056900         ADD 1 TO WS-RCS-COUNT
057000         MOVE SL-CUSTOMER-ID TO RCS-CUST-ID(WS-RCS-COUNT)
057100     END-IF.
057200 3013-EXIT.
057300     EXIT.
057400
057500 3013A-RCS-SCAN.
057600     IF RCS-CUST-ID(WS-RCS-IX) = SL-CUSTOMER-ID
057700         MOVE WS-RCS-IX TO WS-FOUND-IX
057800     END-IF.
057900 3013A-EXIT.
058000     EXIT.
058100
058200 3050-ADD-STORE-TO-LIST.
058300     MOVE ZERO TO WS-FOUND-IX.
058400     PERFORM 3051-STL-SCAN THRU 3051-EXIT
058500         VARYING WS-STL-IX FROM 1 BY 1
058600         UNTIL WS-STL-IX > WS-STL-COUNT.
058700     IF WS-FOUND-IX = ZERO
058800         AND WS-STL-COUNT < WS-MAX-STL-ROWS
058900         ADD 1 TO WS-STL-COUNT
059000         MOVE SL-STORE-CLEAN TO STL-NAME(WS-STL-COUNT)
059100     END-IF.
059200 3050-EXIT.
059300     EXIT.
059400
059500 3051-STL-SCAN.
059600     IF STL-NAME(WS-STL-IX) = SL-STORE-CLEAN
059700         MOVE WS-STL-IX TO WS-FOUND-IX
059800     END-IF.
059900 3051-EXIT.
060000     EXIT.
060100
060200*---------------------------------------------------------------
060300*    ROLL A MARKOUT LINE UP INTO THE COMPANY TOTALS AND THE
060400*    MARKOUTS-BY-EMPLOYEE TABLE (KEYED BY SL-CUSTOMER-NAME).
060500*---------------------------------------------------------------
060600 3020-AGG-MARKOUT.
060700     ADD 1 TO WS-MKO-LINE-COUNT.
060800     COMPUTE WS-MKO-COST-TOTAL =
060900         WS-MKO-COST-TOTAL + SL-COST.
061000     COMPUTE WS-MKO-COLLECTED-TOTAL =
061100         WS-MKO-COLLECTED-TOTAL + SL-ACTUAL-REVENUE.
061200     PERFORM 3021-UPSERT-MARKOUT-EMP THRU 3021-EXIT.
061300 3020-EXIT.
061400     EXIT.
061500
061600 3021-UPSERT-MARKOUT-EMP.
061700     MOVE ZERO TO WS-FOUND-IX.
061800     PERFORM 3021A-MET-SCAN THRU 3021A-EXIT
061900         VARYING WS-MET-IX FROM 1 BY 1
062000         UNTIL WS-MET-IX > WS-MET-COUNT.
062100     IF WS-FOUND-IX = ZERO
062200         AND WS-MET-COUNT < WS-MAX-MET-ROWS
062300         ADD 1 TO WS-MET-COUNT
062400         MOVE WS-MET-COUNT TO WS-FOUND-IX
062500         MOVE SL-CUSTOMER-NAME TO MET-CUST-NAME(WS-FOUND-IX)
062600     END-IF.
062700     IF WS-FOUND-IX > ZERO
062800         ADD 1 TO MET-LINE-COUNT(WS-FOUND-IX)
062900         COMPUTE MET-UNITS(WS-FOUND-IX) =
063000             MET-UNITS(WS-FOUND-IX) + SL-QUANTITY
063100         COMPUTE MET-COST(WS-FOUND-IX) =
063200             MET-COST(WS-FOUND-IX) + SL-COST
063300         PERFORM 3022-TALLY-MET-STORE THRU 3022-EXIT
063400         PERFORM 3023-TALLY-MET-PRODUCT THRU 3023-EXIT
063500     END-IF.
063600 3021-EXIT.
063700     EXIT.
063800
063900 3021A-MET-SCAN.
064000     IF MET-CUST-NAME(WS-MET-IX) = SL-CUSTOMER-NAME
064100         MOVE WS-MET-IX TO WS-FOUND-IX
064200     END-IF.
064300 3021A-EXIT.
064400     EXIT.
064500
064600*    NESTED STORE TALLY -- SAME SHAPE AS CBLRTL05'S CAT-STO-NAME/
064700*    CAT-STO-LINES, USED LATER TO PICK THE PRIMARY STORE.
064800 3022-TALLY-MET-STORE.
064900     MOVE ZERO TO WS-STO-IX.
065000     PERFORM 3022A-MET-STO-SCAN THRU 3022A-EXIT
065100         VARYING WS-STL-IX FROM 1 BY 1
065200         UNTIL WS-STL-IX > MET-STO-COUNT(WS-FOUND-IX).
065300     IF WS-STO-IX = ZERO
065400         AND MET-STO-COUNT(WS-FOUND-IX) < 10
065500         ADD 1 TO MET-STO-COUNT(WS-FOUND-IX)
065600         MOVE MET-STO-COUNT(WS-FOUND-IX) TO WS-STO-IX
065700         MOVE SL-STORE-CLEAN TO
065800             MET-STO-NAME(WS-FOUND-IX WS-STO-IX)
065900     END-IF.
066000     IF WS-STO-IX > ZERO
066100         ADD 1 TO MET-STO-LINES(WS-FOUND-IX WS-STO-IX)
066200     END-IF.
066300 3022-EXIT.
066400     EXIT.
066500
066600 3022A-MET-STO-SCAN.
066700     IF MET-STO-NAME(WS-FOUND-IX WS-STL-IX) = SL-STORE-CLEAN
066800         MOVE WS-STL-IX TO WS-STO-IX
066900     END-IF.
067000 3022A-EXIT.
067100     EXIT.
067200
067300*    FIRST 3 DISTINCT PRODUCT NAMES, THEN SET THE OVERFLOW FLAG.
067400 3023-TALLY-MET-PRODUCT.
067500     MOVE ZERO TO WS-MP-FOUND-IX.
067600     PERFORM 3023A-MET-PROD-SCAN THRU 3023A-EXIT
067700         VARYING WS-STL-IX FROM 1 BY 1
067800         UNTIL WS-STL-IX > MET-PROD-COUNT(WS-FOUND-IX).
067900     IF WS-MP-FOUND-IX = ZERO
068000         IF MET-PROD-COUNT(WS-FOUND-IX) < 3
068100             ADD 1 TO MET-PROD-COUNT(WS-FOUND-IX)
068200             MOVE SL-PRODUCT-CLEAN TO
068300                 MET-PROD-NAME(WS-FOUND-IX
068400                     MET-PROD-COUNT(WS-FOUND-IX))
068500         ELSE
068600             MOVE "Y" TO MET-PROD-OVERFLOW(WS-FOUND-IX)
068700         END-IF
068800     END-IF.
068900 3023-EXIT.
069000     EXIT.
069100
069200 3023A-MET-PROD-SCAN.
069300     IF MET-PROD-NAME(WS-FOUND-IX WS-STL-IX) = SL-PRODUCT-CLEAN
069400         MOVE WS-STL-IX TO WS-MP-FOUND-IX
069500     END-IF.
069600 3023A-EXIT.
069700     EXIT.
069800
069900*---------------------------------------------------------------
070000*    ONE PASS OVER MARKOUT-EMP-TABLE TO PICK THE PRIMARY STORE
070100*    (MOST LINES), SAME RULE CBLRTL05 USES FOR CUSTOMERS.
070200*---------------------------------------------------------------
070300 4000-FINALIZE-MARKOUT-EMP.
070400     PERFORM 4010-FIND-MET-PRI-STORE THRU 4010-EXIT.
070500 4000-EXIT.
070600     EXIT.
070700
070800 4010-FIND-MET-PRI-STORE.
070900     MOVE ZERO TO WS-CL-MAX-LINES.
071000     MOVE ZERO TO WS-CL-MAX-STO-IX.
071100     PERFORM 4011-MET-STO-MAX-SCAN THRU 4011-EXIT
071200         VARYING WS-STL-IX FROM 1 BY 1
071300         UNTIL WS-STL-IX > MET-STO-COUNT(WS-MET-IX).
071400     IF WS-CL-MAX-STO-IX > ZERO
071500         MOVE MET-STO-NAME(WS-MET-IX WS-CL-MAX-STO-IX) TO
071600             MET-PRI-STORE(WS-MET-IX)
071700     END-IF.
071800 4010-EXIT.
071900     EXIT.
072000
072100 4011-MET-STO-MAX-SCAN.
072200     IF MET-STO-LINES(WS-MET-IX WS-STL-IX) > WS-CL-MAX-LINES
072300         MOVE MET-STO-LINES(WS-MET-IX WS-STL-IX) TO
072400             WS-CL-MAX-LINES
072500         MOVE WS-STL-IX TO WS-CL-MAX-STO-IX
072600     END-IF.
072700 4011-EXIT.
072800     EXIT.
072900
073000*---------------------------------------------------------------
073100*    COMPANY-WIDE REWARD/MARKOUT KPIS.  MONTHLY PROJECTION IS
073200*    TOTAL NET COST / DAYS-SPAN-OF-SALE-DATES * 30, PER THE
073300*    SALES MGR'S REQUEST -- SEE 8160/8170 IN PRDCALC0.
073400*---------------------------------------------------------------
073500 5000-COMPANY-TOTALS.
073600     COMPUTE WS-RWD-NET-COST =
073700         WS-RWD-COST-TOTAL - WS-RWD-COLLECTED-TOTAL.
073800     COMPUTE WS-MKO-NET-COST =
073900         WS-MKO-COST-TOTAL - WS-MKO-COLLECTED-TOTAL.
074000     COMPUTE WS-TOTAL-NET-COST =
074100         WS-RWD-NET-COST + WS-MKO-NET-COST.
074200     MOVE WS-RCS-COUNT TO WS-RWD-CUST-COUNT.
074300     MOVE WS-MET-COUNT TO WS-MKO-EMP-COUNT.
074400     IF WS-MAX-DATE > ZERO
074500         PERFORM 5010-CALC-DAY-SPAN THRU 5010-EXIT
074600     ELSE
074700         MOVE ZERO TO WS-SPN-DAYS
074800     END-IF.
074900     IF WS-SPN-DAYS > ZERO
075000         COMPUTE WS-MC-NUMERATOR = WS-TOTAL-NET-COST.
075100         MOVE WS-SPN-DAYS TO WS-MC-DENOMINATOR.
075200         PERFORM 8400-SAFE-DIVIDE.
075300         COMPUTE WS-MONTHLY-PROJ ROUNDED = WS-MC-RESULT * 30.
075400     ELSE
075500         MOVE ZERO TO WS-MONTHLY-PROJ
075600     END-IF.
075700 5000-EXIT.
075800     EXIT.
075900
076000 5010-CALC-DAY-SPAN.
076100     MOVE WS-MIN-DATE TO WS-SPN-WORK-DATE.
076200     PERFORM 8160-DATE-TO-DAYNO.
076300     MOVE WS-SPN-DAYNO TO WS-SPN-START-DAYNO.
076400     MOVE WS-MAX-DATE TO WS-SPN-WORK-DATE.
076500     PERFORM 8160-DATE-TO-DAYNO.
076600     MOVE WS-SPN-DAYNO TO WS-SPN-END-DAYNO.
076700     PERFORM 8170-SALE-DATE-SPAN.
076800 5010-EXIT.
076900     EXIT.
077000
077100 5100-REWARD-PERCENTS.
077200     COMPUTE RWD-NET-COST(WS-RWD-IX) =
077300         RWD-COST(WS-RWD-IX) - RWD-COLLECTED(WS-RWD-IX).
077400     MOVE RWD-NET-COST(WS-RWD-IX) TO WS-MC-PART.
077500     MOVE WS-RWD-NET-COST         TO WS-MC-WHOLE.
077600     PERFORM 8430-PCT-OF-TOTAL.
077700     MOVE WS-MC-RESULT TO RWD-PCT-OF-TOTAL(WS-RWD-IX).
077800 5100-EXIT.
077900     EXIT.
078000
078100 5150-REWARD-STORE-NET-COST.
078200     COMPUTE RWS-NET-COST(WS-RWS-IX) =
078300         RWS-COST(WS-RWS-IX) - RWS-COLLECTED(WS-RWS-IX).
078400 5150-EXIT.
078500     EXIT.
078600
078700*---------------------------------------------------------------
078800*    BUBBLE SORT THE ALL-REWARDS TABLE BY NET COST DESCENDING.
078900*---------------------------------------------------------------
079000 6000-SORT-REWARDS.
079100     PERFORM 6010-BUBBLE-PASS THRU 6010-EXIT
079200         VARYING WS-SWAP-IX FROM 1 BY 1
079300         UNTIL WS-SWAP-IX > WS-RWD-COUNT.
079400 6000-EXIT.
079500     EXIT.
079600
079700 6010-BUBBLE-PASS.
079800     PERFORM 6020-BUBBLE-COMPARE THRU 6020-EXIT
079900         VARYING WS-RWD-IX FROM 1 BY 1
080000         UNTIL WS-RWD-IX > WS-RWD-COUNT - 1.
080100 6010-EXIT.
080200     EXIT.
080300
080400 6020-BUBBLE-COMPARE.
080500     IF RWD-NET-COST(WS-RWD-IX) < RWD-NET-COST(WS-RWD-IX + 1)
080600         MOVE RWD-NAME(WS-RWD-IX)         TO WS-RAH-NAME
080700         MOVE RWD-COUNT(WS-RWD-IX)        TO WS-RAH-COUNT
080800         MOVE RWD-UNITS(WS-RWD-IX)        TO WS-RAH-UNITS
080900         MOVE RWD-RETAIL(WS-RWD-IX)       TO WS-RAH-RETAIL
081000         MOVE RWD-COST(WS-RWD-IX)         TO WS-RAH-COST
081100         MOVE RWD-COLLECTED(WS-RWD-IX)    TO WS-RAH-COLLECTED
081200         MOVE RWD-NET-COST(WS-RWD-IX)     TO WS-RAH-NET-COST
081300         MOVE RWD-PCT-OF-TOTAL(WS-RWD-IX) TO
081400             WS-RAH-PCT-OF-TOTAL
081500
081600         MOVE RWD-NAME(WS-RWD-IX + 1)         TO
081700             RWD-NAME(WS-RWD-IX)
081800         MOVE RWD-COUNT(WS-RWD-IX + 1)        TO
081900             RWD-COUNT(WS-RWD-IX)
082000         MOVE RWD-UNITS(WS-RWD-IX + 1)        TO
082100             RWD-UNITS(WS-RWD-IX)
082200         MOVE RWD-RETAIL(WS-RWD-IX + 1)       TO
082300             RWD-RETAIL(WS-RWD-IX)
082400         MOVE RWD-COST(WS-RWD-IX + 1)         TO
082500             RWD-COST(WS-RWD-IX)
082600         MOVE RWD-COLLECTED(WS-RWD-IX + 1)    TO
082700             RWD-COLLECTED(WS-RWD-IX)
082800         MOVE RWD-NET-COST(WS-RWD-IX + 1)     TO
082900             RWD-NET-COST(WS-RWD-IX)
083000         MOVE RWD-PCT-OF-TOTAL(WS-RWD-IX + 1) TO
083100             RWD-PCT-OF-TOTAL(WS-RWD-IX)
083200
083300         MOVE WS-RAH-NAME         TO RWD-NAME(WS-RWD-IX + 1)
083400         MOVE WS-RAH-COUNT        TO RWD-COUNT(WS-RWD-IX + 1)
083500         MOVE WS-RAH-UNITS        TO RWD-UNITS(WS-RWD-IX + 1)
083600         MOVE WS-RAH-RETAIL       TO RWD-RETAIL(WS-RWD-IX + 1)
083700         MOVE WS-RAH-COST         TO RWD-COST(WS-RWD-IX + 1)
083800         MOVE WS-RAH-COLLECTED    TO
083900             RWD-COLLECTED(WS-RWD-IX + 1)
084000         MOVE WS-RAH-NET-COST     TO
084100             RWD-NET-COST(WS-RWD-IX + 1)
084200         MOVE WS-RAH-PCT-OF-TOTAL TO
084300             RWD-PCT-OF-TOTAL(WS-RWD-IX + 1)
084400     END-IF.
084500 6020-EXIT.
084600     EXIT.
084700
084800*---------------------------------------------------------------
084900*    BUBBLE SORT THE REWARDS-BY-STORE TABLE BY NET COST
085000*    DESCENDING -- SORTED ONCE, THE PER-STORE SECTIONS FILTER
085100*    THIS SAME ORDER, SAME TRICK CBLRTL05 USES.
085200*---------------------------------------------------------------
085300 6050-SORT-REWARD-STORE.
085400     PERFORM 6060-RWS-BUBBLE-PASS THRU 6060-EXIT
085500         VARYING WS-SWAP-IX FROM 1 BY 1
085600         UNTIL WS-SWAP-IX > WS-RWS-COUNT.
085700 6050-EXIT.
085800     EXIT.
085900
086000 6060-RWS-BUBBLE-PASS.
086100     PERFORM 6070-RWS-BUBBLE-COMPARE THRU 6070-EXIT
086200         VARYING WS-RWS-IX FROM 1 BY 1
086300         UNTIL WS-RWS-IX > WS-RWS-COUNT - 1.
086400 6060-EXIT.
086500     EXIT.
086600
086700 6070-RWS-BUBBLE-COMPARE.
086800     IF RWS-NET-COST(WS-RWS-IX) < RWS-NET-COST(WS-RWS-IX + 1)
086900         MOVE RWS-STORE(WS-RWS-IX)     TO WS-RSH-STORE
087000         MOVE RWS-NAME(WS-RWS-IX)      TO WS-RSH-NAME
087100         MOVE RWS-COUNT(WS-RWS-IX)     TO WS-RSH-COUNT
087200         MOVE RWS-UNITS(WS-RWS-IX)     TO WS-RSH-UNITS
087300         MOVE RWS-RETAIL(WS-RWS-IX)    TO WS-RSH-RETAIL
087400         MOVE RWS-COST(WS-RWS-IX)      TO WS-RSH-COST
087500         MOVE RWS-COLLECTED(WS-RWS-IX) TO WS-RSH-COLLECTED
087600         MOVE RWS-NET-COST(WS-RWS-IX)  TO WS-RSH-NET-COST
087700
087800         MOVE RWS-STORE(WS-RWS-IX + 1)     TO
087900             RWS-STORE(WS-RWS-IX)
088000         MOVE RWS-NAME(WS-RWS-IX + 1)      TO
088100             RWS-NAME(WS-RWS-IX)
088200         MOVE RWS-COUNT(WS-RWS-IX + 1)     TO
088300             RWS-COUNT(WS-RWS-IX)
088400         MOVE RWS-UNITS(WS-RWS-IX + 1)     TO
088500             RWS-UNITS(WS-RWS-IX)
088600         MOVE RWS-RETAIL(WS-RWS-IX + 1)    TO
088700             RWS-RETAIL(WS-RWS-IX)
088800         MOVE RWS-COST(WS-RWS-IX + 1)      TO
088900             RWS-COST(WS-RWS-IX)
089000         MOVE RWS-COLLECTED(WS-RWS-IX + 1) TO
089100             RWS-COLLECTED(WS-RWS-IX)
089200         MOVE RWS-NET-COST(WS-RWS-IX + 1)  TO
089300             RWS-NET-COST(WS-RWS-IX)
089400
089500         MOVE WS-RSH-STORE     TO RWS-STORE(WS-RWS-IX + 1)
089600         MOVE WS-RSH-NAME      TO RWS-NAME(WS-RWS-IX + 1)
089700         MOVE WS-RSH-COUNT     TO RWS-COUNT(WS-RWS-IX + 1)
089800         MOVE WS-RSH-UNITS     TO RWS-UNITS(WS-RWS-IX + 1)
089900         MOVE WS-RSH-RETAIL    TO RWS-RETAIL(WS-RWS-IX + 1)
090000         MOVE WS-RSH-COST      TO RWS-COST(WS-RWS-IX + 1)
090100         MOVE WS-RSH-COLLECTED TO
090200             RWS-COLLECTED(WS-RWS-IX + 1)
090300         MOVE WS-RSH-NET-COST  TO
090400             RWS-NET-COST(WS-RWS-IX + 1)
090500     END-IF.
090600 6070-EXIT.
090700     EXIT.
090800
090900*---------------------------------------------------------------
091000*    BUBBLE SORT MARKOUT-EMP-TABLE BY COST DESCENDING.
091100*---------------------------------------------------------------
091200 6100-SORT-MARKOUT-EMP.
091300     PERFORM 6110-MET-BUBBLE-PASS THRU 6110-EXIT
091400         VARYING WS-SWAP-IX FROM 1 BY 1
091500         UNTIL WS-SWAP-IX > WS-MET-COUNT.
091600 6100-EXIT.
091700     EXIT.
091800
091900 6110-MET-BUBBLE-PASS.
092000     PERFORM 6120-MET-BUBBLE-COMPARE THRU 6120-EXIT
092100         VARYING WS-MET-IX FROM 1 BY 1
092200         UNTIL WS-MET-IX > WS-MET-COUNT - 1.
092300 6110-EXIT.
092400     EXIT.
092500
092600 6120-MET-BUBBLE-COMPARE.
092700     IF MET-COST(WS-MET-IX) < MET-COST(WS-MET-IX + 1)
092800         MOVE MET-CUST-NAME(WS-MET-IX)  TO WS-MEH-CUST-NAME
092900         MOVE MET-LINE-COUNT(WS-MET-IX) TO WS-MEH-LINE-COUNT
093000         MOVE MET-UNITS(WS-MET-IX)      TO WS-MEH-UNITS
093100         MOVE MET-COST(WS-MET-IX)       TO WS-MEH-COST
093200         MOVE MET-STO-COUNT(WS-MET-IX)  TO WS-MEH-STO-COUNT
093300         MOVE MET-STO-NAME(WS-MET-IX 1) TO WS-MEH-STO-NAME(1)
093400         MOVE MET-STO-NAME(WS-MET-IX 2) TO WS-MEH-STO-NAME(2)
093500         MOVE MET-STO-NAME(WS-MET-IX 3) TO WS-MEH-STO-NAME(3)
093600         MOVE MET-STO-NAME(WS-MET-IX 4) TO WS-MEH-STO-NAME(4)
093700         MOVE MET-STO-NAME(WS-MET-IX 5) TO WS-MEH-STO-NAME(5)
093800         MOVE MET-STO-NAME(WS-MET-IX 6) TO WS-MEH-STO-NAME(6)
093900         MOVE MET-STO-NAME(WS-MET-IX 7) TO WS-MEH-STO-NAME(7)
094000         MOVE MET-STO-NAME(WS-MET-IX 8) TO WS-MEH-STO-NAME(8)
094100         MOVE MET-STO-NAME(WS-MET-IX 9) TO WS-MEH-STO-NAME(9)
094200         MOVE MET-STO-NAME(WS-MET-IX 10) TO
094300             WS-MEH-STO-NAME(10)
094400         MOVE MET-STO-LINES(WS-MET-IX 1) TO
094500             WS-MEH-STO-LINES(1)
094600         MOVE MET-STO-LINES(WS-MET-IX 2) TO
094700             WS-MEH-STO-LINES(2)
094800         MOVE MET-STO-LINES(WS-MET-IX 3) TO
094900             WS-MEH-STO-LINES(3)
095000         MOVE MET-STO-LINES(WS-MET-IX 4) TO
095100             WS-MEH-STO-LINES(4)
095200         MOVE MET-STO-LINES(WS-MET-IX 5) TO
095300             WS-MEH-STO-LINES(5)
095400         MOVE MET-STO-LINES(WS-MET-IX 6) TO
095500             WS-MEH-STO-LINES(6)
095600         MOVE MET-STO-LINES(WS-MET-IX 7) TO
095700             WS-MEH-STO-LINES(7)
095800         MOVE MET-STO-LINES(WS-MET-IX 8) TO
095900             WS-MEH-STO-LINES(8)
096000         MOVE MET-STO-LINES(WS-MET-IX 9) TO
096100             WS-MEH-STO-LINES(9)
096200         MOVE MET-STO-LINES(WS-MET-IX 10) TO
096300             WS-MEH-STO-LINES(10)
096400         MOVE MET-PRI-STORE(WS-MET-IX)   TO WS-MEH-PRI-STORE
096500         MOVE MET-PROD-COUNT(WS-MET-IX)  TO WS-MEH-PROD-COUNT
096600         MOVE MET-PROD-NAME(WS-MET-IX 1) TO WS-MEH-PROD-NAME(1)
096700         MOVE MET-PROD-NAME(WS-MET-IX 2) TO WS-MEH-PROD-NAME(2)
096800         MOVE MET-PROD-NAME(WS-MET-IX 3) TO WS-MEH-PROD-NAME(3)
096900         MOVE MET-PROD-OVERFLOW(WS-MET-IX) TO
097000             WS-MEH-PROD-OVERFLOW
097100
097200         MOVE MET-ENTRY(WS-MET-IX + 1) TO MET-ENTRY(WS-MET-IX).
097300
097400         MOVE WS-MEH-CUST-NAME  TO MET-CUST-NAME(WS-MET-IX + 1)
097500         MOVE WS-MEH-LINE-COUNT TO
097600             MET-LINE-COUNT(WS-MET-IX + 1)
097700         MOVE WS-MEH-UNITS      TO MET-UNITS(WS-MET-IX + 1)
097800         MOVE WS-MEH-COST       TO MET-COST(WS-MET-IX + 1)
097900         MOVE WS-MEH-STO-COUNT  TO
098000             MET-STO-COUNT(WS-MET-IX + 1)
098100         MOVE WS-MEH-STO-NAME(1) TO
098200             MET-STO-NAME(WS-MET-IX + 1 1)
098300         MOVE WS-MEH-STO-NAME(2) TO
098400             MET-STO-NAME(WS-MET-IX + 1 2)
098500         MOVE WS-MEH-STO-NAME(3) TO
098600             MET-STO-NAME(WS-MET-IX + 1 3)
098700         MOVE WS-MEH-STO-NAME(4) TO
098800             MET-STO-NAME(WS-MET-IX + 1 4)
098900         MOVE WS-MEH-STO-NAME(5) TO
099000             MET-STO-NAME(WS-MET-IX + 1 5)
099100         MOVE WS-MEH-STO-NAME(6) TO
099200             MET-STO-NAME(WS-MET-IX + 1 6)
099300         MOVE WS-MEH-STO-NAME(7) TO
099400             MET-STO-NAME(WS-MET-IX + 1 7)
099500         MOVE WS-MEH-STO-NAME(8) TO
099600             MET-STO-NAME(WS-MET-IX + 1 8)
099700         MOVE WS-MEH-STO-NAME(9) TO
099800             MET-STO-NAME(WS-MET-IX + 1 9)
099900         MOVE WS-MEH-STO-NAME(10) TO
100000             MET-STO-NAME(WS-MET-IX + 1 10)
100100         MOVE WS-MEH-STO-LINES(1) TO
100200             MET-STO-LINES(WS-MET-IX + 1 1)
100300         MOVE WS-MEH-STO-LINES(2) TO
100400             MET-STO-LINES(WS-MET-IX + 1 2)
100500         MOVE WS-MEH-STO-LINES(3) TO
100600             MET-STO-LINES(WS-MET-IX + 1 3)
100700         MOVE WS-MEH-STO-LINES(4) TO
100800             MET-STO-LINES(WS-MET-IX + 1 4)
100900         MOVE WS-MEH-STO-LINES(5) TO
101000             MET-STO-LINES(WS-MET-IX + 1 5)
101100         MOVE WS-MEH-STO-LINES(6) TO
101200             MET-STO-LINES(WS-MET-IX + 1 6)
101300         MOVE WS-MEH-STO-LINES(7) TO
101400             MET-STO-LINES(WS-MET-IX + 1 7)
101500         MOVE WS-MEH-STO-LINES(8) TO
101600             MET-STO-LINES(WS-MET-IX + 1 8)
101700         MOVE WS-MEH-STO-LINES(9) TO
101800             MET-STO-LINES(WS-MET-IX + 1 9)
101900         MOVE WS-MEH-STO-LINES(10) TO
102000             MET-STO-LINES(WS-MET-IX + 1 10)
102100         MOVE WS-MEH-PRI-STORE  TO
102200             MET-PRI-STORE(WS-MET-IX + 1)
102300         MOVE WS-MEH-PROD-COUNT TO
102400             MET-PROD-COUNT(WS-MET-IX + 1)
102500         MOVE WS-MEH-PROD-NAME(1) TO
102600             MET-PROD-NAME(WS-MET-IX + 1 1)
102700         MOVE WS-MEH-PROD-NAME(2) TO
102800             MET-PROD-NAME(WS-MET-IX + 1 2)
102900         MOVE WS-MEH-PROD-NAME(3) TO
103000             MET-PROD-NAME(WS-MET-IX + 1 3)
103100         MOVE WS-MEH-PROD-OVERFLOW TO
103200             MET-PROD-OVERFLOW(WS-MET-IX + 1)
103300     END-IF.
103400 6120-EXIT.
103500     EXIT.
103600
103700 7000-PRINT-KPI-BLOCK.
103800     PERFORM 9100-HEADING.
103900     MOVE "PROGRAM COSTS"          TO RWS-TITLE.
104000     WRITE RWLINE FROM RWD-SECTION-LINE AFTER ADVANCING 2 LINES.
104100     MOVE "REWARDS NET COST"       TO KPI-LABEL.
104200     MOVE WS-RWD-NET-COST          TO KPI-VALUE.
104300     WRITE RWLINE FROM RWD-KPI-LINE AFTER ADVANCING 2 LINES.
104400     MOVE "MARKOUTS NET COST"      TO KPI-LABEL.
104500     MOVE WS-MKO-NET-COST          TO KPI-VALUE.
104600     WRITE RWLINE FROM RWD-KPI-LINE AFTER ADVANCING 1 LINE.
104700     MOVE "TOTAL NET COST"         TO KPI-LABEL.
104800     MOVE WS-TOTAL-NET-COST        TO KPI-VALUE.
104900     WRITE RWLINE FROM RWD-KPI-LINE AFTER ADVANCING 1 LINE.
105000     MOVE "MONTHLY PROJECTION"     TO KPI-LABEL.
105100     MOVE WS-MONTHLY-PROJ          TO KPI-VALUE.
105200     WRITE RWLINE FROM RWD-KPI-LINE AFTER ADVANCING 1 LINE.
105300
105400     MOVE "USAGE STATS"            TO RWS-TITLE.
105500     WRITE RWLINE FROM RWD-SECTION-LINE AFTER ADVANCING 2 LINES.
105600     MOVE "REDEMPTION COUNT"       TO KPI-LABEL.
105700     MOVE WS-RWD-LINE-COUNT        TO KPI-VALUE.
105800     WRITE RWLINE FROM RWD-KPI-LINE AFTER ADVANCING 2 LINES.
105900     MOVE "DISTINCT RWD CUSTMRS"   TO KPI-LABEL.
106000     MOVE WS-RWD-CUST-COUNT        TO KPI-VALUE.
106100     WRITE RWLINE FROM RWD-KPI-LINE AFTER ADVANCING 1 LINE.
106200     MOVE "MARKOUT LINE COUNT"     TO KPI-LABEL.
106300     MOVE WS-MKO-LINE-COUNT        TO KPI-VALUE.
106400     WRITE RWLINE FROM RWD-KPI-LINE AFTER ADVANCING 1 LINE.
106500     MOVE "DISTINCT MKO EMPLOYEES" TO KPI-LABEL.
106600     MOVE WS-MKO-EMP-COUNT         TO KPI-VALUE.
106700     WRITE RWLINE FROM RWD-KPI-LINE AFTER ADVANCING 1 LINE.
106800 7000-EXIT.
106900     EXIT.
107000
107100 7100-PRINT-ALL-REWARDS.
107200     PERFORM 9100-HEADING.
107300     MOVE "ALL REWARDS -- SORTED BY NET COST" TO RWS-TITLE.
107400     WRITE RWLINE FROM RWD-SECTION-LINE AFTER ADVANCING 2 LINES.
107500     WRITE RWLINE FROM ALLRWD-COL-HEAD-1 AFTER ADVANCING 2
107600         LINES.
107700     WRITE RWLINE FROM ALLRWD-COL-HEAD-2 AFTER ADVANCING 1 LINE.
107800     PERFORM 7110-PRINT-ONE-REWARD THRU 7110-EXIT
107900         VARYING WS-RWD-IX FROM 1 BY 1
108000         UNTIL WS-RWD-IX > WS-RWD-COUNT.
108100 7100-EXIT.
108200     EXIT.
108300
108400 7110-PRINT-ONE-REWARD.
108500     MOVE RWD-NAME(WS-RWD-IX)      TO ARW-NAME.
108600     MOVE RWD-COUNT(WS-RWD-IX)     TO ARW-REDEMPT.
108700     MOVE RWD-UNITS(WS-RWD-IX)     TO ARW-UNITS.
108800     MOVE RWD-RETAIL(WS-RWD-IX)    TO ARW-RETAIL.
108900     MOVE RWD-COST(WS-RWD-IX)      TO ARW-COST.
109000     MOVE RWD-COLLECTED(WS-RWD-IX) TO ARW-COLLECTED.
109100     MOVE RWD-NET-COST(WS-RWD-IX)  TO ARW-NET-COST.
109200     MOVE RWD-PCT-OF-TOTAL(WS-RWD-IX) TO ARW-PCT.
109300     WRITE RWLINE FROM ALLRWD-DETAIL-LINE
109400         AFTER ADVANCING 1 LINE
109500         AT EOP
109600             PERFORM 9100-HEADING.
109700 7110-EXIT.
109800     EXIT.
109900
110000*---------------------------------------------------------------
110100*    ONE REWARDS SECTION PER STORE THAT HAD A REWARD LINE IN
110200*    THE PERIOD.  REWARD-STORE-TABLE IS ALREADY SORTED BY NET
110300*    COST DESCENDING, SO FILTERING IT BY STORE STILL LEAVES THE
110400*    ROWS IN THAT ORDER -- NO SECOND SORT NEEDED.
110500*---------------------------------------------------------------
110600 7200-PRINT-STORE-REWARD-SECTIONS.
110700     PERFORM 7210-PRINT-ONE-STORE-SECTION THRU 7210-EXIT
110800         VARYING WS-STL-IX FROM 1 BY 1
110900         UNTIL WS-STL-IX > WS-STL-COUNT.
111000 7200-EXIT.
111100     EXIT.
111200
111300 7210-PRINT-ONE-STORE-SECTION.
111400     MOVE ZERO TO WS-STO-TOT-COUNT WS-STO-TOT-UNITS
111500         WS-STO-TOT-RETAIL WS-STO-TOT-COST
111600         WS-STO-TOT-COLLECTED WS-STO-TOT-NET-COST.
111700     PERFORM 7220-ACCUM-STORE-ROW THRU 7220-EXIT
111800         VARYING WS-RWS-IX FROM 1 BY 1
111900         UNTIL WS-RWS-IX > WS-RWS-COUNT.
112000     PERFORM 9100-HEADING.
112100     MOVE STL-NAME(WS-STL-IX)    TO SRH-STORE.
112200     MOVE WS-STO-TOT-COUNT       TO SRH-REDEMPT.
112300     MOVE WS-STO-TOT-NET-COST    TO SRH-NET-COST.
112400     WRITE RWLINE FROM STORE-RWD-HEAD-LINE
112500         AFTER ADVANCING 2 LINES.
112600     PERFORM 7230-PRINT-STORE-ROW THRU 7230-EXIT
112700         VARYING WS-RWS-IX FROM 1 BY 1
112800         UNTIL WS-RWS-IX > WS-RWS-COUNT.
112900     MOVE WS-STO-TOT-COUNT       TO STT-REDEMPT.
113000     MOVE WS-STO-TOT-UNITS       TO STT-UNITS.
113100     MOVE WS-STO-TOT-RETAIL      TO STT-RETAIL.
113200     MOVE WS-STO-TOT-COST        TO STT-COST.
113300     MOVE WS-STO-TOT-COLLECTED   TO STT-COLLECTED.
113400     MOVE WS-STO-TOT-NET-COST    TO STT-NET-COST.
113500     WRITE RWLINE FROM STORE-RWD-TOTAL-LINE
113600         AFTER ADVANCING 1 LINE.
113700 7210-EXIT.
113800     EXIT.
113900
114000 7220-ACCUM-STORE-ROW.
114100     IF RWS-STORE(WS-RWS-IX) = STL-NAME(WS-STL-IX)
114200         ADD RWS-COUNT(WS-RWS-IX) TO WS-STO-TOT-COUNT
114300         COMPUTE WS-STO-TOT-UNITS =
114400             WS-STO-TOT-UNITS + RWS-UNITS(WS-RWS-IX)
114500         COMPUTE WS-STO-TOT-RETAIL =
114600             WS-STO-TOT-RETAIL + RWS-RETAIL(WS-RWS-IX)
114700         COMPUTE WS-STO-TOT-COST =
114800             WS-STO-TOT-COST + RWS-COST(WS-RWS-IX)
114900         COMPUTE WS-STO-TOT-COLLECTED =
115000             WS-STO-TOT-COLLECTED + RWS-COLLECTED(WS-RWS-IX)
115100         COMPUTE WS-STO-TOT-NET-COST =
115200             WS-STO-TOT-NET-COST + RWS-NET-COST(WS-RWS-IX)
115300     END-IF.
115400 7220-EXIT.
115500     EXIT.
115600
115700 7230-PRINT-STORE-ROW.
115800     IF RWS-STORE(WS-RWS-IX) = STL-NAME(WS-STL-IX)
115900         MOVE RWS-NAME(WS-RWS-IX)      TO SRW-NAME
116000         MOVE RWS-COUNT(WS-RWS-IX)     TO SRW-REDEMPT
116100         MOVE RWS-UNITS(WS-RWS-IX)     TO SRW-UNITS
116200         MOVE RWS-RETAIL(WS-RWS-IX)     TO SRW-RETAIL
116300         MOVE RWS-COST(WS-RWS-IX)      TO SRW-COST
116400         MOVE RWS-COLLECTED(WS-RWS-IX) TO SRW-COLLECTED
116500         MOVE RWS-NET-COST(WS-RWS-IX)  TO SRW-NET-COST
116600         WRITE RWLINE FROM STORE-RWD-DETAIL-LINE
116700             AFTER ADVANCING 1 LINE
116800             AT EOP
116900                 PERFORM 9100-HEADING
117000     END-IF.
117100 7230-EXIT.
117200     EXIT.
117300
117400 7300-PRINT-MARKOUT-EMPLOYEES.
117500     PERFORM 9100-HEADING.
117600     MOVE "MARKOUTS BY EMPLOYEE -- SORTED BY COST" TO RWS-TITLE.
117700     WRITE RWLINE FROM RWD-SECTION-LINE AFTER ADVANCING 2 LINES.
117800     WRITE RWLINE FROM MKO-COL-HEAD-1 AFTER ADVANCING 2 LINES.
117900     WRITE RWLINE FROM MKO-COL-HEAD-2 AFTER ADVANCING 1 LINE.
118000     MOVE ZERO TO WS-PRT-COUNT.
118100     PERFORM 7310-PRINT-ONE-EMPLOYEE THRU 7310-EXIT
118200         VARYING WS-MET-IX FROM 1 BY 1
118300         UNTIL WS-MET-IX > WS-MET-COUNT.
118400 7300-EXIT.
118500     EXIT.
118600
118700 7310-PRINT-ONE-EMPLOYEE.
118800     ADD 1 TO WS-PRT-COUNT.
118900     PERFORM 7320-BUILD-PROD-LIST THRU 7320-EXIT.
119000     MOVE WS-PRT-COUNT               TO MKL-RANK.
119100     MOVE MET-CUST-NAME(WS-MET-IX)   TO MKL-NAME.
119200     MOVE MET-PRI-STORE(WS-MET-IX)   TO MKL-STORE.
119300     MOVE MET-LINE-COUNT(WS-MET-IX)  TO MKL-REDEMPT.
119400     MOVE MET-UNITS(WS-MET-IX)       TO MKL-UNITS.
119500     MOVE MET-COST(WS-MET-IX)        TO MKL-COST.
119600     MOVE WS-MKO-PROD-LIST           TO MKL-PRODUCTS.
119700     WRITE RWLINE FROM MKO-DETAIL-LINE
119800         AFTER ADVANCING 1 LINE
119900         AT EOP
120000             PERFORM 9100-HEADING.
120100 7310-EXIT.
120200     EXIT.
120300
120400*    BUILDS WS-MKO-PROD-LIST FROM UP TO 3 DISTINCT PRODUCT NAMES,
120500*    APPENDING "..." WHEN MET-PROD-OVERFLOW SAYS THERE WERE MORE.
120600 7320-BUILD-PROD-LIST.
120700     MOVE SPACES TO WS-MKO-PROD-LIST.
120800     MOVE 1 TO WS-MP-PTR.
120900     IF MET-PROD-COUNT(WS-MET-IX) NOT = ZERO
121000         STRING MET-PROD-NAME(WS-MET-IX 1) DELIMITED BY SPACE
121100             INTO WS-MKO-PROD-LIST
121200             WITH POINTER WS-MP-PTR
121300     END-IF.
121400     IF MET-PROD-COUNT(WS-MET-IX) > 1
121500         STRING ", " DELIMITED BY SIZE
121600             MET-PROD-NAME(WS-MET-IX 2) DELIMITED BY SPACE
121700             INTO WS-MKO-PROD-LIST
121800             WITH POINTER WS-MP-PTR
121900     END-IF.
122000     IF MET-PROD-COUNT(WS-MET-IX) > 2
122100         STRING ", " DELIMITED BY SIZE
122200             MET-PROD-NAME(WS-MET-IX 3) DELIMITED BY SPACE
122300             INTO WS-MKO-PROD-LIST
122400             WITH POINTER WS-MP-PTR
122500     END-IF.
122600     IF MET-PROD-MORE(WS-MET-IX)
122700         STRING ", ..." DELIMITED BY SIZE
122800             INTO WS-MKO-PROD-LIST
122900             WITH POINTER WS-MP-PTR
123000     END-IF.
123100 7320-EXIT.
123200     EXIT.
123300
123400 9010-READ-SALES.
123500     READ SALES-WORK
123600         AT END
123700             MOVE "Y" TO WS-SALES-EOF.
123800 9010-EXIT.
123900     EXIT.
124000
124100 9100-HEADING.
124200     ADD 1 TO WS-PAGE-CTR.
124300     MOVE WS-PAGE-CTR         TO RB-PCTR.
124400     MOVE WS-RPT-NAME         TO RS-RPT-NAME.
124500     MOVE WS-RPT-PERIOD       TO RS-RPT-PERIOD.
124600     WRITE RWLINE FROM RPT-BANNER-LINE    AFTER ADVANCING PAGE.
124700     WRITE RWLINE FROM RWD-TITLE-LINE     AFTER ADVANCING 1 LINE.
124800     WRITE RWLINE FROM RPT-SUBTITLE-LINE  AFTER ADVANCING 2
124900         LINES.
125000 9100-EXIT.
125100     EXIT.
125200
125300 9900-CLOSING.
125400     CLOSE SALES-WORK PERIOD-CARD REWARD-RPT.
125500 9900-EXIT.
125600     EXIT.
125700
125800*    =============== SHARED PROCEDURE LIBRARIES (U3/U14) =========
125900     COPY PRDCALC0.
126000     COPY MTHCALC0.
