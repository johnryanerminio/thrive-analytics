000100******************************************************************
000200*    MTHWORK0  -  WORKING-STORAGE FOR MTHCALC0.CPY              *
000300*    COPY THIS INTO WORKING-STORAGE WHEREVER MTHCALC0 IS        *
000400*    COPIED INTO THE PROCEDURE DIVISION.                        *
000500******************************************************************
000600 01  WS-MATH-WORK-AREA.
000700     05  WS-MC-NUMERATOR      PIC S9(9)V99 COMP-3 VALUE ZERO.
000800     05  WS-MC-DENOMINATOR    PIC S9(9)V99 COMP-3 VALUE ZERO.
000900     05  WS-MC-RESULT         PIC S9(7)V99 COMP-3 VALUE ZERO.
001000     05  WS-MC-NET-PROFIT     PIC S9(9)V99 COMP-3 VALUE ZERO.
001100     05  WS-MC-ACTUAL-REV     PIC S9(9)V99 COMP-3 VALUE ZERO.
001200     05  WS-MC-DISCOUNTS      PIC S9(9)V99 COMP-3 VALUE ZERO.
001300     05  WS-MC-PRE-DISC-REV   PIC S9(9)V99 COMP-3 VALUE ZERO.
001400     05  WS-MC-PART           PIC S9(9)V99 COMP-3 VALUE ZERO.
001500     05  WS-MC-WHOLE          PIC S9(9)V99 COMP-3 VALUE ZERO.
001600     05  WS-MC-CURRENT        PIC S9(9)V99 COMP-3 VALUE ZERO.
001700     05  WS-MC-PREVIOUS       PIC S9(9)V99 COMP-3 VALUE ZERO.
001800     05  WS-MC-UNDEFINED      PIC X(1)           VALUE "N".
001900         88  WS-MC-PCT-UNDEFINED VALUE "Y".
002000     05  FILLER               PIC X(4)           VALUE SPACES.
