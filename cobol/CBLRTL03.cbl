000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLRTL03.
000300 AUTHOR.              J OTERO.
000400 INSTALLATION.        GREENPEAK DISPENSARY GROUP - MIS.
000500 DATE-WRITTEN.        05/19/94.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*    CBLRTL03  -  DEAL PERFORMANCE REPORT                       *
001100*    READS SALES-WORK FOR THE REQUESTED PERIOD, EXPANDS EACH     *
001200*    LINE'S COMMA-SEPARATED DEALS-USED LIST INTO ONE ROW PER     *
001300*    DEAL (AMOUNTS SPLIT EVENLY ACROSS THE DEALS ON THE LINE),   *
001400*    THEN PRINTS THE DEAL-TYPE PERFORMANCE TABLE, THE TOP 50     *
001500*    DEALS BY TIMES USED, AND A TOP-10-DEALS-PER-STORE SECTION.  *
001600*
001700*    CHANGE LOG
001800*    ----------------------------------------------------------
001900*    DATE     BY   TICKET    DESCRIPTION
002000*    -------- ---- --------- ------------------------------------
002100*    05/19/94 JO   RS-0096   ORIGINAL PROGRAM - DEAL-TYPE TABLE     RS0096
002200*                            AND LEGEND ONLY.
002300*    10/02/94 JO   RS-0112   ADDED DEAL EXPANSION AND THE TOP 50    RS0112
002400*                            ALL-DEALS TABLE.
002500*    04/18/95 RPK  RS-0121   ADDED PER-STORE TOP 10 SECTIONS.       RS0121
002600*    12/09/96 RPK  RS-0148   DISTINCT-RECEIPT DEDUP ON TIMES-USED   RS0148
002700*                            -- PREVIOUSLY COUNTED LINES, NOT
002800*                            RECEIPTS, INFLATING MULTI-ITEM CARTS.
002900*    05/11/98 JO   RS-0191   Y2K - PERIOD FIELDS NOW 4-DIGIT YEAR   RS0191
003000*                            VIA SHARED PRDCALC0, NO LOCAL CHANGE.
003100*    01/06/99 JO   RS-0197   Y2K - SIGN-OFF, RE-RAN TEST DECKS.     RS0197
003200*    02/27/01 RPK  RS-0208   WIDENED DEAL-TABLE TO 150 ROWS.        RS0208
003300*    09/14/04 DPC  RS-0224   TOP-50 AND TOP-10 TABLES NOW BUBBLE-   RS0224
003400*                            SORTED BY TIMES-USED BEFORE PRINT.
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SALES-WORK
004500         ASSIGN TO SALESWRK
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700
004800     SELECT PERIOD-CARD
004900         ASSIGN TO PERIODCD
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT DEAL-RPT
005300         ASSIGN TO DEALRPT
005400         ORGANIZATION IS RECORD SEQUENTIAL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  SALES-WORK
006000     LABEL RECORD IS STANDARD.
006100 01  SALES-LINE-REC.
006200     COPY SLSREC00.
006300
006400 FD  PERIOD-CARD
006500     LABEL RECORD IS STANDARD.
006600 01  PERIOD-REQUEST-REC.
006700     COPY PRDREC00.
006800
006900 FD  DEAL-RPT
007000     LABEL RECORD IS OMITTED
007100     RECORD CONTAINS 132 CHARACTERS
007200     LINAGE IS 60 WITH FOOTING AT 55
007300     DATA RECORD IS DLLINE.
007400 01  DLLINE                   PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700 COPY WRKDATE0.
007800 COPY RPTHDR00.
007900 COPY MTHWORK0.
008000
008100 01  WORK-SWITCHES.
008200     05  WS-SALES-EOF         PIC X(1)   VALUE "N".
008300         88  SALES-EOF            VALUE "Y".
008400     05  FILLER               PIC X(1)   VALUE SPACE.
008500
008600 01  WORK-COUNTERS.
008700     05  WS-SEL-COUNT         PIC 9(4)   COMP    VALUE ZERO.
008800     05  WS-MAX-SEL-ROWS      PIC 9(4)   COMP    VALUE 5000.
008900     05  WS-SEL-IX            PIC 9(4)   COMP    VALUE ZERO.
009000     05  WS-FOUND-IX          PIC 9(3)   COMP    VALUE ZERO.
009100     05  WS-DEAL-COUNT        PIC 9(3)   COMP    VALUE ZERO.
009200     05  WS-MAX-DEAL-ROWS     PIC 9(3)   COMP    VALUE 150.
009300     05  WS-DEAL-IX           PIC 9(3)   COMP    VALUE ZERO.
009400     05  WS-DTY-COUNT         PIC 9(2)   COMP    VALUE ZERO.
009500     05  WS-DTY-IX            PIC 9(2)   COMP    VALUE ZERO.
009600     05  WS-SD-COUNT          PIC 9(4)   COMP    VALUE ZERO.
009700     05  WS-MAX-SD-ROWS       PIC 9(4)   COMP    VALUE 600.
009800     05  WS-SD-IX             PIC 9(4)   COMP    VALUE ZERO.
009900     05  WS-STORE-COUNT       PIC 9(3)   COMP    VALUE ZERO.
010000     05  WS-STORE-IX          PIC 9(3)   COMP    VALUE ZERO.
010100     05  WS-PRT-IX            PIC 9(3)   COMP    VALUE ZERO.
010200     05  WS-SWAP-IX           PIC 9(3)   COMP    VALUE ZERO.
010300     05  WS-RCPT-IX           PIC 9(3)   COMP    VALUE ZERO.
010400     05  WS-NDEALS-THIS-LINE  PIC 9(2)   COMP    VALUE ZERO.
010500     05  WS-N-IX              PIC 9(2)   COMP    VALUE ZERO.
010600     05  WS-UNSTR-PTR         PIC 9(3)   COMP    VALUE ZERO.
010700     05  FILLER               PIC 9(3)   COMP    VALUE ZERO.
010800
010900*    =============== SELECTED-ROW WORKING TABLE (U4) =============
011000 01  SEL-TABLE.
011100     05  SEL-ENTRY OCCURS 5000 TIMES.
011200         10  SEL-RECEIPT-ID   PIC X(20).
011300         10  SEL-STORE        PIC X(30).
011400         10  SEL-DEALS-USED   PIC X(80).
011500         10  SEL-DEAL-TYPE    PIC X(17).
011600         10  SEL-QUANTITY     PIC S9(5)V99.
011700         10  SEL-PREDISC-REV  PIC S9(7)V99.
011800         10  SEL-REVENUE      PIC S9(7)V99.
011900         10  SEL-DISCOUNTS    PIC S9(7)V99.
012000         10  SEL-COST         PIC S9(7)V99.
012100         10  SEL-PROFIT       PIC S9(7)V99.
012200         10  FILLER           PIC X(5).
012300
012400*    =============== ALL-DEALS SUMMARY TABLE (U6) ================
012500*    ONE ROW PER DISTINCT DEAL NAME SEEN ACROSS EXPANDED DEAL
012600*    ROWS.  DL-RCPT-SEEN TRACKS UP TO 60 DISTINCT RECEIPTS PER
012700*    DEAL SO DL-TIMES-USED IS A TRUE DISTINCT-RECEIPT COUNT, NOT
012800*    A LINE COUNT -- A CART RINGING THE SAME DEAL ON TWO ITEMS
012900*    COUNTS AS ONE USE.
013000 01  DEAL-TABLE.
013100     05  DL-ENTRY OCCURS 150 TIMES.
013200         10  DL-NAME          PIC X(60).
013300         10  DL-TIMES-USED    PIC 9(5)   COMP    VALUE ZERO.
013400         10  DL-RCPT-COUNT    PIC 9(2)   COMP    VALUE ZERO.
013500         10  DL-RCPT-SEEN     PIC X(20)  OCCURS 60 TIMES.
013600         10  DL-UNITS         PIC S9(7)V99   VALUE ZERO.
013700         10  DL-REVENUE       PIC S9(9)V99   VALUE ZERO.
013800         10  DL-DISCOUNTS     PIC S9(9)V99   VALUE ZERO.
013900         10  DL-COST          PIC S9(9)V99   VALUE ZERO.
014000         10  DL-PROFIT        PIC S9(9)V99   VALUE ZERO.
014100         10  DL-PREDISC-REV   PIC S9(9)V99   VALUE ZERO.
014200         10  FILLER           PIC X(4)       VALUE SPACES.
014300
014400*    =============== DEAL-TYPE SUMMARY TABLE (U6) ================
014500 01  DEALTYPE-TABLE.
014600     05  DTY-ENTRY OCCURS 10 TIMES.
014700         10  DTY-NAME         PIC X(17).
014800         10  DTY-TRANS        PIC 9(5)   COMP    VALUE ZERO.
014900         10  DTY-RCPT-COUNT   PIC 9(3)   COMP    VALUE ZERO.
015000         10  DTY-RCPT-SEEN    PIC X(20)  OCCURS 300 TIMES.
015100         10  DTY-UNITS        PIC S9(7)V99   VALUE ZERO.
015200         10  DTY-PREDISC-REV  PIC S9(9)V99   VALUE ZERO.
015300         10  DTY-REVENUE      PIC S9(9)V99   VALUE ZERO.
015400         10  DTY-DISCOUNTS    PIC S9(9)V99   VALUE ZERO.
015500         10  DTY-COST         PIC S9(9)V99   VALUE ZERO.
015600         10  DTY-PROFIT       PIC S9(9)V99   VALUE ZERO.
015700         10  FILLER           PIC X(4)       VALUE SPACES.
015800
015900*    =============== TOP-DEALS-PER-STORE TABLE (U6) ==============
016000*    ONE ROW PER (STORE, DEAL NAME) PAIR.  TIMES-USED HERE IS A
016100*    LINE COUNT, NOT A DISTINCT-RECEIPT COUNT -- THE PER-STORE
016200*    BREAKOUT IS A SALES-FLOOR SNAPSHOT, NOT A BILLING FIGURE, SO
016300*    THE EXTRA RECEIPT-DEDUP BOOKKEEPING IS NOT CARRIED HERE.
016400 01  STOREDEAL-TABLE.
016500     05  SD-ENTRY OCCURS 600 TIMES.
016600         10  SD-STORE         PIC X(30).
016700         10  SD-DEAL-NAME     PIC X(60).
016800         10  SD-TIMES-USED    PIC 9(5)   COMP    VALUE ZERO.
016900         10  SD-UNITS         PIC S9(7)V99   VALUE ZERO.
017000         10  SD-REVENUE       PIC S9(9)V99   VALUE ZERO.
017100         10  FILLER           PIC X(4)       VALUE SPACES.
017200
017300*    =============== DISTINCT-STORE LIST =========================
017400 01  STORE-LIST-TABLE.
017500     05  STL-ENTRY OCCURS 100 TIMES.
017600         10  STL-NAME         PIC X(30).
017700         10  FILLER           PIC X(4).
017800
017900 01  DEAL-EXPAND-WORK.
018000     05  WS-COMBINED          PIC X(80)  VALUE SPACES.
018100     05  WS-ONE-DEAL          PIC X(60)  VALUE SPACES.
018200     05  WS-SPLIT-AMT         PIC S9(7)V99 VALUE ZERO.
018300     05  FILLER               PIC X(4)   VALUE SPACES.
018400
018500*    =============== BUBBLE-SORT SWAP HOLD AREAS =================
018600 01  WS-DL-HOLD-AREA.
018700     05  WS-DL-HOLD-NAME      PIC X(60).
018800     05  WS-DL-HOLD-TIMES     PIC 9(5)   COMP.
018900     05  WS-DL-HOLD-RCNT      PIC 9(2)   COMP.
019000     05  WS-DL-HOLD-RCPT      PIC X(20)  OCCURS 60 TIMES.
019100     05  WS-DL-HOLD-UNITS     PIC S9(7)V99.
019200     05  WS-DL-HOLD-REV       PIC S9(9)V99.
019300     05  WS-DL-HOLD-DISC      PIC S9(9)V99.
019400     05  WS-DL-HOLD-COST      PIC S9(9)V99.
019500     05  WS-DL-HOLD-PROFIT    PIC S9(9)V99.
019600     05  WS-DL-HOLD-PDREV     PIC S9(9)V99.
019700     05  FILLER               PIC X(4).
019800
019900 01  WS-SD-HOLD-AREA.
020000     05  WS-SD-HOLD-STORE     PIC X(30).
020100     05  WS-SD-HOLD-NAME      PIC X(60).
020200     05  WS-SD-HOLD-TIMES     PIC 9(5)   COMP.
020300     05  WS-SD-HOLD-UNITS     PIC S9(7)V99.
020400     05  WS-SD-HOLD-REV       PIC S9(9)V99.
020500     05  FILLER               PIC X(4).
020600
020700*    =============== REPORT LINES ================================
020800 01  DEAL-TITLE-LINE.
020900     05  FILLER               PIC X(40)  VALUE SPACES.
021000     05  FILLER               PIC X(23)  VALUE
021100         "DEAL PERFORMANCE REPORT".
021200     05  FILLER               PIC X(69)  VALUE SPACES.
021300
021400 01  DEAL-LEGEND-LINE.
021500     05  FILLER               PIC X(4)   VALUE SPACES.
021600     05  LG-TEXT              PIC X(80).
021700     05  FILLER               PIC X(48) VALUE SPACES.
021800
021900 01  DTY-COL-HEAD-1.
022000     05  FILLER               PIC X(17)  VALUE SPACES.
022100     05  FILLER               PIC X(6)   VALUE "TRANS".
022200     05  FILLER               PIC X(6)   VALUE SPACES.
022300     05  FILLER               PIC X(6)   VALUE "UNITS".
022400     05  FILLER               PIC X(4)   VALUE SPACES.
022500     05  FILLER               PIC X(11)  VALUE "FULL-PRICE".
022600     05  FILLER               PIC X(3)   VALUE SPACES.
022700     05  FILLER               PIC X(9)   VALUE "DISCOUNT".
022800     05  FILLER               PIC X(3)   VALUE SPACES.
022900     05  FILLER               PIC X(11)  VALUE "ACTUAL".
023000     05  FILLER               PIC X(3)   VALUE SPACES.
023100     05  FILLER               PIC X(8)   VALUE "DISC".
023200     05  FILLER               PIC X(3)   VALUE SPACES.
023300     05  FILLER               PIC X(6)   VALUE "MGN%".
023400     05  FILLER               PIC X(3)   VALUE SPACES.
023500     05  FILLER               PIC X(33)  VALUE "NET PROFIT".
023600
023700 01  DTY-COL-HEAD-2.
023800     05  FILLER               PIC X(17)  VALUE "DEAL TYPE".
023900     05  FILLER               PIC X(6)   VALUE "CNT".
024000     05  FILLER               PIC X(6)   VALUE SPACES.
024100     05  FILLER               PIC X(6)   VALUE "SOLD".
024200     05  FILLER               PIC X(4)   VALUE SPACES.
024300     05  FILLER               PIC X(11)  VALUE "REVENUE".
024400     05  FILLER               PIC X(3)   VALUE SPACES.
024500     05  FILLER               PIC X(9)   VALUE "AMOUNT".
024600     05  FILLER               PIC X(3)   VALUE SPACES.
024700     05  FILLER               PIC X(11)  VALUE "REVENUE".
024800     05  FILLER               PIC X(3)   VALUE SPACES.
024900     05  FILLER               PIC X(8)   VALUE "RATE%".
025000     05  FILLER               PIC X(3)   VALUE SPACES.
025100     05  FILLER               PIC X(6)   VALUE SPACES.
025200     05  FILLER               PIC X(3)   VALUE SPACES.
025300     05  FILLER               PIC X(33)  VALUE SPACES.
025400
025500 01  DTY-DETAIL-LINE.
025600     05  DD-NAME              PIC X(17).
025700     05  DD-TRANS             PIC ZZZZ9.
025800     05  FILLER               PIC X(1)   VALUE SPACES.
025900     05  DD-UNITS             PIC ZZZ9.99.
026000     05  FILLER               PIC X(1)   VALUE SPACES.
026100     05  DD-FP-REV            PIC ZZZ,ZZ9.99.
026200     05  FILLER               PIC X(1)   VALUE SPACES.
026300     05  DD-DISCOUNTS         PIC ZZZ,ZZ9.99.
026400     05  FILLER               PIC X(1)   VALUE SPACES.
026500     05  DD-ACT-REV           PIC ZZZ,ZZ9.99.
026600     05  FILLER               PIC X(1)   VALUE SPACES.
026700     05  DD-DISC-RATE         PIC ZZ9.9.
026800     05  FILLER               PIC X(1)   VALUE SPACES.
026900     05  DD-MARGIN            PIC ZZ9.9.
027000     05  FILLER               PIC X(1)   VALUE SPACES.
027100     05  DD-NET-PROFIT        PIC ZZZ,ZZ9.99-.
027200     05  FILLER               PIC X(47)  VALUE SPACES.
027300
027400 01  DTY-TOTAL-LINE.
027500     05  FILLER               PIC X(17)  VALUE "TOTAL".
027600     05  FILLER               PIC X(115) VALUE SPACES.
027700
027800 01  ALLDEAL-COL-HEAD.
027900     05  FILLER               PIC X(40)  VALUE "DEAL NAME".
028000     05  FILLER               PIC X(6)   VALUE "USED".
028100     05  FILLER               PIC X(4)   VALUE SPACES.
028200     05  FILLER               PIC X(8)   VALUE "UNITS".
028300     05  FILLER               PIC X(2)   VALUE SPACES.
028400     05  FILLER               PIC X(12)  VALUE "REVENUE".
028500     05  FILLER               PIC X(2)   VALUE SPACES.
028600     05  FILLER               PIC X(12)  VALUE "DISCOUNTS".
028700     05  FILLER               PIC X(2)   VALUE SPACES.
028800     05  FILLER               PIC X(6)   VALUE "MGN%".
028900     05  FILLER               PIC X(38)  VALUE SPACES.
029000
029100 01  ALLDEAL-DETAIL-LINE.
029200     05  AD-NAME              PIC X(40).
029300     05  AD-TIMES-USED        PIC ZZZZ9.
029400     05  FILLER               PIC X(1)   VALUE SPACES.
029500     05  AD-UNITS             PIC ZZZ9.99.
029600     05  FILLER               PIC X(1)   VALUE SPACES.
029700     05  AD-REVENUE           PIC ZZZ,ZZ9.99.
029800     05  FILLER               PIC X(1)   VALUE SPACES.
029900     05  AD-DISCOUNTS         PIC ZZZ,ZZ9.99.
030000     05  FILLER               PIC X(1)   VALUE SPACES.
030100     05  AD-MARGIN            PIC ZZ9.9.
030200     05  FILLER               PIC X(52)  VALUE SPACES.
030300
030400 01  DEAL-SECTION-LINE.
030500     05  FILLER               PIC X(3)   VALUE SPACES.
030600     05  DSEC-TITLE           PIC X(60).
030700     05  FILLER               PIC X(69) VALUE SPACES.
030800
030900 01  STORE-HEAD-LINE.
031000     05  FILLER               PIC X(3)   VALUE SPACES.
031100     05  FILLER               PIC X(11)  VALUE "TOP 10 -- ".
031200     05  SH-STORE             PIC X(30).
031300     05  FILLER               PIC X(88)  VALUE SPACES.
031400
031500 PROCEDURE DIVISION.
031600
031700 0000-CBLRTL03.
031800     PERFORM 1000-INIT.
031900     PERFORM 4000-SELECT-PERIOD THRU 4000-EXIT
032000         UNTIL SALES-EOF.
032100     PERFORM 5000-EXPAND-AND-SUMMARIZE THRU 5000-EXIT
032200         VARYING WS-SEL-IX FROM 1 BY 1
032300         UNTIL WS-SEL-IX > WS-SEL-COUNT.
032400     PERFORM 6000-SORT-DEAL-TABLE THRU 6000-EXIT.
032500     PERFORM 6100-SORT-STOREDEAL-TABLE THRU 6100-EXIT.
032600     PERFORM 7000-PRINT-LEGEND THRU 7000-EXIT.
032700     PERFORM 7100-PRINT-DEALTYPE-TABLE THRU 7100-EXIT.
032800     PERFORM 7200-PRINT-TOP-DEALS THRU 7200-EXIT.
032900     PERFORM 7300-PRINT-STORE-SECTIONS THRU 7300-EXIT.
033000     PERFORM 9900-CLOSING.
033100     STOP RUN.
033200
033300 1000-INIT.
033400     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE.
033500     PERFORM 8090-BUILD-RUN-DATE.
033600     MOVE "DEAL PERFORMANCE RPT"  TO WS-RPT-NAME.
033700     OPEN INPUT  SALES-WORK PERIOD-CARD.
033800     OPEN OUTPUT DEAL-RPT.
033900     READ PERIOD-CARD INTO PERIOD-REQUEST-REC
034000         AT END
034100             MOVE "ALL    " TO PR-PERIOD-TYPE.
034200     PERFORM 8100-RESOLVE-PERIOD.
034300     MOVE WS-PRD-LABEL        TO WS-RPT-PERIOD.
034400     PERFORM 9000-READ-SALES.
034500 1000-EXIT.
034600     EXIT.
034700
034800 4000-SELECT-PERIOD.
034900     IF SL-TXN-REGULAR
035000         AND SL-COMPLETED-DATE >= WS-PRD-START-DATE
035100         AND SL-COMPLETED-DATE <= WS-PRD-END-DATE
035200         AND (PR-STORE-FILTER = SPACES
035300              OR SL-STORE-CLEAN = PR-STORE-FILTER)
035400         PERFORM 4010-STORE-SEL-ROW THRU 4010-EXIT
035500     END-IF.
035600     PERFORM 9000-READ-SALES.
035700 4000-EXIT.
035800     EXIT.
035900
036000 4010-STORE-SEL-ROW.
036100     IF WS-SEL-COUNT < WS-MAX-SEL-ROWS
036200         ADD 1 TO WS-SEL-COUNT
036300         MOVE SL-RECEIPT-ID     TO SEL-RECEIPT-ID(WS-SEL-COUNT)
036400         MOVE SL-STORE-CLEAN    TO SEL-STORE(WS-SEL-COUNT)
036500         MOVE SL-DEALS-USED     TO SEL-DEALS-USED(WS-SEL-COUNT)
036600         MOVE SL-DEAL-TYPE      TO SEL-DEAL-TYPE(WS-SEL-COUNT)
036700         MOVE SL-QUANTITY       TO SEL-QUANTITY(WS-SEL-COUNT)
036800         MOVE SL-PRE-DISC-REVENUE TO
036900             SEL-PREDISC-REV(WS-SEL-COUNT)
037000         MOVE SL-ACTUAL-REVENUE TO SEL-REVENUE(WS-SEL-COUNT)
037100         MOVE SL-DISCOUNTS      TO SEL-DISCOUNTS(WS-SEL-COUNT)
037200         MOVE SL-COST           TO SEL-COST(WS-SEL-COUNT)
037300         MOVE SL-NET-PROFIT     TO SEL-PROFIT(WS-SEL-COUNT)
037400     END-IF.
037500 4010-EXIT.
037600     EXIT.
037700
037800 5000-EXPAND-AND-SUMMARIZE.
037900*    ONE SEL-TABLE ROW IN.  ALWAYS UPSERT THE DEAL-TYPE SUMMARY
038000*    (U6 DEAL-TYPE SUMMARY COVERS EVERY REGULAR RECORD, DEAL OR
038100*    NOT); THEN, IF DEALS-USED IS NOT BLANK, SPLIT IT ON COMMAS
038200*    AND UPSERT THE ALL-DEALS AND PER-STORE TABLES FOR EACH
038300*    TRIMMED DEAL NAME, WITH AMOUNTS DIVIDED EVENLY ACROSS THE
038400*    DEALS FOUND ON THE LINE.
038500     PERFORM 5210-DEALTYPE-UPSERT THRU 5210-EXIT.
038600     IF SEL-DEALS-USED(WS-SEL-IX) NOT = SPACES
038700         PERFORM 5005-SPLIT-DEALS-USED THRU 5005-EXIT
038800     END-IF.
038900 5000-EXIT.
039000     EXIT.
039100
039200 5005-SPLIT-DEALS-USED.
039300     MOVE SEL-DEALS-USED(WS-SEL-IX) TO WS-COMBINED.
039400     MOVE 1 TO WS-UNSTR-PTR.
039500     MOVE 0 TO WS-NDEALS-THIS-LINE.
039600     PERFORM 5010-COUNT-ONE-DEAL THRU 5010-EXIT
039700         VARYING WS-N-IX FROM 1 BY 1
039800         UNTIL WS-UNSTR-PTR > 80 OR WS-N-IX > 10.
039900     IF WS-NDEALS-THIS-LINE > 0
040000         COMPUTE WS-SPLIT-AMT = 1 / WS-NDEALS-THIS-LINE
040100     END-IF.
040200     MOVE 1 TO WS-UNSTR-PTR.
040300     PERFORM 5020-UPSERT-ONE-DEAL THRU 5020-EXIT
040400         VARYING WS-N-IX FROM 1 BY 1
040500         UNTIL WS-UNSTR-PTR > 80 OR WS-N-IX > 10.
040600 5005-EXIT.
040700     EXIT.
040800
040900 5010-COUNT-ONE-DEAL.
041000*    FIRST PASS OVER THE COMBINED STRING JUST COUNTS HOW MANY
041100*    COMMA-SEPARATED DEALS ARE PRESENT SO THE SECOND PASS CAN
041200*    SPLIT THE LINE'S AMOUNTS EVENLY ACROSS THEM.
041300     IF WS-UNSTR-PTR <= 80
041400         UNSTRING WS-COMBINED DELIMITED BY ","
041500             INTO WS-ONE-DEAL
041600             WITH POINTER WS-UNSTR-PTR
041700         IF WS-ONE-DEAL NOT = SPACES
041800             ADD 1 TO WS-NDEALS-THIS-LINE
041900         END-IF
042000     END-IF.
042100 5010-EXIT.
042200     EXIT.
042300
042400 5020-UPSERT-ONE-DEAL.
042500     IF WS-UNSTR-PTR <= 80
042600         UNSTRING WS-COMBINED DELIMITED BY ","
042700             INTO WS-ONE-DEAL
042800             WITH POINTER WS-UNSTR-PTR
042900         IF WS-ONE-DEAL NOT = SPACES
043000             PERFORM 5100-ALLDEAL-UPSERT THRU 5100-EXIT
043100             PERFORM 5300-STOREDEAL-UPSERT THRU 5300-EXIT
043200         END-IF
043300     END-IF.
043400 5020-EXIT.
043500     EXIT.
043600
043700 5100-ALLDEAL-UPSERT.
043800     MOVE ZERO TO WS-FOUND-IX.
043900     PERFORM 5110-ALLDEAL-SCAN THRU 5110-EXIT
044000         VARYING WS-DEAL-IX FROM 1 BY 1
044100         UNTIL WS-DEAL-IX > WS-DEAL-COUNT.
044200     IF WS-FOUND-IX = ZERO
044300         AND WS-DEAL-COUNT < WS-MAX-DEAL-ROWS
044400         ADD 1 TO WS-DEAL-COUNT
044500         MOVE WS-DEAL-COUNT TO WS-FOUND-IX
044600         MOVE WS-ONE-DEAL   TO DL-NAME(WS-FOUND-IX)
044700     END-IF.
044800     IF WS-FOUND-IX NOT = ZERO
044900         PERFORM 5120-ALLDEAL-ACCUM THRU 5120-EXIT
045000     END-IF.
045100 5100-EXIT.
045200     EXIT.
045300
045400 5110-ALLDEAL-SCAN.
045500     IF DL-NAME(WS-DEAL-IX) = WS-ONE-DEAL
045600         MOVE WS-DEAL-IX TO WS-FOUND-IX
045700     END-IF.
045800 5110-EXIT.
045900     EXIT.
046000
046100 5120-ALLDEAL-ACCUM.
046200     MOVE ZERO TO WS-RCPT-IX.
046300     PERFORM 5125-ALLDEAL-RCPT-SCAN THRU 5125-EXIT
046400         VARYING WS-N-IX FROM 1 BY 1
046500         UNTIL WS-N-IX > DL-RCPT-COUNT(WS-FOUND-IX).
046600     IF WS-RCPT-IX = ZERO
046700         AND DL-RCPT-COUNT(WS-FOUND-IX) < 60
046800         ADD 1 TO DL-RCPT-COUNT(WS-FOUND-IX)
046900         MOVE SEL-RECEIPT-ID(WS-SEL-IX) TO
047000             DL-RCPT-SEEN(WS-FOUND-IX, DL-RCPT-COUNT(WS-FOUND-IX))
047100         ADD 1 TO DL-TIMES-USED(WS-FOUND-IX)
047200     END-IF.
047300     COMPUTE WS-MC-PART = SEL-QUANTITY(WS-SEL-IX) * WS-SPLIT-AMT.
047400     ADD WS-MC-PART TO DL-UNITS(WS-FOUND-IX).
047500     COMPUTE WS-MC-PART = SEL-REVENUE(WS-SEL-IX) * WS-SPLIT-AMT.
047600     ADD WS-MC-PART TO DL-REVENUE(WS-FOUND-IX).
047700     COMPUTE WS-MC-PART = SEL-DISCOUNTS(WS-SEL-IX) * WS-SPLIT-AMT.
047800     ADD WS-MC-PART TO DL-DISCOUNTS(WS-FOUND-IX).
047900     COMPUTE WS-MC-PART = SEL-COST(WS-SEL-IX) * WS-SPLIT-AMT.
048000     ADD WS-MC-PART TO DL-COST(WS-FOUND-IX).
048100     COMPUTE WS-MC-PART = SEL-PROFIT(WS-SEL-IX) * WS-SPLIT-AMT.
048200     ADD WS-MC-PART TO DL-PROFIT(WS-FOUND-IX).
048300     COMPUTE WS-MC-PART = SEL-PREDISC-REV(WS-SEL-IX) * WS-SPLIT-AMT.
048400     ADD WS-MC-PART TO DL-PREDISC-REV(WS-FOUND-IX).
048500 5120-EXIT.
048600     EXIT.
048700
048800 5125-ALLDEAL-RCPT-SCAN.
048900     IF DL-RCPT-SEEN(WS-FOUND-IX, WS-N-IX) =
049000        SEL-RECEIPT-ID(WS-SEL-IX)
049100         MOVE WS-N-IX TO WS-RCPT-IX
049200     END-IF.
049300 5125-EXIT.
049400     EXIT.
049500
049600 5210-DEALTYPE-UPSERT.
049700     MOVE ZERO TO WS-FOUND-IX.
049800     PERFORM 5220-DEALTYPE-SCAN THRU 5220-EXIT
049900         VARYING WS-DTY-IX FROM 1 BY 1
050000         UNTIL WS-DTY-IX > WS-DTY-COUNT.
050100     IF WS-FOUND-IX = ZERO AND WS-DTY-COUNT < 10
050200         ADD 1 TO WS-DTY-COUNT
050300         MOVE WS-DTY-COUNT TO WS-FOUND-IX
050400         MOVE SEL-DEAL-TYPE(WS-SEL-IX) TO DTY-NAME(WS-FOUND-IX)
050500     END-IF.
050600     IF WS-FOUND-IX NOT = ZERO
050700         MOVE ZERO TO WS-RCPT-IX
050800         PERFORM 5225-DEALTYPE-RCPT-SCAN THRU 5225-EXIT
050900             VARYING WS-N-IX FROM 1 BY 1
051000             UNTIL WS-N-IX > DTY-RCPT-COUNT(WS-FOUND-IX)
051100         IF WS-RCPT-IX = ZERO
051200             AND DTY-RCPT-COUNT(WS-FOUND-IX) < 300
051300             ADD 1 TO DTY-RCPT-COUNT(WS-FOUND-IX)
051400             MOVE SEL-RECEIPT-ID(WS-SEL-IX) TO
051500                 DTY-RCPT-SEEN(WS-FOUND-IX,
051600                     DTY-RCPT-COUNT(WS-FOUND-IX))
051700             ADD 1 TO DTY-TRANS(WS-FOUND-IX)
051800         END-IF
051900         ADD SEL-QUANTITY(WS-SEL-IX)   TO DTY-UNITS(WS-FOUND-IX)
052000         ADD SEL-PREDISC-REV(WS-SEL-IX) TO
052100             DTY-PREDISC-REV(WS-FOUND-IX)
052200         ADD SEL-REVENUE(WS-SEL-IX)    TO DTY-REVENUE(WS-FOUND-IX)
052300         ADD SEL-DISCOUNTS(WS-SEL-IX)  TO
052400             DTY-DISCOUNTS(WS-FOUND-IX)
052500         ADD SEL-COST(WS-SEL-IX)       TO DTY-COST(WS-FOUND-IX)
052600         ADD SEL-PROFIT(WS-SEL-IX)     TO DTY-PROFIT(WS-FOUND-IX)
052700     END-IF.
052800 5210-EXIT.
052900     EXIT.
053000
053100 5220-DEALTYPE-SCAN.
053200     IF DTY-NAME(WS-DTY-IX) = SEL-DEAL-TYPE(WS-SEL-IX)
053300         MOVE WS-DTY-IX TO WS-FOUND-IX
053400     END-IF.
053500 5220-EXIT.
053600     EXIT.
053700
053800 5225-DEALTYPE-RCPT-SCAN.
053900     IF DTY-RCPT-SEEN(WS-FOUND-IX, WS-N-IX) =
054000        SEL-RECEIPT-ID(WS-SEL-IX)
054100         MOVE WS-N-IX TO WS-RCPT-IX
054200     END-IF.
054300 5225-EXIT.
054400     EXIT.
054500
054600 5300-STOREDEAL-UPSERT.
054700     MOVE ZERO TO WS-FOUND-IX.
054800     PERFORM 5310-STOREDEAL-SCAN THRU 5310-EXIT
054900         VARYING WS-SD-IX FROM 1 BY 1
055000         UNTIL WS-SD-IX > WS-SD-COUNT.
055100     IF WS-FOUND-IX = ZERO AND WS-SD-COUNT < WS-MAX-SD-ROWS
055200         ADD 1 TO WS-SD-COUNT
055300         MOVE WS-SD-COUNT TO WS-FOUND-IX
055400         MOVE SEL-STORE(WS-SEL-IX) TO SD-STORE(WS-FOUND-IX)
055500         MOVE WS-ONE-DEAL          TO SD-DEAL-NAME(WS-FOUND-IX)
055600         PERFORM 5320-ADD-STORE-TO-LIST THRU 5320-EXIT
055700     END-IF.
055800     IF WS-FOUND-IX NOT = ZERO
055900         ADD 1 TO SD-TIMES-USED(WS-FOUND-IX)
056000         COMPUTE WS-MC-PART = SEL-QUANTITY(WS-SEL-IX) *
056100             WS-SPLIT-AMT
056200         ADD WS-MC-PART TO SD-UNITS(WS-FOUND-IX)
056300         COMPUTE WS-MC-PART = SEL-REVENUE(WS-SEL-IX) *
056400             WS-SPLIT-AMT
056500         ADD WS-MC-PART TO SD-REVENUE(WS-FOUND-IX)
056600     END-IF.
056700 5300-EXIT.
056800     EXIT.
056900
057000 5310-STOREDEAL-SCAN.
057100     IF SD-STORE(WS-SD-IX) = SEL-STORE(WS-SEL-IX)
057200         AND SD-DEAL-NAME(WS-SD-IX) = WS-ONE-DEAL
057300         MOVE WS-SD-IX TO WS-FOUND-IX
057400     END-IF.
057500 5310-EXIT.
057600     EXIT.
057700
057800 5320-ADD-STORE-TO-LIST.
057900     MOVE ZERO TO WS-RCPT-IX.
058000     PERFORM 5325-STORE-LIST-SCAN THRU 5325-EXIT
058100         VARYING WS-STORE-IX FROM 1 BY 1
058200         UNTIL WS-STORE-IX > WS-STORE-COUNT.
058300     IF WS-RCPT-IX = ZERO AND WS-STORE-COUNT < 100
058400         ADD 1 TO WS-STORE-COUNT
058500         MOVE SEL-STORE(WS-SEL-IX) TO STL-NAME(WS-STORE-COUNT)
058600     END-IF.
058700 5320-EXIT.
058800     EXIT.
058900
059000 5325-STORE-LIST-SCAN.
059100     IF STL-NAME(WS-STORE-IX) = SEL-STORE(WS-SEL-IX)
059200         MOVE WS-STORE-IX TO WS-RCPT-IX
059300     END-IF.
059400 5325-EXIT.
059500     EXIT.
059600
059700 6000-SORT-DEAL-TABLE.
059800*    SIMPLE BUBBLE SORT, DESCENDING ON TIMES-USED -- THE SHOP
059900*    HAS NO SORT VERB IN ITS REPERTOIRE FOR AN IN-MEMORY TABLE,
060000*    SO THIS IS THE STANDARD HAND-ROLLED EXCHANGE SORT.
060100     PERFORM 6010-BUBBLE-PASS THRU 6010-EXIT
060200         VARYING WS-DEAL-IX FROM 1 BY 1
060300         UNTIL WS-DEAL-IX >= WS-DEAL-COUNT.
060400 6000-EXIT.
060500     EXIT.
060600
060700 6010-BUBBLE-PASS.
060800     PERFORM 6020-BUBBLE-COMPARE THRU 6020-EXIT
060900         VARYING WS-SWAP-IX FROM 1 BY 1
061000         UNTIL WS-SWAP-IX > WS-DEAL-COUNT - WS-DEAL-IX.
061100 6010-EXIT.
061200     EXIT.
061300
061400 6020-BUBBLE-COMPARE.
061500     IF DL-TIMES-USED(WS-SWAP-IX) <
061600        DL-TIMES-USED(WS-SWAP-IX + 1)
061700         MOVE DL-NAME(WS-SWAP-IX)        TO WS-DL-HOLD-NAME
061800         MOVE DL-TIMES-USED(WS-SWAP-IX)   TO WS-DL-HOLD-TIMES
061900         MOVE DL-RCPT-COUNT(WS-SWAP-IX)   TO WS-DL-HOLD-RCNT
062000         MOVE DL-UNITS(WS-SWAP-IX)        TO WS-DL-HOLD-UNITS
062100         MOVE DL-REVENUE(WS-SWAP-IX)      TO WS-DL-HOLD-REV
062200         MOVE DL-DISCOUNTS(WS-SWAP-IX)    TO WS-DL-HOLD-DISC
062300         MOVE DL-COST(WS-SWAP-IX)         TO WS-DL-HOLD-COST
062400         MOVE DL-PROFIT(WS-SWAP-IX)       TO WS-DL-HOLD-PROFIT
062500         MOVE DL-PREDISC-REV(WS-SWAP-IX)  TO WS-DL-HOLD-PDREV
062600
062700         MOVE DL-NAME(WS-SWAP-IX + 1)       TO DL-NAME(WS-SWAP-IX)
062800         MOVE DL-TIMES-USED(WS-SWAP-IX + 1) TO
062900             DL-TIMES-USED(WS-SWAP-IX)
063000         MOVE DL-RCPT-COUNT(WS-SWAP-IX + 1) TO
063100             DL-RCPT-COUNT(WS-SWAP-IX)
063200         MOVE DL-UNITS(WS-SWAP-IX + 1)      TO DL-UNITS(WS-SWAP-IX)
063300         MOVE DL-REVENUE(WS-SWAP-IX + 1)    TO
063400             DL-REVENUE(WS-SWAP-IX)
063500         MOVE DL-DISCOUNTS(WS-SWAP-IX + 1)  TO
063600             DL-DISCOUNTS(WS-SWAP-IX)
063700         MOVE DL-COST(WS-SWAP-IX + 1)       TO DL-COST(WS-SWAP-IX)
063800         MOVE DL-PROFIT(WS-SWAP-IX + 1)     TO
063900             DL-PROFIT(WS-SWAP-IX)
064000         MOVE DL-PREDISC-REV(WS-SWAP-IX + 1) TO
064100             DL-PREDISC-REV(WS-SWAP-IX)
064200
064300         MOVE WS-DL-HOLD-NAME   TO DL-NAME(WS-SWAP-IX + 1)
064400         MOVE WS-DL-HOLD-TIMES  TO DL-TIMES-USED(WS-SWAP-IX + 1)
064500         MOVE WS-DL-HOLD-RCNT   TO DL-RCPT-COUNT(WS-SWAP-IX + 1)
064600         MOVE WS-DL-HOLD-UNITS  TO DL-UNITS(WS-SWAP-IX + 1)
064700         MOVE WS-DL-HOLD-REV    TO DL-REVENUE(WS-SWAP-IX + 1)
064800         MOVE WS-DL-HOLD-DISC   TO DL-DISCOUNTS(WS-SWAP-IX + 1)
064900         MOVE WS-DL-HOLD-COST   TO DL-COST(WS-SWAP-IX + 1)
065000         MOVE WS-DL-HOLD-PROFIT TO DL-PROFIT(WS-SWAP-IX + 1)
065100         MOVE WS-DL-HOLD-PDREV  TO DL-PREDISC-REV(WS-SWAP-IX + 1)
065200     END-IF.
065300 6020-EXIT.
065400     EXIT.
065500
065600 6100-SORT-STOREDEAL-TABLE.
065700     PERFORM 6110-BUBBLE-PASS THRU 6110-EXIT
065800         VARYING WS-SD-IX FROM 1 BY 1
065900         UNTIL WS-SD-IX >= WS-SD-COUNT.
066000 6100-EXIT.
066100     EXIT.
066200
066300 6110-BUBBLE-PASS.
066400     PERFORM 6120-BUBBLE-COMPARE THRU 6120-EXIT
066500         VARYING WS-SWAP-IX FROM 1 BY 1
066600         UNTIL WS-SWAP-IX > WS-SD-COUNT - WS-SD-IX.
066700 6110-EXIT.
066800     EXIT.
066900
067000 6120-BUBBLE-COMPARE.
067100*    STORE NAME IS THE PRIMARY KEY HERE (ASCENDING) SO EACH
067200*    STORE'S DEALS STAY TOGETHER; TIMES-USED IS THE SECONDARY
067300*    KEY (DESCENDING) WITHIN A STORE.
067400     IF SD-STORE(WS-SWAP-IX) > SD-STORE(WS-SWAP-IX + 1)
067500         OR (SD-STORE(WS-SWAP-IX) = SD-STORE(WS-SWAP-IX + 1)
067600             AND SD-TIMES-USED(WS-SWAP-IX) <
067700                 SD-TIMES-USED(WS-SWAP-IX + 1))
067800         MOVE SD-STORE(WS-SWAP-IX)      TO WS-SD-HOLD-STORE
067900         MOVE SD-DEAL-NAME(WS-SWAP-IX)  TO WS-SD-HOLD-NAME
068000         MOVE SD-TIMES-USED(WS-SWAP-IX) TO WS-SD-HOLD-TIMES
068100         MOVE SD-UNITS(WS-SWAP-IX)      TO WS-SD-HOLD-UNITS
068200         MOVE SD-REVENUE(WS-SWAP-IX)    TO WS-SD-HOLD-REV
068300
068400         MOVE SD-STORE(WS-SWAP-IX + 1)      TO SD-STORE(WS-SWAP-IX)
068500         MOVE SD-DEAL-NAME(WS-SWAP-IX + 1)  TO
068600             SD-DEAL-NAME(WS-SWAP-IX)
068700         MOVE SD-TIMES-USED(WS-SWAP-IX + 1) TO
068800             SD-TIMES-USED(WS-SWAP-IX)
068900         MOVE SD-UNITS(WS-SWAP-IX + 1)      TO SD-UNITS(WS-SWAP-IX)
069000         MOVE SD-REVENUE(WS-SWAP-IX + 1)    TO
069100             SD-REVENUE(WS-SWAP-IX)
069200
069300         MOVE WS-SD-HOLD-STORE  TO SD-STORE(WS-SWAP-IX + 1)
069400         MOVE WS-SD-HOLD-NAME   TO SD-DEAL-NAME(WS-SWAP-IX + 1)
069500         MOVE WS-SD-HOLD-TIMES  TO SD-TIMES-USED(WS-SWAP-IX + 1)
069600         MOVE WS-SD-HOLD-UNITS  TO SD-UNITS(WS-SWAP-IX + 1)
069700         MOVE WS-SD-HOLD-REV    TO SD-REVENUE(WS-SWAP-IX + 1)
069800     END-IF.
069900 6120-EXIT.
070000     EXIT.
070100
070200 7000-PRINT-LEGEND.
070300     PERFORM 9100-HEADING.
070400     MOVE "DEAL CLASSIFICATION LEGEND" TO LG-TEXT.
070500     WRITE DLLINE FROM DEAL-LEGEND-LINE  AFTER ADVANCING 2 LINES.
070600     MOVE "NO DEAL            - NO DEALS-USED OR INLINE DISCOUNT"
070700         TO LG-TEXT.
070800     WRITE DLLINE FROM DEAL-LEGEND-LINE  AFTER ADVANCING 1 LINE.
070900     MOVE "BUNDLE             - B1G/B2G/BOGO/N FOR/N FOR $ STYLE"
071000         TO LG-TEXT.
071100     WRITE DLLINE FROM DEAL-LEGEND-LINE  AFTER ADVANCING 1 LINE.
071200     MOVE "PERCENT OFF        - A PERCENTAGE-OFF DISCOUNT"
071300         TO LG-TEXT.
071400     WRITE DLLINE FROM DEAL-LEGEND-LINE  AFTER ADVANCING 1 LINE.
071500     MOVE "CUSTOMER DISCOUNT  - SENIOR/VETERAN/MEDICAL/ETC DISC"
071600         TO LG-TEXT.
071700     WRITE DLLINE FROM DEAL-LEGEND-LINE  AFTER ADVANCING 1 LINE.
071800     MOVE "PRICE DEAL         - A FLAT FOR-$-AMOUNT PRICE DEAL"
071900         TO LG-TEXT.
072000     WRITE DLLINE FROM DEAL-LEGEND-LINE  AFTER ADVANCING 1 LINE.
072100     MOVE "OTHER              - A DEAL THAT MATCHES NO RULE ABOVE"
072200         TO LG-TEXT.
072300     WRITE DLLINE FROM DEAL-LEGEND-LINE  AFTER ADVANCING 1 LINE.
072400 7000-EXIT.
072500     EXIT.
072600
072700 7100-PRINT-DEALTYPE-TABLE.
072800     WRITE DLLINE FROM RPT-BLANK-LINE     AFTER ADVANCING 2 LINES.
072900     WRITE DLLINE FROM DTY-COL-HEAD-1     AFTER ADVANCING 1 LINE.
073000     WRITE DLLINE FROM DTY-COL-HEAD-2     AFTER ADVANCING 1 LINE.
073100     PERFORM 7110-PRINT-DTY-ROW THRU 7110-EXIT
073200         VARYING WS-DTY-IX FROM 1 BY 1
073300         UNTIL WS-DTY-IX > WS-DTY-COUNT.
073400     WRITE DLLINE FROM DTY-TOTAL-LINE     AFTER ADVANCING 1 LINE.
073500 7100-EXIT.
073600     EXIT.
073700
073800 7110-PRINT-DTY-ROW.
073900     MOVE DTY-NAME(WS-DTY-IX)       TO DD-NAME.
074000     MOVE DTY-TRANS(WS-DTY-IX)      TO DD-TRANS.
074100     MOVE DTY-UNITS(WS-DTY-IX)      TO DD-UNITS.
074200     MOVE DTY-PREDISC-REV(WS-DTY-IX) TO DD-FP-REV.
074300     MOVE DTY-DISCOUNTS(WS-DTY-IX)   TO DD-DISCOUNTS.
074400     MOVE DTY-REVENUE(WS-DTY-IX)     TO DD-ACT-REV.
074500     MOVE DTY-PREDISC-REV(WS-DTY-IX) TO WS-MC-PRE-DISC-REV.
074600     MOVE DTY-DISCOUNTS(WS-DTY-IX)   TO WS-MC-DISCOUNTS.
074700     PERFORM 8420-DISCOUNT-RATE-PCT.
074800     MOVE WS-MC-RESULT               TO DD-DISC-RATE.
074900     MOVE DTY-PROFIT(WS-DTY-IX)      TO WS-MC-NET-PROFIT.
075000     MOVE DTY-REVENUE(WS-DTY-IX)     TO WS-MC-ACTUAL-REV.
075100     PERFORM 8410-MARGIN-PCT.
075200     MOVE WS-MC-RESULT               TO DD-MARGIN.
075300     MOVE DTY-PROFIT(WS-DTY-IX)      TO DD-NET-PROFIT.
075400     WRITE DLLINE FROM DTY-DETAIL-LINE
075500         AFTER ADVANCING 1 LINE
075600         AT EOP
075700             PERFORM 9100-HEADING.
075800 7110-EXIT.
075900     EXIT.
076000
076100 7200-PRINT-TOP-DEALS.
076200     WRITE DLLINE FROM RPT-BLANK-LINE     AFTER ADVANCING 2 LINES.
076300     MOVE "TOP 50 DEALS" TO DSEC-TITLE.
076400     WRITE DLLINE FROM DEAL-SECTION-LINE   AFTER ADVANCING 1 LINE.
076500     WRITE DLLINE FROM ALLDEAL-COL-HEAD    AFTER ADVANCING 2 LINES.
076600     PERFORM 7210-PRINT-ALLDEAL-ROW THRU 7210-EXIT
076700         VARYING WS-DEAL-IX FROM 1 BY 1
076800         UNTIL WS-DEAL-IX > WS-DEAL-COUNT OR WS-DEAL-IX > 50.
076900 7200-EXIT.
077000     EXIT.
077100
077200 7210-PRINT-ALLDEAL-ROW.
077300     MOVE DL-NAME(WS-DEAL-IX)       TO AD-NAME.
077400     MOVE DL-TIMES-USED(WS-DEAL-IX) TO AD-TIMES-USED.
077500     MOVE DL-UNITS(WS-DEAL-IX)      TO AD-UNITS.
077600     MOVE DL-REVENUE(WS-DEAL-IX)    TO AD-REVENUE.
077700     MOVE DL-DISCOUNTS(WS-DEAL-IX)  TO AD-DISCOUNTS.
077800     MOVE DL-PROFIT(WS-DEAL-IX)     TO WS-MC-NET-PROFIT.
077900     MOVE DL-REVENUE(WS-DEAL-IX)    TO WS-MC-ACTUAL-REV.
078000     PERFORM 8410-MARGIN-PCT.
078100     MOVE WS-MC-RESULT               TO AD-MARGIN.
078200     WRITE DLLINE FROM ALLDEAL-DETAIL-LINE
078300         AFTER ADVANCING 1 LINE
078400         AT EOP
078500             PERFORM 9100-HEADING.
078600 7210-EXIT.
078700     EXIT.
078800
078900 7300-PRINT-STORE-SECTIONS.
079000     PERFORM 7310-PRINT-ONE-STORE THRU 7310-EXIT
079100         VARYING WS-STORE-IX FROM 1 BY 1
079200         UNTIL WS-STORE-IX > WS-STORE-COUNT.
079300 7300-EXIT.
079400     EXIT.
079500
079600 7310-PRINT-ONE-STORE.
079700     WRITE DLLINE FROM RPT-BLANK-LINE   AFTER ADVANCING 2 LINES.
079800     MOVE STL-NAME(WS-STORE-IX)         TO SH-STORE.
079900     WRITE DLLINE FROM STORE-HEAD-LINE  AFTER ADVANCING 1 LINE.
080000     WRITE DLLINE FROM ALLDEAL-COL-HEAD AFTER ADVANCING 1 LINE.
080100     MOVE ZERO TO WS-PRT-IX.
080200     PERFORM 7320-PRINT-STORE-DEAL-ROW THRU 7320-EXIT
080300         VARYING WS-SD-IX FROM 1 BY 1
080400         UNTIL WS-SD-IX > WS-SD-COUNT.
080500 7310-EXIT.
080600     EXIT.
080700
080800 7320-PRINT-STORE-DEAL-ROW.
080900     IF SD-STORE(WS-SD-IX) = STL-NAME(WS-STORE-IX)
081000         AND WS-PRT-IX < 10
081100         ADD 1 TO WS-PRT-IX
081200         MOVE SD-DEAL-NAME(WS-SD-IX)  TO AD-NAME
081300         MOVE SD-TIMES-USED(WS-SD-IX) TO AD-TIMES-USED
081400         MOVE SD-UNITS(WS-SD-IX)      TO AD-UNITS
081500         MOVE SD-REVENUE(WS-SD-IX)    TO AD-REVENUE
081600         MOVE ZERO                    TO AD-DISCOUNTS
081700         MOVE ZERO                    TO AD-MARGIN
081800         WRITE DLLINE FROM ALLDEAL-DETAIL-LINE
081900             AFTER ADVANCING 1 LINE
082000             AT EOP
082100                 PERFORM 9100-HEADING
082200     END-IF.
082300 7320-EXIT.
082400     EXIT.
082500
082600 9000-READ-SALES.
082700     READ SALES-WORK
082800         AT END
082900             MOVE "Y" TO WS-SALES-EOF.
083000 9000-EXIT.
083100     EXIT.
083200
083300 9100-HEADING.
083400     ADD 1 TO WS-PAGE-CTR.
083500     MOVE WS-PAGE-CTR         TO RB-PCTR.
083600     MOVE WS-RPT-NAME         TO RS-RPT-NAME.
083700     MOVE WS-RPT-PERIOD       TO RS-RPT-PERIOD.
083800     WRITE DLLINE FROM RPT-BANNER-LINE    AFTER ADVANCING PAGE.
083900     WRITE DLLINE FROM DEAL-TITLE-LINE    AFTER ADVANCING 1 LINE.
084000     WRITE DLLINE FROM RPT-SUBTITLE-LINE  AFTER ADVANCING 2 LINES.
084100 9100-EXIT.
084200     EXIT.
084300
084400 9900-CLOSING.
084500     CLOSE SALES-WORK PERIOD-CARD DEAL-RPT.
084600 9900-EXIT.
084700     EXIT.
084800
084900*    =============== SHARED PROCEDURE LIBRARIES (U3/U14) =========
085000     COPY PRDCALC0.
085100     COPY MTHCALC0.
