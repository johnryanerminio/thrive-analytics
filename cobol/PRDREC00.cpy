000100******************************************************************
000200*    PRDREC00  -  PERIOD-REQUEST CONTROL CARD                   *
000300*    ONE CARD PER RUN, READ AT 1000-INIT BY EVERY REPORT        *
000400*    PROGRAM (CBLRTL02-08) FROM PERIOD-CARD.  TELLS THE         *
000500*    PROGRAM WHAT SLICE OF SALES-WORK TO REPORT ON.             *
000600*    REQ 19-140 J.O. ...... INITIAL CONTROL-CARD LAYOUT         *
000700*    REQ 19-162 J.O. ...... ADDED PR-STORE-FILTER               *
000800*    REQ 21-070 J.O. ...... ADDED PR-BRAND-FILTER FOR CBLRTL07  *
000900*                           BRAND REPORT                        *
001000*    REQ 22-031 J.O. ...... ADDED RANGE/ALL PERIOD TYPES AND    *
001100*                           THE PR-RANGE-* CARD FIELDS          *
001200******************************************************************
001300 01  PERIOD-REQUEST-REC.
001400     05  PR-PERIOD-TYPE       PIC X(7).
001500         88  PR-TYPE-MONTH        VALUE "MONTH  ".
001600         88  PR-TYPE-QUARTER      VALUE "QUARTER".
001700         88  PR-TYPE-YEAR         VALUE "YEAR   ".
001800         88  PR-TYPE-RANGE        VALUE "RANGE  ".
001900         88  PR-TYPE-CUSTOM       VALUE "CUSTOM ".
002000         88  PR-TYPE-ALL          VALUE "ALL    ".
002100     05  PR-YEAR              PIC 9(4).
002200     05  PR-MONTH             PIC 99.
002300     05  PR-QUARTER           PIC 9.
002400     05  PR-START-DATE        PIC 9(8).
002500     05  PR-START-DATE-R      REDEFINES PR-START-DATE.
002600         10  PR-START-YYYY    PIC 9(4).
002700         10  PR-START-MM      PIC 99.
002800         10  PR-START-DD      PIC 99.
002900     05  PR-END-DATE          PIC 9(8).
003000     05  PR-END-DATE-R        REDEFINES PR-END-DATE.
003100         10  PR-END-YYYY      PIC 9(4).
003200         10  PR-END-MM        PIC 99.
003300         10  PR-END-DD        PIC 99.
003400     05  PR-RANGE-START-YEAR  PIC 9(4).
003500     05  PR-RANGE-START-MONTH PIC 99.
003600     05  PR-RANGE-END-YEAR    PIC 9(4).
003700     05  PR-RANGE-END-MONTH   PIC 99.
003800     05  PR-STORE-FILTER      PIC X(30).
003900     05  PR-BRAND-FILTER      PIC X(25)          VALUE SPACES.
004000     05  FILLER               PIC X(3)           VALUE SPACES.
004100
004200*    ============ RESOLVED-PERIOD WORKING-STORAGE (U3) =========
004300*    BUILT BY PRDCALC0.CPY FROM THE CARD ABOVE.  EVERY CBLRTL0n
004400*    REPORT PROGRAM TESTS WS-PRD-START-DATE/WS-PRD-END-DATE
004500*    AGAINST SL-COMPLETED-DATE TO DECIDE WHETHER A SALES-WORK
004600*    RECORD FALLS IN THE REQUESTED PERIOD.
004700 01  WS-PERIOD-RESOLVED.
004800     05  WS-PRD-START-DATE    PIC 9(8)           VALUE ZERO.
004900     05  WS-PRD-START-DATE-R  REDEFINES WS-PRD-START-DATE.
005000         10  WS-START-YYYY    PIC 9(4).
005100         10  WS-START-MM      PIC 99.
005200         10  WS-START-DD      PIC 99.
005300     05  WS-PRD-END-DATE      PIC 9(8)           VALUE ZERO.
005400     05  WS-PRD-END-DATE-R    REDEFINES WS-PRD-END-DATE.
005500         10  WS-END-YYYY      PIC 9(4).
005600         10  WS-END-MM        PIC 99.
005700         10  WS-END-DD        PIC 99.
005800     05  WS-PREV-START-DATE   PIC 9(8)           VALUE ZERO.
005900     05  WS-PREV-START-DATE-R REDEFINES WS-PREV-START-DATE.
006000         10  WS-PV-START-YYYY PIC 9(4).
006100         10  WS-PV-START-MM   PIC 99.
006200         10  WS-PV-START-DD   PIC 99.
006300     05  WS-PREV-END-DATE     PIC 9(8)           VALUE ZERO.
006400     05  WS-PREV-END-DATE-R   REDEFINES WS-PREV-END-DATE.
006500         10  WS-PV-END-YYYY   PIC 9(4).
006600         10  WS-PV-END-MM     PIC 99.
006700         10  WS-PV-END-DD     PIC 99.
006800     05  WS-PRD-LABEL         PIC X(40)          VALUE SPACES.
006900     05  WS-PRD-DAYS-IN-MO    PIC 9(2)   COMP    VALUE ZERO.
007000     05  WS-PRD-MO-WORK       PIC 9(2)   COMP    VALUE ZERO.
007100     05  WS-PRD-YR-WORK       PIC 9(4)   COMP    VALUE ZERO.
007200     05  WS-PRD-QTR-WORK      PIC 9       COMP    VALUE ZERO.
007300     05  WS-PRD-MO-DIV4       PIC 9(4)   COMP    VALUE ZERO.
007400     05  WS-PRD-MO-REM4       PIC 9(2)   COMP    VALUE ZERO.
007500     05  WS-PRD-MO-REM100     PIC 9(2)   COMP    VALUE ZERO.
007600     05  WS-PRD-MO-REM400     PIC 9(3)   COMP    VALUE ZERO.
007700     05  WS-PRD-BACKUP-DAYS   PIC 9(5)   COMP    VALUE ZERO.
007800     05  WS-PRD-BACKUP-IX     PIC 9(5)   COMP    VALUE ZERO.
007900*    ============ SALE-DATE SPAN SCRATCH (U12) =================
008000*    8160-DATE-TO-DAYNO IN PRDCALC0 TURNS A YYYYMMDD DATE INTO A
008100*    DAY-SERIAL NUMBER SO THE REWARDS REPORT CAN SUBTRACT TWO
008200*    SALE DATES AND GET A DAY COUNT FOR THE MONTHLY PROJECTION.
008300*    REQ 22-031 ALSO REUSES THIS SPAN MATH TO BACK A CUSTOM
008400*    PERIOD UP INTO ITS EQUAL-LENGTH PRIOR WINDOW (U3/U10).
008500     05  WS-SPN-WORK-DATE     PIC 9(8)           VALUE ZERO.
008600     05  WS-SPN-WORK-DATE-R   REDEFINES WS-SPN-WORK-DATE.
008700         10  WS-SPN-YYYY      PIC 9(4).
008800         10  WS-SPN-MM        PIC 99.
008900         10  WS-SPN-DD        PIC 99.
009000     05  WS-SPN-DAYNO         PIC 9(9)   COMP    VALUE ZERO.
009100     05  WS-SPN-START-DAYNO   PIC 9(9)   COMP    VALUE ZERO.
009200     05  WS-SPN-END-DAYNO     PIC 9(9)   COMP    VALUE ZERO.
009300     05  WS-SPN-DAYS          PIC 9(5)   COMP    VALUE ZERO.
009400     05  WS-SPN-MO-IX         PIC 9(2)   COMP    VALUE ZERO.
009500     05  FILLER               PIC X(4)           VALUE SPACES.
009600
009700*    ============ MONTH-NAME LOOKUP TABLE (U3 LABELS) ===========
009800*    REQ 22-031 J.O. ...... BUILT FOR THE "MONTHNAME YYYY" AND
009900*                           "MON YYYY TO MON YYYY" PERIOD LABELS.
010000*    LOADED AS TWELVE FILLER ENTRIES, THEN WALKED AS A TABLE BY
010100*    REDEFINING THE GROUP WITH AN OCCURS -- SAME HABIT THIS SHOP
010200*    USES FOR ANY OTHER SMALL FIXED LOOKUP LIST.
010300 01  WS-MONTH-NAME-DATA.
010400     05  FILLER               PIC X(9)   VALUE "JANUARY  ".
010500     05  FILLER               PIC X(9)   VALUE "FEBRUARY ".
010600     05  FILLER               PIC X(9)   VALUE "MARCH    ".
010700     05  FILLER               PIC X(9)   VALUE "APRIL    ".
010800     05  FILLER               PIC X(9)   VALUE "MAY      ".
010900     05  FILLER               PIC X(9)   VALUE "JUNE     ".
011000     05  FILLER               PIC X(9)   VALUE "JULY     ".
011100     05  FILLER               PIC X(9)   VALUE "AUGUST   ".
011200     05  FILLER               PIC X(9)   VALUE "SEPTEMBER".
011300     05  FILLER               PIC X(9)   VALUE "OCTOBER  ".
011400     05  FILLER               PIC X(9)   VALUE "NOVEMBER ".
011500     05  FILLER               PIC X(9)   VALUE "DECEMBER ".
011600 01  WS-MONTH-NAME-TABLE      REDEFINES WS-MONTH-NAME-DATA.
011700     05  WS-MN-ENTRY          PIC X(9)   OCCURS 12 TIMES.
