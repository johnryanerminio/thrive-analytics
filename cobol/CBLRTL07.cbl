000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLRTL07.
000300 AUTHOR.              J OTERO.
000400 INSTALLATION.        GREENPEAK DISPENSARY GROUP - MIS.
000500 DATE-WRITTEN.        02/02/96.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*    CBLRTL07  -  BRAND REPORT                                  *
001100*    READS THE PERIOD-REQUEST CARD (PR-BRAND-FILTER NAMES THE   *
001200*    ONE BRAND THIS RUN IS FOR) AND EVERY REGULAR SALES-WORK    *
001300*    LINE IN THE PERIOD.  TWO THINGS HAPPEN ON EVERY LINE --     *
001400*    THE CATEGORY TOTALS (COMPANY-WIDE, EVERY BRAND) ROLL UP SO *
001500*    THE BRAND'S OWN NUMBERS CAN BE BENCHMARKED AGAINST THE     *
001600*    CATEGORY, AND, ONLY WHEN THE LINE'S BRAND MATCHES THE      *
001700*    CARD (CASE-INSENSITIVE), THE BRAND'S OWN MARGIN/CATEGORY/  *
001800*    MONTH/DISCOUNT-TIER/DEAL/CUSTOMER TABLES ROLL UP.  PRINTS  *
001900*    THE BRAND MARGIN KPI BLOCK, PER-CATEGORY BREAKDOWN,        *
002000*    VELOCITY-VS-CATEGORY, MONTHLY TREND, DISCOUNT-DEPTH TIERS, *
002100*    TOP DEALS, AND DISPENSARY-SIDE AND BRAND-FACING GROWTH     *
002200*    RECOMMENDATIONS (STORE/SKU EXPANSION, CATEGORY VELOCITY).
002300*
002400*    CHANGE LOG
002500*    ----------------------------------------------------------
002600*    DATE     BY   TICKET    DESCRIPTION
002700*    -------- ---- --------- ------------------------------------
002800*    02/02/96 JO   RS-0144   ORIGINAL PROGRAM - BRAND MARGIN KPI    RS0144
002900*                            BLOCK AND PER-CATEGORY BREAKDOWN
003000*                            ONLY.
003100*    06/19/96 JO   RS-0151   ADDED VELOCITY-VS-CATEGORY AND         RS0151
003200*                            MONTHLY TREND TABLES.
003300*    11/04/96 RPK  RS-0157   ADDED DISCOUNT-DEPTH TIERS AND TOP     RS0157
003400*                            DEALS TABLE (DEAL EXPANSION).
003500*    02/14/97 RPK  RS-0161   ADDED DISPENSARY-SIDE RECOMMENDATION   RS0161
003600*                            RULES AND DISTINCT CUSTOMER COUNT.
003700*    05/11/98 JO   RS-0195   Y2K - WS-SYSTEM-DATE AND RUN-DATE      RS0195
003800*                            FIELDS NOW 4-DIGIT YEAR.
003900*    01/06/99 JO   RS-0201   Y2K - SIGN-OFF, RE-RAN TEST DECKS      RS0201
004000*                            ACROSS THE 1999/2000 BOUNDARY.
004100*    09/23/02 DPC  RS-0216   WIDENED CAT-BRAND-NAME TABLE TO 60     RS0216
004200*                            ROWS -- CARTRIDGE CATEGORY WAS
004300*                            TRUNCATING THE BRAND RANKING.
004400*    03/30/06 DPC  RS-0229   ADDED PR-BRAND-FILTER CASE-FOLD SO     RS0229
004500*                            THE REQUEST CARD NO LONGER HAS TO
004600*                            MATCH THE DATA'S EXACT CAPITALIZATION
004700*    09/12/07 DPC  RS-0233   ADDED BRAND-FACING GROWTH RECS --      RS0233
004800*                            STORE EXPANSION GAPS, SKU EXPANSION,
004900*                            AND PER-CATEGORY VELOCITY FLAGS.
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SALES-WORK
006000         ASSIGN TO SALESWRK
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT PERIOD-CARD
006400         ASSIGN TO PERIODCD
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT BRAND-RPT
006800         ASSIGN TO BRANDRPT
006900         ORGANIZATION IS RECORD SEQUENTIAL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  SALES-WORK
007500     LABEL RECORD IS STANDARD.
007600 01  SALES-LINE-REC.
007700     COPY SLSREC00.
007800
007900 FD  PERIOD-CARD
008000     LABEL RECORD IS STANDARD.
008100 01  PERIOD-REQUEST-REC.
008200     COPY PRDREC00.
008300
008400 FD  BRAND-RPT
008500     LABEL RECORD IS OMITTED
008600     RECORD CONTAINS 132 CHARACTERS
008700     LINAGE IS 60 WITH FOOTING AT 55
008800     DATA RECORD IS BRLINE.
008900 01  BRLINE                   PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200 COPY WRKDATE0.
009300 COPY RPTHDR00.
009400 COPY MTHWORK0.
009500
009600 01  WORK-SWITCHES.
009700     05  WS-SALES-EOF         PIC X(1)   VALUE "N".
009800         88  SALES-EOF            VALUE "Y".
009900     05  WS-BMT-FIRST-MONTH   PIC X(1)   VALUE "Y".
010000         88  BMT-IS-FIRST-MONTH  VALUE "Y".
010100     05  FILLER               PIC X(1)   VALUE SPACES.
010200
010300 01  WORK-COUNTERS.
010400     05  WS-CAT-COUNT         PIC 9(2)   COMP    VALUE ZERO.
010500     05  WS-MAX-CAT-ROWS      PIC 9(2)   COMP    VALUE 20.
010600     05  WS-CAT-IX            PIC 9(2)   COMP    VALUE ZERO.
010700     05  WS-CBR-COUNT         PIC 9(2)   COMP    VALUE ZERO.
010800     05  WS-MAX-CBR-ROWS      PIC 9(2)   COMP    VALUE 60.
010900     05  WS-CBR-IX            PIC 9(2)   COMP    VALUE ZERO.
011000     05  WS-CBR-FOUND         PIC 9(2)   COMP    VALUE ZERO.
011100     05  WS-BCT-COUNT         PIC 9(2)   COMP    VALUE ZERO.
011200     05  WS-MAX-BCT-ROWS      PIC 9(2)   COMP    VALUE 20.
011300     05  WS-BCT-IX            PIC 9(2)   COMP    VALUE ZERO.
011400     05  WS-BMT-COUNT         PIC 9(2)   COMP    VALUE ZERO.
011500     05  WS-MAX-BMT-ROWS      PIC 9(2)   COMP    VALUE 36.
011600     05  WS-BMT-IX            PIC 9(2)   COMP    VALUE ZERO.
011700     05  WS-BMR-IX            PIC 9(3)   COMP    VALUE ZERO.
011800     05  WS-BMR-FOUND         PIC 9(3)   COMP    VALUE ZERO.
011900     05  WS-DT-COUNT          PIC 9(3)   COMP    VALUE ZERO.
012000     05  WS-MAX-DT-ROWS       PIC 9(3)   COMP    VALUE 100.
012100     05  WS-DT-IX             PIC 9(3)   COMP    VALUE ZERO.
012200     05  WS-DTR-IX            PIC 9(2)   COMP    VALUE ZERO.
012300     05  WS-DTR-FOUND         PIC 9(2)   COMP    VALUE ZERO.
012400     05  WS-CUS-COUNT         PIC 9(4)   COMP    VALUE ZERO.
012500     05  WS-MAX-CUS-ROWS      PIC 9(4)   COMP    VALUE 3000.
012600     05  WS-CUS-IX            PIC 9(4)   COMP    VALUE ZERO.
012700     05  WS-RCP-COUNT         PIC 9(4)   COMP    VALUE ZERO.
012800     05  WS-MAX-RCP-ROWS      PIC 9(4)   COMP    VALUE 3000.
012900     05  WS-RCP-IX            PIC 9(4)   COMP    VALUE ZERO.
013000     05  WS-FOUND-IX          PIC 9(4)   COMP    VALUE ZERO.
013100     05  WS-SWAP-IX           PIC 9(4)   COMP    VALUE ZERO.
013200     05  WS-N-TOKENS          PIC 9(2)   COMP    VALUE ZERO.
013300     05  WS-UNSTR-PTR         PIC 9(3)   COMP    VALUE ZERO.
013400     05  WS-PRT-COUNT         PIC 9(3)   COMP    VALUE ZERO.
013500     05  WS-STR-COUNT         PIC 9(2)   COMP    VALUE ZERO.
013600     05  WS-MAX-STR-ROWS      PIC 9(2)   COMP    VALUE 30.
013700     05  WS-STR-IX            PIC 9(2)   COMP    VALUE ZERO.
013800     05  WS-STR-FOUND         PIC 9(2)   COMP    VALUE ZERO.
013900     05  WS-MAX-SCX-ROWS      PIC 9(2)   COMP    VALUE 20.
014000     05  WS-SCX-IX            PIC 9(2)   COMP    VALUE ZERO.
014100     05  WS-SCX-FOUND         PIC 9(2)   COMP    VALUE ZERO.
014200     05  WS-BPR-COUNT         PIC 9(2)   COMP    VALUE ZERO.
014300     05  WS-MAX-BPR-ROWS      PIC 9(2)   COMP    VALUE 30.
014400     05  WS-BPR-IX            PIC 9(2)   COMP    VALUE ZERO.
014500     05  WS-BPR-FOUND         PIC 9(2)   COMP    VALUE ZERO.
014600     05  WS-MAX-BST-ROWS      PIC 9(2)   COMP    VALUE 30.
014700     05  WS-BST-IX            PIC 9(2)   COMP    VALUE ZERO.
014800     05  WS-BST-FOUND         PIC 9(2)   COMP    VALUE ZERO.
014900     05  WS-BRAND-STR-COUNT   PIC 9(2)   COMP    VALUE ZERO.
015000     05  WS-SKU-NEED          PIC 9(2)   COMP    VALUE ZERO.
015100     05  FILLER               PIC X(1)   VALUE SPACES.
015200
015300*    =============== REQUEST / CASE-FOLD WORK AREA ===============
015400 01  WS-BRAND-MATCH-AREA.
015500     05  WS-REQ-BRAND-UC      PIC X(25)          VALUE SPACES.
015600     05  WS-SL-BRAND-UC       PIC X(25)          VALUE SPACES.
015700     05  WS-YYYYMM            PIC 9(6)           VALUE ZERO.
015800     05  WS-YYYYMM-R REDEFINES WS-YYYYMM.
015900         10  WS-YM-YYYY       PIC 9(4).
016000         10  WS-YM-MM         PIC 99.
016100     05  WS-ONE-DEAL          PIC X(40)          VALUE SPACES.
016200     05  WS-DEAL-DIV-UNITS    PIC S9(7)V99       VALUE ZERO.
016300     05  WS-DEAL-DIV-REVENUE  PIC S9(9)V99       VALUE ZERO.
016400     05  WS-DEAL-DIV-DISC     PIC S9(9)V99       VALUE ZERO.
016500     05  WS-DEAL-DIV-COST     PIC S9(9)V99       VALUE ZERO.
016600     05  WS-DEAL-DIV-PROFIT   PIC S9(9)V99       VALUE ZERO.
016700     05  WS-DEAL-DIV-PREDISC  PIC S9(9)V99       VALUE ZERO.
016800     05  WS-DISC-PCT          PIC S9(3)V9        VALUE ZERO.
016900     05  WS-OVERLAP-REV       PIC S9(9)V99       VALUE ZERO.
017000     05  WS-SKU-NEED-ED       PIC Z9             VALUE ZERO.
017100     05  FILLER               PIC X(1)   VALUE SPACES.
017200
017300*    =============== COMPANY-WIDE VELOCITY DATE SPAN (U7) ========
017400 01  WS-VELOCITY-SPAN.
017500     05  WS-VEL-MIN-DATE      PIC 9(8)           VALUE 99999999.
017600     05  WS-VEL-MAX-DATE      PIC 9(8)           VALUE ZERO.
017700     05  WS-VEL-DAYS          PIC 9(5)   COMP    VALUE ZERO.
017800     05  FILLER               PIC X(1)   VALUE SPACES.
017900
018000*    =============== BRAND MARGIN TOTALS (U5) ====================
018100 01  BRAND-MARGIN-TOTALS.
018200     05  WS-BR-UNITS          PIC S9(7)V99       VALUE ZERO.
018300     05  WS-BR-REVENUE        PIC S9(9)V99       VALUE ZERO.
018400     05  WS-BR-COST           PIC S9(9)V99       VALUE ZERO.
018500     05  WS-BR-DISCOUNTS      PIC S9(9)V99       VALUE ZERO.
018600     05  WS-BR-PROFIT         PIC S9(9)V99       VALUE ZERO.
018700     05  WS-BR-FP-REVENUE     PIC S9(9)V99       VALUE ZERO.
018800     05  WS-BR-FP-COST        PIC S9(9)V99       VALUE ZERO.
018900     05  WS-BR-DISC-REVENUE   PIC S9(9)V99       VALUE ZERO.
019000     05  WS-BR-DISC-COST      PIC S9(9)V99       VALUE ZERO.
019100     05  WS-BR-OVERALL-MARGIN PIC S9(3)V9        VALUE ZERO.
019200     05  WS-BR-FP-MARGIN      PIC S9(3)V9        VALUE ZERO.
019300     05  WS-BR-DISC-MARGIN    PIC S9(3)V9        VALUE ZERO.
019400     05  WS-BR-PCT-FULL-PRICE PIC S9(3)V9        VALUE ZERO.
019500     05  WS-BR-AVG-DISC-RATE  PIC S9(3)V9        VALUE ZERO.
019600     05  WS-BR-LINE-COUNT     PIC 9(7)   COMP    VALUE ZERO.
019700     05  WS-BR-UNITS-PER-DAY  PIC S9(7)V99       VALUE ZERO.
019800     05  WS-BR-REV-PER-UNIT   PIC S9(7)V99       VALUE ZERO.
019900     05  WS-BR-AVG-PER-RCPT   PIC S9(7)V99       VALUE ZERO.
020000     05  FILLER               PIC X(1)   VALUE SPACES.
020100
020200*    =============== DISCOUNT-DEPTH TIER COUNTERS (U5) ===========
020300*    FIVE FIXED TIERS -- NAMED COUNTERS RATHER THAN A TABLE, THE
020400*    SAME FIXED-BUCKET HABIT THIS SHOP USES FOR ITS BREAK TOTALS.
020500 01  DISCOUNT-TIER-COUNTERS.
020600     05  WS-T1-COUNT          PIC 9(6)   COMP    VALUE ZERO.
020700     05  WS-T1-REVENUE        PIC S9(9)V99       VALUE ZERO.
020800     05  WS-T1-PCT-SUM        PIC S9(7)V9        VALUE ZERO.
020900     05  WS-T1-AVG-PCT        PIC S9(3)V9        VALUE ZERO.
021000     05  WS-T1-PCT-LINES      PIC S9(3)V9        VALUE ZERO.
021100     05  WS-T2-COUNT          PIC 9(6)   COMP    VALUE ZERO.
021200     05  WS-T2-REVENUE        PIC S9(9)V99       VALUE ZERO.
021300     05  WS-T2-PCT-SUM        PIC S9(7)V9        VALUE ZERO.
021400     05  WS-T2-AVG-PCT        PIC S9(3)V9        VALUE ZERO.
021500     05  WS-T2-PCT-LINES      PIC S9(3)V9        VALUE ZERO.
021600     05  WS-T3-COUNT          PIC 9(6)   COMP    VALUE ZERO.
021700     05  WS-T3-REVENUE        PIC S9(9)V99       VALUE ZERO.
021800     05  WS-T3-PCT-SUM        PIC S9(7)V9        VALUE ZERO.
021900     05  WS-T3-AVG-PCT        PIC S9(3)V9        VALUE ZERO.
022000     05  WS-T3-PCT-LINES      PIC S9(3)V9        VALUE ZERO.
022100     05  WS-T4-COUNT          PIC 9(6)   COMP    VALUE ZERO.
022200     05  WS-T4-REVENUE        PIC S9(9)V99       VALUE ZERO.
022300     05  WS-T4-PCT-SUM        PIC S9(7)V9        VALUE ZERO.
022400     05  WS-T4-AVG-PCT        PIC S9(3)V9        VALUE ZERO.
022500     05  WS-T4-PCT-LINES      PIC S9(3)V9        VALUE ZERO.
022600     05  WS-T5-COUNT          PIC 9(6)   COMP    VALUE ZERO.
022700     05  WS-T5-REVENUE        PIC S9(9)V99       VALUE ZERO.
022800     05  WS-T5-PCT-SUM        PIC S9(7)V9        VALUE ZERO.
022900     05  WS-T5-AVG-PCT        PIC S9(3)V9        VALUE ZERO.
023000     05  WS-T5-PCT-LINES      PIC S9(3)V9        VALUE ZERO.
023100     05  FILLER               PIC X(1)   VALUE SPACES.
023200
023300*    =============== CATEGORY TABLE -- COMPANY-WIDE, ALL BRANDS ==
023400*    (U4 CATEGORY MARGIN LOOKUP + BRAND-CATEGORY RANKING)
023500 01  CATEGORY-TABLE.
023600     05  CAT-ENTRY OCCURS 20 TIMES.
023700         10  CAT-NAME         PIC X(20).
023800         10  CAT-REVENUE      PIC S9(9)V99       VALUE ZERO.
023900         10  CAT-COST         PIC S9(9)V99       VALUE ZERO.
024000         10  CAT-UNITS        PIC S9(7)V99       VALUE ZERO.
024100         10  CAT-MARGIN       PIC S9(3)V9        VALUE ZERO.
024200         10  CAT-BRAND-COUNT  PIC 9(3)   COMP    VALUE ZERO.
024300         10  CAT-BRAND-NAME   PIC X(25)  OCCURS 60 TIMES.
024400         10  CAT-BRAND-REV    PIC S9(9)V99
024500                               OCCURS 60 TIMES.
024600     05  FILLER               PIC X(1)   VALUE SPACES.
024700
024800*    =============== BRAND PER-CATEGORY TABLE (U5/U7) ============
024900 01  BRAND-CAT-TABLE.
025000     05  BCT-ENTRY OCCURS 20 TIMES.
025100         10  BCT-CAT-NAME       PIC X(20).
025200         10  BCT-UNITS          PIC S9(7)V99     VALUE ZERO.
025300         10  BCT-REVENUE        PIC S9(9)V99     VALUE ZERO.
025400         10  BCT-COST           PIC S9(9)V99     VALUE ZERO.
025500         10  BCT-DISCOUNTS      PIC S9(9)V99     VALUE ZERO.
025600         10  BCT-PROFIT         PIC S9(9)V99     VALUE ZERO.
025700         10  BCT-MARGIN         PIC S9(3)V9      VALUE ZERO.
025800         10  BCT-CAT-AVG-MARGIN PIC S9(3)V9      VALUE ZERO.
025900         10  BCT-VS-CATEGORY    PIC S9(3)V9      VALUE ZERO.
026000         10  BCT-RANK           PIC 9(3)   COMP  VALUE ZERO.
026100         10  BCT-TOTAL-BRANDS   PIC 9(3)   COMP  VALUE ZERO.
026200         10  BCT-UNITS-PER-DAY  PIC S9(7)V99     VALUE ZERO.
026300         10  BCT-CAT-AVG-UPD    PIC S9(7)V99     VALUE ZERO.
026400         10  BCT-VELOCITY-IX    PIC S9(5)V9      VALUE ZERO.
026500         10  BCT-REV-SHARE-PCT  PIC S9(3)V9      VALUE ZERO.
026600         10  BCT-UNIT-SHARE-PCT PIC S9(3)V9      VALUE ZERO.
026700     05  FILLER               PIC X(1)   VALUE SPACES.
026800
026900*    =============== BRAND-CAT SWAP-HOLD AREA ====================
027000 01  WS-BCT-HOLD-AREA.
027100     05  WS-BCH-CAT-NAME       PIC X(20).
027200     05  WS-BCH-UNITS          PIC S9(7)V99.
027300     05  WS-BCH-REVENUE        PIC S9(9)V99.
027400     05  WS-BCH-COST           PIC S9(9)V99.
027500     05  WS-BCH-DISCOUNTS      PIC S9(9)V99.
027600     05  WS-BCH-PROFIT         PIC S9(9)V99.
027700     05  WS-BCH-MARGIN         PIC S9(3)V9.
027800     05  WS-BCH-CAT-AVG-MARGIN PIC S9(3)V9.
027900     05  WS-BCH-VS-CATEGORY    PIC S9(3)V9.
028000     05  WS-BCH-RANK           PIC 9(3)   COMP.
028100     05  WS-BCH-TOTAL-BRANDS   PIC 9(3)   COMP.
028200     05  WS-BCH-UNITS-PER-DAY  PIC S9(7)V99.
028300     05  WS-BCH-CAT-AVG-UPD    PIC S9(7)V99.
028400     05  WS-BCH-VELOCITY-IX    PIC S9(5)V9.
028500     05  WS-BCH-REV-SHARE-PCT  PIC S9(3)V9.
028600     05  WS-BCH-UNIT-SHARE-PCT PIC S9(3)V9.
028700     05  FILLER               PIC X(1)   VALUE SPACES.
028800
028900*    =============== BRAND MONTHLY-TREND TABLE (U7) ==============
029000 01  BRAND-MONTH-TABLE.
029100     05  BMT-ENTRY OCCURS 36 TIMES.
029200         10  BMT-YYYYMM       PIC 9(6).
029300         10  BMT-UNITS        PIC S9(7)V99       VALUE ZERO.
029400         10  BMT-REVENUE      PIC S9(9)V99       VALUE ZERO.
029500         10  BMT-COST         PIC S9(9)V99       VALUE ZERO.
029600         10  BMT-PROFIT       PIC S9(9)V99       VALUE ZERO.
029700         10  BMT-MARGIN       PIC S9(3)V9        VALUE ZERO.
029800         10  BMT-RCPT-COUNT   PIC 9(3)   COMP    VALUE ZERO.
029900         10  BMT-RCPT-SEEN    PIC X(20)  OCCURS 150 TIMES.
030000         10  BMT-REV-CHG-PCT  PIC S9(5)V9        VALUE ZERO.
030100         10  BMT-UNITS-CHG-PCT
030200                               PIC S9(5)V9        VALUE ZERO.
030300         10  BMT-MARGIN-CHG-PTS
030400                               PIC S9(3)V9        VALUE ZERO.
030500         10  BMT-HAS-PRIOR    PIC X(1)           VALUE "N".
030600             88  BMT-FIRST-MONTH  VALUE "Y".
030700     05  FILLER               PIC X(1)   VALUE SPACES.
030800
030900*    =============== BRAND-MONTH SWAP-HOLD AREA ==================
031000 01  WS-BMT-HOLD-AREA.
031100     05  WS-BMH-YYYYMM        PIC 9(6).
031200     05  WS-BMH-UNITS         PIC S9(7)V99.
031300     05  WS-BMH-REVENUE       PIC S9(9)V99.
031400     05  WS-BMH-COST          PIC S9(9)V99.
031500     05  WS-BMH-PROFIT        PIC S9(9)V99.
031600     05  WS-BMH-MARGIN        PIC S9(3)V9.
031700     05  WS-BMH-RCPT-COUNT    PIC 9(3)   COMP.
031800     05  FILLER               PIC X(1)   VALUE SPACES.
031900
032000*    =============== TOP-DEALS TABLE (U6, BRAND-ONLY) ============
032100 01  DEAL-TABLE.
032200     05  DT-ENTRY OCCURS 100 TIMES.
032300         10  DT-NAME          PIC X(40).
032400         10  DT-RCPT-COUNT    PIC 9(3)   COMP    VALUE ZERO.
032500         10  DT-RCPT-SEEN     PIC X(20)  OCCURS 30 TIMES.
032600         10  DT-UNITS         PIC S9(7)V99       VALUE ZERO.
032700         10  DT-REVENUE       PIC S9(9)V99       VALUE ZERO.
032800         10  DT-DISCOUNTS     PIC S9(9)V99       VALUE ZERO.
032900         10  DT-COST          PIC S9(9)V99       VALUE ZERO.
033000         10  DT-PROFIT        PIC S9(9)V99       VALUE ZERO.
033100         10  DT-PRE-DISC-REV  PIC S9(9)V99       VALUE ZERO.
033200         10  DT-MARGIN        PIC S9(3)V9        VALUE ZERO.
033300         10  DT-AVG-DISCOUNT  PIC S9(3)V9        VALUE ZERO.
033400     05  FILLER               PIC X(1)   VALUE SPACES.
033500
033600*    =============== DEAL-TABLE SWAP-HOLD AREA ===================
033700 01  WS-DT-HOLD-AREA.
033800     05  WS-DTH-NAME          PIC X(40).
033900     05  WS-DTH-RCPT-COUNT    PIC 9(3)   COMP.
034000     05  WS-DTH-UNITS         PIC S9(7)V99.
034100     05  WS-DTH-REVENUE       PIC S9(9)V99.
034200     05  WS-DTH-DISCOUNTS     PIC S9(9)V99.
034300     05  WS-DTH-COST          PIC S9(9)V99.
034400     05  WS-DTH-PROFIT        PIC S9(9)V99.
034500     05  WS-DTH-PRE-DISC-REV  PIC S9(9)V99.
034600     05  WS-DTH-MARGIN        PIC S9(3)V9.
034700     05  WS-DTH-AVG-DISCOUNT  PIC S9(3)V9.
034800     05  FILLER               PIC X(1)   VALUE SPACES.
034900
035000*    =============== DISTINCT CUSTOMER / RECEIPT DEDUP (U5/U8) ===
035100 01  CUST-SEEN-TABLE.
035200     05  CUS-CUST-ID          PIC X(15)  OCCURS 3000 TIMES.
035300     05  FILLER               PIC X(1)   VALUE SPACES.
035400
035500 01  RECEIPT-SEEN-TABLE.
035600     05  RCP-RECEIPT-ID       PIC X(20)  OCCURS 3000 TIMES.
035700     05  FILLER               PIC X(1)   VALUE SPACES.
035800
035900*    =============== STORE/CATEGORY TABLE (U11, BRAND-FACING) ====
036000*    COMPANY-WIDE -- EVERY SELECTED LINE UPSERTS ITS STORE, AND
036100*    THE STORE'S PER-CATEGORY REVENUE, SO 3095-BRAND-FACING-RECS
036200*    CAN SPOT STORES THAT SELL THE BRAND'S CATEGORIES BUT DO NOT
036300*    CARRY THE BRAND ITSELF.
036400 01  STORE-TABLE.
036500     05  STR-ENTRY OCCURS 30 TIMES.
036600         10  STR-NAME           PIC X(30).
036700         10  STR-HAS-BRAND      PIC X(1)   VALUE "N".
036800             88  STR-CARRIES-BRAND VALUE "Y".
036900         10  STR-CAT-COUNT      PIC 9(2)   COMP    VALUE ZERO.
037000         10  STR-CAT-NAME       PIC X(20)  OCCURS 20 TIMES.
037100         10  STR-CAT-REV        PIC S9(9)V99
037200                                 OCCURS 20 TIMES.
037300     05  FILLER               PIC X(1)   VALUE SPACES.
037400
037500*    =============== BRAND PRODUCT/STORE TABLE (U11, SKU EXPAND) =
037600*    BRAND-ONLY -- UPSERTED ONLY WHEN THE LINE'S BRAND MATCHES THE
037700*    REQUEST CARD.  TRACKS WHICH STORES CARRY EACH OF THE BRAND'S
037800*    PRODUCTS SO 3095-BRAND-FACING-RECS CAN FIND SKUS NOT YET IN
037900*    EVERY STORE THAT SELLS THE BRAND.
038000 01  BRAND-PRODUCT-TABLE.
038100     05  BPR-ENTRY OCCURS 30 TIMES.
038200         10  BPR-PRODUCT-NAME   PIC X(40).
038300         10  BPR-STORE-COUNT    PIC 9(2)   COMP    VALUE ZERO.
038400         10  BPR-STORE-NAME     PIC X(30)  OCCURS 30 TIMES.
038500     05  FILLER               PIC X(1)   VALUE SPACES.
038600
038700*    =============== RECOMMENDATION LINES (U11) ==================
038800 01  RECOMMENDATION-LINES.
038900     05  WS-REC-COUNT         PIC 9(2)   COMP    VALUE ZERO.
039000     05  WS-REC-LINE          PIC X(100) OCCURS 30 TIMES
039100                               VALUE SPACES.
039200     05  FILLER               PIC X(1)   VALUE SPACES.
039300
039400*    =============== REPORT TITLE/KPI LINES ======================
039500 01  BRD-TITLE-LINE.
039600     05  FILLER               PIC X(46)  VALUE SPACES.
039700     05  BRT-BRAND-NAME       PIC X(40).
039800     05  FILLER               PIC X(46)  VALUE SPACES.
039900
040000 01  BRD-SECTION-LINE.
040100     05  FILLER               PIC X(3)   VALUE SPACES.
040200     05  BRS-TITLE            PIC X(60).
040300     05  FILLER               PIC X(69)  VALUE SPACES.
040400
040500 01  BRD-KPI-LINE.
040600     05  FILLER               PIC X(5)   VALUE SPACES.
040700     05  KPI-LABEL            PIC X(28).
040800     05  FILLER               PIC X(3)   VALUE SPACES.
040900     05  KPI-VALUE            PIC $$,$$$,$$9.99.
041000     05  FILLER               PIC X(83)  VALUE SPACES.
041100
041200 01  BRCAT-COL-HEAD-1.
041300     05  FILLER               PIC X(21)  VALUE SPACES.
041400     05  FILLER               PIC X(8)   VALUE "CATEGORY".
041500     05  FILLER               PIC X(20)  VALUE SPACES.
041600     05  FILLER               PIC X(6)   VALUE "CAT AV".
041700     05  FILLER               PIC X(4)   VALUE "VS".
041800     05  FILLER               PIC X(8)   VALUE SPACES.
041900     05  FILLER               PIC X(4)   VALUE "RANK".
042000     05  FILLER               PIC X(61)  VALUE SPACES.
042100
042200 01  BRCAT-COL-HEAD-2.
042300     05  FILLER               PIC X(1)   VALUE SPACES.
042400     05  FILLER               PIC X(14)  VALUE "CATEGORY NAME".
042500     05  FILLER               PIC X(12)  VALUE "REVENUE".
042600     05  FILLER               PIC X(10)  VALUE "MARGIN".
042700     05  FILLER               PIC X(9)   VALUE "MARGIN".
042800     05  FILLER               PIC X(7)   VALUE "CAT".
042900     05  FILLER               PIC X(8)   VALUE "OF".
043000     05  FILLER               PIC X(71)  VALUE SPACES.
043100
043200 01  BRCAT-DETAIL-LINE.
043300     05  BCD-CAT-NAME         PIC X(20).
043400     05  FILLER               PIC X(1)   VALUE SPACES.
043500     05  BCD-REVENUE          PIC $$,$$$,$$9.99.
043600     05  FILLER               PIC X(2)   VALUE SPACES.
043700     05  BCD-MARGIN           PIC ZZ9.9.
043800     05  FILLER               PIC X(2)   VALUE SPACES.
043900     05  BCD-CAT-AVG-MARGIN   PIC ZZ9.9.
044000     05  FILLER               PIC X(2)   VALUE SPACES.
044100     05  BCD-VS-CATEGORY      PIC -ZZ9.9.
044200     05  FILLER               PIC X(2)   VALUE SPACES.
044300     05  BCD-RANK             PIC ZZ9.
044400     05  FILLER               PIC X(1)   VALUE "/".
044500     05  BCD-TOTAL-BRANDS     PIC ZZ9.
044600     05  FILLER               PIC X(67)  VALUE SPACES.
044700
044800 01  BRVEL-COL-HEAD-1.
044900     05  FILLER               PIC X(21)  VALUE SPACES.
045000     05  FILLER               PIC X(6)   VALUE "UNITS".
045100     05  FILLER               PIC X(11)  VALUE SPACES.
045200     05  FILLER               PIC X(6)   VALUE "CAT AV".
045300     05  FILLER               PIC X(9)   VALUE SPACES.
045400     05  FILLER               PIC X(9)   VALUE "VELOCITY".
045500     05  FILLER               PIC X(6)   VALUE "REV".
045600     05  FILLER               PIC X(7)   VALUE "UNITS".
045700     05  FILLER               PIC X(57)  VALUE SPACES.
045800
045900 01  BRVEL-COL-HEAD-2.
046000     05  FILLER               PIC X(1)   VALUE SPACES.
046100     05  FILLER               PIC X(14)  VALUE "CATEGORY NAME".
046200     05  FILLER               PIC X(9)   VALUE "PER DAY".
046300     05  FILLER               PIC X(11)  VALUE "UNITS/DAY".
046400     05  FILLER               PIC X(9)   VALUE "INDEX".
046500     05  FILLER               PIC X(8)   VALUE "SHARE %".
046600     05  FILLER               PIC X(9)   VALUE "SHARE %".
046700     05  FILLER               PIC X(71)  VALUE SPACES.
046800
046900 01  BRVEL-DETAIL-LINE.
047000     05  BVD-CAT-NAME         PIC X(20).
047100     05  FILLER               PIC X(1)   VALUE SPACES.
047200     05  BVD-UNITS-PER-DAY    PIC ZZ,ZZ9.99.
047300     05  FILLER               PIC X(2)   VALUE SPACES.
047400     05  BVD-CAT-AVG-UPD      PIC ZZ,ZZ9.99.
047500     05  FILLER               PIC X(2)   VALUE SPACES.
047600     05  BVD-VELOCITY-IX      PIC ZZZZ9.9.
047700     05  FILLER               PIC X(2)   VALUE SPACES.
047800     05  BVD-REV-SHARE-PCT    PIC ZZ9.9.
047900     05  FILLER               PIC X(2)   VALUE SPACES.
048000     05  BVD-UNIT-SHARE-PCT   PIC ZZ9.9.
048100     05  FILLER               PIC X(68)  VALUE SPACES.
048200
048300 01  BRMON-COL-HEAD-1.
048400     05  FILLER               PIC X(13)  VALUE SPACES.
048500     05  FILLER               PIC X(6)   VALUE "UNITS".
048600     05  FILLER               PIC X(19)  VALUE SPACES.
048700     05  FILLER               PIC X(6)   VALUE "MARGIN".
048800     05  FILLER               PIC X(4)   VALUE "REV".
048900     05  FILLER               PIC X(6)   VALUE "UNITS".
049000     05  FILLER               PIC X(6)   VALUE "MARGIN".
049100     05  FILLER               PIC X(72)  VALUE SPACES.
049200
049300 01  BRMON-COL-HEAD-2.
049400     05  FILLER               PIC X(6)   VALUE "MONTH".
049500     05  FILLER               PIC X(7)   VALUE SPACES.
049600     05  FILLER               PIC X(8)   VALUE "REVENUE".
049700     05  FILLER               PIC X(7)   VALUE "PROFIT".
049800     05  FILLER               PIC X(3)   VALUE "PCT".
049900     05  FILLER               PIC X(6)   VALUE "CHG%".
050000     05  FILLER               PIC X(6)   VALUE "CHG%".
050100     05  FILLER               PIC X(7)   VALUE "CHG PTS".
050200     05  FILLER               PIC X(82)  VALUE SPACES.
050300
050400 01  BRMON-DETAIL-LINE.
050500     05  BMD-YYYYMM           PIC 9(6).
050600     05  FILLER               PIC X(2)   VALUE SPACES.
050700     05  BMD-UNITS            PIC ZZ,ZZ9.99.
050800     05  FILLER               PIC X(2)   VALUE SPACES.
050900     05  BMD-REVENUE          PIC $$,$$$,$$9.99.
051000     05  FILLER               PIC X(2)   VALUE SPACES.
051100     05  BMD-PROFIT           PIC $$,$$$,$$9.99.
051200     05  FILLER               PIC X(2)   VALUE SPACES.
051300     05  BMD-MARGIN           PIC ZZ9.9.
051400     05  FILLER               PIC X(2)   VALUE SPACES.
051500     05  BMD-REV-CHG          PIC -ZZZ9.9.
051600     05  FILLER               PIC X(2)   VALUE SPACES.
051700     05  BMD-UNITS-CHG        PIC -ZZZ9.9.
051800     05  FILLER               PIC X(2)   VALUE SPACES.
051900     05  BMD-MARGIN-CHG       PIC -ZZ9.9.
052000     05  FILLER               PIC X(52)  VALUE SPACES.
052100
052200 01  BRTIER-COL-HEAD-1.
052300     05  FILLER               PIC X(31)  VALUE SPACES.
052400     05  FILLER               PIC X(5)   VALUE "PCT".
052500     05  FILLER               PIC X(11)  VALUE SPACES.
052600     05  FILLER               PIC X(3)   VALUE "PCT".
052700     05  FILLER               PIC X(5)   VALUE SPACES.
052800     05  FILLER               PIC X(3)   VALUE "AVG".
052900     05  FILLER               PIC X(74)  VALUE SPACES.
053000
053100 01  BRTIER-COL-HEAD-2.
053200     05  FILLER               PIC X(19)  VALUE "DISCOUNT DEPTH TIER".
053300     05  FILLER               PIC X(7)   VALUE SPACES.
053400     05  FILLER               PIC X(5)   VALUE "LINES".
053500     05  FILLER               PIC X(6)   VALUE "LINES".
053600     05  FILLER               PIC X(12)  VALUE "REVENUE".
053700     05  FILLER               PIC X(4)   VALUE "DISC".
053800     05  FILLER               PIC X(79)  VALUE SPACES.
053900
054000 01  BRTIER-DETAIL-LINE.
054100     05  BTD-TIER-NAME        PIC X(20).
054200     05  FILLER               PIC X(1)   VALUE SPACES.
054300     05  BTD-LINE-COUNT       PIC ZZZZ9.
054400     05  FILLER               PIC X(2)   VALUE SPACES.
054500     05  BTD-PCT-LINES        PIC ZZ9.9.
054600     05  FILLER               PIC X(2)   VALUE SPACES.
054700     05  BTD-REVENUE          PIC $$,$$$,$$9.99.
054800     05  FILLER               PIC X(2)   VALUE SPACES.
054900     05  BTD-AVG-PCT          PIC ZZ9.9.
055000     05  FILLER               PIC X(77)  VALUE SPACES.
055100
055200 01  BRDEAL-COL-HEAD-1.
055300     05  FILLER               PIC X(41)  VALUE SPACES.
055400     05  FILLER               PIC X(5)   VALUE "TIMES".
055500     05  FILLER               PIC X(16)  VALUE SPACES.
055600     05  FILLER               PIC X(5)   VALUE SPACES.
055700     05  FILLER               PIC X(65)  VALUE SPACES.
055800
055900 01  BRDEAL-COL-HEAD-2.
056000     05  FILLER               PIC X(9)   VALUE "DEAL NAME".
056100     05  FILLER               PIC X(32)  VALUE SPACES.
056200     05  FILLER               PIC X(5)   VALUE "USED".
056300     05  FILLER               PIC X(6)   VALUE "UNITS".
056400     05  FILLER               PIC X(9)   VALUE "REVENUE".
056500     05  FILLER               PIC X(10)  VALUE "DISCOUNTS".
056600     05  FILLER               PIC X(6)   VALUE "MARGIN".
056700     05  FILLER               PIC X(55)  VALUE SPACES.
056800
056900 01  BRDEAL-DETAIL-LINE.
057000     05  BDD-NAME             PIC X(40).
057100     05  FILLER               PIC X(1)   VALUE SPACES.
057200     05  BDD-TIMES-USED       PIC ZZZZ9.
057300     05  FILLER               PIC X(2)   VALUE SPACES.
057400     05  BDD-UNITS            PIC ZZ,ZZ9.99.
057500     05  FILLER               PIC X(2)   VALUE SPACES.
057600     05  BDD-REVENUE          PIC $$,$$$,$$9.99.
057700     05  FILLER               PIC X(2)   VALUE SPACES.
057800     05  BDD-DISCOUNTS        PIC $$,$$$,$$9.99.
057900     05  FILLER               PIC X(2)   VALUE SPACES.
058000     05  BDD-MARGIN           PIC ZZ9.9.
058100     05  FILLER               PIC X(38)  VALUE SPACES.
058200
058300 01  BRREC-DETAIL-LINE.
058400     05  FILLER               PIC X(3)   VALUE SPACES.
058500     05  BRC-TEXT             PIC X(100).
058600     05  FILLER               PIC X(29)  VALUE SPACES.
058700
058800 PROCEDURE DIVISION.
058900
059000 0000-CBLRTL07.
059100     PERFORM 1000-INIT.
059200     PERFORM 2000-SELECT-SALES THRU 2000-EXIT
059300         UNTIL SALES-EOF.
059400     PERFORM 3000-FINALIZE THRU 3000-EXIT.
059500     PERFORM 4000-PRINT-KPI-BLOCK THRU 4000-EXIT.
059600     PERFORM 4100-PRINT-CATEGORY-BREAKDOWN THRU 4100-EXIT.
059700     PERFORM 4200-PRINT-VELOCITY-SHARE THRU 4200-EXIT.
059800     PERFORM 4300-PRINT-MONTHLY-TREND THRU 4300-EXIT.
059900     PERFORM 4400-PRINT-DISCOUNT-TIERS THRU 4400-EXIT.
060000     PERFORM 4500-PRINT-TOP-DEALS THRU 4500-EXIT.
060100     PERFORM 4600-PRINT-RECOMMENDATIONS THRU 4600-EXIT.
060200     PERFORM 9900-CLOSING.
060300     STOP RUN.
060400
060500 1000-INIT.
060600     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE.
060700     PERFORM 8090-BUILD-RUN-DATE.
060800     MOVE "BRAND REPORT" TO WS-RPT-NAME.
060900     OPEN INPUT  SALES-WORK PERIOD-CARD.
061000     OPEN OUTPUT BRAND-RPT.
061100     READ PERIOD-CARD INTO PERIOD-REQUEST-REC
061200         AT END
061300             MOVE "ALL    " TO PR-PERIOD-TYPE.
061400     PERFORM 8100-RESOLVE-PERIOD.
061500     MOVE WS-PRD-LABEL        TO WS-RPT-PERIOD.
061600     MOVE PR-BRAND-FILTER     TO WS-REQ-BRAND-UC BRT-BRAND-NAME.
061700     INSPECT WS-REQ-BRAND-UC CONVERTING
061800         "abcdefghijklmnopqrstuvwxyz" TO
061900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062000     PERFORM 9010-READ-SALES.
062100 1000-EXIT.
062200     EXIT.
062300
062400*---------------------------------------------------------------
062500*    ONE REGULAR SALES-WORK LINE IN THE PERIOD.  CATEGORY ROLL-
062600*    UP AND THE VELOCITY DATE SPAN ARE COMPANY-WIDE (EVERY
062700*    BRAND); THE REST ONLY FIRE WHEN THE LINE'S BRAND MATCHES
062800*    THE REQUEST CARD, CASE-INSENSITIVE.
062900*---------------------------------------------------------------
063000 2000-SELECT-SALES.
063100     IF SL-TXN-REGULAR
063200         AND SL-COMPLETED-DATE >= WS-PRD-START-DATE
063300         AND SL-COMPLETED-DATE <= WS-PRD-END-DATE
063400         IF SL-COMPLETED-DATE < WS-VEL-MIN-DATE
063500             MOVE SL-COMPLETED-DATE TO WS-VEL-MIN-DATE
063600         END-IF
063700         IF SL-COMPLETED-DATE > WS-VEL-MAX-DATE
063800             MOVE SL-COMPLETED-DATE TO WS-VEL-MAX-DATE
063900         END-IF
064000         PERFORM 2010-AGG-CATEGORY THRU 2010-EXIT
064100         MOVE SL-BRAND-CLEAN TO WS-SL-BRAND-UC
064200         INSPECT WS-SL-BRAND-UC CONVERTING
064300             "abcdefghijklmnopqrstuvwxyz" TO
064400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
064500         PERFORM 2013-AGG-STORE-CATEGORY THRU 2013-EXIT
064600         IF WS-SL-BRAND-UC = WS-REQ-BRAND-UC
064700             PERFORM 2020-AGG-BRAND-TOTALS THRU 2020-EXIT
064800             PERFORM 2030-AGG-BRAND-CATEGORY THRU 2030-EXIT
064900             PERFORM 2040-AGG-BRAND-MONTH THRU 2040-EXIT
065000             PERFORM 2050-AGG-BRAND-DISC-TIER THRU 2050-EXIT
065100             IF SL-DEALS-USED NOT = SPACES
065200                 PERFORM 2060-AGG-BRAND-DEAL-EXPAND THRU
065300                     2060-EXIT
065400             END-IF
065500             PERFORM 2070-TALLY-BRAND-CUSTOMER THRU 2070-EXIT
065600             PERFORM 2080-TALLY-BRAND-RECEIPT THRU 2080-EXIT
065700             PERFORM 2014-AGG-BRAND-PRODUCT-STORE THRU 2014-EXIT
065800             MOVE "Y" TO STR-HAS-BRAND(WS-STR-FOUND)
065900         END-IF
066000     END-IF.
066100 2000-EXIT.
066200     PERFORM 9010-READ-SALES.
066300     EXIT.
066400
066500 2010-AGG-CATEGORY.
066600     MOVE ZERO TO WS-FOUND-IX.
066700     PERFORM 2011-CAT-SCAN THRU 2011-EXIT
066800         VARYING WS-CAT-IX FROM 1 BY 1
066900         UNTIL WS-CAT-IX > WS-CAT-COUNT.
067000     IF WS-FOUND-IX = ZERO
067100         AND WS-CAT-COUNT < WS-MAX-CAT-ROWS
067200         ADD 1 TO WS-CAT-COUNT
067300         MOVE WS-CAT-COUNT TO WS-FOUND-IX
067400         MOVE SL-CATEGORY-CLEAN TO CAT-NAME(WS-FOUND-IX)
067500     END-IF.
067600     IF WS-FOUND-IX > ZERO
067700         COMPUTE CAT-REVENUE(WS-FOUND-IX) =
067800             CAT-REVENUE(WS-FOUND-IX) + SL-ACTUAL-REVENUE
067900         COMPUTE CAT-COST(WS-FOUND-IX) =
068000             CAT-COST(WS-FOUND-IX) + SL-COST
068100         COMPUTE CAT-UNITS(WS-FOUND-IX) =
068200             CAT-UNITS(WS-FOUND-IX) + SL-QUANTITY
068300         PERFORM 2012-UPSERT-CAT-BRAND THRU 2012-EXIT
068400     END-IF.
068500 2010-EXIT.
068600     EXIT.
068700
068800 2011-CAT-SCAN.
068900     IF CAT-NAME(WS-CAT-IX) = SL-CATEGORY-CLEAN
069000         MOVE WS-CAT-IX TO WS-FOUND-IX
069100     END-IF.
069200 2011-EXIT.
069300     EXIT.
069400
069500 2012-UPSERT-CAT-BRAND.
069600     MOVE ZERO TO WS-CBR-FOUND.
069700     PERFORM 2012B-CAT-BRAND-FIND THRU 2012B-EXIT
069800         VARYING WS-CBR-IX FROM 1 BY 1
069900         UNTIL WS-CBR-IX > CAT-BRAND-COUNT(WS-FOUND-IX).
070000     IF WS-CBR-FOUND = ZERO
070100         AND CAT-BRAND-COUNT(WS-FOUND-IX) < WS-MAX-CBR-ROWS
070200         ADD 1 TO CAT-BRAND-COUNT(WS-FOUND-IX)
070300         MOVE CAT-BRAND-COUNT(WS-FOUND-IX) TO WS-CBR-FOUND
070400         MOVE SL-BRAND-CLEAN TO
070500             CAT-BRAND-NAME(WS-FOUND-IX WS-CBR-FOUND)
070600     END-IF.
070700     IF WS-CBR-FOUND > ZERO
070800         COMPUTE CAT-BRAND-REV(WS-FOUND-IX WS-CBR-FOUND) =
070900             CAT-BRAND-REV(WS-FOUND-IX WS-CBR-FOUND)
071000                 + SL-ACTUAL-REVENUE
071100     END-IF.
071200 2012-EXIT.
071300     EXIT.
071400
071500 2012B-CAT-BRAND-FIND.
071600     IF CAT-BRAND-NAME(WS-FOUND-IX WS-CBR-IX) = SL-BRAND-CLEAN
071700         MOVE WS-CBR-IX TO WS-CBR-FOUND
071800     END-IF.
071900 2012B-EXIT.
072000     EXIT.
072100
072200*    ADDED RS-0233 -- STORE/CATEGORY UPSERT FOR U11 BRAND-FACING
072300*    EXPANSION RULE.  COMPANY-WIDE, EVERY SELECTED LINE, BRAND OR
072400*    NOT -- THAT IS HOW WE LEARN WHICH STORES NEVER CARRY IT.
072500 2013-AGG-STORE-CATEGORY.
072600     MOVE ZERO TO WS-STR-FOUND.
072700     PERFORM 2013B-STR-SCAN THRU 2013B-EXIT
072800         VARYING WS-STR-IX FROM 1 BY 1
072900         UNTIL WS-STR-IX > WS-STR-COUNT.
073000     IF WS-STR-FOUND = ZERO
073100         AND WS-STR-COUNT < WS-MAX-STR-ROWS
073200         ADD 1 TO WS-STR-COUNT
073300         MOVE WS-STR-COUNT TO WS-STR-FOUND
073400         MOVE SL-STORE-CLEAN TO STR-NAME(WS-STR-FOUND)
073500     END-IF.
073600     IF WS-STR-FOUND > ZERO
073700         MOVE ZERO TO WS-SCX-FOUND
073800         PERFORM 2013C-STR-CAT-SCAN THRU 2013C-EXIT
073900             VARYING WS-SCX-IX FROM 1 BY 1
074000             UNTIL WS-SCX-IX > STR-CAT-COUNT(WS-STR-FOUND)
074100         IF WS-SCX-FOUND = ZERO
074200             AND STR-CAT-COUNT(WS-STR-FOUND) < WS-MAX-SCX-ROWS
074300             ADD 1 TO STR-CAT-COUNT(WS-STR-FOUND)
074400             MOVE STR-CAT-COUNT(WS-STR-FOUND) TO WS-SCX-FOUND
074500             MOVE SL-CATEGORY-CLEAN TO
074600                 STR-CAT-NAME(WS-STR-FOUND WS-SCX-FOUND)
074700         END-IF
074800         IF WS-SCX-FOUND > ZERO
074900             COMPUTE STR-CAT-REV(WS-STR-FOUND WS-SCX-FOUND) =
075000                 STR-CAT-REV(WS-STR-FOUND WS-SCX-FOUND)
075100                     + SL-ACTUAL-REVENUE
075200         END-IF
075300     END-IF.
075400 2013-EXIT.
075500     EXIT.
075600
075700 2013B-STR-SCAN.
075800     IF STR-NAME(WS-STR-IX) = SL-STORE-CLEAN
075900         MOVE WS-STR-IX TO WS-STR-FOUND
076000     END-IF.
076100 2013B-EXIT.
076200     EXIT.
076300
076400 2013C-STR-CAT-SCAN.
076500     IF STR-CAT-NAME(WS-STR-FOUND WS-SCX-IX) = SL-CATEGORY-CLEAN
076600         MOVE WS-SCX-IX TO WS-SCX-FOUND
076700     END-IF.
076800 2013C-EXIT.
076900     EXIT.
077000
077100*    ADDED RS-0233 -- BRAND PRODUCT/STORE UPSERT FOR U11 SKU
077200*    EXPANSION RULE.  BRAND-ONLY.  WS-STR-FOUND IS STILL SET FROM
077300*    2013-AGG-STORE-CATEGORY ABOVE, SO WE REUSE IT FOR THE STORE
077400*    NAME RATHER THAN RE-SCANNING STORE-TABLE.
077500 2014-AGG-BRAND-PRODUCT-STORE.
077600     MOVE ZERO TO WS-BPR-FOUND.
077700     PERFORM 2014B-BPR-SCAN THRU 2014B-EXIT
077800         VARYING WS-BPR-IX FROM 1 BY 1
077900         UNTIL WS-BPR-IX > WS-BPR-COUNT.
078000     IF WS-BPR-FOUND = ZERO
078100         AND WS-BPR-COUNT < WS-MAX-BPR-ROWS
078200         ADD 1 TO WS-BPR-COUNT
078300         MOVE WS-BPR-COUNT TO WS-BPR-FOUND
078400         MOVE SL-PRODUCT-CLEAN TO BPR-PRODUCT-NAME(WS-BPR-FOUND)
078500     END-IF.
078600     IF WS-BPR-FOUND > ZERO
078700         MOVE ZERO TO WS-BST-FOUND
078800         PERFORM 2014C-BST-SCAN THRU 2014C-EXIT
078900             VARYING WS-BST-IX FROM 1 BY 1
079000             UNTIL WS-BST-IX > BPR-STORE-COUNT(WS-BPR-FOUND)
079100         IF WS-BST-FOUND = ZERO
079200             AND BPR-STORE-COUNT(WS-BPR-FOUND) < WS-MAX-BST-ROWS
079300             ADD 1 TO BPR-STORE-COUNT(WS-BPR-FOUND)
079400             MOVE SL-STORE-CLEAN TO
079500                 BPR-STORE-NAME(WS-BPR-FOUND
079600                     BPR-STORE-COUNT(WS-BPR-FOUND))
079700         END-IF
079800     END-IF.
079900 2014-EXIT.
080000     EXIT.
080100
080200 2014B-BPR-SCAN.
080300     IF BPR-PRODUCT-NAME(WS-BPR-IX) = SL-PRODUCT-CLEAN
080400         MOVE WS-BPR-IX TO WS-BPR-FOUND
080500     END-IF.
080600 2014B-EXIT.
080700     EXIT.
080800
080900 2014C-BST-SCAN.
081000     IF BPR-STORE-NAME(WS-BPR-FOUND WS-BST-IX) = SL-STORE-CLEAN
081100         MOVE WS-BST-IX TO WS-BST-FOUND
081200     END-IF.
081300 2014C-EXIT.
081400     EXIT.
081500
081600 2020-AGG-BRAND-TOTALS.
081700     ADD 1 TO WS-BR-LINE-COUNT.
081800     COMPUTE WS-BR-UNITS = WS-BR-UNITS + SL-QUANTITY.
081900     COMPUTE WS-BR-REVENUE = WS-BR-REVENUE + SL-ACTUAL-REVENUE.
082000     COMPUTE WS-BR-COST = WS-BR-COST + SL-COST.
082100     COMPUTE WS-BR-DISCOUNTS = WS-BR-DISCOUNTS + SL-DISCOUNTS.
082200     COMPUTE WS-BR-PROFIT = WS-BR-PROFIT + SL-NET-PROFIT.
082300     IF SL-NOT-DISCOUNTED
082400         COMPUTE WS-BR-FP-REVENUE =
082500             WS-BR-FP-REVENUE + SL-ACTUAL-REVENUE
082600         COMPUTE WS-BR-FP-COST = WS-BR-FP-COST + SL-COST
082700     ELSE
082800         COMPUTE WS-BR-DISC-REVENUE =
082900             WS-BR-DISC-REVENUE + SL-ACTUAL-REVENUE
083000         COMPUTE WS-BR-DISC-COST = WS-BR-DISC-COST + SL-COST
083100     END-IF.
083200 2020-EXIT.
083300     EXIT.
083400
083500 2030-AGG-BRAND-CATEGORY.
083600     MOVE ZERO TO WS-FOUND-IX.
083700     PERFORM 2031-BCT-SCAN THRU 2031-EXIT
083800         VARYING WS-BCT-IX FROM 1 BY 1
083900         UNTIL WS-BCT-IX > WS-BCT-COUNT.
084000     IF WS-FOUND-IX = ZERO
084100         AND WS-BCT-COUNT < WS-MAX-BCT-ROWS
084200         ADD 1 TO WS-BCT-COUNT
084300         MOVE WS-BCT-COUNT TO WS-FOUND-IX
084400         MOVE SL-CATEGORY-CLEAN TO BCT-CAT-NAME(WS-FOUND-IX)
084500     END-IF.
084600     IF WS-FOUND-IX > ZERO
084700         COMPUTE BCT-UNITS(WS-FOUND-IX) =
084800             BCT-UNITS(WS-FOUND-IX) + SL-QUANTITY
084900         COMPUTE BCT-REVENUE(WS-FOUND-IX) =
085000             BCT-REVENUE(WS-FOUND-IX) + SL-ACTUAL-REVENUE
085100         COMPUTE BCT-COST(WS-FOUND-IX) =
085200             BCT-COST(WS-FOUND-IX) + SL-COST
085300         COMPUTE BCT-DISCOUNTS(WS-FOUND-IX) =
085400             BCT-DISCOUNTS(WS-FOUND-IX) + SL-DISCOUNTS
085500         COMPUTE BCT-PROFIT(WS-FOUND-IX) =
085600             BCT-PROFIT(WS-FOUND-IX) + SL-NET-PROFIT
085700     END-IF.
085800 2030-EXIT.
085900     EXIT.
086000
086100 2031-BCT-SCAN.
086200     IF BCT-CAT-NAME(WS-BCT-IX) = SL-CATEGORY-CLEAN
086300         MOVE WS-BCT-IX TO WS-FOUND-IX
086400     END-IF.
086500 2031-EXIT.
086600     EXIT.
086700
086800 2040-AGG-BRAND-MONTH.
086900     MOVE SL-YEAR                TO WS-YM-YYYY.
087000     MOVE SL-MONTH                TO WS-YM-MM.
087100     MOVE ZERO TO WS-FOUND-IX.
087200     PERFORM 2041-BMT-SCAN THRU 2041-EXIT
087300         VARYING WS-BMT-IX FROM 1 BY 1
087400         UNTIL WS-BMT-IX > WS-BMT-COUNT.
087500     IF WS-FOUND-IX = ZERO
087600         AND WS-BMT-COUNT < WS-MAX-BMT-ROWS
087700         ADD 1 TO WS-BMT-COUNT
087800         MOVE WS-BMT-COUNT TO WS-FOUND-IX
087900         MOVE WS-YYYYMM TO BMT-YYYYMM(WS-FOUND-IX)
088000     END-IF.
088100     IF WS-FOUND-IX > ZERO
088200         COMPUTE BMT-UNITS(WS-FOUND-IX) =
088300             BMT-UNITS(WS-FOUND-IX) + SL-QUANTITY
088400         COMPUTE BMT-REVENUE(WS-FOUND-IX) =
088500             BMT-REVENUE(WS-FOUND-IX) + SL-ACTUAL-REVENUE
088600         COMPUTE BMT-COST(WS-FOUND-IX) =
088700             BMT-COST(WS-FOUND-IX) + SL-COST
088800         COMPUTE BMT-PROFIT(WS-FOUND-IX) =
088900             BMT-PROFIT(WS-FOUND-IX) + SL-NET-PROFIT
089000         PERFORM 2042-TALLY-BMT-RECEIPT THRU 2042-EXIT
089100     END-IF.
089200 2040-EXIT.
089300     EXIT.
089400
089500 2041-BMT-SCAN.
089600     IF BMT-YYYYMM(WS-BMT-IX) = WS-YYYYMM
089700         MOVE WS-BMT-IX TO WS-FOUND-IX
089800     END-IF.
089900 2041-EXIT.
090000     EXIT.
090100
090200 2042-TALLY-BMT-RECEIPT.
090300     MOVE ZERO TO WS-BMR-FOUND.
090400     PERFORM 2042A-BMT-RCPT-SCAN THRU 2042A-EXIT
090500         VARYING WS-BMR-IX FROM 1 BY 1
090600         UNTIL WS-BMR-IX > BMT-RCPT-COUNT(WS-FOUND-IX).
090700     IF WS-BMR-FOUND = ZERO
090800         AND BMT-RCPT-COUNT(WS-FOUND-IX) < 150
090900         ADD 1 TO BMT-RCPT-COUNT(WS-FOUND-IX)
091000         MOVE SL-RECEIPT-ID TO
091100             BMT-RCPT-SEEN(WS-FOUND-IX
091200                 BMT-RCPT-COUNT(WS-FOUND-IX))
091300     END-IF.
091400 2042-EXIT.
091500     EXIT.
091600
091700 2042A-BMT-RCPT-SCAN.
091800     IF BMT-RCPT-SEEN(WS-FOUND-IX WS-BMR-IX) = SL-RECEIPT-ID
091900         MOVE WS-BMR-IX TO WS-BMR-FOUND
092000     END-IF.
092100 2042A-EXIT.
092200     EXIT.
092300
092400*    PER-LINE DISCOUNT DEPTH -- discount_pct = DISCOUNTS /
092500*    PRE-DISC-REVENUE * 100, ZERO IF THE DENOMINATOR IS ZERO.
092600 2050-AGG-BRAND-DISC-TIER.
092700     MOVE SL-DISCOUNTS         TO WS-MC-NUMERATOR.
092800     MOVE SL-PRE-DISC-REVENUE  TO WS-MC-DENOMINATOR.
092900     PERFORM 8400-SAFE-DIVIDE.
093000     COMPUTE WS-DISC-PCT = WS-MC-RESULT * 100.
093100     EVALUATE TRUE
093200         WHEN WS-DISC-PCT = ZERO
093300             ADD 1 TO WS-T1-COUNT
093400             ADD SL-ACTUAL-REVENUE TO WS-T1-REVENUE
093500             ADD WS-DISC-PCT TO WS-T1-PCT-SUM
093600         WHEN WS-DISC-PCT > ZERO AND WS-DISC-PCT <= 10
093700             ADD 1 TO WS-T2-COUNT
093800             ADD SL-ACTUAL-REVENUE TO WS-T2-REVENUE
093900             ADD WS-DISC-PCT TO WS-T2-PCT-SUM
094000         WHEN WS-DISC-PCT > 10 AND WS-DISC-PCT <= 20
094100             ADD 1 TO WS-T3-COUNT
094200             ADD SL-ACTUAL-REVENUE TO WS-T3-REVENUE
094300             ADD WS-DISC-PCT TO WS-T3-PCT-SUM
094400         WHEN WS-DISC-PCT > 20 AND WS-DISC-PCT <= 30
094500             ADD 1 TO WS-T4-COUNT
094600             ADD SL-ACTUAL-REVENUE TO WS-T4-REVENUE
094700             ADD WS-DISC-PCT TO WS-T4-PCT-SUM
094800         WHEN OTHER
094900             ADD 1 TO WS-T5-COUNT
095000             ADD SL-ACTUAL-REVENUE TO WS-T5-REVENUE
095100             ADD WS-DISC-PCT TO WS-T5-PCT-SUM
095200     END-EVALUATE.
095300 2050-EXIT.
095400     EXIT.
095500
095600*---------------------------------------------------------------
095700*    DEAL EXPANSION -- SPLIT SL-DEALS-USED ON COMMAS, EACH
095800*    TOKEN GETS AN EVEN SHARE OF THE LINE'S AMOUNTS.  SAME
095900*    COUNT-THEN-UPSERT TWO-PASS SHAPE CBLRTL03 USES FOR DEALS.
096000*---------------------------------------------------------------
096100 2060-AGG-BRAND-DEAL-EXPAND.
096200     MOVE 1 TO WS-UNSTR-PTR.
096300     MOVE ZERO TO WS-N-TOKENS.
096400     PERFORM 2061-COUNT-ONE-TOKEN THRU 2061-EXIT
096500         UNTIL WS-UNSTR-PTR > 80.
096600     IF WS-N-TOKENS > ZERO
096700         COMPUTE WS-DEAL-DIV-UNITS =
096800             SL-QUANTITY / WS-N-TOKENS
096900         COMPUTE WS-DEAL-DIV-REVENUE =
097000             SL-ACTUAL-REVENUE / WS-N-TOKENS
097100         COMPUTE WS-DEAL-DIV-DISC =
097200             SL-DISCOUNTS / WS-N-TOKENS
097300         COMPUTE WS-DEAL-DIV-COST =
097400             SL-COST / WS-N-TOKENS
097500         COMPUTE WS-DEAL-DIV-PROFIT =
097600             SL-NET-PROFIT / WS-N-TOKENS
097700         COMPUTE WS-DEAL-DIV-PREDISC =
097800             SL-PRE-DISC-REVENUE / WS-N-TOKENS
097900         MOVE 1 TO WS-UNSTR-PTR
098000         PERFORM 2062-UPSERT-ONE-TOKEN THRU 2062-EXIT
098100             VARYING WS-DT-IX FROM 1 BY 1
098200             UNTIL WS-UNSTR-PTR > 80 OR WS-DT-IX > WS-N-TOKENS
098300     END-IF.
098400 2060-EXIT.
098500     EXIT.
098600
098700 2061-COUNT-ONE-TOKEN.
098800     IF WS-UNSTR-PTR <= 80
098900         UNSTRING SL-DEALS-USED DELIMITED BY ","
099000             INTO WS-ONE-DEAL
099100             WITH POINTER WS-UNSTR-PTR
099200         IF WS-ONE-DEAL NOT = SPACES
099300             ADD 1 TO WS-N-TOKENS
099400         END-IF
099500     END-IF.
099600 2061-EXIT.
099700     EXIT.
099800
099900 2062-UPSERT-ONE-TOKEN.
100000     IF WS-UNSTR-PTR <= 80
100100         UNSTRING SL-DEALS-USED DELIMITED BY ","
100200             INTO WS-ONE-DEAL
100300             WITH POINTER WS-UNSTR-PTR
100400         IF WS-ONE-DEAL NOT = SPACES
100500             PERFORM 2063-DEAL-UPSERT THRU 2063-EXIT
100600         END-IF
100700     END-IF.
100800 2062-EXIT.
100900     EXIT.
101000
101100 2063-DEAL-UPSERT.
101200     MOVE ZERO TO WS-FOUND-IX.
101300     PERFORM 2064-DT-SCAN THRU 2064-EXIT
101400         VARYING WS-DTR-IX FROM 1 BY 1
101500         UNTIL WS-DTR-IX > WS-DT-COUNT.
101600     IF WS-FOUND-IX = ZERO
101700         AND WS-DT-COUNT < WS-MAX-DT-ROWS
101800         ADD 1 TO WS-DT-COUNT
101900         MOVE WS-DT-COUNT TO WS-FOUND-IX
102000         MOVE WS-ONE-DEAL TO DT-NAME(WS-FOUND-IX)
102100     END-IF.
102200     IF WS-FOUND-IX > ZERO
102300         COMPUTE DT-UNITS(WS-FOUND-IX) =
102400             DT-UNITS(WS-FOUND-IX) + WS-DEAL-DIV-UNITS
102500         COMPUTE DT-REVENUE(WS-FOUND-IX) =
102600             DT-REVENUE(WS-FOUND-IX) + WS-DEAL-DIV-REVENUE
102700         COMPUTE DT-DISCOUNTS(WS-FOUND-IX) =
102800             DT-DISCOUNTS(WS-FOUND-IX) + WS-DEAL-DIV-DISC
102900         COMPUTE DT-COST(WS-FOUND-IX) =
103000             DT-COST(WS-FOUND-IX) + WS-DEAL-DIV-COST
103100         COMPUTE DT-PROFIT(WS-FOUND-IX) =
103200             DT-PROFIT(WS-FOUND-IX) + WS-DEAL-DIV-PROFIT
103300         COMPUTE DT-PRE-DISC-REV(WS-FOUND-IX) =
103400             DT-PRE-DISC-REV(WS-FOUND-IX) + WS-DEAL-DIV-PREDISC
103500         PERFORM 2065-TALLY-DT-RECEIPT THRU 2065-EXIT
103600     END-IF.
103700 2063-EXIT.
103800     EXIT.
103900
104000 2064-DT-SCAN.
104100     IF DT-NAME(WS-DTR-IX) = WS-ONE-DEAL
104200         MOVE WS-DTR-IX TO WS-FOUND-IX
104300     END-IF.
104400 2064-EXIT.
104500     EXIT.
104600
104700 2065-TALLY-DT-RECEIPT.
104800     MOVE ZERO TO WS-DTR-FOUND.
104900     PERFORM 2065A-DT-RCPT-SCAN THRU 2065A-EXIT
105000         VARYING WS-DTR-IX FROM 1 BY 1
105100         UNTIL WS-DTR-IX > DT-RCPT-COUNT(WS-FOUND-IX).
105200     IF WS-DTR-FOUND = ZERO
105300         AND DT-RCPT-COUNT(WS-FOUND-IX) < 30
105400         ADD 1 TO DT-RCPT-COUNT(WS-FOUND-IX)
105500         MOVE SL-RECEIPT-ID TO
105600             DT-RCPT-SEEN(WS-FOUND-IX DT-RCPT-COUNT(WS-FOUND-IX))
105700     END-IF.
105800 2065-EXIT.
105900     EXIT.
106000
106100 2065A-DT-RCPT-SCAN.
106200     IF DT-RCPT-SEEN(WS-FOUND-IX WS-DTR-IX) = SL-RECEIPT-ID
106300         MOVE WS-DTR-IX TO WS-DTR-FOUND
106400     END-IF.
106500 2065A-EXIT.
106600     EXIT.
106700
106800 2070-TALLY-BRAND-CUSTOMER.
106900     MOVE ZERO TO WS-FOUND-IX.
107000     PERFORM 2071-CUS-SCAN THRU 2071-EXIT
107100         VARYING WS-CUS-IX FROM 1 BY 1
107200         UNTIL WS-CUS-IX > WS-CUS-COUNT.
107300     IF WS-FOUND-IX = ZERO
107400         AND WS-CUS-COUNT < WS-MAX-CUS-ROWS
107500         ADD 1 TO WS-CUS-COUNT
107600         MOVE SL-CUSTOMER-ID TO CUS-CUST-ID(WS-CUS-COUNT)
107700     END-IF.
107800 2070-EXIT.
107900     EXIT.
108000
108100 2071-CUS-SCAN.
108200     IF CUS-CUST-ID(WS-CUS-IX) = SL-CUSTOMER-ID
108300         MOVE WS-CUS-IX TO WS-FOUND-IX
108400     END-IF.
108500 2071-EXIT.
108600     EXIT.
108700
108800 2080-TALLY-BRAND-RECEIPT.
108900     MOVE ZERO TO WS-FOUND-IX.
109000     PERFORM 2081-RCP-SCAN THRU 2081-EXIT
109100         VARYING WS-RCP-IX FROM 1 BY 1
109200         UNTIL WS-RCP-IX > WS-RCP-COUNT.
109300     IF WS-FOUND-IX = ZERO
109400         AND WS-RCP-COUNT < WS-MAX-RCP-ROWS
109500         ADD 1 TO WS-RCP-COUNT
109600         MOVE SL-RECEIPT-ID TO RCP-RECEIPT-ID(WS-RCP-COUNT)
109700     END-IF.
109800 2080-EXIT.
109900     EXIT.
110000
110100 2081-RCP-SCAN.
110200     IF RCP-RECEIPT-ID(WS-RCP-IX) = SL-RECEIPT-ID
110300         MOVE WS-RCP-IX TO WS-FOUND-IX
110400     END-IF.
110500 2081-EXIT.
110600     EXIT.
110700
110800*---------------------------------------------------------------
110900*    ALL THE "AFTER THE LAST RECORD" MATH -- MARGIN %AGES,
111000*    CATEGORY BENCHMARKING, VELOCITY, MONTH-OVER-MONTH DELTAS,
111100*    DISCOUNT-TIER AVERAGES, SORTS, AND RECOMMENDATION TEXT.
111200*---------------------------------------------------------------
111300 3000-FINALIZE.
111400     PERFORM 3005-CALC-VELOCITY-DAYS THRU 3005-EXIT.
111500     PERFORM 3010-CALC-CAT-MARGINS THRU 3010-EXIT
111600         VARYING WS-CAT-IX FROM 1 BY 1
111700         UNTIL WS-CAT-IX > WS-CAT-COUNT.
111800     PERFORM 3020-CALC-BRAND-MARGIN THRU 3020-EXIT.
111900     PERFORM 3030-CALC-CATEGORY-BREAKDOWN THRU 3030-EXIT
112000         VARYING WS-BCT-IX FROM 1 BY 1
112100         UNTIL WS-BCT-IX > WS-BCT-COUNT.
112200     PERFORM 3040-SORT-CATEGORY-BREAKDOWN THRU 3040-EXIT.
112300     PERFORM 3050-SORT-MONTH-TABLE THRU 3050-EXIT.
112400     PERFORM 3060-CALC-MONTH-DELTAS THRU 3060-EXIT
112500         VARYING WS-BMT-IX FROM 1 BY 1
112600         UNTIL WS-BMT-IX > WS-BMT-COUNT.
112700     PERFORM 3070-CALC-TIER-AVERAGES THRU 3070-EXIT.
112800     PERFORM 3080-SORT-DEAL-TABLE THRU 3080-EXIT.
112900     PERFORM 3090-BUILD-RECOMMENDATIONS THRU 3090-EXIT.
113000     PERFORM 3095-BUILD-BRAND-FACING-RECS THRU 3095-EXIT.
113100 3000-EXIT.
113200     EXIT.
113300
113400 3005-CALC-VELOCITY-DAYS.
113500     IF WS-VEL-MAX-DATE > ZERO
113600         MOVE WS-VEL-MIN-DATE TO WS-SPN-WORK-DATE
113700         PERFORM 8160-DATE-TO-DAYNO
113800         MOVE WS-SPN-DAYNO TO WS-SPN-START-DAYNO
113900         MOVE WS-VEL-MAX-DATE TO WS-SPN-WORK-DATE
114000         PERFORM 8160-DATE-TO-DAYNO
114100         MOVE WS-SPN-DAYNO TO WS-SPN-END-DAYNO
114200         PERFORM 8170-SALE-DATE-SPAN
114300         MOVE WS-SPN-DAYS TO WS-VEL-DAYS
114400     ELSE
114500         MOVE 1 TO WS-VEL-DAYS
114600     END-IF.
114700 3005-EXIT.
114800     EXIT.
114900
115000 3010-CALC-CAT-MARGINS.
115100     COMPUTE WS-MC-NUMERATOR =
115200         CAT-REVENUE(WS-CAT-IX) - CAT-COST(WS-CAT-IX).
115300     MOVE CAT-REVENUE(WS-CAT-IX)  TO WS-MC-DENOMINATOR.
115400     PERFORM 8400-SAFE-DIVIDE.
115500     COMPUTE CAT-MARGIN(WS-CAT-IX) = WS-MC-RESULT * 100.
115600 3010-EXIT.
115700     EXIT.
115800
115900 3020-CALC-BRAND-MARGIN.
116000     MOVE WS-BR-REVENUE TO WS-MC-DENOMINATOR.
116100     COMPUTE WS-MC-NUMERATOR = WS-BR-REVENUE - WS-BR-COST.
116200     PERFORM 8400-SAFE-DIVIDE.
116300     COMPUTE WS-BR-OVERALL-MARGIN = WS-MC-RESULT * 100.
116400
116500     MOVE WS-BR-FP-REVENUE TO WS-MC-DENOMINATOR.
116600     COMPUTE WS-MC-NUMERATOR = WS-BR-FP-REVENUE - WS-BR-FP-COST.
116700     PERFORM 8400-SAFE-DIVIDE.
116800     COMPUTE WS-BR-FP-MARGIN = WS-MC-RESULT * 100.
116900
117000     MOVE WS-BR-DISC-REVENUE TO WS-MC-DENOMINATOR.
117100     COMPUTE WS-MC-NUMERATOR =
117200         WS-BR-DISC-REVENUE - WS-BR-DISC-COST.
117300     PERFORM 8400-SAFE-DIVIDE.
117400     COMPUTE WS-BR-DISC-MARGIN = WS-MC-RESULT * 100.
117500
117600     MOVE WS-BR-REVENUE TO WS-MC-WHOLE.
117700     MOVE WS-BR-FP-REVENUE TO WS-MC-PART.
117800     PERFORM 8430-PCT-OF-TOTAL.
117900     MOVE WS-MC-RESULT TO WS-BR-PCT-FULL-PRICE.
118000
118100     COMPUTE WS-MC-DISCOUNTS = WS-BR-DISCOUNTS.
118200     COMPUTE WS-MC-PRE-DISC-REV = WS-BR-REVENUE + WS-BR-DISCOUNTS.
118300     PERFORM 8420-DISCOUNT-RATE-PCT.
118400     MOVE WS-MC-RESULT TO WS-BR-AVG-DISC-RATE.
118500
118600     COMPUTE WS-BR-UNITS-PER-DAY ROUNDED =
118700         WS-BR-UNITS / WS-VEL-DAYS.
118800     MOVE WS-BR-REVENUE TO WS-MC-NUMERATOR.
118900     MOVE WS-BR-UNITS   TO WS-MC-DENOMINATOR.
119000     PERFORM 8400-SAFE-DIVIDE.
119100     MOVE WS-MC-RESULT TO WS-BR-REV-PER-UNIT.
119200
119300     MOVE WS-BR-REVENUE TO WS-MC-NUMERATOR.
119400     MOVE WS-RCP-COUNT  TO WS-MC-DENOMINATOR.
119500     PERFORM 8400-SAFE-DIVIDE.
119600     MOVE WS-MC-RESULT TO WS-BR-AVG-PER-RCPT.
119700 3020-EXIT.
119800     EXIT.
119900
120000 3030-CALC-CATEGORY-BREAKDOWN.
120100     MOVE BCT-REVENUE(WS-BCT-IX) TO WS-MC-DENOMINATOR.
120200     COMPUTE WS-MC-NUMERATOR =
120300         BCT-REVENUE(WS-BCT-IX) - BCT-COST(WS-BCT-IX).
120400     PERFORM 8400-SAFE-DIVIDE.
120500     COMPUTE BCT-MARGIN(WS-BCT-IX) = WS-MC-RESULT * 100.
120600
120700     MOVE ZERO TO WS-CAT-IX.
120800     PERFORM 3031-FIND-CAT-ROW THRU 3031-EXIT
120900         VARYING WS-CBR-IX FROM 1 BY 1
121000         UNTIL WS-CBR-IX > WS-CAT-COUNT.
121100     IF WS-CAT-IX > ZERO
121200         MOVE CAT-MARGIN(WS-CAT-IX) TO
121300             BCT-CAT-AVG-MARGIN(WS-BCT-IX)
121400         COMPUTE BCT-VS-CATEGORY(WS-BCT-IX) =
121500             BCT-MARGIN(WS-BCT-IX) - CAT-MARGIN(WS-CAT-IX)
121600         PERFORM 3032-CALC-RANK THRU 3032-EXIT
121700         COMPUTE BCT-UNITS-PER-DAY(WS-BCT-IX) ROUNDED =
121800             BCT-UNITS(WS-BCT-IX) / WS-VEL-DAYS
121900         IF CAT-BRAND-COUNT(WS-CAT-IX) > ZERO
122000             COMPUTE BCT-CAT-AVG-UPD(WS-BCT-IX) ROUNDED =
122100                 (CAT-UNITS(WS-CAT-IX) / WS-VEL-DAYS)
122200                     / CAT-BRAND-COUNT(WS-CAT-IX)
122300         END-IF
122400         MOVE BCT-UNITS-PER-DAY(WS-BCT-IX) TO WS-MC-CURRENT
122500         MOVE BCT-CAT-AVG-UPD(WS-BCT-IX)    TO WS-MC-PREVIOUS
122600         IF WS-MC-PREVIOUS = ZERO
122700             MOVE ZERO TO BCT-VELOCITY-IX(WS-BCT-IX)
122800         ELSE
122900             COMPUTE BCT-VELOCITY-IX(WS-BCT-IX) ROUNDED =
123000                 (BCT-UNITS-PER-DAY(WS-BCT-IX) /
123100                     BCT-CAT-AVG-UPD(WS-BCT-IX)) * 100
123200         END-IF
123300         MOVE CAT-REVENUE(WS-CAT-IX) TO WS-MC-WHOLE
123400         MOVE BCT-REVENUE(WS-BCT-IX) TO WS-MC-PART
123500         PERFORM 8430-PCT-OF-TOTAL
123600         MOVE WS-MC-RESULT TO BCT-REV-SHARE-PCT(WS-BCT-IX)
123700         MOVE CAT-UNITS(WS-CAT-IX)  TO WS-MC-WHOLE
123800         MOVE BCT-UNITS(WS-BCT-IX)  TO WS-MC-PART
123900         PERFORM 8430-PCT-OF-TOTAL
124000         MOVE WS-MC-RESULT TO BCT-UNIT-SHARE-PCT(WS-BCT-IX)
124100     END-IF.
124200 3030-EXIT.
124300     EXIT.
124400
124500 3031-FIND-CAT-ROW.
124600     IF CAT-NAME(WS-CBR-IX) = BCT-CAT-NAME(WS-BCT-IX)
124700         MOVE WS-CBR-IX TO WS-CAT-IX
124800     END-IF.
124900 3031-EXIT.
125000     EXIT.
125100
125200*    RANK = 1 + COUNT OF OTHER BRANDS IN THE CATEGORY WITH
125300*    STRICTLY GREATER REVENUE THAN THIS BRAND (TIES SHARE THE
125400*    MINIMUM RANK).  TOTAL-BRANDS = DISTINCT BRAND COUNT SEEN.
125500 3032-CALC-RANK.
125600     MOVE CAT-BRAND-COUNT(WS-CAT-IX) TO
125700         BCT-TOTAL-BRANDS(WS-BCT-IX).
125800     MOVE 1 TO BCT-RANK(WS-BCT-IX).
125900     PERFORM 3033-RANK-SCAN THRU 3033-EXIT
126000         VARYING WS-CBR-IX FROM 1 BY 1
126100         UNTIL WS-CBR-IX > CAT-BRAND-COUNT(WS-CAT-IX).
126200 3032-EXIT.
126300     EXIT.
126400
126500 3033-RANK-SCAN.
126600     IF CAT-BRAND-REV(WS-CAT-IX WS-CBR-IX) >
126700         BCT-REVENUE(WS-BCT-IX)
126800         ADD 1 TO BCT-RANK(WS-BCT-IX)
126900     END-IF.
127000 3033-EXIT.
127100     EXIT.
127200
127300 3040-SORT-CATEGORY-BREAKDOWN.
127400     PERFORM 3041-BCT-BUBBLE-PASS THRU 3041-EXIT
127500         VARYING WS-SWAP-IX FROM 1 BY 1
127600         UNTIL WS-SWAP-IX > WS-BCT-COUNT.
127700 3040-EXIT.
127800     EXIT.
127900
128000 3041-BCT-BUBBLE-PASS.
128100     PERFORM 3042-BCT-BUBBLE-COMPARE THRU 3042-EXIT
128200         VARYING WS-BCT-IX FROM 1 BY 1
128300         UNTIL WS-BCT-IX > WS-BCT-COUNT - 1.
128400 3041-EXIT.
128500     EXIT.
128600
128700 3042-BCT-BUBBLE-COMPARE.
128800     IF BCT-REVENUE(WS-BCT-IX) < BCT-REVENUE(WS-BCT-IX + 1)
128900         MOVE BCT-ENTRY(WS-BCT-IX)     TO WS-BCT-HOLD-AREA
129000         MOVE BCT-ENTRY(WS-BCT-IX + 1) TO BCT-ENTRY(WS-BCT-IX)
129100         MOVE WS-BCT-HOLD-AREA TO BCT-ENTRY(WS-BCT-IX + 1)
129200     END-IF.
129300 3042-EXIT.
129400     EXIT.
129500
129600 3050-SORT-MONTH-TABLE.
129700     PERFORM 3051-BMT-BUBBLE-PASS THRU 3051-EXIT
129800         VARYING WS-SWAP-IX FROM 1 BY 1
129900         UNTIL WS-SWAP-IX > WS-BMT-COUNT.
130000 3050-EXIT.
130100     EXIT.
130200
130300 3051-BMT-BUBBLE-PASS.
130400     PERFORM 3052-BMT-BUBBLE-COMPARE THRU 3052-EXIT
130500         VARYING WS-BMT-IX FROM 1 BY 1
130600         UNTIL WS-BMT-IX > WS-BMT-COUNT - 1.
130700 3051-EXIT.
130800     EXIT.
130900
131000 3052-BMT-BUBBLE-COMPARE.
131100     IF BMT-YYYYMM(WS-BMT-IX) > BMT-YYYYMM(WS-BMT-IX + 1)
131200         MOVE BMT-ENTRY(WS-BMT-IX)     TO WS-BMT-HOLD-AREA
131300         MOVE BMT-ENTRY(WS-BMT-IX + 1) TO BMT-ENTRY(WS-BMT-IX)
131400         MOVE WS-BMT-HOLD-AREA TO BMT-ENTRY(WS-BMT-IX + 1)
131500     END-IF.
131600 3052-EXIT.
131700     EXIT.
131800
131900 3060-CALC-MONTH-DELTAS.
132000     MOVE BMT-REVENUE(WS-BMT-IX) TO WS-MC-DENOMINATOR.
132100     COMPUTE WS-MC-NUMERATOR =
132200         BMT-REVENUE(WS-BMT-IX) - BMT-COST(WS-BMT-IX).
132300     PERFORM 8400-SAFE-DIVIDE.
132400     COMPUTE BMT-MARGIN(WS-BMT-IX) = WS-MC-RESULT * 100.
132500     IF WS-BMT-IX = 1
132600         MOVE "Y" TO BMT-HAS-PRIOR(WS-BMT-IX)
132700     ELSE
132800         MOVE BMT-REVENUE(WS-BMT-IX)     TO WS-MC-CURRENT
132900         MOVE BMT-REVENUE(WS-BMT-IX - 1) TO WS-MC-PREVIOUS
133000         PERFORM 8440-PCT-CHANGE
133100         IF WS-MC-PCT-UNDEFINED
133200             MOVE ZERO TO BMT-REV-CHG-PCT(WS-BMT-IX)
133300         ELSE
133400             MOVE WS-MC-RESULT TO BMT-REV-CHG-PCT(WS-BMT-IX)
133500         END-IF
133600         MOVE BMT-UNITS(WS-BMT-IX)     TO WS-MC-CURRENT
133700         MOVE BMT-UNITS(WS-BMT-IX - 1) TO WS-MC-PREVIOUS
133800         PERFORM 8440-PCT-CHANGE
133900         IF WS-MC-PCT-UNDEFINED
134000             MOVE ZERO TO BMT-UNITS-CHG-PCT(WS-BMT-IX)
134100         ELSE
134200             MOVE WS-MC-RESULT TO BMT-UNITS-CHG-PCT(WS-BMT-IX)
134300         END-IF
134400         COMPUTE BMT-MARGIN-CHG-PTS(WS-BMT-IX) =
134500             BMT-MARGIN(WS-BMT-IX) - BMT-MARGIN(WS-BMT-IX - 1)
134600     END-IF.
134700 3060-EXIT.
134800     EXIT.
134900
135000 3070-CALC-TIER-AVERAGES.
135100     IF WS-T1-COUNT > ZERO
135200         COMPUTE WS-T1-AVG-PCT = WS-T1-PCT-SUM / WS-T1-COUNT
135300     END-IF.
135400     IF WS-T2-COUNT > ZERO
135500         COMPUTE WS-T2-AVG-PCT = WS-T2-PCT-SUM / WS-T2-COUNT
135600     END-IF.
135700     IF WS-T3-COUNT > ZERO
135800         COMPUTE WS-T3-AVG-PCT = WS-T3-PCT-SUM / WS-T3-COUNT
135900     END-IF.
136000     IF WS-T4-COUNT > ZERO
136100         COMPUTE WS-T4-AVG-PCT = WS-T4-PCT-SUM / WS-T4-COUNT
136200     END-IF.
136300     IF WS-T5-COUNT > ZERO
136400         COMPUTE WS-T5-AVG-PCT = WS-T5-PCT-SUM / WS-T5-COUNT
136500     END-IF.
136600     COMPUTE WS-MC-WHOLE = WS-T1-COUNT + WS-T2-COUNT +
136700         WS-T3-COUNT + WS-T4-COUNT + WS-T5-COUNT.
136800     MOVE WS-T1-COUNT TO WS-MC-PART.
136900     PERFORM 8430-PCT-OF-TOTAL.
137000     MOVE WS-MC-RESULT TO WS-T1-PCT-LINES.
137100     MOVE WS-T2-COUNT TO WS-MC-PART.
137200     PERFORM 8430-PCT-OF-TOTAL.
137300     MOVE WS-MC-RESULT TO WS-T2-PCT-LINES.
137400     MOVE WS-T3-COUNT TO WS-MC-PART.
137500     PERFORM 8430-PCT-OF-TOTAL.
137600     MOVE WS-MC-RESULT TO WS-T3-PCT-LINES.
137700     MOVE WS-T4-COUNT TO WS-MC-PART.
137800     PERFORM 8430-PCT-OF-TOTAL.
137900     MOVE WS-MC-RESULT TO WS-T4-PCT-LINES.
138000     MOVE WS-T5-COUNT TO WS-MC-PART.
138100     PERFORM 8430-PCT-OF-TOTAL.
138200     MOVE WS-MC-RESULT TO WS-T5-PCT-LINES.
138300 3070-EXIT.
138400     EXIT.
138500
138600 3080-SORT-DEAL-TABLE.
138700     PERFORM 3081-DT-BUBBLE-PASS THRU 3081-EXIT
138800         VARYING WS-SWAP-IX FROM 1 BY 1
138900         UNTIL WS-SWAP-IX > WS-DT-COUNT.
139000 3080-EXIT.
139100     EXIT.
139200
139300 3081-DT-BUBBLE-PASS.
139400     PERFORM 3082-DT-BUBBLE-COMPARE THRU 3082-EXIT
139500         VARYING WS-DT-IX FROM 1 BY 1
139600         UNTIL WS-DT-IX > WS-DT-COUNT - 1.
139700 3081-EXIT.
139800     EXIT.
139900
140000 3082-DT-BUBBLE-COMPARE.
140100     IF DT-RCPT-COUNT(WS-DT-IX) < DT-RCPT-COUNT(WS-DT-IX + 1)
140200         MOVE DT-ENTRY(WS-DT-IX)     TO WS-DT-HOLD-AREA
140300         MOVE DT-ENTRY(WS-DT-IX + 1) TO DT-ENTRY(WS-DT-IX)
140400         MOVE WS-DT-HOLD-AREA TO DT-ENTRY(WS-DT-IX + 1)
140500     END-IF.
140600 3082-EXIT.
140700     EXIT.
140800
140900*---------------------------------------------------------------
141000*    U11 DISPENSARY-SIDE RECOMMENDATION RULES.  BCT-ENTRY(1) IS
141100*    THE PRIMARY CATEGORY SINCE 3040 SORTS DESCENDING BY
141200*    REVENUE.
141300*---------------------------------------------------------------
141400 3090-BUILD-RECOMMENDATIONS.
141500     MOVE ZERO TO WS-REC-COUNT.
141600     PERFORM 3091-CATEGORY-GAP-RULE THRU 3091-EXIT
141700         VARYING WS-BCT-IX FROM 1 BY 1
141800         UNTIL WS-BCT-IX > WS-BCT-COUNT.
141900     IF WS-BCT-COUNT > ZERO
142000         COMPUTE WS-DISC-PCT =
142100             WS-BR-OVERALL-MARGIN - BCT-MARGIN(1)
142200         IF WS-DISC-PCT < -5
142300             ADD 1 TO WS-REC-COUNT
142400             STRING "[YELLOW] CATEGORY BENCHMARK GAP -- OVERALL "
142500                 "MARGIN TRAILS PRIMARY CATEGORY " DELIMITED BY
142600                 SIZE BCT-CAT-NAME(1) DELIMITED BY SPACE
142700                 INTO WS-REC-LINE(WS-REC-COUNT)
142800         END-IF
142900         IF WS-DISC-PCT >= 5
143000             AND BCT-RANK(1) >= 1 AND BCT-RANK(1) <= 5
143100             ADD 1 TO WS-REC-COUNT
143200             STRING "[GREEN] STRONG PERFORMER IN " DELIMITED BY
143300                 SIZE BCT-CAT-NAME(1) DELIMITED BY SPACE
143400                 INTO WS-REC-LINE(WS-REC-COUNT)
143500         END-IF
143600     END-IF.
143700     IF WS-BR-PCT-FULL-PRICE < 25
143800         ADD 1 TO WS-REC-COUNT
143900         MOVE "[RED] HIGH PROMOTION DEPENDENCY ON THIS BRAND"
144000             TO WS-REC-LINE(WS-REC-COUNT)
144100     END-IF.
144200     IF WS-BR-DISC-MARGIN < 35 AND WS-BR-DISC-REVENUE > ZERO
144300         ADD 1 TO WS-REC-COUNT
144400         MOVE "[RED] LOW DISCOUNTED MARGIN -- REVIEW PROMO TERMS"
144500             TO WS-REC-LINE(WS-REC-COUNT)
144600     END-IF.
144700     IF WS-BR-REVENUE > 5000
144800         ADD 1 TO WS-REC-COUNT
144900         MOVE "[INFO] VOLUME LEVERAGE -- NEGOTIATE COST BREAKS"
145000             TO WS-REC-LINE(WS-REC-COUNT)
145100     END-IF.
145200 3090-EXIT.
145300     EXIT.
145400
145500 3091-CATEGORY-GAP-RULE.
145600     IF BCT-VS-CATEGORY(WS-BCT-IX) < -10
145700         AND WS-REC-COUNT < 30
145800         ADD 1 TO WS-REC-COUNT
145900         STRING "[RED] BELOW CATEGORY AVERAGE IN " DELIMITED BY
146000             SIZE BCT-CAT-NAME(WS-BCT-IX) DELIMITED BY SPACE
146100             INTO WS-REC-LINE(WS-REC-COUNT)
146200     END-IF.
146300 3091-EXIT.
146400     EXIT.
146500
146600*    ADDED RS-0233 -- BRAND-FACING GROWTH RECOMMENDATIONS (U11):
146700*    STORES THAT SELL THE BRAND'S CATEGORIES BUT DON'T CARRY IT
146800*    (3096), SKUS NOT YET IN EVERY BRAND STORE (3097/3098), AND
146900*    CATEGORIES WHERE THE BRAND'S VELOCITY LAGS (3099).
147000 3095-BUILD-BRAND-FACING-RECS.
147100     MOVE ZERO TO WS-BRAND-STR-COUNT.
147200     PERFORM 3096-COUNT-BRAND-STORES THRU 3096-EXIT
147300         VARYING WS-STR-IX FROM 1 BY 1
147400         UNTIL WS-STR-IX > WS-STR-COUNT.
147500     PERFORM 3097-EXPAND-STORE-RULE THRU 3097-EXIT
147600         VARYING WS-STR-IX FROM 1 BY 1
147700         UNTIL WS-STR-IX > WS-STR-COUNT.
147800     PERFORM 3098-SKU-EXPAND-RULE THRU 3098-EXIT
147900         VARYING WS-BPR-IX FROM 1 BY 1
148000         UNTIL WS-BPR-IX > WS-BPR-COUNT.
148100     PERFORM 3099-VELOCITY-RULE THRU 3099-EXIT
148200         VARYING WS-BCT-IX FROM 1 BY 1
148300         UNTIL WS-BCT-IX > WS-BCT-COUNT.
148400 3095-EXIT.
148500     EXIT.
148600
148700 3096-COUNT-BRAND-STORES.
148800     IF STR-CARRIES-BRAND(WS-STR-IX)
148900         ADD 1 TO WS-BRAND-STR-COUNT
149000     END-IF.
149100 3096-EXIT.
149200     EXIT.
149300
149400 3097-EXPAND-STORE-RULE.
149500     IF NOT STR-CARRIES-BRAND(WS-STR-IX)
149600         AND WS-REC-COUNT < 30
149700         MOVE ZERO TO WS-OVERLAP-REV
149800         PERFORM 3097B-OVERLAP-SCAN THRU 3097B-EXIT
149900             VARYING WS-SCX-IX FROM 1 BY 1
150000             UNTIL WS-SCX-IX > STR-CAT-COUNT(WS-STR-IX)
150100         IF WS-OVERLAP-REV > ZERO
150200             ADD 1 TO WS-REC-COUNT
150300             IF WS-OVERLAP-REV > 10000
150400                 STRING "[HIGH] EXPAND TO " DELIMITED BY SIZE
150500                     STR-NAME(WS-STR-IX) DELIMITED BY SPACE
150600                     " -- SELLS THIS BRAND'S CATEGORIES, DOES "
150700                     "NOT CARRY THE BRAND" DELIMITED BY SIZE
150800                     INTO WS-REC-LINE(WS-REC-COUNT)
150900             ELSE
151000                 STRING "[MEDIUM] EXPAND TO " DELIMITED BY SIZE
151100                     STR-NAME(WS-STR-IX) DELIMITED BY SPACE
151200                     " -- SELLS THIS BRAND'S CATEGORIES, DOES "
151300                     "NOT CARRY THE BRAND" DELIMITED BY SIZE
151400                     INTO WS-REC-LINE(WS-REC-COUNT)
151500             END-IF
151600         END-IF
151700     END-IF.
151800 3097-EXIT.
151900     EXIT.
152000
152100 3097B-OVERLAP-SCAN.
152200     PERFORM 3097C-BCT-MATCH THRU 3097C-EXIT
152300         VARYING WS-BCT-IX FROM 1 BY 1
152400         UNTIL WS-BCT-IX > WS-BCT-COUNT.
152500 3097B-EXIT.
152600     EXIT.
152700
152800 3097C-BCT-MATCH.
152900     IF BCT-CAT-NAME(WS-BCT-IX) =
153000             STR-CAT-NAME(WS-STR-IX WS-SCX-IX)
153100         COMPUTE WS-OVERLAP-REV = WS-OVERLAP-REV +
153200             STR-CAT-REV(WS-STR-IX WS-SCX-IX)
153300     END-IF.
153400 3097C-EXIT.
153500     EXIT.
153600
153700 3098-SKU-EXPAND-RULE.
153800     IF BPR-STORE-COUNT(WS-BPR-IX) >= 2
153900         AND BPR-STORE-COUNT(WS-BPR-IX) < WS-BRAND-STR-COUNT
154000         AND WS-REC-COUNT < 30
154100         COMPUTE WS-SKU-NEED =
154200             WS-BRAND-STR-COUNT - BPR-STORE-COUNT(WS-BPR-IX)
154300         MOVE WS-SKU-NEED TO WS-SKU-NEED-ED
154400         ADD 1 TO WS-REC-COUNT
154500         STRING "[INFO] ADD '" DELIMITED BY SIZE
154600             BPR-PRODUCT-NAME(WS-BPR-IX) DELIMITED BY SPACE
154700             "' TO " DELIMITED BY SIZE
154800             WS-SKU-NEED-ED DELIMITED BY SIZE
154900             " MORE STORE(S)" DELIMITED BY SIZE
155000             INTO WS-REC-LINE(WS-REC-COUNT)
155100     END-IF.
155200 3098-EXIT.
155300     EXIT.
155400
155500 3099-VELOCITY-RULE.
155600     IF BCT-VELOCITY-IX(WS-BCT-IX) < 80
155700         AND WS-REC-COUNT < 30
155800         ADD 1 TO WS-REC-COUNT
155900         STRING "[INFO] IMPROVE VELOCITY IN " DELIMITED BY SIZE
156000             BCT-CAT-NAME(WS-BCT-IX) DELIMITED BY SPACE
156100             INTO WS-REC-LINE(WS-REC-COUNT)
156200     END-IF.
156300 3099-EXIT.
156400     EXIT.
156500
156600 4000-PRINT-KPI-BLOCK.
156700     PERFORM 9100-HEADING.
156800     MOVE "MARGIN SUMMARY" TO BRS-TITLE.
156900     WRITE BRLINE FROM BRD-SECTION-LINE AFTER ADVANCING 2 LINES.
157000     MOVE "OVERALL MARGIN %"        TO KPI-LABEL.
157100     MOVE WS-BR-OVERALL-MARGIN      TO KPI-VALUE.
157200     WRITE BRLINE FROM BRD-KPI-LINE AFTER ADVANCING 2 LINES.
157300     MOVE "FULL-PRICE MARGIN %"     TO KPI-LABEL.
157400     MOVE WS-BR-FP-MARGIN           TO KPI-VALUE.
157500     WRITE BRLINE FROM BRD-KPI-LINE AFTER ADVANCING 1 LINE.
157600     MOVE "DISCOUNTED MARGIN %"     TO KPI-LABEL.
157700     MOVE WS-BR-DISC-MARGIN         TO KPI-VALUE.
157800     WRITE BRLINE FROM BRD-KPI-LINE AFTER ADVANCING 1 LINE.
157900     MOVE "PCT FULL PRICE"          TO KPI-LABEL.
158000     MOVE WS-BR-PCT-FULL-PRICE      TO KPI-VALUE.
158100     WRITE BRLINE FROM BRD-KPI-LINE AFTER ADVANCING 1 LINE.
158200     MOVE "AVG DISCOUNT RATE %"     TO KPI-LABEL.
158300     MOVE WS-BR-AVG-DISC-RATE       TO KPI-VALUE.
158400     WRITE BRLINE FROM BRD-KPI-LINE AFTER ADVANCING 1 LINE.
158500
158600     MOVE "VOLUME AND VELOCITY"     TO BRS-TITLE.
158700     WRITE BRLINE FROM BRD-SECTION-LINE AFTER ADVANCING 2 LINES.
158800     MOVE "TOTAL REVENUE"           TO KPI-LABEL.
158900     MOVE WS-BR-REVENUE             TO KPI-VALUE.
159000     WRITE BRLINE FROM BRD-KPI-LINE AFTER ADVANCING 2 LINES.
159100     MOVE "TOTAL UNITS"             TO KPI-LABEL.
159200     MOVE WS-BR-UNITS               TO KPI-VALUE.
159300     WRITE BRLINE FROM BRD-KPI-LINE AFTER ADVANCING 1 LINE.
159400     MOVE "UNITS PER DAY"           TO KPI-LABEL.
159500     MOVE WS-BR-UNITS-PER-DAY       TO KPI-VALUE.
159600     WRITE BRLINE FROM BRD-KPI-LINE AFTER ADVANCING 1 LINE.
159700     MOVE "REVENUE PER UNIT"        TO KPI-LABEL.
159800     MOVE WS-BR-REV-PER-UNIT        TO KPI-VALUE.
159900     WRITE BRLINE FROM BRD-KPI-LINE AFTER ADVANCING 1 LINE.
160000     MOVE "AVG PER RECEIPT"         TO KPI-LABEL.
160100     MOVE WS-BR-AVG-PER-RCPT        TO KPI-VALUE.
160200     WRITE BRLINE FROM BRD-KPI-LINE AFTER ADVANCING 1 LINE.
160300     MOVE "DISTINCT CUSTOMERS"      TO KPI-LABEL.
160400     MOVE WS-CUS-COUNT              TO KPI-VALUE.
160500     WRITE BRLINE FROM BRD-KPI-LINE AFTER ADVANCING 1 LINE.
160600 4000-EXIT.
160700     EXIT.
160800
160900 4100-PRINT-CATEGORY-BREAKDOWN.
161000     PERFORM 9100-HEADING.
161100     MOVE "PER-CATEGORY BREAKDOWN -- SORTED BY REVENUE" TO
161200         BRS-TITLE.
161300     WRITE BRLINE FROM BRD-SECTION-LINE AFTER ADVANCING 2 LINES.
161400     WRITE BRLINE FROM BRCAT-COL-HEAD-1 AFTER ADVANCING 2 LINES.
161500     WRITE BRLINE FROM BRCAT-COL-HEAD-2 AFTER ADVANCING 1 LINE.
161600     PERFORM 4110-PRINT-ONE-CATEGORY THRU 4110-EXIT
161700         VARYING WS-BCT-IX FROM 1 BY 1
161800         UNTIL WS-BCT-IX > WS-BCT-COUNT.
161900 4100-EXIT.
162000     EXIT.
162100
162200 4110-PRINT-ONE-CATEGORY.
162300     MOVE BCT-CAT-NAME(WS-BCT-IX)       TO BCD-CAT-NAME.
162400     MOVE BCT-REVENUE(WS-BCT-IX)        TO BCD-REVENUE.
162500     MOVE BCT-MARGIN(WS-BCT-IX)         TO BCD-MARGIN.
162600     MOVE BCT-CAT-AVG-MARGIN(WS-BCT-IX) TO BCD-CAT-AVG-MARGIN.
162700     MOVE BCT-VS-CATEGORY(WS-BCT-IX)    TO BCD-VS-CATEGORY.
162800     MOVE BCT-RANK(WS-BCT-IX)           TO BCD-RANK.
162900     MOVE BCT-TOTAL-BRANDS(WS-BCT-IX)   TO BCD-TOTAL-BRANDS.
163000     WRITE BRLINE FROM BRCAT-DETAIL-LINE
163100         AFTER ADVANCING 1 LINE
163200         AT EOP
163300             PERFORM 9100-HEADING.
163400 4110-EXIT.
163500     EXIT.
163600
163700 4200-PRINT-VELOCITY-SHARE.
163800     PERFORM 9100-HEADING.
163900     MOVE "VELOCITY AND SHARE VS CATEGORY" TO BRS-TITLE.
164000     WRITE BRLINE FROM BRD-SECTION-LINE AFTER ADVANCING 2 LINES.
164100     WRITE BRLINE FROM BRVEL-COL-HEAD-1 AFTER ADVANCING 2 LINES.
164200     WRITE BRLINE FROM BRVEL-COL-HEAD-2 AFTER ADVANCING 1 LINE.
164300     PERFORM 4210-PRINT-ONE-VELOCITY THRU 4210-EXIT
164400         VARYING WS-BCT-IX FROM 1 BY 1
164500         UNTIL WS-BCT-IX > WS-BCT-COUNT.
164600 4200-EXIT.
164700     EXIT.
164800
164900 4210-PRINT-ONE-VELOCITY.
165000     MOVE BCT-CAT-NAME(WS-BCT-IX)      TO BVD-CAT-NAME.
165100     MOVE BCT-UNITS-PER-DAY(WS-BCT-IX) TO BVD-UNITS-PER-DAY.
165200     MOVE BCT-CAT-AVG-UPD(WS-BCT-IX)   TO BVD-CAT-AVG-UPD.
165300     MOVE BCT-VELOCITY-IX(WS-BCT-IX)   TO BVD-VELOCITY-IX.
165400     MOVE BCT-REV-SHARE-PCT(WS-BCT-IX) TO BVD-REV-SHARE-PCT.
165500     MOVE BCT-UNIT-SHARE-PCT(WS-BCT-IX) TO BVD-UNIT-SHARE-PCT.
165600     WRITE BRLINE FROM BRVEL-DETAIL-LINE
165700         AFTER ADVANCING 1 LINE
165800         AT EOP
165900             PERFORM 9100-HEADING.
166000 4210-EXIT.
166100     EXIT.
166200
166300 4300-PRINT-MONTHLY-TREND.
166400     PERFORM 9100-HEADING.
166500     MOVE "MONTHLY TREND" TO BRS-TITLE.
166600     WRITE BRLINE FROM BRD-SECTION-LINE AFTER ADVANCING 2 LINES.
166700     WRITE BRLINE FROM BRMON-COL-HEAD-1 AFTER ADVANCING 2 LINES.
166800     WRITE BRLINE FROM BRMON-COL-HEAD-2 AFTER ADVANCING 1 LINE.
166900     PERFORM 4310-PRINT-ONE-MONTH THRU 4310-EXIT
167000         VARYING WS-BMT-IX FROM 1 BY 1
167100         UNTIL WS-BMT-IX > WS-BMT-COUNT.
167200 4300-EXIT.
167300     EXIT.
167400
167500 4310-PRINT-ONE-MONTH.
167600     MOVE BMT-YYYYMM(WS-BMT-IX)   TO BMD-YYYYMM.
167700     MOVE BMT-UNITS(WS-BMT-IX)    TO BMD-UNITS.
167800     MOVE BMT-REVENUE(WS-BMT-IX)  TO BMD-REVENUE.
167900     MOVE BMT-PROFIT(WS-BMT-IX)   TO BMD-PROFIT.
168000     MOVE BMT-MARGIN(WS-BMT-IX)   TO BMD-MARGIN.
168100     IF BMT-FIRST-MONTH(WS-BMT-IX)
168200         MOVE ZERO TO BMD-REV-CHG BMD-UNITS-CHG BMD-MARGIN-CHG
168300     ELSE
168400         MOVE BMT-REV-CHG-PCT(WS-BMT-IX)     TO BMD-REV-CHG
168500         MOVE BMT-UNITS-CHG-PCT(WS-BMT-IX)   TO BMD-UNITS-CHG
168600         MOVE BMT-MARGIN-CHG-PTS(WS-BMT-IX)  TO BMD-MARGIN-CHG
168700     END-IF.
168800     WRITE BRLINE FROM BRMON-DETAIL-LINE
168900         AFTER ADVANCING 1 LINE
169000         AT EOP
169100             PERFORM 9100-HEADING.
169200 4310-EXIT.
169300     EXIT.
169400
169500 4400-PRINT-DISCOUNT-TIERS.
169600     PERFORM 9100-HEADING.
169700     MOVE "DISCOUNT-DEPTH DISTRIBUTION" TO BRS-TITLE.
169800     WRITE BRLINE FROM BRD-SECTION-LINE AFTER ADVANCING 2 LINES.
169900     WRITE BRLINE FROM BRTIER-COL-HEAD-1 AFTER ADVANCING 2
170000         LINES.
170100     WRITE BRLINE FROM BRTIER-COL-HEAD-2 AFTER ADVANCING 1 LINE.
170200
170300     MOVE "0% (FULL PRICE)"  TO BTD-TIER-NAME.
170400     MOVE WS-T1-COUNT        TO BTD-LINE-COUNT.
170500     MOVE WS-T1-PCT-LINES    TO BTD-PCT-LINES.
170600     MOVE WS-T1-REVENUE      TO BTD-REVENUE.
170700     MOVE WS-T1-AVG-PCT      TO BTD-AVG-PCT.
170800     WRITE BRLINE FROM BRTIER-DETAIL-LINE AFTER ADVANCING 2
170900         LINES.
171000
171100     MOVE ">0-10%"          TO BTD-TIER-NAME.
171200     MOVE WS-T2-COUNT        TO BTD-LINE-COUNT.
171300     MOVE WS-T2-PCT-LINES    TO BTD-PCT-LINES.
171400     MOVE WS-T2-REVENUE      TO BTD-REVENUE.
171500     MOVE WS-T2-AVG-PCT      TO BTD-AVG-PCT.
171600     WRITE BRLINE FROM BRTIER-DETAIL-LINE AFTER ADVANCING 1
171700         LINE.
171800
171900     MOVE ">10-20%"         TO BTD-TIER-NAME.
172000     MOVE WS-T3-COUNT        TO BTD-LINE-COUNT.
172100     MOVE WS-T3-PCT-LINES    TO BTD-PCT-LINES.
172200     MOVE WS-T3-REVENUE      TO BTD-REVENUE.
172300     MOVE WS-T3-AVG-PCT      TO BTD-AVG-PCT.
172400     WRITE BRLINE FROM BRTIER-DETAIL-LINE AFTER ADVANCING 1
172500         LINE.
172600
172700     MOVE ">20-30%"         TO BTD-TIER-NAME.
172800     MOVE WS-T4-COUNT        TO BTD-LINE-COUNT.
172900     MOVE WS-T4-PCT-LINES    TO BTD-PCT-LINES.
173000     MOVE WS-T4-REVENUE      TO BTD-REVENUE.
173100     MOVE WS-T4-AVG-PCT      TO BTD-AVG-PCT.
173200     WRITE BRLINE FROM BRTIER-DETAIL-LINE AFTER ADVANCING 1
173300         LINE.
173400
173500     MOVE "31%+"            TO BTD-TIER-NAME.
173600     MOVE WS-T5-COUNT        TO BTD-LINE-COUNT.
173700     MOVE WS-T5-PCT-LINES    TO BTD-PCT-LINES.
173800     MOVE WS-T5-REVENUE      TO BTD-REVENUE.
173900     MOVE WS-T5-AVG-PCT      TO BTD-AVG-PCT.
174000     WRITE BRLINE FROM BRTIER-DETAIL-LINE AFTER ADVANCING 1
174100         LINE.
174200 4400-EXIT.
174300     EXIT.
174400
174500 4500-PRINT-TOP-DEALS.
174600     PERFORM 9100-HEADING.
174700     MOVE "TOP 10 DEALS -- SORTED BY TIMES USED" TO BRS-TITLE.
174800     WRITE BRLINE FROM BRD-SECTION-LINE AFTER ADVANCING 2 LINES.
174900     WRITE BRLINE FROM BRDEAL-COL-HEAD-1 AFTER ADVANCING 2
175000         LINES.
175100     WRITE BRLINE FROM BRDEAL-COL-HEAD-2 AFTER ADVANCING 1 LINE.
175200     MOVE ZERO TO WS-PRT-COUNT.
175300     PERFORM 4510-PRINT-ONE-DEAL THRU 4510-EXIT
175400         VARYING WS-DT-IX FROM 1 BY 1
175500         UNTIL WS-DT-IX > WS-DT-COUNT OR WS-PRT-COUNT > 10.
175600 4500-EXIT.
175700     EXIT.
175800
175900 4510-PRINT-ONE-DEAL.
176000     ADD 1 TO WS-PRT-COUNT.
176100     IF WS-PRT-COUNT <= 10
176200         MOVE DT-NAME(WS-DT-IX)       TO BDD-NAME
176300         MOVE DT-RCPT-COUNT(WS-DT-IX) TO BDD-TIMES-USED
176400         MOVE DT-UNITS(WS-DT-IX)      TO BDD-UNITS
176500         MOVE DT-REVENUE(WS-DT-IX)    TO BDD-REVENUE
176600         MOVE DT-DISCOUNTS(WS-DT-IX)  TO BDD-DISCOUNTS
176700         MOVE DT-REVENUE(WS-DT-IX)    TO WS-MC-DENOMINATOR
176800         COMPUTE WS-MC-NUMERATOR =
176900             DT-REVENUE(WS-DT-IX) - DT-COST(WS-DT-IX)
177000         PERFORM 8400-SAFE-DIVIDE
177100         COMPUTE DT-MARGIN(WS-DT-IX) = WS-MC-RESULT * 100
177200         MOVE DT-MARGIN(WS-DT-IX)     TO BDD-MARGIN
177300         WRITE BRLINE FROM BRDEAL-DETAIL-LINE
177400             AFTER ADVANCING 1 LINE
177500             AT EOP
177600                 PERFORM 9100-HEADING
177700     END-IF.
177800 4510-EXIT.
177900     EXIT.
178000
178100 4600-PRINT-RECOMMENDATIONS.
178200     PERFORM 9100-HEADING.
178300     MOVE "RECOMMENDATIONS -- DISPENSARY AND BRAND-FACING"
178400         TO BRS-TITLE.
178500     WRITE BRLINE FROM BRD-SECTION-LINE AFTER ADVANCING 2 LINES.
178600     IF WS-REC-COUNT = ZERO
178700         MOVE "NO EXCEPTIONS RAISED FOR THIS BRAND THIS PERIOD."
178800             TO BRC-TEXT
178900         WRITE BRLINE FROM BRREC-DETAIL-LINE AFTER ADVANCING 2
179000             LINES
179100     ELSE
179200         MOVE ZERO TO WS-PRT-COUNT
179300         PERFORM 4610-PRINT-ONE-REC THRU 4610-EXIT
179400             VARYING WS-PRT-COUNT FROM 1 BY 1
179500             UNTIL WS-PRT-COUNT > WS-REC-COUNT
179600     END-IF.
179700 4600-EXIT.
179800     EXIT.
179900
180000 4610-PRINT-ONE-REC.
180100     MOVE WS-REC-LINE(WS-PRT-COUNT) TO BRC-TEXT.
180200     WRITE BRLINE FROM BRREC-DETAIL-LINE
180300         AFTER ADVANCING 2 LINES
180400         AT EOP
180500             PERFORM 9100-HEADING.
180600 4610-EXIT.
180700     EXIT.
180800
180900 9010-READ-SALES.
181000     READ SALES-WORK
181100         AT END
181200             MOVE "Y" TO WS-SALES-EOF.
181300 9010-EXIT.
181400     EXIT.
181500
181600 9100-HEADING.
181700     ADD 1 TO WS-PAGE-CTR.
181800     MOVE WS-PAGE-CTR         TO RB-PCTR.
181900     MOVE WS-RPT-NAME         TO RS-RPT-NAME.
182000     MOVE WS-RPT-PERIOD       TO RS-RPT-PERIOD.
182100     WRITE BRLINE FROM RPT-BANNER-LINE    AFTER ADVANCING PAGE.
182200     WRITE BRLINE FROM BRD-TITLE-LINE     AFTER ADVANCING 1
182300         LINE.
182400     WRITE BRLINE FROM RPT-SUBTITLE-LINE  AFTER ADVANCING 2
182500         LINES.
182600 9100-EXIT.
182700     EXIT.
182800
182900 9900-CLOSING.
183000     CLOSE SALES-WORK PERIOD-CARD BRAND-RPT.
183100 9900-EXIT.
183200     EXIT.
183300
183400*    =============== SHARED PROCEDURE LIBRARIES (U3/U14) =========
183500     COPY PRDCALC0.
183600     COPY MTHCALC0.
