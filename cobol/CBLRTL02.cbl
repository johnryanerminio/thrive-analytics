000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLRTL02.
000300 AUTHOR.              J OTERO.
000400 INSTALLATION.        GREENPEAK DISPENSARY GROUP - MIS.
000500 DATE-WRITTEN.        04/02/94.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*    CBLRTL02  -  MARGIN REPORT                                 *
001100*    READS THE PERIOD-REQUEST CARD, SELECTS REGULAR-TRANSACTION *
001200*    LINES FROM SALES-WORK THAT FALL IN THE REQUESTED PERIOD     *
001300*    (AND OPTIONAL STORE FILTER), THEN PRINTS COMPANY-WIDE       *
001400*    FULL-PRICE-VS-DISCOUNTED MARGIN TOTALS FOLLOWED BY FOUR     *
001500*    BREAKDOWN TABLES -- BY STORE, BY BRAND, BY CATEGORY, AND    *
001600*    BY DEAL TYPE.  SEE CBLRTL01 FOR THE EXTRACT LOAD/DEDUP PASS *
001700*    THAT BUILDS SALES-WORK.                                     *
001800*
001900*    CHANGE LOG
002000*    ----------------------------------------------------------
002100*    DATE     BY   TICKET    DESCRIPTION
002200*    -------- ---- --------- ------------------------------------
002300*    04/02/94 JO   RS-0093   ORIGINAL PROGRAM - COMPANY MARGIN      RS0093
002400*                            KPI BLOCK AND BY-STORE TABLE ONLY.
002500*    06/11/94 JO   RS-0099   ADDED BY-BRAND BREAKDOWN TABLE.        RS0099
002600*    09/30/94 JO   RS-0110   ADDED BY-CATEGORY BREAKDOWN TABLE.     RS0110
002700*    02/14/95 RPK  RS-0118   ADDED BY-DEAL-TYPE BREAKDOWN TABLE.    RS0118
002800*    08/03/95 RPK  RS-0127   STORE-FILTER OPTION ON PERIOD CARD.    RS0127
002900*    01/22/96 RPK  RS-0135   MOVED PERIOD RESOLUTION INTO SHARED    RS0135
003000*                            PRDCALC0 COPYBOOK, DROP LOCAL CODE.
003100*    11/07/96 JO   RS-0144   MARGIN GAP PTS ON KPI BLOCK.           RS0144
003200*    05/11/98 JO   RS-0190   Y2K - WS-PRD-YR-WORK AND ALL PERIOD    RS0190
003300*                            DATE FIELDS NOW 4-DIGIT YEAR, NO
003400*                            2-DIGIT CENTURY WINDOW LOGIC HERE.
003500*    01/06/99 JO   RS-0196   Y2K - SIGN-OFF, RE-RAN TEST DECKS      RS0196
003600*                            ACROSS THE 1999/2000 BOUNDARY.
003700*    07/19/00 RPK  RS-0203   SALES-WORK NOW READ ONCE INTO AN       RS0203
003800*                            IN-MEMORY SELECTED-ROWS TABLE SO ALL
003900*                            FOUR BREAKDOWNS SHARE ONE I/O PASS.
004000*    03/04/02 DPC  RS-0215   WIDENED GROUP-TABLE TO 200 ROWS --     RS0215
004100*                            BRAND LIST WAS TRUNCATING AT STORE 9.
004200*    10/11/05 DPC  RS-0229   MARGIN REPORT NOW HONORS PR-STORE-     RS0229
004300*                            FILTER ON THE SELECT PASS.
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SALES-WORK
005400         ASSIGN TO SALESWRK
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700     SELECT PERIOD-CARD
005800         ASSIGN TO PERIODCD
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT MARGIN-RPT
006200         ASSIGN TO MARGINRPT
006300         ORGANIZATION IS RECORD SEQUENTIAL.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  SALES-WORK
006900     LABEL RECORD IS STANDARD.
007000 01  SALES-LINE-REC.
007100     COPY SLSREC00.
007200
007300 FD  PERIOD-CARD
007400     LABEL RECORD IS STANDARD.
007500 01  PERIOD-REQUEST-REC.
007600     COPY PRDREC00.
007700
007800 FD  MARGIN-RPT
007900     LABEL RECORD IS OMITTED
008000     RECORD CONTAINS 132 CHARACTERS
008100     LINAGE IS 60 WITH FOOTING AT 55
008200     DATA RECORD IS MRGLINE.
008300 01  MRGLINE                 PIC X(132).
008400
008500 WORKING-STORAGE SECTION.
008600 COPY WRKDATE0.
008700 COPY RPTHDR00.
008800 COPY MTHWORK0.
008900
009000 01  WORK-SWITCHES.
009100     05  WS-SALES-EOF         PIC X(1)   VALUE "N".
009200         88  SALES-EOF            VALUE "Y".
009300     05  FILLER               PIC X(1)   VALUE SPACE.
009400
009500 01  WORK-COUNTERS.
009600     05  WS-REC-READ          PIC 9(6)   COMP    VALUE ZERO.
009700     05  WS-REC-SELECTED      PIC 9(6)   COMP    VALUE ZERO.
009800     05  WS-SEL-COUNT         PIC 9(4)   COMP    VALUE ZERO.
009900     05  WS-MAX-SEL-ROWS      PIC 9(4)   COMP    VALUE 5000.
010000     05  WS-SEL-IX            PIC 9(4)   COMP    VALUE ZERO.
010100     05  WS-GRP-COUNT         PIC 9(3)   COMP    VALUE ZERO.
010200     05  WS-MAX-GRP-ROWS      PIC 9(3)   COMP    VALUE 200.
010300     05  WS-GRP-IX            PIC 9(3)   COMP    VALUE ZERO.
010400     05  WS-FOUND-IX          PIC 9(3)   COMP    VALUE ZERO.
010500     05  FILLER               PIC 9(3)   COMP    VALUE ZERO.
010600
010700*    =============== SELECTED-ROW WORKING TABLE (U4) ============
010800*    ONE ENTRY PER SALES-WORK LINE THAT PASSED THE PERIOD/STORE
010900*    FILTER AND IS A REGULAR TRANSACTION.  ALL FOUR BREAKDOWN
011000*    TABLES AND THE COMPANY TOTALS ARE DERIVED FROM THIS TABLE
011100*    SO SALES-WORK IS ONLY READ ONCE.
011200 01  SEL-TABLE.
011300     05  SEL-ENTRY OCCURS 5000 TIMES
011400             INDEXED BY SEL-NDX.
011500         10  SEL-STORE        PIC X(30).
011600         10  SEL-BRAND        PIC X(25).
011700         10  SEL-CATEGORY     PIC X(20).
011800         10  SEL-DEAL-TYPE    PIC X(17).
011900         10  SEL-QUANTITY     PIC S9(5)V99.
012000         10  SEL-REVENUE      PIC S9(7)V99.
012100         10  SEL-COST         PIC S9(7)V99.
012200         10  SEL-PROFIT       PIC S9(7)V99.
012300         10  SEL-HAS-DISC     PIC X(1).
012400         10  FILLER           PIC X(5).
012500
012600*    =============== GROUP BREAKDOWN TABLE (U5) ==================
012700*    REUSED FOR EACH OF THE FOUR DIMENSIONS (STORE/BRAND/CATEGORY/
012800*    DEAL-TYPE) -- CLEARED AND REBUILT AT THE START OF EACH OF THE
012900*    FOUR 5100-MARGIN-BY-GROUP PASSES.
013000 01  GROUP-TABLE.
013100     05  GRP-ENTRY OCCURS 200 TIMES.
013200         10  GRP-NAME         PIC X(30).
013300         10  GRP-FP-UNITS     PIC S9(7)V99   VALUE ZERO.
013400         10  GRP-FP-REV       PIC S9(9)V99   VALUE ZERO.
013500         10  GRP-FP-COST      PIC S9(9)V99   VALUE ZERO.
013600         10  GRP-FP-PROFIT    PIC S9(9)V99   VALUE ZERO.
013700         10  GRP-DISC-UNITS   PIC S9(7)V99   VALUE ZERO.
013800         10  GRP-DISC-REV     PIC S9(9)V99   VALUE ZERO.
013900         10  GRP-DISC-COST    PIC S9(9)V99   VALUE ZERO.
014000         10  GRP-DISC-PROFIT  PIC S9(9)V99   VALUE ZERO.
014100         10  FILLER           PIC X(4)       VALUE SPACES.
014200
014300 01  COMPANY-TOTALS.
014400     05  WS-CO-FP-UNITS       PIC S9(7)V99   VALUE ZERO.
014500     05  WS-CO-FP-REV         PIC S9(9)V99   VALUE ZERO.
014600     05  WS-CO-FP-COST        PIC S9(9)V99   VALUE ZERO.
014700     05  WS-CO-FP-PROFIT      PIC S9(9)V99   VALUE ZERO.
014800     05  WS-CO-DISC-UNITS     PIC S9(7)V99   VALUE ZERO.
014900     05  WS-CO-DISC-REV       PIC S9(9)V99   VALUE ZERO.
015000     05  WS-CO-DISC-COST      PIC S9(9)V99   VALUE ZERO.
015100     05  WS-CO-DISC-PROFIT    PIC S9(9)V99   VALUE ZERO.
015200     05  WS-CO-TOTAL-REV      PIC S9(9)V99   VALUE ZERO.
015300     05  WS-CO-NET-PROFIT     PIC S9(9)V99   VALUE ZERO.
015400     05  WS-CO-PCT-FP         PIC S9(3)V9    VALUE ZERO.
015500     05  WS-CO-PCT-DISC       PIC S9(3)V9    VALUE ZERO.
015600     05  WS-CO-FP-MARGIN      PIC S9(3)V9    VALUE ZERO.
015700     05  WS-CO-DISC-MARGIN    PIC S9(3)V9    VALUE ZERO.
015800     05  WS-CO-BLEND-MARGIN   PIC S9(3)V9    VALUE ZERO.
015900     05  WS-CO-MARGIN-GAP     PIC S9(3)V9    VALUE ZERO.
016000     05  FILLER               PIC X(4)       VALUE SPACES.
016100
016200*    =============== CURRENT-ROW GROUP-BY WORK AREA ==============
016300 01  GRP-BY-WORK-AREA.
016400     05  WS-GRP-DIMENSION     PIC X(1)       VALUE "S".
016500         88  GRP-BY-STORE         VALUE "S".
016600         88  GRP-BY-BRAND         VALUE "B".
016700         88  GRP-BY-CATEGORY      VALUE "C".
016800         88  GRP-BY-DEALTYPE      VALUE "D".
016900     05  WS-GRP-KEY           PIC X(30)      VALUE SPACES.
017000     05  WS-GRP-UNITS         PIC S9(7)V99   VALUE ZERO.
017100     05  WS-GRP-REV           PIC S9(9)V99   VALUE ZERO.
017200     05  WS-GRP-COST          PIC S9(9)V99   VALUE ZERO.
017300     05  WS-GRP-PROFIT        PIC S9(9)V99   VALUE ZERO.
017400     05  WS-GRP-HAS-DISC      PIC X(1)       VALUE "N".
017500     05  FILLER               PIC X(5)       VALUE SPACES.
017600
017700*    =============== REPORT TITLE/KPI LINES ======================
017800 01  MRG-TITLE-LINE.
017900     05  FILLER               PIC X(42)  VALUE SPACES.
018000     05  FILLER               PIC X(14)  VALUE "MARGIN REPORT".
018100     05  FILLER               PIC X(76)  VALUE SPACES.
018200
018300 01  MRG-SECTION-LINE.
018400     05  FILLER               PIC X(3)   VALUE SPACES.
018500     05  MS-TITLE             PIC X(60).
018600     05  FILLER               PIC X(69) VALUE SPACES.
018700
018800 01  KPI-LINE.
018900     05  FILLER               PIC X(5)   VALUE SPACES.
019000     05  KPI-LABEL            PIC X(28).
019100     05  FILLER               PIC X(3)   VALUE SPACES.
019200     05  KPI-VALUE            PIC $$$,$$$,$$$,$$9.99.
019300     05  FILLER               PIC X(77) VALUE SPACES.
019400
019500 01  GRP-COL-HEAD-1.
019600     05  FILLER               PIC X(21)  VALUE SPACES.
019700     05  FILLER               PIC X(8)   VALUE "FULL-PRC".
019800     05  FILLER               PIC X(8)   VALUE "DISCOUNT".
019900     05  FILLER               PIC X(8)   VALUE "TOTAL".
020000     05  FILLER               PIC X(11)  VALUE "FULL-PRICE".
020100     05  FILLER               PIC X(11)  VALUE "DISCOUNT".
020200     05  FILLER               PIC X(11)  VALUE "TOTAL".
020300     05  FILLER               PIC X(6)   VALUE "PCT".
020400     05  FILLER               PIC X(6)   VALUE "PCT".
020500     05  FILLER               PIC X(6)   VALUE "FP".
020600     05  FILLER               PIC X(6)   VALUE "DISC".
020700     05  FILLER               PIC X(6)   VALUE "BLEND".
020800     05  FILLER               PIC X(24)  VALUE "NET".
020900
021000 01  GRP-COL-HEAD-2.
021100     05  FILLER               PIC X(21)  VALUE "NAME".
021200     05  FILLER               PIC X(8)   VALUE "UNITS".
021300     05  FILLER               PIC X(8)   VALUE "UNITS".
021400     05  FILLER               PIC X(8)   VALUE "UNITS".
021500     05  FILLER               PIC X(11)  VALUE "SALES".
021600     05  FILLER               PIC X(11)  VALUE "SALES".
021700     05  FILLER               PIC X(11)  VALUE "SALES".
021800     05  FILLER               PIC X(6)   VALUE "FP".
021900     05  FILLER               PIC X(6)   VALUE "DISC".
022000     05  FILLER               PIC X(6)   VALUE "MGN%".
022100     05  FILLER               PIC X(6)   VALUE "MGN%".
022200     05  FILLER               PIC X(6)   VALUE "MGN%".
022300     05  FILLER               PIC X(24)  VALUE "PROFIT".
022400
022500 01  GRP-DETAIL-LINE.
022600     05  DL-NAME              PIC X(20).
022700     05  FILLER               PIC X(1)   VALUE SPACES.
022800     05  DL-FP-UNITS          PIC ZZZ9.99.
022900     05  FILLER               PIC X(1)   VALUE SPACES.
023000     05  DL-DISC-UNITS        PIC ZZZ9.99.
023100     05  FILLER               PIC X(1)   VALUE SPACES.
023200     05  DL-TOT-UNITS         PIC ZZZ9.99.
023300     05  FILLER               PIC X(1)   VALUE SPACES.
023400     05  DL-FP-SALES          PIC ZZZ,ZZ9.99.
023500     05  FILLER               PIC X(1)   VALUE SPACES.
023600     05  DL-DISC-SALES        PIC ZZZ,ZZ9.99.
023700     05  FILLER               PIC X(1)   VALUE SPACES.
023800     05  DL-TOT-SALES         PIC ZZZ,ZZ9.99.
023900     05  FILLER               PIC X(1)   VALUE SPACES.
024000     05  DL-PCT-FP            PIC ZZ9.9.
024100     05  FILLER               PIC X(1)   VALUE SPACES.
024200     05  DL-PCT-DISC          PIC ZZ9.9.
024300     05  FILLER               PIC X(1)   VALUE SPACES.
024400     05  DL-FP-MARGIN         PIC ZZ9.9.
024500     05  FILLER               PIC X(1)   VALUE SPACES.
024600     05  DL-DISC-MARGIN       PIC ZZ9.9.
024700     05  FILLER               PIC X(1)   VALUE SPACES.
024800     05  DL-BLEND-MARGIN      PIC ZZ9.9.
024900     05  FILLER               PIC X(1)   VALUE SPACES.
025000     05  DL-NET-PROFIT        PIC ZZZ,ZZ9.99-.
025100     05  FILLER               PIC X(13)  VALUE SPACES.
025200
025300 01  GRP-TOTAL-LABEL-LINE.
025400     05  FILLER               PIC X(21)  VALUE "TOTAL".
025500     05  FILLER               PIC X(111) VALUE SPACES.
025600
025700 PROCEDURE DIVISION.
025800
025900 0000-CBLRTL02.
026000     PERFORM 1000-INIT.
026100     PERFORM 4000-SELECT-PERIOD THRU 4000-EXIT
026200         UNTIL SALES-EOF.
026300     PERFORM 5000-COMPANY-MARGIN THRU 5000-EXIT.
026400     PERFORM 7000-PRINT-KPI-BLOCK THRU 7000-EXIT.
026500     MOVE "S" TO WS-GRP-DIMENSION.
026600     MOVE "BY STORE"    TO MS-TITLE.
026700     PERFORM 5100-MARGIN-BY-GROUP THRU 5100-EXIT.
026800     MOVE "B" TO WS-GRP-DIMENSION.
026900     MOVE "BY BRAND"    TO MS-TITLE.
027000     PERFORM 5100-MARGIN-BY-GROUP THRU 5100-EXIT.
027100     MOVE "C" TO WS-GRP-DIMENSION.
027200     MOVE "BY CATEGORY" TO MS-TITLE.
027300     PERFORM 5100-MARGIN-BY-GROUP THRU 5100-EXIT.
027400     MOVE "D" TO WS-GRP-DIMENSION.
027500     MOVE "BY DEAL TYPE" TO MS-TITLE.
027600     PERFORM 5100-MARGIN-BY-GROUP THRU 5100-EXIT.
027700     PERFORM 9900-CLOSING.
027800     STOP RUN.
027900
028000 1000-INIT.
028100     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE.
028200     PERFORM 8090-BUILD-RUN-DATE.
028300     MOVE "MARGIN REPORT"     TO WS-RPT-NAME.
028400     OPEN INPUT  SALES-WORK PERIOD-CARD.
028500     OPEN OUTPUT MARGIN-RPT.
028600     READ PERIOD-CARD INTO PERIOD-REQUEST-REC
028700         AT END
028800             MOVE "ALL    " TO PR-PERIOD-TYPE.
028900     PERFORM 8100-RESOLVE-PERIOD.
029000     MOVE WS-PRD-LABEL        TO WS-RPT-PERIOD.
029100     PERFORM 9000-READ-SALES.
029200 1000-EXIT.
029300     EXIT.
029400
029500 4000-SELECT-PERIOD.
029600*    ONE RECORD FROM SALES-WORK IN, TESTED AGAINST THE RESOLVED
029700*    PERIOD, THE OPTIONAL STORE FILTER, AND THE REGULAR-ONLY
029800*    RULE (U4).  SURVIVORS GO INTO SEL-TABLE.
029900     ADD 1 TO WS-REC-READ.
030000     IF SL-TXN-REGULAR
030100         AND SL-COMPLETED-DATE >= WS-PRD-START-DATE
030200         AND SL-COMPLETED-DATE <= WS-PRD-END-DATE
030300         AND (PR-STORE-FILTER = SPACES
030400              OR SL-STORE-CLEAN = PR-STORE-FILTER)
030500         PERFORM 4010-STORE-SEL-ROW THRU 4010-EXIT
030600     END-IF.
030700     PERFORM 9000-READ-SALES.
030800 4000-EXIT.
030900     EXIT.
031000
031100 4010-STORE-SEL-ROW.
031200     IF WS-SEL-COUNT < WS-MAX-SEL-ROWS
031300         ADD 1 TO WS-SEL-COUNT
031400         ADD 1 TO WS-REC-SELECTED
031500         MOVE SL-STORE-CLEAN     TO SEL-STORE(WS-SEL-COUNT)
031600         MOVE SL-BRAND-CLEAN     TO SEL-BRAND(WS-SEL-COUNT)
031700         MOVE SL-CATEGORY-CLEAN  TO SEL-CATEGORY(WS-SEL-COUNT)
031800         MOVE SL-DEAL-TYPE       TO SEL-DEAL-TYPE(WS-SEL-COUNT)
031900         MOVE SL-QUANTITY        TO SEL-QUANTITY(WS-SEL-COUNT)
032000         MOVE SL-ACTUAL-REVENUE  TO SEL-REVENUE(WS-SEL-COUNT)
032100         MOVE SL-COST            TO SEL-COST(WS-SEL-COUNT)
032200         MOVE SL-NET-PROFIT      TO SEL-PROFIT(WS-SEL-COUNT)
032300         MOVE SL-HAS-DISCOUNT    TO SEL-HAS-DISC(WS-SEL-COUNT)
032400     END-IF.
032500 4010-EXIT.
032600     EXIT.
032700
032800 5000-COMPANY-MARGIN.
032900*    U5 COMPANY TOTALS -- ONE PASS OVER SEL-TABLE GROUPED BY
033000*    HAS-DISCOUNT.
033100     PERFORM 5010-ACCUM-COMPANY THRU 5010-EXIT
033200         VARYING WS-SEL-IX FROM 1 BY 1
033300         UNTIL WS-SEL-IX > WS-SEL-COUNT.
033400     COMPUTE WS-CO-TOTAL-REV = WS-CO-FP-REV + WS-CO-DISC-REV.
033500     COMPUTE WS-CO-NET-PROFIT = WS-CO-FP-PROFIT +
033600         WS-CO-DISC-PROFIT.
033700     MOVE WS-CO-FP-REV        TO WS-MC-PART.
033800     MOVE WS-CO-TOTAL-REV     TO WS-MC-WHOLE.
033900     PERFORM 8430-PCT-OF-TOTAL.
034000     MOVE WS-MC-RESULT        TO WS-CO-PCT-FP.
034100     MOVE WS-CO-DISC-REV      TO WS-MC-PART.
034200     PERFORM 8430-PCT-OF-TOTAL.
034300     MOVE WS-MC-RESULT        TO WS-CO-PCT-DISC.
034400     MOVE WS-CO-FP-PROFIT     TO WS-MC-NET-PROFIT.
034500     MOVE WS-CO-FP-REV        TO WS-MC-ACTUAL-REV.
034600     PERFORM 8410-MARGIN-PCT.
034700     MOVE WS-MC-RESULT        TO WS-CO-FP-MARGIN.
034800     MOVE WS-CO-DISC-PROFIT   TO WS-MC-NET-PROFIT.
034900     MOVE WS-CO-DISC-REV      TO WS-MC-ACTUAL-REV.
035000     PERFORM 8410-MARGIN-PCT.
035100     MOVE WS-MC-RESULT        TO WS-CO-DISC-MARGIN.
035200     MOVE WS-CO-NET-PROFIT    TO WS-MC-NET-PROFIT.
035300     MOVE WS-CO-TOTAL-REV     TO WS-MC-ACTUAL-REV.
035400     PERFORM 8410-MARGIN-PCT.
035500     MOVE WS-MC-RESULT        TO WS-CO-BLEND-MARGIN.
035600     COMPUTE WS-CO-MARGIN-GAP ROUNDED =
035700         WS-CO-FP-MARGIN - WS-CO-DISC-MARGIN.
035800 5000-EXIT.
035900     EXIT.
036000
036100 5010-ACCUM-COMPANY.
036200     IF SEL-HAS-DISC(WS-SEL-IX) = "Y"
036300         ADD SEL-QUANTITY(WS-SEL-IX) TO WS-CO-DISC-UNITS
036400         ADD SEL-REVENUE(WS-SEL-IX)  TO WS-CO-DISC-REV
036500         ADD SEL-COST(WS-SEL-IX)     TO WS-CO-DISC-COST
036600         ADD SEL-PROFIT(WS-SEL-IX)   TO WS-CO-DISC-PROFIT
036700     ELSE
036800         ADD SEL-QUANTITY(WS-SEL-IX) TO WS-CO-FP-UNITS
036900         ADD SEL-REVENUE(WS-SEL-IX)  TO WS-CO-FP-REV
037000         ADD SEL-COST(WS-SEL-IX)     TO WS-CO-FP-COST
037100         ADD SEL-PROFIT(WS-SEL-IX)   TO WS-CO-FP-PROFIT
037200     END-IF.
037300 5010-EXIT.
037400     EXIT.
037500
037600 5100-MARGIN-BY-GROUP.
037700*    U5 MARGIN BY GROUP -- PERFORMED ONCE PER DIMENSION (STORE,
037800*    BRAND, CATEGORY, DEAL TYPE) WITH WS-GRP-DIMENSION SET BY THE
037900*    CALLER.  CLEARS GROUP-TABLE, RESCANS SEL-TABLE BUILDING ONE
038000*    ROW PER DISTINCT KEY, THEN PRINTS THE SECTION.
038100     MOVE ZERO TO WS-GRP-COUNT.
038200     PERFORM 5110-CLEAR-GROUP-TABLE THRU 5110-EXIT
038300         VARYING WS-GRP-IX FROM 1 BY 1
038400         UNTIL WS-GRP-IX > WS-MAX-GRP-ROWS.
038500     PERFORM 5120-GROUP-ONE-ROW THRU 5120-EXIT
038600         VARYING WS-SEL-IX FROM 1 BY 1
038700         UNTIL WS-SEL-IX > WS-SEL-COUNT.
038800     PERFORM 7100-PRINT-GROUP-SECTION THRU 7100-EXIT.
038900 5100-EXIT.
039000     EXIT.
039100
039200 5110-CLEAR-GROUP-TABLE.
039300     MOVE SPACES TO GRP-NAME(WS-GRP-IX).
039400     MOVE ZERO   TO GRP-FP-UNITS(WS-GRP-IX)
039500                    GRP-FP-REV(WS-GRP-IX)
039600                    GRP-FP-COST(WS-GRP-IX)
039700                    GRP-FP-PROFIT(WS-GRP-IX)
039800                    GRP-DISC-UNITS(WS-GRP-IX)
039900                    GRP-DISC-REV(WS-GRP-IX)
040000                    GRP-DISC-COST(WS-GRP-IX)
040100                    GRP-DISC-PROFIT(WS-GRP-IX).
040200 5110-EXIT.
040300     EXIT.
040400
040500 5120-GROUP-ONE-ROW.
040600     EVALUATE TRUE
040700         WHEN GRP-BY-STORE
040800             MOVE SEL-STORE(WS-SEL-IX)     TO WS-GRP-KEY
040900         WHEN GRP-BY-BRAND
041000             MOVE SEL-BRAND(WS-SEL-IX)     TO WS-GRP-KEY
041100         WHEN GRP-BY-CATEGORY
041200             MOVE SEL-CATEGORY(WS-SEL-IX)  TO WS-GRP-KEY
041300         WHEN GRP-BY-DEALTYPE
041400             MOVE SPACES TO WS-GRP-KEY
041500             MOVE SEL-DEAL-TYPE(WS-SEL-IX) TO WS-GRP-KEY
041600     END-EVALUATE.
041700     MOVE ZERO TO WS-FOUND-IX.
041800     PERFORM 5125-GROUP-SCAN THRU 5125-EXIT
041900         VARYING WS-GRP-IX FROM 1 BY 1
042000         UNTIL WS-GRP-IX > WS-GRP-COUNT.
042100     IF WS-FOUND-IX = ZERO
042200         ADD 1 TO WS-GRP-COUNT
042300         MOVE WS-GRP-COUNT TO WS-FOUND-IX
042400         MOVE WS-GRP-KEY   TO GRP-NAME(WS-FOUND-IX)
042500     END-IF.
042600     IF SEL-HAS-DISC(WS-SEL-IX) = "Y"
042700         ADD SEL-QUANTITY(WS-SEL-IX) TO
042800             GRP-DISC-UNITS(WS-FOUND-IX)
042900         ADD SEL-REVENUE(WS-SEL-IX)  TO
043000             GRP-DISC-REV(WS-FOUND-IX)
043100         ADD SEL-COST(WS-SEL-IX)     TO
043200             GRP-DISC-COST(WS-FOUND-IX)
043300         ADD SEL-PROFIT(WS-SEL-IX)   TO
043400             GRP-DISC-PROFIT(WS-FOUND-IX)
043500     ELSE
043600         ADD SEL-QUANTITY(WS-SEL-IX) TO
043700             GRP-FP-UNITS(WS-FOUND-IX)
043800         ADD SEL-REVENUE(WS-SEL-IX)  TO
043900             GRP-FP-REV(WS-FOUND-IX)
044000         ADD SEL-COST(WS-SEL-IX)     TO
044100             GRP-FP-COST(WS-FOUND-IX)
044200         ADD SEL-PROFIT(WS-SEL-IX)   TO
044300             GRP-FP-PROFIT(WS-FOUND-IX)
044400     END-IF.
044500 5120-EXIT.
044600     EXIT.
044700
044800 5125-GROUP-SCAN.
044900     IF GRP-NAME(WS-GRP-IX) = WS-GRP-KEY
045000         MOVE WS-GRP-IX TO WS-FOUND-IX
045100     END-IF.
045200 5125-EXIT.
045300     EXIT.
045400
045500 7000-PRINT-KPI-BLOCK.
045600     PERFORM 9100-HEADING.
045700     MOVE "REVENUE OVERVIEW"             TO MS-TITLE.
045800     WRITE MRGLINE FROM MRG-SECTION-LINE AFTER ADVANCING 2 LINES.
045900     MOVE "TOTAL REVENUE"                TO KPI-LABEL.
046000     MOVE WS-CO-TOTAL-REV                TO KPI-VALUE.
046100     WRITE MRGLINE FROM KPI-LINE          AFTER ADVANCING 1 LINE.
046200     MOVE "FULL-PRICE SALES"             TO KPI-LABEL.
046300     MOVE WS-CO-FP-REV                   TO KPI-VALUE.
046400     WRITE MRGLINE FROM KPI-LINE          AFTER ADVANCING 1 LINE.
046500     MOVE "DISCOUNTED SALES"             TO KPI-LABEL.
046600     MOVE WS-CO-DISC-REV                 TO KPI-VALUE.
046700     WRITE MRGLINE FROM KPI-LINE          AFTER ADVANCING 1 LINE.
046800     MOVE "NET PROFIT"                   TO KPI-LABEL.
046900     MOVE WS-CO-NET-PROFIT               TO KPI-VALUE.
047000     WRITE MRGLINE FROM KPI-LINE          AFTER ADVANCING 1 LINE.
047100
047200     MOVE "SALES MIX"                    TO MS-TITLE.
047300     WRITE MRGLINE FROM MRG-SECTION-LINE AFTER ADVANCING 2 LINES.
047400     MOVE "PERCENT FULL PRICE"           TO KPI-LABEL.
047500     MOVE WS-CO-PCT-FP                   TO KPI-VALUE.
047600     WRITE MRGLINE FROM KPI-LINE          AFTER ADVANCING 1 LINE.
047700     MOVE "PERCENT DISCOUNTED"           TO KPI-LABEL.
047800     MOVE WS-CO-PCT-DISC                 TO KPI-VALUE.
047900     WRITE MRGLINE FROM KPI-LINE          AFTER ADVANCING 1 LINE.
048000     MOVE "TOTAL UNITS"                  TO KPI-LABEL.
048100     COMPUTE KPI-VALUE = WS-CO-FP-UNITS + WS-CO-DISC-UNITS.
048200     WRITE MRGLINE FROM KPI-LINE          AFTER ADVANCING 1 LINE.
048300
048400     MOVE "MARGIN ANALYSIS"              TO MS-TITLE.
048500     WRITE MRGLINE FROM MRG-SECTION-LINE AFTER ADVANCING 2 LINES.
048600     MOVE "FULL-PRICE MARGIN PCT"        TO KPI-LABEL.
048700     MOVE WS-CO-FP-MARGIN                TO KPI-VALUE.
048800     WRITE MRGLINE FROM KPI-LINE          AFTER ADVANCING 1 LINE.
048900     MOVE "DISCOUNTED MARGIN PCT"        TO KPI-LABEL.
049000     MOVE WS-CO-DISC-MARGIN              TO KPI-VALUE.
049100     WRITE MRGLINE FROM KPI-LINE          AFTER ADVANCING 1 LINE.
049200     MOVE "BLENDED MARGIN PCT"           TO KPI-LABEL.
049300     MOVE WS-CO-BLEND-MARGIN             TO KPI-VALUE.
049400     WRITE MRGLINE FROM KPI-LINE          AFTER ADVANCING 1 LINE.
049500     MOVE "MARGIN GAP PTS"               TO KPI-LABEL.
049600     MOVE WS-CO-MARGIN-GAP               TO KPI-VALUE.
049700     WRITE MRGLINE FROM KPI-LINE          AFTER ADVANCING 1 LINE.
049800 7000-EXIT.
049900     EXIT.
050000
050100 7100-PRINT-GROUP-SECTION.
050200     WRITE MRGLINE FROM RPT-BLANK-LINE    AFTER ADVANCING 2 LINES.
050300     WRITE MRGLINE FROM MRG-SECTION-LINE  AFTER ADVANCING 1 LINE.
050400     WRITE MRGLINE FROM GRP-COL-HEAD-1    AFTER ADVANCING 2 LINES.
050500     WRITE MRGLINE FROM GRP-COL-HEAD-2    AFTER ADVANCING 1 LINE.
050600     PERFORM 7110-PRINT-GROUP-ROW THRU 7110-EXIT
050700         VARYING WS-GRP-IX FROM 1 BY 1
050800         UNTIL WS-GRP-IX > WS-GRP-COUNT.
050900     PERFORM 7120-PRINT-GROUP-TOTAL THRU 7120-EXIT.
051000 7100-EXIT.
051100     EXIT.
051200
051300 7110-PRINT-GROUP-ROW.
051400     MOVE GRP-NAME(WS-GRP-IX)       TO DL-NAME.
051500     MOVE GRP-FP-UNITS(WS-GRP-IX)   TO DL-FP-UNITS.
051600     MOVE GRP-DISC-UNITS(WS-GRP-IX) TO DL-DISC-UNITS.
051700     COMPUTE DL-TOT-UNITS =
051800         GRP-FP-UNITS(WS-GRP-IX) + GRP-DISC-UNITS(WS-GRP-IX).
051900     MOVE GRP-FP-REV(WS-GRP-IX)     TO DL-FP-SALES.
052000     MOVE GRP-DISC-REV(WS-GRP-IX)   TO DL-DISC-SALES.
052100     COMPUTE WS-GRP-REV =
052200         GRP-FP-REV(WS-GRP-IX) + GRP-DISC-REV(WS-GRP-IX).
052300     MOVE WS-GRP-REV                TO DL-TOT-SALES.
052400     MOVE GRP-FP-REV(WS-GRP-IX)      TO WS-MC-PART.
052500     MOVE WS-GRP-REV                 TO WS-MC-WHOLE.
052600     PERFORM 8430-PCT-OF-TOTAL.
052700     MOVE WS-MC-RESULT                TO DL-PCT-FP.
052800     MOVE GRP-DISC-REV(WS-GRP-IX)      TO WS-MC-PART.
052900     PERFORM 8430-PCT-OF-TOTAL.
053000     MOVE WS-MC-RESULT                TO DL-PCT-DISC.
053100     MOVE GRP-FP-PROFIT(WS-GRP-IX)     TO WS-MC-NET-PROFIT.
053200     MOVE GRP-FP-REV(WS-GRP-IX)        TO WS-MC-ACTUAL-REV.
053300     PERFORM 8410-MARGIN-PCT.
053400     MOVE WS-MC-RESULT                 TO DL-FP-MARGIN.
053500     MOVE GRP-DISC-PROFIT(WS-GRP-IX)   TO WS-MC-NET-PROFIT.
053600     MOVE GRP-DISC-REV(WS-GRP-IX)       TO WS-MC-ACTUAL-REV.
053700     PERFORM 8410-MARGIN-PCT.
053800     MOVE WS-MC-RESULT                 TO DL-DISC-MARGIN.
053900     COMPUTE WS-GRP-PROFIT =
054000         GRP-FP-PROFIT(WS-GRP-IX) + GRP-DISC-PROFIT(WS-GRP-IX).
054100     MOVE WS-GRP-PROFIT                 TO WS-MC-NET-PROFIT.
054200     MOVE WS-GRP-REV                    TO WS-MC-ACTUAL-REV.
054300     PERFORM 8410-MARGIN-PCT.
054400     MOVE WS-MC-RESULT                 TO DL-BLEND-MARGIN.
054500     MOVE WS-GRP-PROFIT                 TO DL-NET-PROFIT.
054600     WRITE MRGLINE FROM GRP-DETAIL-LINE
054700         AFTER ADVANCING 1 LINE
054800         AT EOP
054900             PERFORM 9100-HEADING.
055000 7110-EXIT.
055100     EXIT.
055200
055300 7120-PRINT-GROUP-TOTAL.
055400     MOVE ZERO TO WS-GRP-UNITS WS-GRP-REV WS-GRP-COST
055500         WS-GRP-PROFIT.
055600     PERFORM 7125-ADD-GROUP-TOTAL THRU 7125-EXIT
055700         VARYING WS-GRP-IX FROM 1 BY 1
055800         UNTIL WS-GRP-IX > WS-GRP-COUNT.
055900     WRITE MRGLINE FROM GRP-TOTAL-LABEL-LINE
056000         AFTER ADVANCING 1 LINE.
056100 7120-EXIT.
056200     EXIT.
056300
056400 7125-ADD-GROUP-TOTAL.
056500     COMPUTE WS-GRP-UNITS = WS-GRP-UNITS +
056600         GRP-FP-UNITS(WS-GRP-IX) + GRP-DISC-UNITS(WS-GRP-IX).
056700     COMPUTE WS-GRP-REV = WS-GRP-REV +
056800         GRP-FP-REV(WS-GRP-IX) + GRP-DISC-REV(WS-GRP-IX).
056900     COMPUTE WS-GRP-PROFIT = WS-GRP-PROFIT +
057000         GRP-FP-PROFIT(WS-GRP-IX) + GRP-DISC-PROFIT(WS-GRP-IX).
057100 7125-EXIT.
057200     EXIT.
057300
057400 9000-READ-SALES.
057500     READ SALES-WORK
057600         AT END
057700             MOVE "Y" TO WS-SALES-EOF.
057800 9000-EXIT.
057900     EXIT.
058000
058100 9100-HEADING.
058200     ADD 1 TO WS-PAGE-CTR.
058300     MOVE WS-PAGE-CTR         TO RB-PCTR.
058400     MOVE WS-RPT-NAME         TO RS-RPT-NAME.
058500     MOVE WS-RPT-PERIOD       TO RS-RPT-PERIOD.
058600     WRITE MRGLINE FROM RPT-BANNER-LINE   AFTER ADVANCING PAGE.
058700     WRITE MRGLINE FROM MRG-TITLE-LINE    AFTER ADVANCING 1 LINE.
058800     WRITE MRGLINE FROM RPT-SUBTITLE-LINE AFTER ADVANCING 2 LINES.
058900 9100-EXIT.
059000     EXIT.
059100
059200 9900-CLOSING.
059300     CLOSE SALES-WORK PERIOD-CARD MARGIN-RPT.
059400 9900-EXIT.
059500     EXIT.
059600
059700*    =============== SHARED PROCEDURE LIBRARIES (U3/U14) =========
059800     COPY PRDCALC0.
059900     COPY MTHCALC0.
