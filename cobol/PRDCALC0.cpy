000100******************************************************************
000200*    PRDCALC0  -  SHARED PERIOD-RESOLUTION PROCEDURE LIBRARY    *
000300*    U3 - PERIOD FILTER.  COPY INTO THE PROCEDURE DIVISION OF   *
000400*    ANY CBLRTL0n PROGRAM THAT READS PERIOD-REQUEST-REC.  THE   *
000500*    HOST PROGRAM PERFORMS 8090-BUILD-RUN-DATE ONCE AT 1000-    *
000600*    INIT AND 8100-RESOLVE-PERIOD RIGHT AFTER THE PERIOD CARD   *
000700*    IS READ.  DOES NOT USE GO TO -- THESE ARE STRAIGHT-LINE    *
000800*    EVALUATE BLOCKS, NO EOF/VALIDATION FLOW TO JUMP AROUND.    *
000900*    REQ 19-141 J.O. ...... INITIAL PERIOD-RESOLUTION LOGIC     *
001000*    REQ 19-177 J.O. ...... ADDED 8150-PREV-PERIOD FOR U10      *
001100*                           MONTH-OVER-MONTH COMPARE            *
001200*    REQ 20-003 J.O. ...... Y2K - WS-SYS-YEAR NOW 4-DIGIT, DROP *
001300*                           THE OLD 2-DIGIT CENTURY WINDOW CODE *
001400*    REQ 21-058 J.O. ...... ADDED 8160/8170 DAY-SERIAL SPAN     *
001500*                           CALC FOR CBLRTL06 U12 PROJECTION    *
001600*    REQ 22-031 J.O. ...... ADDED 8135 RANGE AND 8145 ALL-TIME  *
001700*                           RESOLUTION, FIXED 8150-PREV-PERIOD  *
001800*                           TO STOP TREATING QUARTER/CUSTOM AS  *
001900*                           "SAME DATES ONE YEAR BACK," AND     *
002000*                           REBUILT 8190-PERIOD-LABEL FOR THE   *
002100*                           REAL MONTH/QUARTER/RANGE WORDING    *
002200******************************************************************
002300 8090-BUILD-RUN-DATE.
002400     MOVE WS-SYS-YEAR         TO WS-RDN-YYYY.
002500     MOVE WS-SYS-MONTH        TO WS-RDN-MM.
002600     MOVE WS-SYS-DAY          TO WS-RDN-DD.
002700     MOVE WS-SYS-MONTH        TO RB-MONTH.
002800     MOVE WS-SYS-DAY          TO RB-DAY.
002900     MOVE WS-SYS-YEAR         TO RB-YEAR.
003000 8090-EXIT.
003100     EXIT.
003200
003300 8100-RESOLVE-PERIOD.
003400     EVALUATE TRUE
003500         WHEN PR-TYPE-MONTH
003600             PERFORM 8110-RESOLVE-MONTH
003700         WHEN PR-TYPE-QUARTER
003800             PERFORM 8120-RESOLVE-QUARTER
003900         WHEN PR-TYPE-YEAR
004000             PERFORM 8130-RESOLVE-YEAR
004100         WHEN PR-TYPE-RANGE
004200             PERFORM 8135-RESOLVE-RANGE
004300         WHEN PR-TYPE-CUSTOM
004400             PERFORM 8140-RESOLVE-CUSTOM
004500         WHEN OTHER
004600*            PR-TYPE-ALL, OR A MISSING/BLANK PERIOD CARD, BOTH
004700*            FALL HERE AND GET THE SAME "NO DATE BOUNDS" TREAT-
004800*            MENT -- SEE 8145-RESOLVE-ALL.
004900             PERFORM 8145-RESOLVE-ALL
005000     END-EVALUATE.
005100     PERFORM 8150-PREV-PERIOD.
005200     PERFORM 8190-PERIOD-LABEL.
005300 8100-EXIT.
005400     EXIT.
005500
005600 8110-RESOLVE-MONTH.
005700     MOVE PR-YEAR             TO WS-PRD-YR-WORK.
005800     MOVE PR-MONTH            TO WS-PRD-MO-WORK.
005900     MOVE PR-YEAR             TO WS-START-YYYY OF WS-PRD-START-DATE-R.
006000     MOVE PR-MONTH            TO WS-START-MM OF WS-PRD-START-DATE-R.
006100     MOVE 1                   TO WS-START-DD OF WS-PRD-START-DATE-R.
006200     PERFORM 8115-DAYS-IN-MONTH.
006300     MOVE PR-YEAR             TO WS-END-YYYY OF WS-PRD-END-DATE-R.
006400     MOVE PR-MONTH            TO WS-END-MM OF WS-PRD-END-DATE-R.
006500     MOVE WS-PRD-DAYS-IN-MO   TO WS-END-DD OF WS-PRD-END-DATE-R.
006600 8110-EXIT.
006700     EXIT.
006800
006900 8115-DAYS-IN-MONTH.
007000     EVALUATE WS-PRD-MO-WORK
007100         WHEN 1  MOVE 31 TO WS-PRD-DAYS-IN-MO
007200         WHEN 3  MOVE 31 TO WS-PRD-DAYS-IN-MO
007300         WHEN 5  MOVE 31 TO WS-PRD-DAYS-IN-MO
007400         WHEN 7  MOVE 31 TO WS-PRD-DAYS-IN-MO
007500         WHEN 8  MOVE 31 TO WS-PRD-DAYS-IN-MO
007600         WHEN 10 MOVE 31 TO WS-PRD-DAYS-IN-MO
007700         WHEN 12 MOVE 31 TO WS-PRD-DAYS-IN-MO
007800         WHEN 4  MOVE 30 TO WS-PRD-DAYS-IN-MO
007900         WHEN 6  MOVE 30 TO WS-PRD-DAYS-IN-MO
008000         WHEN 9  MOVE 30 TO WS-PRD-DAYS-IN-MO
008100         WHEN 11 MOVE 30 TO WS-PRD-DAYS-IN-MO
008200         WHEN OTHER
008300             DIVIDE WS-PRD-YR-WORK BY 4 GIVING WS-PRD-MO-DIV4
008400                 REMAINDER WS-PRD-MO-REM4
008500             DIVIDE WS-PRD-YR-WORK BY 100 GIVING WS-PRD-MO-DIV4
008600                 REMAINDER WS-PRD-MO-REM100
008700             DIVIDE WS-PRD-YR-WORK BY 400 GIVING WS-PRD-MO-DIV4
008800                 REMAINDER WS-PRD-MO-REM400
008900             IF WS-PRD-MO-REM4 = 0 AND
009000                (WS-PRD-MO-REM100 NOT = 0 OR
009100                 WS-PRD-MO-REM400 = 0)
009200                 MOVE 29 TO WS-PRD-DAYS-IN-MO
009300             ELSE
009400                 MOVE 28 TO WS-PRD-DAYS-IN-MO
009500             END-IF
009600     END-EVALUATE.
009700 8115-EXIT.
009800     EXIT.
009900
010000 8120-RESOLVE-QUARTER.
010100     EVALUATE PR-QUARTER
010200         WHEN 1  MOVE 01 TO WS-START-MM OF WS-PRD-START-DATE-R
010300                 MOVE 03 TO WS-END-MM OF WS-PRD-END-DATE-R
010400         WHEN 2  MOVE 04 TO WS-START-MM OF WS-PRD-START-DATE-R
010500                 MOVE 06 TO WS-END-MM OF WS-PRD-END-DATE-R
010600         WHEN 3  MOVE 07 TO WS-START-MM OF WS-PRD-START-DATE-R
010700                 MOVE 09 TO WS-END-MM OF WS-PRD-END-DATE-R
010800         WHEN 4  MOVE 10 TO WS-START-MM OF WS-PRD-START-DATE-R
010900                 MOVE 12 TO WS-END-MM OF WS-PRD-END-DATE-R
011000     END-EVALUATE.
011100     MOVE PR-YEAR             TO WS-START-YYYY OF WS-PRD-START-DATE-R.
011200     MOVE PR-YEAR             TO WS-END-YYYY OF WS-PRD-END-DATE-R.
011300     MOVE 1                   TO WS-START-DD OF WS-PRD-START-DATE-R.
011400     MOVE WS-END-MM OF WS-PRD-END-DATE-R TO WS-PRD-MO-WORK.
011500     MOVE PR-YEAR             TO WS-PRD-YR-WORK.
011600     PERFORM 8115-DAYS-IN-MONTH.
011700     MOVE WS-PRD-DAYS-IN-MO   TO WS-END-DD OF WS-PRD-END-DATE-R.
011800 8120-EXIT.
011900     EXIT.
012000
012100 8130-RESOLVE-YEAR.
012200     MOVE PR-YEAR             TO WS-START-YYYY OF WS-PRD-START-DATE-R.
012300     MOVE 01                  TO WS-START-MM OF WS-PRD-START-DATE-R.
012400     MOVE 01                  TO WS-START-DD OF WS-PRD-START-DATE-R.
012500     MOVE PR-YEAR             TO WS-END-YYYY OF WS-PRD-END-DATE-R.
012600     MOVE 12                  TO WS-END-MM OF WS-PRD-END-DATE-R.
012700     MOVE 31                  TO WS-END-DD OF WS-PRD-END-DATE-R.
012800 8130-EXIT.
012900     EXIT.
013000
013100 8135-RESOLVE-RANGE.
013200*    RANGE -- FIRST DAY OF THE START YEAR/MONTH THROUGH THE LAST
013300*    DAY OF THE END YEAR/MONTH, TAKEN FROM THE SEPARATE
013400*    PR-RANGE-* CARD FIELDS RATHER THAN PR-START/END-DATE.
013500     MOVE PR-RANGE-START-YEAR  TO WS-START-YYYY OF WS-PRD-START-DATE-R.
013600     MOVE PR-RANGE-START-MONTH TO WS-START-MM OF WS-PRD-START-DATE-R.
013700     MOVE 1                    TO WS-START-DD OF WS-PRD-START-DATE-R.
013800     MOVE PR-RANGE-END-YEAR    TO WS-END-YYYY OF WS-PRD-END-DATE-R.
013900     MOVE PR-RANGE-END-MONTH   TO WS-END-MM OF WS-PRD-END-DATE-R.
014000     MOVE PR-RANGE-END-MONTH   TO WS-PRD-MO-WORK.
014100     MOVE PR-RANGE-END-YEAR    TO WS-PRD-YR-WORK.
014200     PERFORM 8115-DAYS-IN-MONTH.
014300     MOVE WS-PRD-DAYS-IN-MO    TO WS-END-DD OF WS-PRD-END-DATE-R.
014400 8135-EXIT.
014500     EXIT.
014600
014700 8140-RESOLVE-CUSTOM.
014800     MOVE PR-START-DATE       TO WS-PRD-START-DATE.
014900     MOVE PR-END-DATE         TO WS-PRD-END-DATE.
015000 8140-EXIT.
015100     EXIT.
015200
015300 8145-RESOLVE-ALL.
015400*    ALL-TIME REQUESTS (AND A MISSING OR BLANK PERIOD CARD) GET
015500*    NO DATE BOUNDS AT ALL -- SENTINEL LOW/HIGH DATES SO EVERY
015600*    CBLRTL0n PERIOD-SELECT COMPARE (SL-COMPLETED-DATE >= START
015700*    AND <= END) PASSES EVERY SALES-WORK RECORD INSTEAD OF
015800*    REJECTING THEM ALL AS "BETWEEN ZERO AND ZERO."
015900     MOVE 0001                TO WS-START-YYYY OF WS-PRD-START-DATE-R.
016000     MOVE 01                  TO WS-START-MM OF WS-PRD-START-DATE-R.
016100     MOVE 01                  TO WS-START-DD OF WS-PRD-START-DATE-R.
016200     MOVE 9999                TO WS-END-YYYY OF WS-PRD-END-DATE-R.
016300     MOVE 12                  TO WS-END-MM OF WS-PRD-END-DATE-R.
016400     MOVE 31                  TO WS-END-DD OF WS-PRD-END-DATE-R.
016500 8145-EXIT.
016600     EXIT.
016700
016800 8150-PREV-PERIOD.
016900*    U10 MONTH-OVER-MONTH NEEDS THE IMMEDIATELY PRECEDING PERIOD
017000*    OF THE SAME LENGTH -- FOR A MONTH THAT IS THE PRIOR MONTH,
017100*    FOR A QUARTER THE PRIOR QUARTER, FOR A YEAR THE PRIOR YEAR,
017200*    FOR CUSTOM WE BACK UP BY THE SAME NUMBER OF ELAPSED DAYS.
017300*    RANGE AND ALL HAVE NO "PRIOR" WINDOW OF THEIR OWN SO BOTH
017400*    GET THE SAME NO-BOUNDS TREATMENT AS 8145-RESOLVE-ALL.
017500     EVALUATE TRUE
017600         WHEN PR-TYPE-MONTH
017700             IF PR-MONTH = 01
017800                 COMPUTE WS-PRD-YR-WORK = PR-YEAR - 1
017900                 MOVE 12 TO WS-PRD-MO-WORK
018000             ELSE
018100                 MOVE PR-YEAR TO WS-PRD-YR-WORK
018200                 COMPUTE WS-PRD-MO-WORK = PR-MONTH - 1
018300             END-IF
018400             MOVE WS-PRD-YR-WORK TO WS-PV-START-YYYY
018500             MOVE WS-PRD-MO-WORK TO WS-PV-START-MM
018600             MOVE 1 TO WS-PV-START-DD
018700             PERFORM 8115-DAYS-IN-MONTH
018800             MOVE WS-PRD-YR-WORK TO WS-PV-END-YYYY
018900             MOVE WS-PRD-MO-WORK TO WS-PV-END-MM
019000             MOVE WS-PRD-DAYS-IN-MO TO WS-PV-END-DD
019100         WHEN PR-TYPE-QUARTER
019200             IF PR-QUARTER = 1
019300                 COMPUTE WS-PRD-YR-WORK = PR-YEAR - 1
019400                 MOVE 4 TO WS-PRD-QTR-WORK
019500             ELSE
019600                 MOVE PR-YEAR TO WS-PRD-YR-WORK
019700                 COMPUTE WS-PRD-QTR-WORK = PR-QUARTER - 1
019800             END-IF
019900             EVALUATE WS-PRD-QTR-WORK
020000                 WHEN 1 MOVE 01 TO WS-PV-START-MM
020100                        MOVE 03 TO WS-PV-END-MM
020200                 WHEN 2 MOVE 04 TO WS-PV-START-MM
020300                        MOVE 06 TO WS-PV-END-MM
020400                 WHEN 3 MOVE 07 TO WS-PV-START-MM
020500                        MOVE 09 TO WS-PV-END-MM
020600                 WHEN 4 MOVE 10 TO WS-PV-START-MM
020700                        MOVE 12 TO WS-PV-END-MM
020800             END-EVALUATE
020900             MOVE WS-PRD-YR-WORK TO WS-PV-START-YYYY
021000             MOVE WS-PRD-YR-WORK TO WS-PV-END-YYYY
021100             MOVE 1 TO WS-PV-START-DD
021200             MOVE WS-PV-END-MM TO WS-PRD-MO-WORK
021300             PERFORM 8115-DAYS-IN-MONTH
021400             MOVE WS-PRD-DAYS-IN-MO TO WS-PV-END-DD
021500         WHEN PR-TYPE-YEAR
021600*            YEAR - SAME MONTH/DAY, ONE CALENDAR YEAR BACK.
021700             COMPUTE WS-PV-START-YYYY = WS-START-YYYY - 1
021800             MOVE WS-START-MM TO WS-PV-START-MM
021900             MOVE WS-START-DD TO WS-PV-START-DD
022000             COMPUTE WS-PV-END-YYYY = WS-END-YYYY - 1
022100             MOVE WS-END-MM TO WS-PV-END-MM
022200             MOVE WS-END-DD TO WS-PV-END-DD
022300         WHEN PR-TYPE-CUSTOM
022400*            BACK UP BY THE SAME NUMBER OF ELAPSED DAYS AS THE
022500*            REQUESTED WINDOW -- PREVIOUS END IS THE DAY BEFORE
022600*            THE CURRENT START, PREVIOUS START IS THAT MANY
022700*            DAYS (LESS ONE) FURTHER BACK.  REUSES THE U12
022800*            DAY-SERIAL SPAN MATH BELOW (8160/8170) TO GET THE
022900*            WINDOW LENGTH, THEN 8155-BACKUP-ONE-DAY TO WALK
023000*            BACKWARD A CALENDAR DAY AT A TIME.
023100             MOVE WS-PRD-START-DATE TO WS-SPN-WORK-DATE
023200             PERFORM 8160-DATE-TO-DAYNO
023300             MOVE WS-SPN-DAYNO TO WS-SPN-START-DAYNO
023400             MOVE WS-PRD-END-DATE TO WS-SPN-WORK-DATE
023500             PERFORM 8160-DATE-TO-DAYNO
023600             MOVE WS-SPN-DAYNO TO WS-SPN-END-DAYNO
023700             PERFORM 8170-SALE-DATE-SPAN
023800             MOVE WS-SPN-DAYS TO WS-PRD-BACKUP-DAYS
023900             MOVE WS-PRD-START-DATE TO WS-SPN-WORK-DATE
024000             PERFORM 8155-BACKUP-ONE-DAY
024100             MOVE WS-SPN-WORK-DATE TO WS-PREV-END-DATE
024200             PERFORM 8155-BACKUP-ONE-DAY
024300                 THRU 8155-EXIT
024400                 VARYING WS-PRD-BACKUP-IX FROM 1 BY 1
024500                 UNTIL WS-PRD-BACKUP-IX > WS-PRD-BACKUP-DAYS - 1
024600             MOVE WS-SPN-WORK-DATE TO WS-PREV-START-DATE
024700         WHEN OTHER
024800*            RANGE AND ALL -- NO PRIOR WINDOW, SAME SENTINEL
024900*            LOW/HIGH DATES AS 8145-RESOLVE-ALL.
025000             MOVE 0001 TO WS-PV-START-YYYY
025100             MOVE 01   TO WS-PV-START-MM
025200             MOVE 01   TO WS-PV-START-DD
025300             MOVE 9999 TO WS-PV-END-YYYY
025400             MOVE 12   TO WS-PV-END-MM
025500             MOVE 31   TO WS-PV-END-DD
025600     END-EVALUATE.
025700 8150-EXIT.
025800     EXIT.
025900
026000 8155-BACKUP-ONE-DAY.
026100*    STEPS WS-SPN-WORK-DATE BACK ONE CALENDAR DAY, ROLLING OVER
026200*    A MONTH OR YEAR BOUNDARY AS NEEDED.  USED BY 8150-PREV-
026300*    PERIOD TO WALK A CUSTOM WINDOW BACKWARD ONE DAY AT A TIME.
026400     IF WS-SPN-DD > 1
026500         SUBTRACT 1 FROM WS-SPN-DD
026550     ELSE
026600         IF WS-SPN-MM = 1
026700             SUBTRACT 1 FROM WS-SPN-YYYY
026800             MOVE 12 TO WS-SPN-MM
026900         ELSE
027000             SUBTRACT 1 FROM WS-SPN-MM
027100         END-IF
027200         MOVE WS-SPN-MM      TO WS-PRD-MO-WORK
027300         MOVE WS-SPN-YYYY    TO WS-PRD-YR-WORK
027400         PERFORM 8115-DAYS-IN-MONTH
027500         MOVE WS-PRD-DAYS-IN-MO TO WS-SPN-DD
027600     END-IF.
027700 8155-EXIT.
027800     EXIT.
027900
028000 8190-PERIOD-LABEL.
028100*    REQ 22-031 - LABELS REBUILT TO MATCH THE WORDING EACH
028200*    REPORT HEADING ACTUALLY WANTS; SEE WS-MONTH-NAME-TABLE IN
028300*    PRDREC00 FOR THE MONTH-NAME LOOKUP USED BY MONTH AND RANGE.
028400     EVALUATE TRUE
028500         WHEN PR-TYPE-MONTH
028600             MOVE SPACES TO WS-PRD-LABEL
028700             STRING WS-MN-ENTRY(PR-MONTH) DELIMITED BY SPACE
028800                 " " PR-YEAR
028900                 DELIMITED BY SIZE INTO WS-PRD-LABEL
029000         WHEN PR-TYPE-QUARTER
029100             MOVE SPACES TO WS-PRD-LABEL
029200             STRING "Q" PR-QUARTER " " PR-YEAR
029300                 DELIMITED BY SIZE INTO WS-PRD-LABEL
029400         WHEN PR-TYPE-YEAR
029500             MOVE SPACES TO WS-PRD-LABEL
029600             STRING PR-YEAR
029700                 DELIMITED BY SIZE INTO WS-PRD-LABEL
029800         WHEN PR-TYPE-RANGE
029900             MOVE SPACES TO WS-PRD-LABEL
030000             STRING WS-MN-ENTRY(PR-RANGE-START-MONTH)(1:3) " "
030100                 PR-RANGE-START-YEAR " TO "
030200                 WS-MN-ENTRY(PR-RANGE-END-MONTH)(1:3) " "
030300                 PR-RANGE-END-YEAR
030400                 DELIMITED BY SIZE INTO WS-PRD-LABEL
030500         WHEN PR-TYPE-CUSTOM
030600             MOVE SPACES TO WS-PRD-LABEL
030700             STRING WS-START-YYYY OF WS-PRD-START-DATE-R "-"
030800                 WS-START-MM OF WS-PRD-START-DATE-R "-"
030900                 WS-START-DD OF WS-PRD-START-DATE-R " TO "
031000                 WS-END-YYYY OF WS-PRD-END-DATE-R "-"
031100                 WS-END-MM OF WS-PRD-END-DATE-R "-"
031200                 WS-END-DD OF WS-PRD-END-DATE-R
031300                 DELIMITED BY SIZE INTO WS-PRD-LABEL
031400         WHEN OTHER
031500             MOVE "ALL TIME" TO WS-PRD-LABEL
031600     END-EVALUATE.
031700 8190-EXIT.
031800     EXIT.
031900
032000 8160-DATE-TO-DAYNO.
032100*    CONVERTS WS-SPN-WORK-DATE (YYYYMMDD) INTO A DAY-SERIAL
032200*    NUMBER IN WS-SPN-DAYNO SO TWO SALE DATES CAN BE SUBTRACTED
032300*    TO GET A TRUE CALENDAR DAY COUNT -- U12 MONTHLY PROJECTION
032400*    NEEDS THIS BECAUSE YYYYMMDD DOES NOT SUBTRACT LINEARLY.
032500*    REQ 21-058 J.O. ...... ADDED FOR CBLRTL06 REWARDS REPORT
032600*    REQ 22-031 J.O. ...... REUSED BY 8150-PREV-PERIOD FOR A
032700*                           CUSTOM PERIOD'S WINDOW LENGTH
032800     COMPUTE WS-SPN-DAYNO =
032900         WS-SPN-YYYY * 365
033000         + (WS-SPN-YYYY / 4)
033100         - (WS-SPN-YYYY / 100)
033200         + (WS-SPN-YYYY / 400).
033300     MOVE WS-SPN-MM           TO WS-PRD-MO-WORK.
033400     MOVE WS-SPN-YYYY         TO WS-PRD-YR-WORK.
033500     PERFORM 8162-ADD-PRIOR-MONTHS
033600         THRU 8162-EXIT
033700         VARYING WS-SPN-MO-IX FROM 1 BY 1
033800         UNTIL WS-SPN-MO-IX > WS-PRD-MO-WORK - 1.
033900     ADD WS-SPN-DD            TO WS-SPN-DAYNO.
034000 8160-EXIT.
034100     EXIT.
034200
034300 8162-ADD-PRIOR-MONTHS.
034400     MOVE WS-SPN-MO-IX        TO WS-PRD-MO-WORK.
034500     PERFORM 8115-DAYS-IN-MONTH.
034600     ADD WS-PRD-DAYS-IN-MO    TO WS-SPN-DAYNO.
034700 8162-EXIT.
034800     EXIT.
034900
035000 8170-SALE-DATE-SPAN.
035100*    WS-SPN-START-DAYNO/WS-SPN-END-DAYNO MUST ALREADY HOLD THE
035200*    MIN/MAX SL-COMPLETED-DATE SEEN IN THE SELECTED SALES -- THE
035300*    HOST PROGRAM BUILDS THOSE BY MOVING EACH DATE INTO
035400*    WS-SPN-WORK-DATE, PERFORMING 8160-DATE-TO-DAYNO, AND SAVING
035500*    WS-SPN-DAYNO OFF TO ITS OWN START/END HOLDER BEFORE CALLING
035600*    THIS PARAGRAPH.  8150-PREV-PERIOD ALSO CALLS THIS DIRECTLY
035700*    TO LENGTH A CUSTOM PERIOD'S OWN START/END DATES.
035800     COMPUTE WS-SPN-DAYS =
035900         WS-SPN-END-DAYNO - WS-SPN-START-DAYNO + 1.
036000 8170-EXIT.
036100     EXIT.
