000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLRTL01.
000300 AUTHOR.              J OTERO.
000400 INSTALLATION.        GREENPEAK DISPENSARY GROUP - MIS.
000500 DATE-WRITTEN.        03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* CBLRTL01 - SALES/BUDTENDER/CUSTOMER EXTRACT LOAD AND DEDUP  *
001100* READS THE RAW POS SALES EXTRACT, THE BUDTENDER PERFORMANCE  *
001200* EXTRACT AND THE CUSTOMER ATTRIBUTE EXTRACT, NORMALIZES AND  *
001300* DEDUPLICATES THE SALES LINES (KEEPING THE COPY FROM THE     *
001400* MOST RECENTLY EXPORTED SOURCE FILE), CLASSIFIES EVERY       *
001500* SURVIVING SALES LINE BY TRANSACTION-TYPE AND DEAL-TYPE, AND *
001600* WRITES THE CLEAN WORK FILES THAT CBLRTL02-08 READ.  PRINTS  *
001700* A ONE-PAGE LOAD-CONTROL REPORT SHOWING ROWS READ, DUPLICATE *
001800* ROWS DROPPED, AND UNIQUE ROWS KEPT FOR EACH SOURCE FILE.    *
001900*                                                              *
002000*    ---------------  C H A N G E   L O G  ---------------    *
002100*    DATE      BY    TICKET    DESCRIPTION                    *
002200*    --------  ----  --------  ---------------------------    *
002300*    03/14/94  JO    RS-0091   ORIGINAL PROGRAM - SALES LOAD   *    RS0091
002400*    06/02/94  JO    RS-0108   ADDED CURRENCY-STRIP FOR THE    *    RS0108
002500*                              BUDTENDER EXTRACT'S DOLLAR AND  *
002600*                              PERCENT FIELDS                 *
002700*    11/19/94  RPK   RS-0140   ADDED CUSTOMER ATTRIBUTE LOAD   *    RS0140
002800*                              AND GROUPS-BASED SEGMENTATION   *
002900*    02/08/95  RPK   RS-0151   DEDUP KEY NOW INCLUDES PRODUCT, *    RS0151
003000*                              NOT JUST RECEIPT-ID (TWO LINE   *
003100*                              ITEMS PER RECEIPT WERE COLLID-  *
003200*                              ING AND DROPPING GOOD ROWS)     *
003300*    09/26/95  JO    RS-0163   REWARD-NAME EXTRACTION ADDED    *    RS0163
003400*    04/03/96  DPC   RS-0188   CATEGORY ALIAS TABLE EXPANDED   *    RS0188
003500*                              (DISPOSABLE VAPES, EDIBLES)     *
003600*    01/14/97  DPC   RS-0201   TESTER/COMP CLASSIFICATION      *    RS0201
003700*                              RULES ADDED AHEAD OF REGULAR    *
003800*    08/29/97  JO    RS-0219   LOAD-CONTROL REPORT NOW SHOWS   *    RS0219
003900*                              DUPLICATE COUNT BY FILE         *
004000*    05/11/98  RPK   RS-0240   Y2K - WS-SYS-YEAR CARRIED AS A   *   RS0240
004100*                              4-DIGIT FIELD THROUGHOUT; THE    *
004200*                              OLD 2-DIGIT YEAR-WINDOW LOGIC    *
004300*                              IN THE DATE VALIDITY CHECK WAS   *
004400*                              REMOVED                          *
004500*    01/06/99  RPK   RS-0244   Y2K FOLLOW-UP - CONFIRMED NO     *   RS0244
004600*                              REMAINING 2-DIGIT YEAR FIELDS   *
004700*                              ON THE SALES OR CUSTOMER LOAD    *
004800*    07/02/01  DPC   RS-0266   MAX DEDUP TABLE ROWS RAISED FROM *   RS0266
004900*                              1200 TO 2000 FOR PEAK-SEASON RUN *
005000*    03/18/03  JO    RS-0284   STORE-CLEAN SUFFIX STRIP NOW     *   RS0284
005100*                              HANDLES MULTI-DIGIT "- RDnn"     *
005200*    10/21/05  DPC   RS-0301   ADDED DEAL-TYPE PRICE-DEAL RULE  *   RS0301
005300***************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SALES-FILE  ASSIGN TO SALESIN
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT BT-FILE     ASSIGN TO BTEXTIN
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT CUST-FILE   ASSIGN TO CUSTXIN
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT SALES-WORK  ASSIGN TO SALESWRK
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT BT-WORK     ASSIGN TO BTWORK
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT CUST-WORK   ASSIGN TO CUSTWORK
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT LOAD-RPT    ASSIGN TO LOADRPT
007500         ORGANIZATION IS RECORD SEQUENTIAL.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  SALES-FILE
008100     LABEL RECORD IS STANDARD.
008200*    RAW EXTRACT LINE.  THE EXTRACT JOB THAT PRODUCES THIS FILE
008300*    APPENDS THE SOURCE FILE'S EXPORT END DATE AS THE LAST
008400*    FIELD ON EVERY LINE SO THIS PROGRAM CAN DEDUP ACROSS RUNS
008500*    WITHOUT HAVING TO PARSE THE EXTRACT FILE NAME.
008600 01  RAW-SALES-LINE.
008700     05  RSL-RECEIPT-ID       PIC X(20).
008800     05  RSL-ORDER-TYPE       PIC X(12).
008900     05  RSL-SOLD-BY          PIC X(25).
009000     05  RSL-COMPLETED-DATE   PIC X(8).
009100     05  RSL-COMPLETED-TIME   PIC X(6).
009200     05  RSL-CUSTOMER-ID      PIC X(15).
009300     05  RSL-CUSTOMER-NAME    PIC X(30).
009400     05  RSL-STORE            PIC X(30).
009500     05  RSL-PRODUCT          PIC X(40).
009600     05  RSL-CATEGORY         PIC X(20).
009700     05  RSL-BRAND            PIC X(25).
009800     05  RSL-QUANTITY         PIC X(9).
009900     05  RSL-PRE-DISC-REVENUE PIC X(12).
010000     05  RSL-DISCOUNTS        PIC X(12).
010100     05  RSL-TAXES            PIC X(12).
010200     05  RSL-ACTUAL-REVENUE   PIC X(12).
010300     05  RSL-TOTAL-COLLECTED  PIC X(12).
010400     05  RSL-NET-PROFIT       PIC X(12).
010500     05  RSL-COST             PIC X(12).
010600     05  RSL-COST-PER-ITEM    PIC X(9).
010700     05  RSL-DEALS-USED       PIC X(80).
010800     05  RSL-INLINE-DISCOUNTS PIC X(60).
010900     05  RSL-SOURCE-END-DATE  PIC 9(8).
011000
011100 FD  BT-FILE
011200     LABEL RECORD IS STANDARD.
011300*    RAW BUDTENDER EXTRACT - DOLLAR AND PERCENT FIELDS STILL
011400*    CARRY THEIR "$" AND "%" EDIT CHARACTERS AS EXPORTED.
011500 01  RAW-BT-LINE.
011600     05  RBT-NAME             PIC X(25).
011700     05  RBT-STORE            PIC X(30).
011800     05  RBT-AVG-CART-VALUE   PIC X(10).
011900     05  RBT-UNITS-SOLD       PIC X(9).
012000     05  RBT-AVG-UNITS-CART   PIC X(7).
012100     05  RBT-NUM-TRANSACTIONS PIC X(8).
012200     05  RBT-TOTAL-SALES      PIC X(12).
012300     05  RBT-PCT-SALES-DISC   PIC X(7).
012400     05  RBT-LOYALTY-ENROLL   PIC X(7).
012500     05  RBT-SOURCE-END-DATE  PIC 9(8).
012600
012700 FD  CUST-FILE
012800     LABEL RECORD IS STANDARD.
012900 01  RAW-CUST-LINE.
013000     05  RC-CUST-ID           PIC X(15).
013100     05  RC-CUST-NAME         PIC X(30).
013200     05  RC-GROUPS            PIC X(60).
013300     05  RC-IS-LOYAL          PIC X(3).
013400     05  RC-LOYALTY-POINTS    PIC X(9).
013500     05  RC-SOURCE-END-DATE   PIC 9(8).
013600
013700 FD  SALES-WORK
013800     LABEL RECORD IS STANDARD.
013900 01  SALES-LINE-REC.
014000     COPY SLSREC00.
014100
014200 FD  BT-WORK
014300     LABEL RECORD IS STANDARD.
014400 01  BUDTENDER-PERF-REC.
014500     COPY BTPREC00.
014600
014700 FD  CUST-WORK
014800     LABEL RECORD IS STANDARD.
014900 01  CUSTOMER-ATTR-REC.
015000     COPY CUSREC00.
015100
015200 FD  LOAD-RPT
015300     LABEL RECORD IS OMITTED
015400     RECORD CONTAINS 132 CHARACTERS
015500     LINAGE IS 60 WITH FOOTING AT 55
015600     DATA RECORD IS LOADLINE.
015700 01  LOADLINE                 PIC X(132).
015800
015900 WORKING-STORAGE SECTION.
016000
016100     COPY WRKDATE0.
016200     COPY RPTHDR00.
016300     COPY PRDREC00.
016400
016500 01  WORK-SWITCHES.
016600     05  WS-SALES-EOF         PIC X(3)  VALUE "NO ".
016700         88  SALES-EOF            VALUE "YES".
016800     05  WS-BT-EOF            PIC X(3)  VALUE "NO ".
016900         88  BT-EOF               VALUE "YES".
017000     05  WS-CUST-EOF          PIC X(3)  VALUE "NO ".
017100         88  CUST-EOF             VALUE "YES".
017200     05  FILLER               PIC X(3)  VALUE SPACES.
017300
017400 01  WORK-COUNTERS            COMP.
017500     05  WS-SALES-READ        PIC 9(7) VALUE ZERO.
017600     05  WS-SALES-BAD-DATE    PIC 9(7) VALUE ZERO.
017700     05  WS-SALES-DUP         PIC 9(7) VALUE ZERO.
017800     05  WS-SALES-KEPT        PIC 9(7) VALUE ZERO.
017900     05  WS-BT-READ           PIC 9(5) VALUE ZERO.
018000     05  WS-BT-KEPT           PIC 9(5) VALUE ZERO.
018100     05  WS-CUST-READ         PIC 9(7) VALUE ZERO.
018200     05  WS-CUST-KEPT         PIC 9(7) VALUE ZERO.
018300     05  WS-DT-IX             PIC 9(4) VALUE ZERO.
018400     05  WS-DT-COUNT          PIC 9(4) VALUE ZERO.
018500     05  WS-BT-IX             PIC 9(3) VALUE ZERO.
018600     05  WS-BT-COUNT          PIC 9(3) VALUE ZERO.
018700     05  WS-CU-IX             PIC 9(5) VALUE ZERO.
018800     05  WS-CU-COUNT          PIC 9(5) VALUE ZERO.
018900     05  WS-FOUND-IX          PIC 9(5) VALUE ZERO.
019000     05  WS-CK-COUNT          PIC 9(4) VALUE ZERO.
019100     05  WS-KW-IX             PIC 9(2) VALUE ZERO.
019200     05  FILLER               PIC 9(2) VALUE ZERO.
019300
019400*    MAXIMUM ROWS ANY ONE SALES EXTRACT RUN MAY DEDUP.  RAISE
019500*    AND RECOMPILE IF A PEAK-SEASON EXTRACT BLOWS THIS LIMIT -
019600*    SEE RS-0266.
019700 77  WS-MAX-DEDUP-ROWS        PIC 9(4)  COMP VALUE 2000.
019800
019900*    =========== NORMALIZED SALES LINE WORK AREA ===============
020000*    HOLDS ONE RAW ROW AFTER U1 NORMALIZATION (MONEY PARSED,
020100*    STORE/BRAND/CATEGORY/PRODUCT CLEANED) BUT BEFORE U1
020200*    CLASSIFICATION, WHICH ONLY HAPPENS FOR DEDUP SURVIVORS.
020300 01  NORMALIZED-SALES-LINE.
020400     05  WS-N-RECEIPT-ID      PIC X(20).
020500     05  WS-N-ORDER-TYPE      PIC X(12).
020600     05  WS-N-SOLD-BY         PIC X(25).
020700     05  WS-N-COMP-DATE       PIC 9(8).
020800     05  WS-N-COMP-DATE-R     REDEFINES WS-N-COMP-DATE.
020900         10  WS-N-COMP-YYYY   PIC 9(4).
021000         10  WS-N-COMP-MM     PIC 99.
021100         10  WS-N-COMP-DD     PIC 99.
021200     05  WS-N-COMP-TIME       PIC 9(6).
021300     05  WS-N-CUSTOMER-ID     PIC X(15).
021400     05  WS-N-CUSTOMER-NAME   PIC X(30).
021500     05  WS-N-STORE-CLEAN     PIC X(30).
021600     05  WS-N-PRODUCT-CLEAN   PIC X(40).
021700     05  WS-N-CATEGORY-CLEAN  PIC X(20).
021800     05  WS-N-BRAND-CLEAN     PIC X(25).
021900     05  WS-N-QUANTITY        PIC S9(5)V99.
022000     05  WS-N-PRE-DISC-REVENUE PIC S9(7)V99.
022100     05  WS-N-DISCOUNTS       PIC S9(7)V99.
022200     05  WS-N-TAXES           PIC S9(7)V99.
022300     05  WS-N-ACTUAL-REVENUE  PIC S9(7)V99.
022400     05  WS-N-TOTAL-COLLECTED PIC S9(7)V99.
022500     05  WS-N-NET-PROFIT      PIC S9(7)V99.
022600     05  WS-N-COST            PIC S9(7)V99.
022700     05  WS-N-COST-PER-ITEM   PIC S9(5)V99.
022800     05  WS-N-DEALS-USED      PIC X(80).
022900     05  WS-N-INLINE-DISCOUNTS PIC X(60).
023000     05  WS-N-DEALS-UPPER     PIC X(80).
023100     05  WS-N-HAS-DISCOUNT    PIC X(1).
023200     05  WS-N-YEAR            PIC 9(4).
023300     05  WS-N-MONTH           PIC 99.
023400     05  WS-N-SRC-END-DATE    PIC 9(8).
023500     05  FILLER               PIC X(20) VALUE SPACES.
023600
023700 01  DEDUP-TABLE.
023800     05  DT-ENTRY OCCURS 2000 TIMES.
023900         10  DT-RECEIPT-ID        PIC X(20).
024000         10  DT-ORDER-TYPE        PIC X(12).
024100         10  DT-SOLD-BY           PIC X(25).
024200         10  DT-COMP-DATE         PIC 9(8).
024300         10  DT-COMP-DATE-R       REDEFINES DT-COMP-DATE.
024400             15  DT-COMP-YYYY     PIC 9(4).
024500             15  DT-COMP-MM       PIC 99.
024600             15  DT-COMP-DD       PIC 99.
024700         10  DT-COMP-TIME         PIC 9(6).
024800         10  DT-CUSTOMER-ID       PIC X(15).
024900         10  DT-CUSTOMER-NAME     PIC X(30).
025000         10  DT-STORE-CLEAN       PIC X(30).
025100         10  DT-PRODUCT-CLEAN     PIC X(40).
025200         10  DT-CATEGORY-CLEAN    PIC X(20).
025300         10  DT-BRAND-CLEAN       PIC X(25).
025400         10  DT-QUANTITY          PIC S9(5)V99.
025500         10  DT-PRE-DISC-REVENUE  PIC S9(7)V99.
025600         10  DT-DISCOUNTS         PIC S9(7)V99.
025700         10  DT-TAXES             PIC S9(7)V99.
025800         10  DT-ACTUAL-REVENUE    PIC S9(7)V99.
025900         10  DT-TOTAL-COLLECTED   PIC S9(7)V99.
026000         10  DT-NET-PROFIT        PIC S9(7)V99.
026100         10  DT-COST              PIC S9(7)V99.
026200         10  DT-COST-PER-ITEM     PIC S9(5)V99.
026300         10  DT-DEALS-USED        PIC X(80).
026400         10  DT-INLINE-DISCOUNTS  PIC X(60).
026500         10  DT-DEALS-UPPER       PIC X(80).
026600         10  DT-HAS-DISCOUNT      PIC X(1).
026700         10  DT-YEAR              PIC 9(4).
026800         10  DT-MONTH             PIC 99.
026900         10  DT-SRC-END-DATE      PIC 9(8).
027000         10  FILLER               PIC X(20) VALUE SPACES.
027100
027200 01  BT-TABLE.
027300     05  BT-ENTRY OCCURS 300 TIMES.
027400         10  BTT-NAME             PIC X(25).
027500         10  BTT-STORE            PIC X(30).
027600         10  BTT-AVG-CART-VALUE   PIC S9(5)V99.
027700         10  BTT-UNITS-SOLD       PIC 9(7).
027800         10  BTT-AVG-UNITS-CART   PIC 9(3)V99.
027900         10  BTT-NUM-TRANSACTIONS PIC 9(6).
028000         10  BTT-TOTAL-SALES      PIC S9(7)V99.
028100         10  BTT-PCT-SALES-DISC   PIC 9(3)V99.
028200         10  BTT-LOYALTY-ENROLL   PIC 9(5).
028300         10  BTT-SRC-END-DATE     PIC 9(8).
028400         10  FILLER               PIC X(10) VALUE SPACES.
028500
028600 01  CUST-TABLE.
028700     05  CU-ENTRY OCCURS 6000 TIMES.
028800         10  CUT-CUST-ID          PIC X(15).
028900         10  CUT-CUST-NAME        PIC X(30).
029000         10  CUT-GROUPS           PIC X(60).
029100         10  CUT-IS-LOYAL         PIC X(3).
029200         10  CUT-LOYALTY-POINTS   PIC 9(7).
029300         10  CUT-SRC-END-DATE     PIC 9(8).
029400         10  FILLER               PIC X(10) VALUE SPACES.
029500
029600*    =========== CURRENCY/QUANTITY PARSING WORK AREA ==========
029700 01  MONEY-PARSE-AREA.
029800     05  WS-PM-INPUT          PIC X(15) VALUE SPACES.
029900     05  WS-PM-STRIPPED       PIC X(15) VALUE SPACES.
030000     05  WS-PM-INT-PART       PIC X(9)  VALUE SPACES.
030100     05  WS-PM-DEC-PART       PIC X(2)  VALUE SPACES.
030200     05  WS-PM-SIGN           PIC X(1)  VALUE SPACE.
030300     05  WS-PM-INT-NUM        PIC 9(7)  COMP VALUE ZERO.
030400     05  WS-PM-DEC-NUM        PIC 9(2)  COMP VALUE ZERO.
030500     05  WS-PM-RESULT         PIC S9(7)V99 VALUE ZERO.
030600     05  FILLER               PIC X(5)  VALUE SPACES.
030700
030800*    =========== BUDTENDER MONEY-PARSE RESULT AREA =============
030900 01  BT-PARSE-RESULT-AREA.
031000     05  WS-B-AVG-CART-VALUE  PIC S9(5)V99.
031100     05  WS-B-UNITS-SOLD      PIC 9(7).
031200     05  WS-B-AVG-UNITS-CART  PIC 9(3)V99.
031300     05  WS-B-NUM-TRANSACTIONS PIC 9(6).
031400     05  WS-B-TOTAL-SALES     PIC S9(7)V99.
031500     05  WS-B-PCT-SALES-DISC  PIC 9(3)V99.
031600     05  WS-B-LOYALTY-ENROLL  PIC 9(5).
031700     05  FILLER               PIC X(5)  VALUE SPACES.
031800
031900*    =========== KEYWORD SCAN WORK AREA (U1 CLASSIFY) ==========
032000 01  KEYWORD-SCAN-FLAGS.
032100     05  WS-HAS-REWARD        PIC X(1)  VALUE "N".
032200         88  FOUND-REWARD         VALUE "Y".
032300     05  WS-HAS-MARKOUT       PIC X(1)  VALUE "N".
032400         88  FOUND-MARKOUT        VALUE "Y".
032500     05  WS-HAS-TESTER        PIC X(1)  VALUE "N".
032600         88  FOUND-TESTER         VALUE "Y".
032700     05  WS-HAS-EXITBAG       PIC X(1)  VALUE "N".
032800         88  FOUND-EXITBAG        VALUE "Y".
032900     05  WS-HAS-BUNDLE        PIC X(1)  VALUE "N".
033000         88  FOUND-BUNDLE         VALUE "Y".
033100     05  WS-HAS-PCTOFF        PIC X(1)  VALUE "N".
033200         88  FOUND-PCTOFF         VALUE "Y".
033300     05  WS-HAS-CUSTDISC      PIC X(1)  VALUE "N".
033400         88  FOUND-CUSTDISC       VALUE "Y".
033500     05  WS-HAS-PRICEDEAL     PIC X(1)  VALUE "N".
033600         88  FOUND-PRICEDEAL      VALUE "Y".
033700     05  FILLER               PIC X(1)  VALUE SPACE.
033800
033900 77  WS-COMBINED-DEALS        PIC X(141) VALUE SPACES.
034000 77  WS-INLINE-UPPER          PIC X(60)  VALUE SPACES.
034100 77  WS-GROUPS-UPPER          PIC X(60)  VALUE SPACES.
034200 77  WS-RN-DISCARD            PIC X(80)  VALUE SPACES.
034300 77  WS-DISCARD-SUFFIX        PIC X(30)  VALUE SPACES.
034400
034500*    BUNDLE/PRICE-DEAL/PERCENT-OFF/CUSTOMER-DISCOUNT KEYWORD
034600*    TABLES - BUILT ONCE AT 1000-INIT, SCANNED FOR EVERY LINE.
034700*    EACH KEYWORD'S TRUE LENGTH IS CARRIED SEPARATELY SO THE
034800*    TRAILING FILLER SPACES IN THE PIC X(10) SLOT DO NOT BECOME
034900*    PART OF THE SEARCH STRING.
035000 01  BUNDLE-KEYWORD-TABLE.
035100     05  BK-WORD OCCURS 11 TIMES  PIC X(10) VALUE SPACES.
035200     05  FILLER               PIC X(4)  VALUE SPACES.
035300 01  BUNDLE-KEYWORD-LEN.
035400     05  BK-LEN  OCCURS 11 TIMES  PIC 9(2)  COMP VALUE ZERO.
035500     05  FILLER               PIC 9(2)  COMP VALUE ZERO.
035600
035700 01  CUSTDISC-KEYWORD-TABLE.
035800     05  CD-WORD OCCURS 7 TIMES   PIC X(10) VALUE SPACES.
035900     05  FILLER               PIC X(4)  VALUE SPACES.
036000 01  CUSTDISC-KEYWORD-LEN.
036100     05  CD-LEN  OCCURS 7 TIMES   PIC 9(2)  COMP VALUE ZERO.
036200     05  FILLER               PIC 9(2)  COMP VALUE ZERO.
036300
036400 01  LOAD-RPT-HEADING.
036500     05  FILLER               PIC X(4)   VALUE SPACES.
036600     05  FILLER               PIC X(40)  VALUE
036700         "SALES/BUDTENDER/CUSTOMER LOAD CONTROL".
036800     05  FILLER               PIC X(88)  VALUE SPACES.
036900
037000 01  LOAD-RPT-COL-HEAD.
037100     05  FILLER               PIC X(4)   VALUE SPACES.
037200     05  FILLER               PIC X(20)  VALUE "SOURCE FILE".
037300     05  FILLER               PIC X(10)  VALUE "READ".
037400     05  FILLER               PIC X(10)  VALUE "DUPLICATE".
037500     05  FILLER               PIC X(10)  VALUE "KEPT".
037600     05  FILLER               PIC X(78)  VALUE SPACES.
037700
037800 01  LOAD-RPT-DETAIL.
037900     05  FILLER               PIC X(4)   VALUE SPACES.
038000     05  LR-SOURCE            PIC X(20)  VALUE SPACES.
038100     05  LR-READ              PIC ZZZ,ZZ9.
038200     05  FILLER               PIC X(3)   VALUE SPACES.
038300     05  LR-DUP               PIC ZZZ,ZZ9.
038400     05  FILLER               PIC X(3)   VALUE SPACES.
038500     05  LR-KEPT              PIC ZZZ,ZZ9.
038600     05  FILLER               PIC X(78)  VALUE SPACES.
038700
038800 01  LOAD-RPT-BAD-DATE-LINE.
038900     05  FILLER               PIC X(4)   VALUE SPACES.
039000     05  FILLER               PIC X(40)  VALUE
039100         "SALES ROWS DROPPED - BAD COMPLETED DATE:".
039200     05  LR-BAD-DATE          PIC ZZZ,ZZ9.
039300     05  FILLER               PIC X(84)  VALUE SPACES.
039400
039500 PROCEDURE DIVISION.
039600
039700 0000-CBLRTL01.
039800     PERFORM 1000-INIT.
039900     PERFORM 2000-LOAD-SALES THRU 2000-EXIT
040000         UNTIL SALES-EOF.
040100     PERFORM 3000-CLASSIFY-AND-WRITE THRU 3000-EXIT
040200         VARYING WS-DT-IX FROM 1 BY 1
040300         UNTIL WS-DT-IX > WS-DT-COUNT.
040400     PERFORM 4000-LOAD-BT THRU 4000-EXIT
040500         UNTIL BT-EOF.
040600     PERFORM 4500-WRITE-BT THRU 4500-EXIT
040700         VARYING WS-BT-IX FROM 1 BY 1
040800         UNTIL WS-BT-IX > WS-BT-COUNT.
040900     PERFORM 5000-LOAD-CUST THRU 5000-EXIT
041000         UNTIL CUST-EOF.
041100     PERFORM 5500-WRITE-CUST THRU 5500-EXIT
041200         VARYING WS-CU-IX FROM 1 BY 1
041300         UNTIL WS-CU-IX > WS-CU-COUNT.
041400     PERFORM 9200-LOAD-CONTROL-RPT.
041500     PERFORM 9900-CLOSING.
041600     STOP RUN.
041700
041800 1000-INIT.
041900     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE.
042000     MOVE WS-SYS-MONTH TO RB-MONTH.
042100     MOVE WS-SYS-DAY   TO RB-DAY.
042200     MOVE WS-SYS-YEAR  TO RB-YEAR.
042300     MOVE "LOAD AND DEDUP CONTROL REPORT" TO WS-RPT-NAME.
042400     MOVE SPACES TO WS-RPT-PERIOD.
042500
042600     PERFORM 1100-BUILD-KEYWORD-TABLES.
042700
042800     OPEN INPUT  SALES-FILE.
042900     OPEN INPUT  BT-FILE.
043000     OPEN INPUT  CUST-FILE.
043100     OPEN OUTPUT SALES-WORK.
043200     OPEN OUTPUT BT-WORK.
043300     OPEN OUTPUT CUST-WORK.
043400     OPEN OUTPUT LOAD-RPT.
043500
043600     PERFORM 9000-READ-SALES.
043700     PERFORM 9010-READ-BT.
043800     PERFORM 9020-READ-CUST.
043900 1000-EXIT.
044000     EXIT.
044100
044200 1100-BUILD-KEYWORD-TABLES.
044300     MOVE "B1G       " TO BK-WORD(1).  MOVE 3  TO BK-LEN(1).
044400     MOVE "B2G       " TO BK-WORD(2).  MOVE 3  TO BK-LEN(2).
044500     MOVE "BOGO      " TO BK-WORD(3).  MOVE 4  TO BK-LEN(3).
044600     MOVE "2 FOR     " TO BK-WORD(4).  MOVE 5  TO BK-LEN(4).
044700     MOVE "3 FOR     " TO BK-WORD(5).  MOVE 5  TO BK-LEN(5).
044800     MOVE "4 FOR     " TO BK-WORD(6).  MOVE 5  TO BK-LEN(6).
044900     MOVE "5 FOR     " TO BK-WORD(7).  MOVE 5  TO BK-LEN(7).
045000     MOVE "2/$       " TO BK-WORD(8).  MOVE 2  TO BK-LEN(8).
045100     MOVE "3/$       " TO BK-WORD(9).  MOVE 2  TO BK-LEN(9).
045200     MOVE "4/$       " TO BK-WORD(10). MOVE 2  TO BK-LEN(10).
045300     MOVE "5/$       " TO BK-WORD(11). MOVE 2  TO BK-LEN(11).
045400
045500     MOVE "SENIOR    " TO CD-WORD(1).  MOVE 6  TO CD-LEN(1).
045600     MOVE "VETERAN   " TO CD-WORD(2).  MOVE 7  TO CD-LEN(2).
045700     MOVE "MILITARY  " TO CD-WORD(3).  MOVE 8  TO CD-LEN(3).
045800     MOVE "MEDICAL   " TO CD-WORD(4).  MOVE 7  TO CD-LEN(4).
045900     MOVE "INDUSTRY  " TO CD-WORD(5).  MOVE 8  TO CD-LEN(5).
046000     MOVE "VIP       " TO CD-WORD(6).  MOVE 3  TO CD-LEN(6).
046100     MOVE "EMPLOYEE  " TO CD-WORD(7).  MOVE 8  TO CD-LEN(7).
046200 1100-EXIT.
046300     EXIT.
046400
046500*---------------------------------------------------------------
046600*    SALES EXTRACT LOAD - NORMALIZE, THEN UPSERT INTO DEDUP
046700*    TABLE KEYED ON RECEIPT-ID + PRODUCT-CLEAN + COMPLETED
046800*    DATE/TIME, KEEPING WHICHEVER COPY CAME FROM THE LATER
046900*    SOURCE-END-DATE.
047000*---------------------------------------------------------------
047100 2000-LOAD-SALES.
047200     ADD 1 TO WS-SALES-READ.
047300     IF RSL-COMPLETED-DATE IS NOT NUMERIC
047400         OR RSL-COMPLETED-TIME IS NOT NUMERIC
047500         ADD 1 TO WS-SALES-BAD-DATE
047600         GO TO 2000-EXIT
047700     END-IF.
047800     PERFORM 2100-NORMALIZE-SALES-LINE.
047900     PERFORM 2800-DEDUP-UPSERT.
048000 2000-EXIT.
048100     PERFORM 9000-READ-SALES.
048200     EXIT.
048300
048400 2100-NORMALIZE-SALES-LINE.
048500     MOVE RSL-RECEIPT-ID      TO WS-N-RECEIPT-ID.
048600     MOVE RSL-ORDER-TYPE      TO WS-N-ORDER-TYPE.
048700     MOVE RSL-SOLD-BY         TO WS-N-SOLD-BY.
048800     MOVE RSL-COMPLETED-DATE  TO WS-N-COMP-DATE.
048900     MOVE RSL-COMPLETED-TIME  TO WS-N-COMP-TIME.
049000     MOVE RSL-CUSTOMER-ID     TO WS-N-CUSTOMER-ID.
049100     MOVE RSL-CUSTOMER-NAME   TO WS-N-CUSTOMER-NAME.
049200
049300*    STORE-CLEAN - STRIP A TRAILING " - RD" PLUS STORE NUMBER.
049400     MOVE SPACES TO WS-DISCARD-SUFFIX.
049500     UNSTRING RSL-STORE DELIMITED BY " - RD"
049600         INTO WS-N-STORE-CLEAN WS-DISCARD-SUFFIX.
049700
049800     MOVE RSL-BRAND           TO WS-N-BRAND-CLEAN.
049900
050000     IF RSL-CATEGORY = SPACES
050100         MOVE "UNKNOWN"       TO WS-N-CATEGORY-CLEAN
050200     ELSE
050300         MOVE RSL-CATEGORY    TO WS-N-CATEGORY-CLEAN
050400         INSPECT WS-N-CATEGORY-CLEAN CONVERTING
050500             "abcdefghijklmnopqrstuvwxyz" TO
050600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
050700         PERFORM 2150-ALIAS-CATEGORY
050800     END-IF.
050900
051000     IF RSL-PRODUCT = SPACES
051100         MOVE SPACES          TO WS-N-PRODUCT-CLEAN
051200     ELSE
051300         MOVE RSL-PRODUCT     TO WS-N-PRODUCT-CLEAN
051400         INSPECT WS-N-PRODUCT-CLEAN CONVERTING
051500             "abcdefghijklmnopqrstuvwxyz" TO
051600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
051700     END-IF.
051800
051900     MOVE RSL-DEALS-USED      TO WS-N-DEALS-UPPER.
052000     INSPECT WS-N-DEALS-UPPER CONVERTING
052100         "abcdefghijklmnopqrstuvwxyz" TO
052200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052300
052400     MOVE RSL-DEALS-USED      TO WS-N-DEALS-USED.
052500     MOVE RSL-INLINE-DISCOUNTS TO WS-N-INLINE-DISCOUNTS.
052600
052700     MOVE RSL-QUANTITY        TO WS-PM-INPUT.
052800     PERFORM 2900-PARSE-MONEY.
052900     MOVE WS-PM-RESULT        TO WS-N-QUANTITY.
053000
053100     MOVE RSL-PRE-DISC-REVENUE TO WS-PM-INPUT.
053200     PERFORM 2900-PARSE-MONEY.
053300     MOVE WS-PM-RESULT        TO WS-N-PRE-DISC-REVENUE.
053400
053500     MOVE RSL-DISCOUNTS       TO WS-PM-INPUT.
053600     PERFORM 2900-PARSE-MONEY.
053700     MOVE WS-PM-RESULT        TO WS-N-DISCOUNTS.
053800
053900     MOVE RSL-TAXES           TO WS-PM-INPUT.
054000     PERFORM 2900-PARSE-MONEY.
054100     MOVE WS-PM-RESULT        TO WS-N-TAXES.
054200
054300     MOVE RSL-ACTUAL-REVENUE  TO WS-PM-INPUT.
054400     PERFORM 2900-PARSE-MONEY.
054500     MOVE WS-PM-RESULT        TO WS-N-ACTUAL-REVENUE.
054600
054700     MOVE RSL-TOTAL-COLLECTED TO WS-PM-INPUT.
054800     PERFORM 2900-PARSE-MONEY.
054900     MOVE WS-PM-RESULT        TO WS-N-TOTAL-COLLECTED.
055000
055100     MOVE RSL-NET-PROFIT      TO WS-PM-INPUT.
055200     PERFORM 2900-PARSE-MONEY.
055300     MOVE WS-PM-RESULT        TO WS-N-NET-PROFIT.
055400
055500     MOVE RSL-COST            TO WS-PM-INPUT.
055600     PERFORM 2900-PARSE-MONEY.
055700     MOVE WS-PM-RESULT        TO WS-N-COST.
055800
055900     MOVE RSL-COST-PER-ITEM   TO WS-PM-INPUT.
056000     PERFORM 2900-PARSE-MONEY.
056100     MOVE WS-PM-RESULT        TO WS-N-COST-PER-ITEM.
056200
056300     IF WS-N-DISCOUNTS > 0
056400         MOVE "Y"             TO WS-N-HAS-DISCOUNT
056500     ELSE
056600         MOVE "N"             TO WS-N-HAS-DISCOUNT
056700     END-IF.
056800
056900     MOVE WS-N-COMP-YYYY      TO WS-N-YEAR.
057000     MOVE WS-N-COMP-MM        TO WS-N-MONTH.
057100     MOVE RSL-SOURCE-END-DATE TO WS-N-SRC-END-DATE.
057200 2100-EXIT.
057300     EXIT.
057400
057500 2150-ALIAS-CATEGORY.
057600     EVALUATE WS-N-CATEGORY-CLEAN
057700         WHEN "PRE-ROLL"        WHEN "PREROLL"
057800         WHEN "PRE-ROLLS"       WHEN "PRE ROLLS"
057900             MOVE "PRE ROLL"          TO WS-N-CATEGORY-CLEAN
058000         WHEN "PRE-ROLL PACK"   WHEN "PREROLL PACK"
058100             MOVE "PRE ROLL PACK"     TO WS-N-CATEGORY-CLEAN
058200         WHEN "VAPE"  WHEN "CART"  WHEN "CARTS"
058300             MOVE "CARTRIDGE"         TO WS-N-CATEGORY-CLEAN
058400         WHEN "DISPOSABLE"  WHEN "DISPO"
058500             MOVE "DISPOSABLE VAPE"   TO WS-N-CATEGORY-CLEAN
058600         WHEN "GUMMY"  WHEN "GUMMIES"  WHEN "EDIBLES"
058700             MOVE "EDIBLE"            TO WS-N-CATEGORY-CLEAN
058800     END-EVALUATE.
058900 2150-EXIT.
059000     EXIT.
059100
059200 2900-PARSE-MONEY.
059300*    CLASSIC STRIP-AND-SPLIT MONEY PARSE - NO NUMVAL.  STRIPS
059400*    "$" AND "," THEN SPLITS ON THE DECIMAL POINT SO THE WHOLE
059500*    AND FRACTIONAL PARTS CAN BE MOVED INTO NUMERIC FIELDS.
059600     MOVE WS-PM-INPUT         TO WS-PM-STRIPPED.
059700     INSPECT WS-PM-STRIPPED REPLACING ALL "$" BY SPACE.
059800     INSPECT WS-PM-STRIPPED REPLACING ALL "," BY SPACE.
059900     MOVE SPACE               TO WS-PM-SIGN.
060000     IF WS-PM-STRIPPED(1:1) = "-"
060100         MOVE "-"             TO WS-PM-SIGN
060200         MOVE SPACE           TO WS-PM-STRIPPED(1:1)
060300     END-IF.
060400     MOVE SPACES              TO WS-PM-INT-PART WS-PM-DEC-PART.
060500     UNSTRING WS-PM-STRIPPED DELIMITED BY "."
060600         INTO WS-PM-INT-PART WS-PM-DEC-PART.
060700     IF WS-PM-DEC-PART = SPACES
060800         MOVE "00"            TO WS-PM-DEC-PART
060900     END-IF.
061000     IF WS-PM-INT-PART = SPACES
061100         MOVE ZERO            TO WS-PM-INT-NUM
061200     ELSE
061300         MOVE WS-PM-INT-PART  TO WS-PM-INT-NUM
061400     END-IF.
061500     MOVE WS-PM-DEC-PART      TO WS-PM-DEC-NUM.
061600     COMPUTE WS-PM-RESULT ROUNDED =
061700         WS-PM-INT-NUM + (WS-PM-DEC-NUM / 100).
061800     IF WS-PM-SIGN = "-"
061900         COMPUTE WS-PM-RESULT = WS-PM-RESULT * -1
062000     END-IF.
062100 2900-EXIT.
062200     EXIT.
062300
062400*---------------------------------------------------------------
062500*    DEDUP-TABLE UPSERT - LINEAR SCAN (THE TABLE IS NEVER BIG
062600*    ENOUGH TO JUSTIFY A BINARY SEARCH - SEE RS-0266).  THE
062700*    SCAN ITSELF IS ITS OWN PARAGRAPH SO THE LOOP CAN BE DRIVEN
062800*    WITH AN OUT-OF-LINE PERFORM ... VARYING.
062900*---------------------------------------------------------------
063000 2800-DEDUP-UPSERT.
063100     MOVE ZERO TO WS-FOUND-IX.
063200     PERFORM 2805-DEDUP-SCAN THRU 2805-EXIT
063300         VARYING WS-DT-IX FROM 1 BY 1
063400         UNTIL WS-DT-IX > WS-DT-COUNT.
063500
063600     IF WS-FOUND-IX > ZERO
063700         ADD 1 TO WS-SALES-DUP
063800         IF WS-N-SRC-END-DATE > DT-SRC-END-DATE(WS-FOUND-IX)
063900             MOVE WS-FOUND-IX TO WS-DT-IX
064000             PERFORM 2810-STORE-TABLE-ENTRY
064100         END-IF
064200     ELSE
064300         ADD 1 TO WS-DT-COUNT
064400         MOVE WS-DT-COUNT TO WS-DT-IX
064500         PERFORM 2810-STORE-TABLE-ENTRY
064600     END-IF.
064700 2800-EXIT.
064800     EXIT.
064900
065000 2805-DEDUP-SCAN.
065100     IF DT-RECEIPT-ID(WS-DT-IX)     = WS-N-RECEIPT-ID
065200         AND DT-PRODUCT-CLEAN(WS-DT-IX) = WS-N-PRODUCT-CLEAN
065300         AND DT-COMP-DATE(WS-DT-IX)     = WS-N-COMP-DATE
065400         AND DT-COMP-TIME(WS-DT-IX)     = WS-N-COMP-TIME
065500         MOVE WS-DT-IX TO WS-FOUND-IX
065600     END-IF.
065700 2805-EXIT.
065800     EXIT.
065900
066000 2810-STORE-TABLE-ENTRY.
066100     MOVE WS-N-RECEIPT-ID       TO DT-RECEIPT-ID(WS-DT-IX).
066200     MOVE WS-N-ORDER-TYPE       TO DT-ORDER-TYPE(WS-DT-IX).
066300     MOVE WS-N-SOLD-BY          TO DT-SOLD-BY(WS-DT-IX).
066400     MOVE WS-N-COMP-DATE        TO DT-COMP-DATE(WS-DT-IX).
066500     MOVE WS-N-COMP-TIME        TO DT-COMP-TIME(WS-DT-IX).
066600     MOVE WS-N-CUSTOMER-ID      TO DT-CUSTOMER-ID(WS-DT-IX).
066700     MOVE WS-N-CUSTOMER-NAME    TO DT-CUSTOMER-NAME(WS-DT-IX).
066800     MOVE WS-N-STORE-CLEAN      TO DT-STORE-CLEAN(WS-DT-IX).
066900     MOVE WS-N-PRODUCT-CLEAN    TO DT-PRODUCT-CLEAN(WS-DT-IX).
067000     MOVE WS-N-CATEGORY-CLEAN   TO DT-CATEGORY-CLEAN(WS-DT-IX).
067100     MOVE WS-N-BRAND-CLEAN      TO DT-BRAND-CLEAN(WS-DT-IX).
067200     MOVE WS-N-QUANTITY         TO DT-QUANTITY(WS-DT-IX).
067300     MOVE WS-N-PRE-DISC-REVENUE TO DT-PRE-DISC-REVENUE(WS-DT-IX).
067400     MOVE WS-N-DISCOUNTS        TO DT-DISCOUNTS(WS-DT-IX).
067500     MOVE WS-N-TAXES            TO DT-TAXES(WS-DT-IX).
067600     MOVE WS-N-ACTUAL-REVENUE   TO DT-ACTUAL-REVENUE(WS-DT-IX).
067700     MOVE WS-N-TOTAL-COLLECTED  TO DT-TOTAL-COLLECTED(WS-DT-IX).
067800     MOVE WS-N-NET-PROFIT       TO DT-NET-PROFIT(WS-DT-IX).
067900     MOVE WS-N-COST             TO DT-COST(WS-DT-IX).
068000     MOVE WS-N-COST-PER-ITEM    TO DT-COST-PER-ITEM(WS-DT-IX).
068100     MOVE WS-N-DEALS-USED       TO DT-DEALS-USED(WS-DT-IX).
068200     MOVE WS-N-INLINE-DISCOUNTS TO DT-INLINE-DISCOUNTS(WS-DT-IX).
068300     MOVE WS-N-DEALS-UPPER      TO DT-DEALS-UPPER(WS-DT-IX).
068400     MOVE WS-N-HAS-DISCOUNT     TO DT-HAS-DISCOUNT(WS-DT-IX).
068500     MOVE WS-N-YEAR             TO DT-YEAR(WS-DT-IX).
068600     MOVE WS-N-MONTH            TO DT-MONTH(WS-DT-IX).
068700     MOVE WS-N-SRC-END-DATE     TO DT-SRC-END-DATE(WS-DT-IX).
068800 2810-EXIT.
068900     EXIT.
069000
069100*---------------------------------------------------------------
069200*    SURVIVOR CLASSIFICATION - TRANSACTION-TYPE, DEAL-TYPE AND
069300*    REWARD-NAME ARE ONLY DECIDED AFTER DEDUP HAS FINISHED.
069400*---------------------------------------------------------------
069500 3000-CLASSIFY-AND-WRITE.
069600     MOVE DT-RECEIPT-ID(WS-DT-IX)       TO SL-RECEIPT-ID.
069700     MOVE DT-ORDER-TYPE(WS-DT-IX)       TO SL-ORDER-TYPE.
069800     MOVE DT-SOLD-BY(WS-DT-IX)          TO SL-SOLD-BY.
069900     MOVE DT-COMP-DATE(WS-DT-IX)        TO SL-COMPLETED-DATE.
070000     MOVE DT-COMP-TIME(WS-DT-IX)        TO SL-COMPLETED-TIME.
070100     MOVE DT-CUSTOMER-ID(WS-DT-IX)      TO SL-CUSTOMER-ID.
070200     MOVE DT-CUSTOMER-NAME(WS-DT-IX)    TO SL-CUSTOMER-NAME.
070300     MOVE DT-STORE-CLEAN(WS-DT-IX)      TO SL-STORE
070400                                            SL-STORE-CLEAN.
070500     MOVE DT-PRODUCT-CLEAN(WS-DT-IX)    TO SL-PRODUCT
070600                                            SL-PRODUCT-CLEAN.
070700     MOVE DT-CATEGORY-CLEAN(WS-DT-IX)   TO SL-CATEGORY
070800                                            SL-CATEGORY-CLEAN.
070900     MOVE DT-BRAND-CLEAN(WS-DT-IX)      TO SL-BRAND
071000                                            SL-BRAND-CLEAN.
071100     MOVE DT-QUANTITY(WS-DT-IX)         TO SL-QUANTITY.
071200     MOVE DT-PRE-DISC-REVENUE(WS-DT-IX) TO SL-PRE-DISC-REVENUE.
071300     MOVE DT-DISCOUNTS(WS-DT-IX)        TO SL-DISCOUNTS.
071400     MOVE DT-TAXES(WS-DT-IX)            TO SL-TAXES.
071500     MOVE DT-ACTUAL-REVENUE(WS-DT-IX)   TO SL-ACTUAL-REVENUE.
071600     MOVE DT-TOTAL-COLLECTED(WS-DT-IX)  TO SL-TOTAL-COLLECTED.
071700     MOVE DT-NET-PROFIT(WS-DT-IX)       TO SL-NET-PROFIT.
071800     MOVE DT-COST(WS-DT-IX)             TO SL-COST.
071900     MOVE DT-COST-PER-ITEM(WS-DT-IX)    TO SL-COST-PER-ITEM.
072000     MOVE DT-DEALS-USED(WS-DT-IX)       TO SL-DEALS-USED.
072100     MOVE DT-INLINE-DISCOUNTS(WS-DT-IX) TO SL-INLINE-DISCOUNTS.
072200     MOVE DT-DEALS-UPPER(WS-DT-IX)      TO SL-DEALS-UPPER.
072300     MOVE DT-HAS-DISCOUNT(WS-DT-IX)     TO SL-HAS-DISCOUNT.
072400     MOVE DT-YEAR(WS-DT-IX)             TO SL-YEAR.
072500     MOVE DT-MONTH(WS-DT-IX)            TO SL-MONTH.
072600     MOVE DT-SRC-END-DATE(WS-DT-IX)     TO SL-SOURCE-END-DATE.
072700
072800     PERFORM 3100-SCAN-KEYWORDS.
072900     PERFORM 3200-CLASSIFY-TXN-TYPE.
073000     PERFORM 3300-CLASSIFY-DEAL-TYPE.
073100     PERFORM 3400-REWARD-NAME.
073200
073300     ADD 1 TO WS-SALES-KEPT.
073400     WRITE SALES-LINE-REC.
073500 3000-EXIT.
073600     EXIT.
073700
073800 3100-SCAN-KEYWORDS.
073900     MOVE "N" TO WS-HAS-REWARD WS-HAS-MARKOUT WS-HAS-TESTER
074000                 WS-HAS-EXITBAG WS-HAS-BUNDLE WS-HAS-PCTOFF
074100                 WS-HAS-CUSTDISC WS-HAS-PRICEDEAL.
074200
074300     MOVE ZERO TO WS-CK-COUNT.
074400     INSPECT SL-DEALS-UPPER TALLYING WS-CK-COUNT FOR ALL "REWARD".
074500     IF WS-CK-COUNT > 0
074600         MOVE "Y" TO WS-HAS-REWARD
074700     END-IF.
074800     MOVE ZERO TO WS-CK-COUNT.
074900     INSPECT SL-DEALS-UPPER TALLYING WS-CK-COUNT FOR ALL "POINT".
075000     IF WS-CK-COUNT > 0
075100         MOVE "Y" TO WS-HAS-REWARD
075200     END-IF.
075300     MOVE ZERO TO WS-CK-COUNT.
075400     INSPECT SL-DEALS-UPPER TALLYING WS-CK-COUNT
075500         FOR ALL "REDEMPTION".
075600     IF WS-CK-COUNT > 0
075700         MOVE "Y" TO WS-HAS-REWARD
075800     END-IF.
075900
076000     MOVE ZERO TO WS-CK-COUNT.
076100     INSPECT SL-DEALS-UPPER TALLYING WS-CK-COUNT FOR ALL "MARKOUT"
076200     IF WS-CK-COUNT > 0
076300         MOVE "Y" TO WS-HAS-MARKOUT
076400     END-IF.
076500     MOVE ZERO TO WS-CK-COUNT.
076600     INSPECT SL-DEALS-UPPER TALLYING WS-CK-COUNT
076700         FOR ALL "MARK OUT".
076800     IF WS-CK-COUNT > 0
076900         MOVE "Y" TO WS-HAS-MARKOUT
077000     END-IF.
077100     MOVE ZERO TO WS-CK-COUNT.
077200     INSPECT SL-DEALS-UPPER TALLYING WS-CK-COUNT
077300         FOR ALL "MARK-OUT".
077400     IF WS-CK-COUNT > 0
077500         MOVE "Y" TO WS-HAS-MARKOUT
077600     END-IF.
077700
077800     MOVE ZERO TO WS-CK-COUNT.
077900     INSPECT SL-PRODUCT-CLEAN TALLYING WS-CK-COUNT
078000         FOR ALL "TESTER".
078100     IF WS-CK-COUNT > 0
078200         MOVE "Y" TO WS-HAS-TESTER
078300     END-IF.
078400     MOVE ZERO TO WS-CK-COUNT.
078500     INSPECT SL-DEALS-UPPER TALLYING WS-CK-COUNT FOR ALL "TESTER".
078600     IF WS-CK-COUNT > 0
078700         MOVE "Y" TO WS-HAS-TESTER
078800     END-IF.
078900
079000     MOVE ZERO TO WS-CK-COUNT.
079100     INSPECT SL-PRODUCT-CLEAN TALLYING WS-CK-COUNT
079200         FOR ALL "EXIT BAG".
079300     IF WS-CK-COUNT > 0
079400         MOVE "Y" TO WS-HAS-EXITBAG
079500     END-IF.
079600
079700     MOVE SPACES TO WS-INLINE-UPPER.
079800     MOVE SL-INLINE-DISCOUNTS TO WS-INLINE-UPPER.
079900     INSPECT WS-INLINE-UPPER CONVERTING
080000         "abcdefghijklmnopqrstuvwxyz" TO
080100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
080200     MOVE SPACES TO WS-COMBINED-DEALS.
080300     STRING SL-DEALS-UPPER DELIMITED BY SIZE
080400            " "            DELIMITED BY SIZE
080500            WS-INLINE-UPPER DELIMITED BY SIZE
080600            INTO WS-COMBINED-DEALS.
080700
080800     PERFORM 3110-SCAN-BUNDLE-KW THRU 3110-EXIT
080900         VARYING WS-KW-IX FROM 1 BY 1 UNTIL WS-KW-IX > 11.
081000
081100     MOVE ZERO TO WS-CK-COUNT.
081200     INSPECT WS-COMBINED-DEALS TALLYING WS-CK-COUNT FOR ALL "%".
081300     IF WS-CK-COUNT > 0
081400         MOVE "Y" TO WS-HAS-PCTOFF
081500     END-IF.
081600     MOVE ZERO TO WS-CK-COUNT.
081700     INSPECT WS-COMBINED-DEALS TALLYING WS-CK-COUNT
081800         FOR ALL "PERCENT".
081900     IF WS-CK-COUNT > 0
082000         MOVE "Y" TO WS-HAS-PCTOFF
082100     END-IF.
082200
082300     PERFORM 3120-SCAN-CUSTDISC-KW THRU 3120-EXIT
082400         VARYING WS-KW-IX FROM 1 BY 1 UNTIL WS-KW-IX > 7.
082500
082600     MOVE ZERO TO WS-CK-COUNT.
082700     INSPECT WS-COMBINED-DEALS TALLYING WS-CK-COUNT
082800         FOR ALL "FOR $".
082900     IF WS-CK-COUNT > 0
083000         MOVE "Y" TO WS-HAS-PRICEDEAL
083100     END-IF.
083200     MOVE ZERO TO WS-CK-COUNT.
083300     INSPECT WS-COMBINED-DEALS TALLYING WS-CK-COUNT
083400         FOR ALL "FOR$".
083500     IF WS-CK-COUNT > 0
083600         MOVE "Y" TO WS-HAS-PRICEDEAL
083700     END-IF.
083800 3100-EXIT.
083900     EXIT.
084000
084100 3110-SCAN-BUNDLE-KW.
084200     MOVE ZERO TO WS-CK-COUNT.
084300     INSPECT WS-COMBINED-DEALS TALLYING WS-CK-COUNT
084400         FOR ALL BK-WORD(WS-KW-IX)(1:BK-LEN(WS-KW-IX)).
084500     IF WS-CK-COUNT > 0
084600         MOVE "Y" TO WS-HAS-BUNDLE
084700     END-IF.
084800 3110-EXIT.
084900     EXIT.
085000
085100 3120-SCAN-CUSTDISC-KW.
085200     MOVE ZERO TO WS-CK-COUNT.
085300     INSPECT WS-COMBINED-DEALS TALLYING WS-CK-COUNT
085400         FOR ALL CD-WORD(WS-KW-IX)(1:CD-LEN(WS-KW-IX)).
085500     IF WS-CK-COUNT > 0
085600         MOVE "Y" TO WS-HAS-CUSTDISC
085700     END-IF.
085800 3120-EXIT.
085900     EXIT.
086000
086100 3200-CLASSIFY-TXN-TYPE.
086200     EVALUATE TRUE
086300         WHEN FOUND-REWARD
086400             MOVE "REWARD  "  TO SL-TXN-TYPE
086500         WHEN FOUND-MARKOUT
086600             MOVE "MARKOUT "  TO SL-TXN-TYPE
086700         WHEN FOUND-TESTER
086800             MOVE "TESTER  "  TO SL-TXN-TYPE
086900         WHEN SL-ACTUAL-REVENUE NOT > 1.00
087000              AND NOT FOUND-EXITBAG
087100             MOVE "COMP    "  TO SL-TXN-TYPE
087200         WHEN OTHER
087300             MOVE "REGULAR "  TO SL-TXN-TYPE
087400     END-EVALUATE.
087500 3200-EXIT.
087600     EXIT.
087700
087800 3300-CLASSIFY-DEAL-TYPE.
087900     IF SL-DEALS-UPPER = SPACES AND SL-INLINE-DISCOUNTS = SPACES
088000         MOVE "NO DEAL"          TO SL-DEAL-TYPE
088100     ELSE
088200         EVALUATE TRUE
088300             WHEN FOUND-BUNDLE
088400                 MOVE "BUNDLE"             TO SL-DEAL-TYPE
088500             WHEN FOUND-PCTOFF
088600                 MOVE "PERCENT OFF"        TO SL-DEAL-TYPE
088700             WHEN FOUND-CUSTDISC
088800                 MOVE "CUSTOMER DISCOUNT"  TO SL-DEAL-TYPE
088900             WHEN FOUND-PRICEDEAL
089000                 MOVE "PRICE DEAL"         TO SL-DEAL-TYPE
089100             WHEN OTHER
089200                 MOVE "OTHER"              TO SL-DEAL-TYPE
089300         END-EVALUATE
089400     END-IF.
089500 3300-EXIT.
089600     EXIT.
089700
089800 3400-REWARD-NAME.
089900     MOVE SPACES TO SL-REWARD-NAME.
090000     MOVE ZERO TO WS-CK-COUNT.
090100     INSPECT SL-DEALS-UPPER TALLYING WS-CK-COUNT
090200         FOR ALL "REWARD - ".
090300     IF WS-CK-COUNT > 0
090400         MOVE SPACES TO WS-RN-DISCARD
090500         UNSTRING SL-DEALS-USED DELIMITED BY ","
090600             INTO SL-REWARD-NAME WS-RN-DISCARD
090700     ELSE
090800         IF FOUND-REWARD
090900             MOVE SL-DEALS-USED TO SL-REWARD-NAME
091000         END-IF
091100     END-IF.
091200 3400-EXIT.
091300     EXIT.
091400
091500*---------------------------------------------------------------
091600*    BUDTENDER EXTRACT - CURRENCY/PERCENT STRIP, MOST-RECENT
091700*    SOURCE FILE WINS BY (NAME, STORE).
091800*---------------------------------------------------------------
091900 4000-LOAD-BT.
092000     ADD 1 TO WS-BT-READ.
092100     PERFORM 4100-STRIP-BT-FIELDS.
092200     PERFORM 4200-BT-UPSERT.
092300 4000-EXIT.
092400     PERFORM 9010-READ-BT.
092500     EXIT.
092600
092700 4100-STRIP-BT-FIELDS.
092800     MOVE RBT-AVG-CART-VALUE  TO WS-PM-INPUT.
092900     PERFORM 2900-PARSE-MONEY.
093000     MOVE WS-PM-RESULT        TO WS-B-AVG-CART-VALUE.
093100
093200     MOVE RBT-UNITS-SOLD      TO WS-PM-INPUT.
093300     PERFORM 2900-PARSE-MONEY.
093400     MOVE WS-PM-RESULT        TO WS-B-UNITS-SOLD.
093500
093600     MOVE RBT-AVG-UNITS-CART  TO WS-PM-INPUT.
093700     PERFORM 2900-PARSE-MONEY.
093800     MOVE WS-PM-RESULT        TO WS-B-AVG-UNITS-CART.
093900
094000     MOVE RBT-NUM-TRANSACTIONS TO WS-PM-INPUT.
094100     PERFORM 2900-PARSE-MONEY.
094200     MOVE WS-PM-RESULT        TO WS-B-NUM-TRANSACTIONS.
094300
094400     MOVE RBT-TOTAL-SALES     TO WS-PM-INPUT.
094500     PERFORM 2900-PARSE-MONEY.
094600     MOVE WS-PM-RESULT        TO WS-B-TOTAL-SALES.
094700
094800     MOVE RBT-PCT-SALES-DISC  TO WS-PM-INPUT.
094900     INSPECT WS-PM-INPUT REPLACING ALL "%" BY SPACE.
095000     PERFORM 2900-PARSE-MONEY.
095100     MOVE WS-PM-RESULT        TO WS-B-PCT-SALES-DISC.
095200
095300     MOVE RBT-LOYALTY-ENROLL  TO WS-PM-INPUT.
095400     PERFORM 2900-PARSE-MONEY.
095500     MOVE WS-PM-RESULT        TO WS-B-LOYALTY-ENROLL.
095600 4100-EXIT.
095700     EXIT.
095800
095900 4200-BT-UPSERT.
096000     MOVE ZERO TO WS-FOUND-IX.
096100     PERFORM 4205-BT-SCAN THRU 4205-EXIT
096200         VARYING WS-BT-IX FROM 1 BY 1
096300         UNTIL WS-BT-IX > WS-BT-COUNT.
096400
096500     IF WS-FOUND-IX = ZERO
096600         ADD 1 TO WS-BT-COUNT
096700         MOVE WS-BT-COUNT TO WS-FOUND-IX
096800     END-IF.
096900
097000     IF WS-FOUND-IX = WS-BT-COUNT
097100         OR RBT-SOURCE-END-DATE > BTT-SRC-END-DATE(WS-FOUND-IX)
097200         MOVE RBT-NAME             TO BTT-NAME(WS-FOUND-IX)
097300         MOVE RBT-STORE            TO BTT-STORE(WS-FOUND-IX)
097400         MOVE WS-B-AVG-CART-VALUE  TO
097500             BTT-AVG-CART-VALUE(WS-FOUND-IX)
097600         MOVE WS-B-UNITS-SOLD      TO
097700             BTT-UNITS-SOLD(WS-FOUND-IX)
097800         MOVE WS-B-AVG-UNITS-CART  TO
097900             BTT-AVG-UNITS-CART(WS-FOUND-IX)
098000         MOVE WS-B-NUM-TRANSACTIONS TO
098100             BTT-NUM-TRANSACTIONS(WS-FOUND-IX)
098200         MOVE WS-B-TOTAL-SALES     TO
098300             BTT-TOTAL-SALES(WS-FOUND-IX)
098400         MOVE WS-B-PCT-SALES-DISC  TO
098500             BTT-PCT-SALES-DISC(WS-FOUND-IX)
098600         MOVE WS-B-LOYALTY-ENROLL  TO
098700             BTT-LOYALTY-ENROLL(WS-FOUND-IX)
098800         MOVE RBT-SOURCE-END-DATE  TO
098900             BTT-SRC-END-DATE(WS-FOUND-IX)
099000     END-IF.
099100 4200-EXIT.
099200     EXIT.
099300
099400 4205-BT-SCAN.
099500     IF BTT-NAME(WS-BT-IX)  = RBT-NAME
099600         AND BTT-STORE(WS-BT-IX) = RBT-STORE
099700         MOVE WS-BT-IX TO WS-FOUND-IX
099800     END-IF.
099900 4205-EXIT.
100000     EXIT.
100100
100200 4500-WRITE-BT.
100300     MOVE BTT-NAME(WS-BT-IX)       TO BT-NAME.
100400     MOVE BTT-STORE(WS-BT-IX)      TO BT-STORE.
100500     MOVE BTT-AVG-CART-VALUE(WS-BT-IX) TO BT-AVG-CART-VALUE.
100600     MOVE BTT-UNITS-SOLD(WS-BT-IX) TO BT-UNITS-SOLD.
100700     MOVE BTT-AVG-UNITS-CART(WS-BT-IX) TO BT-AVG-UNITS-CART.
100800     MOVE BTT-NUM-TRANSACTIONS(WS-BT-IX) TO BT-NUM-TRANSACTIONS.
100900     MOVE BTT-TOTAL-SALES(WS-BT-IX) TO BT-TOTAL-SALES.
101000     MOVE BTT-PCT-SALES-DISC(WS-BT-IX) TO BT-PCT-SALES-DISC.
101100     MOVE BTT-LOYALTY-ENROLL(WS-BT-IX) TO BT-LOYALTY-ENROLL.
101200     MOVE ZERO TO BT-FACE-PCT BT-SCORE.
101300     MOVE SPACES TO BT-TIER.
101400     MOVE BTT-SRC-END-DATE(WS-BT-IX) TO BT-SOURCE-END-DATE.
101500     ADD 1 TO WS-BT-KEPT.
101600     WRITE BUDTENDER-PERF-REC.
101700 4500-EXIT.
101800     EXIT.
101900
102000*---------------------------------------------------------------
102100*    CUSTOMER ATTRIBUTE EXTRACT - MOST-RECENT SOURCE FILE WINS
102200*    BY CUST-ID; GROUPS DRIVES THE SEGMENT LABEL.
102300*---------------------------------------------------------------
102400 5000-LOAD-CUST.
102500     ADD 1 TO WS-CUST-READ.
102600     PERFORM 5100-CUST-UPSERT.
102700 5000-EXIT.
102800     PERFORM 9020-READ-CUST.
102900     EXIT.
103000
103100 5100-CUST-UPSERT.
103200     MOVE ZERO TO WS-FOUND-IX.
103300     PERFORM 5105-CUST-SCAN THRU 5105-EXIT
103400         VARYING WS-CU-IX FROM 1 BY 1
103500         UNTIL WS-CU-IX > WS-CU-COUNT.
103600
103700     IF WS-FOUND-IX = ZERO
103800         ADD 1 TO WS-CU-COUNT
103900         MOVE WS-CU-COUNT TO WS-FOUND-IX
104000     END-IF.
104100
104200     IF WS-FOUND-IX = WS-CU-COUNT
104300         OR RC-SOURCE-END-DATE > CUT-SRC-END-DATE(WS-FOUND-IX)
104400         MOVE RC-CUST-ID      TO CUT-CUST-ID(WS-FOUND-IX)
104500         MOVE RC-CUST-NAME    TO CUT-CUST-NAME(WS-FOUND-IX)
104600         MOVE RC-GROUPS       TO CUT-GROUPS(WS-FOUND-IX)
104700         MOVE RC-IS-LOYAL     TO CUT-IS-LOYAL(WS-FOUND-IX)
104800         MOVE RC-LOYALTY-POINTS TO WS-PM-INPUT
104900         PERFORM 2900-PARSE-MONEY
105000         MOVE WS-PM-RESULT    TO CUT-LOYALTY-POINTS(WS-FOUND-IX)
105100         MOVE RC-SOURCE-END-DATE TO
105200             CUT-SRC-END-DATE(WS-FOUND-IX)
105300     END-IF.
105400 5100-EXIT.
105500     EXIT.
105600
105700 5105-CUST-SCAN.
105800     IF CUT-CUST-ID(WS-CU-IX) = RC-CUST-ID
105900         MOVE WS-CU-IX TO WS-FOUND-IX
106000     END-IF.
106100 5105-EXIT.
106200     EXIT.
106300
106400 5500-WRITE-CUST.
106500     MOVE CUT-CUST-ID(WS-CU-IX)      TO CUST-ID.
106600     MOVE CUT-CUST-NAME(WS-CU-IX)    TO CUST-NAME.
106700     MOVE CUT-GROUPS(WS-CU-IX)       TO CUST-GROUPS.
106800     MOVE CUT-IS-LOYAL(WS-CU-IX)     TO CUST-IS-LOYAL.
106900     MOVE CUT-LOYALTY-POINTS(WS-CU-IX) TO CUST-LOYALTY-POINTS.
107000     PERFORM 5600-SEGMENT-CUSTOMER.
107100     MOVE CUT-SRC-END-DATE(WS-CU-IX) TO CUST-SOURCE-END-DATE.
107200     ADD 1 TO WS-CUST-KEPT.
107300     WRITE CUSTOMER-ATTR-REC.
107400 5500-EXIT.
107500     EXIT.
107600
107700 5600-SEGMENT-CUSTOMER.
107800     MOVE SPACES TO WS-GROUPS-UPPER.
107900     MOVE CUST-GROUPS TO WS-GROUPS-UPPER.
108000     INSPECT WS-GROUPS-UPPER CONVERTING
108100         "abcdefghijklmnopqrstuvwxyz" TO
108200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
108300
108400     IF WS-GROUPS-UPPER = SPACES
108500         MOVE "Regular"     TO CUST-SEGMENT
108600         GO TO 5600-EXIT
108700     END-IF.
108800
108900     MOVE ZERO TO WS-CK-COUNT.
109000     INSPECT WS-GROUPS-UPPER TALLYING WS-CK-COUNT
109100         FOR ALL "INDUSTRY".
109200     IF WS-CK-COUNT > 0
109300         MOVE "Industry"    TO CUST-SEGMENT
109400         GO TO 5600-EXIT
109500     END-IF.
109600     MOVE ZERO TO WS-CK-COUNT.
109700     INSPECT WS-GROUPS-UPPER TALLYING WS-CK-COUNT
109800         FOR ALL "EMPLOYEE".
109900     IF WS-CK-COUNT > 0
110000         MOVE "Employee"    TO CUST-SEGMENT
110100         GO TO 5600-EXIT
110200     END-IF.
110300     MOVE ZERO TO WS-CK-COUNT.
110400     INSPECT WS-GROUPS-UPPER TALLYING WS-CK-COUNT
110500         FOR ALL "VETERAN".
110600     IF WS-CK-COUNT > 0
110700         MOVE "Veteran"     TO CUST-SEGMENT
110800         GO TO 5600-EXIT
110900     END-IF.
111000     MOVE ZERO TO WS-CK-COUNT.
111100     INSPECT WS-GROUPS-UPPER TALLYING WS-CK-COUNT
111200         FOR ALL "MILITARY".
111300     IF WS-CK-COUNT > 0
111400         MOVE "Veteran"     TO CUST-SEGMENT
111500         GO TO 5600-EXIT
111600     END-IF.
111700     MOVE ZERO TO WS-CK-COUNT.
111800     INSPECT WS-GROUPS-UPPER TALLYING WS-CK-COUNT
111900         FOR ALL "SENIOR".
112000     IF WS-CK-COUNT > 0
112100         MOVE "Senior"      TO CUST-SEGMENT
112200         GO TO 5600-EXIT
112300     END-IF.
112400     MOVE ZERO TO WS-CK-COUNT.
112500     INSPECT WS-GROUPS-UPPER TALLYING WS-CK-COUNT FOR ALL "VIP".
112600     IF WS-CK-COUNT > 0
112700         MOVE "VIP"         TO CUST-SEGMENT
112800         GO TO 5600-EXIT
112900     END-IF.
113000     MOVE ZERO TO WS-CK-COUNT.
113100     INSPECT WS-GROUPS-UPPER TALLYING WS-CK-COUNT
113200         FOR ALL "MEDICAL".
113300     IF WS-CK-COUNT > 0
113400         MOVE "Medical"     TO CUST-SEGMENT
113500         GO TO 5600-EXIT
113600     END-IF.
113700     MOVE ZERO TO WS-CK-COUNT.
113800     INSPECT WS-GROUPS-UPPER TALLYING WS-CK-COUNT FOR ALL "MED".
113900     IF WS-CK-COUNT > 0
114000         MOVE "Medical"     TO CUST-SEGMENT
114100         GO TO 5600-EXIT
114200     END-IF.
114300     MOVE ZERO TO WS-CK-COUNT.
114400     INSPECT WS-GROUPS-UPPER TALLYING WS-CK-COUNT
114500         FOR ALL "LOCAL".
114600     IF WS-CK-COUNT > 0
114700         MOVE "Locals"      TO CUST-SEGMENT
114800         GO TO 5600-EXIT
114900     END-IF.
115000
115100     MOVE "Other Group" TO CUST-SEGMENT.
115200 5600-EXIT.
115300     EXIT.
115400
115500*---------------------------------------------------------------
115600*    LOAD-CONTROL REPORT
115700*---------------------------------------------------------------
115800 9200-LOAD-CONTROL-RPT.
115900     ADD 1 TO WS-PAGE-CTR.
116000     MOVE WS-PAGE-CTR TO RB-PCTR.
116100     WRITE LOADLINE FROM RPT-BANNER-LINE
116200         AFTER ADVANCING PAGE.
116300     WRITE LOADLINE FROM LOAD-RPT-HEADING
116400         AFTER ADVANCING 2 LINES.
116500     WRITE LOADLINE FROM LOAD-RPT-COL-HEAD
116600         AFTER ADVANCING 2 LINES.
116700
116800     MOVE "SALES EXTRACT"      TO LR-SOURCE.
116900     MOVE WS-SALES-READ        TO LR-READ.
117000     MOVE WS-SALES-DUP         TO LR-DUP.
117100     MOVE WS-SALES-KEPT        TO LR-KEPT.
117200     WRITE LOADLINE FROM LOAD-RPT-DETAIL
117300         AFTER ADVANCING 2 LINES.
117400
117500     MOVE "BUDTENDER EXTRACT"  TO LR-SOURCE.
117600     MOVE WS-BT-READ           TO LR-READ.
117700     MOVE ZERO                 TO LR-DUP.
117800     MOVE WS-BT-KEPT           TO LR-KEPT.
117900     WRITE LOADLINE FROM LOAD-RPT-DETAIL
118000         AFTER ADVANCING 1 LINE.
118100
118200     MOVE "CUSTOMER EXTRACT"   TO LR-SOURCE.
118300     MOVE WS-CUST-READ         TO LR-READ.
118400     MOVE ZERO                 TO LR-DUP.
118500     MOVE WS-CUST-KEPT         TO LR-KEPT.
118600     WRITE LOADLINE FROM LOAD-RPT-DETAIL
118700         AFTER ADVANCING 1 LINE.
118800
118900     MOVE WS-SALES-BAD-DATE    TO LR-BAD-DATE.
119000     WRITE LOADLINE FROM LOAD-RPT-BAD-DATE-LINE
119100         AFTER ADVANCING 2 LINES.
119200 9200-EXIT.
119300     EXIT.
119400
119500 9000-READ-SALES.
119600     READ SALES-FILE
119700         AT END
119800             MOVE "YES" TO WS-SALES-EOF.
119900 9000-EXIT.
120000     EXIT.
120100
120200 9010-READ-BT.
120300     READ BT-FILE
120400         AT END
120500             MOVE "YES" TO WS-BT-EOF.
120600 9010-EXIT.
120700     EXIT.
120800
120900 9020-READ-CUST.
121000     READ CUST-FILE
121100         AT END
121200             MOVE "YES" TO WS-CUST-EOF.
121300 9020-EXIT.
121400     EXIT.
121500
121600 9900-CLOSING.
121700     CLOSE SALES-FILE BT-FILE CUST-FILE
121800           SALES-WORK BT-WORK CUST-WORK LOAD-RPT.
121900 9900-EXIT.
122000     EXIT.
