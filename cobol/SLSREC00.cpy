000100******************************************************************
000200*    SLSREC00  -  SALES LINE-ITEM RECORD  (SALES-WORK / SALES  *
000300*                 -FILE)                                       *
000400*    ONE ROW PER PRODUCT LINE ON A RECEIPT.  MULTIPLE LINES     *
000500*    SHARE ONE SL-RECEIPT-ID.  FIELDS BELOW THE ===DERIVED===   *
000600*    BREAK ARE BUILT BY CBLRTL01 WHEN THE RAW EXTRACT LINE IS   *
000700*    NORMALIZED AND CLASSIFIED -- THEY ARE NOT PRESENT ON THE   *
000800*    INCOMING POS EXTRACT.                                      *
000900*    REQ 19-114 J.O. ...... ADDED SL-SOURCE-END-DATE FOR DEDUP *
001000*    REQ 19-130 J.O. ...... ADDED TRANSACTION/DEAL TYPE FIELDS *
001100******************************************************************
001200 01  SALES-LINE-REC.
001300     05  SL-RECEIPT-ID        PIC X(20).
001400     05  SL-ORDER-TYPE        PIC X(12).
001500     05  SL-SOLD-BY           PIC X(25).
001600     05  SL-COMPLETED-DATE    PIC 9(8).
001700     05  SL-COMPLETED-DATE-R  REDEFINES SL-COMPLETED-DATE.
001800         10  SL-COMP-YYYY     PIC 9(4).
001900         10  SL-COMP-MM       PIC 99.
002000         10  SL-COMP-DD       PIC 99.
002100     05  SL-COMPLETED-TIME    PIC 9(6).
002200     05  SL-CUSTOMER-ID       PIC X(15).
002300     05  SL-CUSTOMER-NAME     PIC X(30).
002400     05  SL-STORE             PIC X(30).
002500     05  SL-PRODUCT           PIC X(40).
002600     05  SL-CATEGORY          PIC X(20).
002700     05  SL-BRAND             PIC X(25).
002800     05  SL-QUANTITY          PIC S9(5)V99.
002900     05  SL-PRE-DISC-REVENUE  PIC S9(7)V99.
003000     05  SL-DISCOUNTS         PIC S9(7)V99.
003100     05  SL-TAXES             PIC S9(7)V99.
003200     05  SL-ACTUAL-REVENUE    PIC S9(7)V99.
003300     05  SL-TOTAL-COLLECTED   PIC S9(7)V99.
003400     05  SL-NET-PROFIT        PIC S9(7)V99.
003500     05  SL-COST              PIC S9(7)V99.
003600     05  SL-COST-PER-ITEM     PIC S9(5)V99.
003700     05  SL-DEALS-USED        PIC X(80).
003800     05  SL-INLINE-DISCOUNTS  PIC X(60).
003900*    =============== DERIVED BY CBLRTL01 U1 ====================
004000     05  SL-STORE-CLEAN       PIC X(30).
004100     05  SL-BRAND-CLEAN       PIC X(25).
004200     05  SL-CATEGORY-CLEAN    PIC X(20).
004300     05  SL-PRODUCT-CLEAN     PIC X(40).
004400     05  SL-DEALS-UPPER       PIC X(80).
004500     05  SL-HAS-DISCOUNT      PIC X(1).
004600         88  SL-DISCOUNTED        VALUE "Y".
004700         88  SL-NOT-DISCOUNTED    VALUE "N".
004800     05  SL-YEAR              PIC 9(4).
004900     05  SL-MONTH             PIC 99.
005000     05  SL-TXN-TYPE          PIC X(8).
005100         88  SL-TXN-REGULAR       VALUE "REGULAR ".
005200         88  SL-TXN-REWARD        VALUE "REWARD  ".
005300         88  SL-TXN-MARKOUT       VALUE "MARKOUT ".
005400         88  SL-TXN-TESTER        VALUE "TESTER  ".
005500         88  SL-TXN-COMP          VALUE "COMP    ".
005600     05  SL-DEAL-TYPE         PIC X(17).
005700     05  SL-REWARD-NAME       PIC X(60).
005800     05  SL-SOURCE-END-DATE   PIC 9(8).
005900     05  SL-SOURCE-END-DATE-R REDEFINES SL-SOURCE-END-DATE.
006000         10  SL-SRC-YYYY      PIC 9(4).
006100         10  SL-SRC-MM        PIC 99.
006200         10  SL-SRC-DD        PIC 99.
006300     05  FILLER               PIC X(20)          VALUE SPACES.
