000100******************************************************************
000200*    WRKDATE0  -  SHARED RUN-DATE WORKING-STORAGE               *
000300*    ORIGIN..: STANDARD RUN-DATE BREAKOUT USED BY EVERY CBLRTLnn *
000400*    USE.....: COPY INTO WORKING-STORAGE, THEN AT 1000-INIT     *
000500*              MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE     *
000600*              AND PERFORM 9950-BUILD-RUN-DATE.                *
000700******************************************************************
000800 01  WS-SYSTEM-DATE.
000900     05  WS-SYS-YEAR          PIC 9(4).
001000     05  WS-SYS-MONTH         PIC 99.
001100     05  WS-SYS-DAY           PIC 99.
001200     05  FILLER               PIC X(2).
001300
001400 77  WS-RUN-DATE-DISPLAY      PIC X(10)          VALUE SPACES.
001500
001600 01  WS-RUN-DATE-NUMERIC      PIC 9(8)           VALUE ZERO.
001700 01  WS-RUN-DATE-NUMERIC-R    REDEFINES WS-RUN-DATE-NUMERIC.
001800     05  WS-RDN-YYYY          PIC 9(4).
001900     05  WS-RDN-MM             PIC 99.
002000     05  WS-RDN-DD             PIC 99.
