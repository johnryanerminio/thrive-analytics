000100******************************************************************
000200*    RPTHDR00  -  SHARED REPORT-HEADING WORKING-STORAGE         *
000300*    ORIGIN..: STANDARD TWO-LINE DATE/PAGE BANNER HEADING USED  *
000400*    USE.....: COPY INTO WORKING-STORAGE OF ANY CBLRTLnn        *
000500*              PROGRAM THAT PRINTS A 132-COLUMN REPORT.         *
000600*    THE CALLING PROGRAM MOVES ITS OWN REPORT NAME INTO         *
000700*    WS-RPT-NAME AND ITS OWN PERIOD LABEL INTO WS-RPT-PERIOD    *
000800*    BEFORE PERFORMING ITS HEADING PARAGRAPH.                  *
000900******************************************************************
001000 01  WS-RPT-HEADER-AREA.
001100     05  WS-PAGE-CTR          PIC 9(4)   COMP    VALUE ZERO.
001200     05  WS-LINE-CTR          PIC 9(4)   COMP    VALUE ZERO.
001300     05  WS-RPT-NAME          PIC X(28)          VALUE SPACES.
001400     05  WS-RPT-PERIOD        PIC X(40)          VALUE SPACES.
001500     05  FILLER               PIC X(4)           VALUE SPACES.
001600
001700 01  RPT-BANNER-LINE.
001800     05  FILLER               PIC X(6)   VALUE "DATE:".
001900     05  RB-MONTH             PIC 99.
002000     05  FILLER               PIC X      VALUE "/".
002100     05  RB-DAY               PIC 99.
002200     05  FILLER               PIC X      VALUE "/".
002300     05  RB-YEAR              PIC 9(4).
002400     05  FILLER               PIC X(34)  VALUE SPACES.
002500     05  FILLER               PIC X(33)  VALUE
002600         "GREENPEAK DISPENSARY GROUP      ".
002700     05  FILLER               PIC X(37)  VALUE SPACES.
002800     05  FILLER               PIC X(6)   VALUE "PAGE:".
002900     05  RB-PCTR              PIC Z9.
003000     05  FILLER               PIC X(4)   VALUE SPACES.
003100
003200 01  RPT-SUBTITLE-LINE.
003300     05  FILLER               PIC X(4)   VALUE SPACES.
003400     05  RS-RPT-NAME          PIC X(28).
003500     05  FILLER               PIC X(4)   VALUE "   |".
003600     05  FILLER               PIC X(4)   VALUE SPACES.
003700     05  RS-RPT-PERIOD        PIC X(40).
003800     05  FILLER               PIC X(52)  VALUE SPACES.
003900
004000 01  RPT-BLANK-LINE.
004100     05  FILLER               PIC X(132) VALUE SPACES.
004200
004300 01  RPT-SECTION-LINE.
004400     05  FILLER               PIC X(3)   VALUE SPACES.
004500     05  RSEC-TITLE           PIC X(60).
004600     05  FILLER               PIC X(69)  VALUE SPACES.
